000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DGFUZZY.
000400 AUTHOR. R F KOWALSKI.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/02/94.
000700 DATE-COMPILED. 03/02/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    DGFUZZY IS THE CHILD-DIAGNOSTICS PANEL'S SHARED FUZZY-LOGIC  *
001300*    ENGINE.  IT IS CALLED FROM DIAGMAIN ONCE FOR EVERY PROFILE   *
001400*    VARIABLE, PANEL PARAMETER AND RADAR AXIS SCORED BY THE       *
001500*    BATCH.  THREE FUNCTIONS ARE PROVIDED, SELECTED BY            *
001600*    DGF-FUNCTION-SW:                                             *
001700*        'M'  -  TRAPEZOID MEMBERSHIP OF ONE VALUE IN ONE TERM    *
001800*        'F'  -  FUZZIFY ONE VALUE OVER A WHOLE TERM SET          *
001900*        'C'  -  CENTROID DEFUZZIFICATION OF A TERM-DEGREE SET    *
002000*                                                                *
002100*    CALLING CONVENTION FOLLOWS THE SHOP'S CLCLBCST PATTERN --    *
002200*    ONE LINKAGE RECORD CARRYING A FUNCTION SWITCH PLUS A         *
002300*    SEPARATE COMP RETURN CODE.  RETURN CODE 0 IS NORMAL; 1       *
002400*    MEANS AN UNRECOGNISED FUNCTION SWITCH WAS PASSED.            *
002500*                                                                *
002600*    ALL ARITHMETIC IS FIXED-POINT, 4 DECIMAL PLACES, ROUNDED     *
002700*    HALF-UP AT THE FINAL ASSIGNMENT OF EACH FORMULA -- NO        *
002800*    INTERMEDIATE ROUNDING.  NO INTRINSIC FUNCTIONS ARE USED;     *
002900*    EVERY CALCULATION IS SPELLED OUT WITH COMPUTE/IF.            *
003000*                                                                *
003100*CHANGE-LOG.
003200*  03/02/94 RFK ORIGINAL THREE-FUNCTION ENGINE.
003300*  03/02/94 RFK MEMBERSHIP HANDLES 3-PARAMETER TERMS BY TREATING  *
003400*               D EQUAL TO C (SHOULDER TERM) ON ENTRY.           *
003500*  07/19/94 RFK FUZZIFY NOW ZEROES THE WHOLE DEGREE TABLE BEFORE  *
003600*               THE TERM LOOP -- CALLER WAS SEEING STALE          *
003700*               DEGREES FROM THE PRIOR VARIABLE ON A SHORT TERM   *
003800*               COUNT.                                           *
003900*  01/05/95 RFK CENTROID: ZERO-AREA DIVIDE GUARD ADDED (RESULT    *
004000*               DEFAULTS TO ZERO WHEN SIGMA-AREA IS ZERO).        *
004100*  11/02/96 CAP REVIEWED AGAINST THE PANEL PARAMETER TERM SETS -- *
004200*               NO CHANGE NEEDED, ENGINE IS VARIABLE-SHAPE        *
004300*               AGNOSTIC.  THE CV BUMP FOR ERRATIC REACTION       *
004400*               TIMES IS APPLIED BY THE CALLER, NOT IN HERE.     *
004500*  09/14/98 Y2K  PROGRAM REVIEWED FOR YEAR-2000 IMPACT.  NO DATE  *
004600*               FIELDS ARE CARRIED IN THIS MODULE -- NO CHANGES   *
004700*               REQUIRED.  LOGGED FOR THE YEAR-2000 PROJECT FILE. *
004800*  03/11/99 RFK TIGHTENED THE BOUNDARY TEST IN 100-MEMBERSHIP SO  *
004900*               X EXACTLY EQUAL TO A OR D ALWAYS RETURNS ZERO,    *
005000*               EVEN ON A LEFT- OR RIGHT-SHOULDERED TERM.        *
005100*  12/14/99 RFK DIAGMAIN'S NO-DATA DEFAULT PROFILE WAS CALLING    *
005200*               THIS ENGINE'S FUZZIFY FUNCTION ON A CRISP         *
005300*               PLACEHOLDER TO FAKE A FIXED TERM-DEGREE TRIPLE --  *
005400*               WRONG APPROACH, FIXED ON THE CALLER'S SIDE (SEE    *
005500*               DIAGMAIN REQ 94-118).  NO CHANGE NEEDED HERE, BUT  *
005600*               LOGGED SO THE NEXT PERSON DOESN'T REPEAT IT.      *
005700*  01/18/00 RFK CENTURY ROLLOVER CAME AND WENT WITH NO INCIDENT -- *
005800*               THE 09/14/98 Y2K REVIEW ABOVE HELD UP.  NO CODE    *
005900*               CHANGE, LOGGED FOR THE FILE.                      *
006000*  08/07/00 CAP CENTROID FUNCTION REVIEWED AFTER A CLINICIAN       *
006100*               QUESTIONED A DEFUZZIFIED VALUE LANDING OUTSIDE     *
006200*               THE TERM SET'S RANGE -- TRACED TO BAD INPUT        *
006300*               DEGREES FROM THE CALLER, NOT THIS ENGINE.  NO      *
006400*               CHANGE MADE.                                      *
006500*  03/02/01 RFK MEMBERSHIP FUNCTION COMMENTED MORE FULLY AT        *
006600*               CLINICAL'S REQUEST, SO A NON-PROGRAMMER REVIEWING  *
006700*               THE TRAPEZOID MATH CAN FOLLOW THE FOUR CASES.      *
006800*  11/20/02 CAP ANNUAL AUDIT -- NO DEFECTS FOUND.  RECOMPILED      *
006900*               CLEAN.                                             *
007000******************************************************************
007100
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 SOURCE-COMPUTER. IBM-390.
007500 OBJECT-COMPUTER. IBM-390.
007600 SPECIAL-NAMES.
007700     UPSI-0 IS DGF-TRACE-SW.
007800 INPUT-OUTPUT SECTION.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300 WORKING-STORAGE SECTION.
008400 01  WS-MISC-FIELDS.
008500     05  WS-B-MINUS-A            PIC S9(4)V9999 COMP-3.
008600     05  WS-D-MINUS-C            PIC S9(4)V9999 COMP-3.
008700     05  WS-D-MINUS-X            PIC S9(4)V9999 COMP-3.
008800     05  WS-X-MINUS-A            PIC S9(4)V9999 COMP-3.
008900     05  WS-CENTER               PIC S9(4)V9999 COMP-3.
009000     05  WS-AREA                 PIC S9(5)V9999 COMP-3.
009100     05  WS-SIGMA-CENTER-AREA    PIC S9(7)V9999 COMP-3.
009200     05  WS-SIGMA-AREA           PIC S9(7)V9999 COMP-3.
009300     05  FILLER                  PIC X(04).
009400*    CARRIED-OVER GROUPING FROM THE ORIGINAL CALC LAYOUT, BEFORE  *
009500*    09/23/97 SPLIT MEMBERSHIP-CALC AND CENTROID INTO SEPARATE   *
009600*    PARAGRAPHS -- 900-TRACE-DUMP STILL ADDRESSES THE BLOCK BY   *
009700*    ITS OLD PRE-SPLIT FIELD NAMES.                              *
009800 01  WS-TRACE-VIEW REDEFINES WS-MISC-FIELDS.
009900     05  WS-TV-MEMBERSHIP-CALC   PIC S9(4)V9999 COMP-3
010000                                 OCCURS 4 TIMES.
010100     05  WS-TV-CENTROID-CALC     PIC S9(7)V9999 COMP-3
010200                                 OCCURS 2 TIMES.
010300 01  WS-SUBSCRIPTS.
010400     05  DGF-IX                  PIC 9(02) COMP.
010500     05  FILLER                  PIC X(02).
010600
010700 LINKAGE SECTION.
010800 01  DGF-PARM.
010900     05  DGF-FUNCTION-SW         PIC X(01).
011000         88  DGF-FN-MEMBERSHIP       VALUE 'M'.
011100         88  DGF-FN-FUZZIFY          VALUE 'F'.
011200         88  DGF-FN-CENTROID         VALUE 'C'.
011300     05  DGF-TERM-COUNT          PIC 9(02) COMP.
011400     05  DGF-TERM-SET OCCURS 5 TIMES.
011500         10  DGF-TERM-A          PIC 9(4)V9999.
011600         10  DGF-TERM-B          PIC 9(4)V9999.
011700         10  DGF-TERM-C          PIC 9(4)V9999.
011800         10  DGF-TERM-D          PIC 9(4)V9999.
011900*    03/02/94 RFK -- BEFORE DGF-FN-MEMBERSHIP TOOK A TERM TABLE, *
012000*    100-MEMBERSHIP WAS CALLED WITH ONE TERM ONLY.  LAYOUT KEPT  *
012100*    SO AN OLD CALLER PASSING THE FLAT FORM STILL LINES UP.      *
012200     05  DGF-FIRST-TERM-ONLY REDEFINES DGF-TERM-SET.
012300         10  DGF-FT-A            PIC 9(4)V9999.
012400         10  DGF-FT-B            PIC 9(4)V9999.
012500         10  DGF-FT-C            PIC 9(4)V9999.
012600         10  DGF-FT-D            PIC 9(4)V9999.
012700         10  FILLER              PIC X(128).
012800     05  DGF-INPUT-VALUE         PIC 9(4)V9999.
012900     05  DGF-MEMBERSHIP-RESULT   PIC 9V9999.
013000     05  DGF-DEGREES OCCURS 5 TIMES
013100                             PIC 9V9999.
013200     05  DGF-CENTROID-RESULT     PIC 9V9999.
013300*    05/14/96 CAP -- CENTROID CALLERS THAT ONLY NEED A WHOLE-    *
013400*    NUMBER ESTIMATE READ DGF-CR-WHOLE DIRECTLY INSTEAD OF       *
013500*    ROUNDING THE 4-DECIMAL RESULT THEMSELVES.                  *
013600     05  DGF-CR-VIEW REDEFINES DGF-CENTROID-RESULT.
013700         10  DGF-CR-WHOLE        PIC 9.
013800         10  DGF-CR-FRAC         PIC 9999.
013900 01  DGF-RETURN-CD               PIC S9(4) COMP.
014000
014100*    CONTINUED FROM THE STATEMENT ABOVE.
014200 PROCEDURE DIVISION USING DGF-PARM, DGF-RETURN-CD.
014300*    CONTINUED FROM THE STATEMENT ABOVE.
014400 000-MAINLINE.
014500*    SET DGF-RETURN-CD FROM ZERO.
014600     MOVE ZERO TO DGF-RETURN-CD.
014700*    CHECK WHETHER DGF-FN-MEMBERSHIP.
014800     IF DGF-FN-MEMBERSHIP
014900*    INVOKE 100-MEMBERSHIP TO HANDLE THIS STEP.
015000         PERFORM 100-MEMBERSHIP THRU 100-EXIT
015100*    OTHERWISE --
015200     ELSE
015300*    CHECK WHETHER DGF-FN-FUZZIFY.
015400     IF DGF-FN-FUZZIFY
015500*    INVOKE 200-FUZZIFY-VAR TO HANDLE THIS STEP.
015600         PERFORM 200-FUZZIFY-VAR THRU 200-EXIT
015700*    OTHERWISE --
015800     ELSE
015900*    CHECK WHETHER DGF-FN-CENTROID.
016000     IF DGF-FN-CENTROID
016100*    INVOKE 300-CENTROID TO HANDLE THIS STEP.
016200         PERFORM 300-CENTROID THRU 300-EXIT
016300*    OTHERWISE --
016400     ELSE
016500*    SET DGF-RETURN-CD FROM +1.
016600         MOVE +1 TO DGF-RETURN-CD.
016700*    CHECK WHETHER DGF-TRACE-SW.
016800     IF DGF-TRACE-SW
016900*    INVOKE 900-TRACE-DUMP TO HANDLE THIS STEP.
017000         PERFORM 900-TRACE-DUMP THRU 900-EXIT.
017100*    CONTINUED FROM THE STATEMENT ABOVE.
017200     GOBACK.
017300
017400*    CONTINUED FROM THE STATEMENT ABOVE.
017500 100-MEMBERSHIP.
017600*    TRAPEZOID MEMBERSHIP OF DGF-INPUT-VALUE IN TERM 1 OF THE     *
017700*    PASSED TERM SET.  A 3-PARAMETER TERM MUST ARRIVE WITH        *
017800*    DGF-TERM-D(1) ALREADY SET EQUAL TO DGF-TERM-C(1) BY THE      *
017900*    CALLER -- THIS PARAGRAPH DOES NOT NORMALIZE IT.              *
018000*    INVOKE 150-MEMBERSHIP-CALC TO HANDLE THIS STEP.
018100     PERFORM 150-MEMBERSHIP-CALC THRU 150-EXIT.
018200*    SET DGF-MEMBERSHIP-RESULT FROM WS-CENTER.
018300     MOVE WS-CENTER TO DGF-MEMBERSHIP-RESULT.
018400*    CONTINUED FROM THE STATEMENT ABOVE.
018500 100-EXIT.
018600     EXIT.
018700
018800*    CONTINUED FROM THE STATEMENT ABOVE.
018900 150-MEMBERSHIP-CALC.
019000*    SET WS-CENTER FROM ZERO.
019100     MOVE ZERO TO WS-CENTER.
019200*    CHECK WHETHER DGF-INPUT-VALUE NOT > DGF-TERM-A (1).
019300     IF DGF-INPUT-VALUE NOT > DGF-TERM-A (1)
019400*    SET WS-CENTER FROM ZERO.
019500         MOVE ZERO TO WS-CENTER
019600*    OTHERWISE --
019700     ELSE
019800*    CHECK WHETHER DGF-INPUT-VALUE NOT < DGF-TERM-D (1).
019900     IF DGF-INPUT-VALUE NOT < DGF-TERM-D (1)
020000*    SET WS-CENTER FROM ZERO.
020100         MOVE ZERO TO WS-CENTER
020200*    OTHERWISE --
020300     ELSE
020400*    CHECK WHETHER DGF-INPUT-VALUE >= DGF-TERM-B (1).
020500     IF DGF-INPUT-VALUE >= DGF-TERM-B (1)
020600*    CONTINUED FROM THE STATEMENT ABOVE.
020700             AND DGF-INPUT-VALUE <= DGF-TERM-C (1)
020800*    SET WS-CENTER FROM 1.0000.
020900         MOVE 1.0000 TO WS-CENTER
021000*    OTHERWISE --
021100     ELSE
021200*    CHECK WHETHER DGF-INPUT-VALUE < DGF-TERM-B (1).
021300     IF DGF-INPUT-VALUE < DGF-TERM-B (1)
021400*    DERIVE WS-B-MINUS-A FROM THE FORMULA BELOW.
021500         COMPUTE WS-B-MINUS-A =
021600*    CONTINUED FROM THE STATEMENT ABOVE.
021700             DGF-TERM-B (1) - DGF-TERM-A (1)
021800*    CHECK WHETHER WS-B-MINUS-A = ZERO.
021900         IF WS-B-MINUS-A = ZERO
022000*    SET WS-CENTER FROM 1.0000.
022100             MOVE 1.0000 TO WS-CENTER
022200*    OTHERWISE --
022300         ELSE
022400*    DERIVE WS-X-MINUS-A FROM THE FORMULA BELOW.
022500             COMPUTE WS-X-MINUS-A ROUNDED =
022600*    CONTINUED FROM THE STATEMENT ABOVE.
022700                 DGF-INPUT-VALUE - DGF-TERM-A (1)
022800*    DERIVE WS-CENTER FROM THE FORMULA BELOW.
022900             COMPUTE WS-CENTER ROUNDED =
023000*    ...REFERS TO WS-X-MINUS-A.
023100                 WS-X-MINUS-A / WS-B-MINUS-A
023200*    OTHERWISE --
023300     ELSE
023400*    DERIVE WS-D-MINUS-C FROM THE FORMULA BELOW.
023500         COMPUTE WS-D-MINUS-C =
023600*    CONTINUED FROM THE STATEMENT ABOVE.
023700             DGF-TERM-D (1) - DGF-TERM-C (1)
023800*    CHECK WHETHER WS-D-MINUS-C = ZERO.
023900         IF WS-D-MINUS-C = ZERO
024000*    SET WS-CENTER FROM 1.0000.
024100             MOVE 1.0000 TO WS-CENTER
024200*    OTHERWISE --
024300         ELSE
024400*    DERIVE WS-D-MINUS-X FROM THE FORMULA BELOW.
024500             COMPUTE WS-D-MINUS-X ROUNDED =
024600*    CONTINUED FROM THE STATEMENT ABOVE.
024700                 DGF-TERM-D (1) - DGF-INPUT-VALUE
024800*    DERIVE WS-CENTER FROM THE FORMULA BELOW.
024900             COMPUTE WS-CENTER ROUNDED =
025000*    ...REFERS TO WS-D-MINUS-X.
025100                 WS-D-MINUS-X / WS-D-MINUS-C.
025200*    CONTINUED FROM THE STATEMENT ABOVE.
025300 150-EXIT.
025400     EXIT.
025500
025600*    CONTINUED FROM THE STATEMENT ABOVE.
025700 200-FUZZIFY-VAR.
025800*    FUZZIFY DGF-INPUT-VALUE OVER ALL DGF-TERM-COUNT TERMS,       *
025900*    FILLING DGF-DEGREES (1) THRU DGF-DEGREES (DGF-TERM-COUNT).   *
026000*    UNUSED TRAILING ENTRIES ARE ZEROED SO A CALLER WITH A        *
026100*    SHORTER TERM SET THAN THE PRIOR CALL NEVER SEES STALE DATA.  *
026200*    SET DGF-DEGREES (1) DGF-DEGREES (2) DGF-D... FROM ZERO.
026300     MOVE ZERO TO DGF-DEGREES (1) DGF-DEGREES (2) DGF-DEGREES (3)
026400*    CONTINUED FROM THE STATEMENT ABOVE.
026500                  DGF-DEGREES (4) DGF-DEGREES (5).
026600*    INVOKE 250-FUZZIFY-ONE-TERM TO HANDLE THIS STEP.
026700     PERFORM 250-FUZZIFY-ONE-TERM THRU 250-EXIT
026800*    ...ADVANCING THE INDEX EACH PASS.
026900         VARYING DGF-IX FROM 1 BY 1
027000*    ...UNTIL THE LOOP LIMIT IS REACHED.
027100             UNTIL DGF-IX > DGF-TERM-COUNT.
027200*    CONTINUED FROM THE STATEMENT ABOVE.
027300 200-EXIT.
027400     EXIT.
027500
027600*    CONTINUED FROM THE STATEMENT ABOVE.
027700 250-FUZZIFY-ONE-TERM.
027800*    CHECK WHETHER DGF-INPUT-VALUE NOT > DGF-TERM-A (DGF-IX).
027900     IF DGF-INPUT-VALUE NOT > DGF-TERM-A (DGF-IX)
028000*    SET DGF-DEGREES (DGF-IX) FROM ZERO.
028100         MOVE ZERO TO DGF-DEGREES (DGF-IX)
028200*    OTHERWISE --
028300     ELSE
028400*    CHECK WHETHER DGF-INPUT-VALUE NOT < DGF-TERM-D (DGF-IX).
028500     IF DGF-INPUT-VALUE NOT < DGF-TERM-D (DGF-IX)
028600*    SET DGF-DEGREES (DGF-IX) FROM ZERO.
028700         MOVE ZERO TO DGF-DEGREES (DGF-IX)
028800*    OTHERWISE --
028900     ELSE
029000*    CHECK WHETHER DGF-INPUT-VALUE >= DGF-TERM-B (DGF-IX).
029100     IF DGF-INPUT-VALUE >= DGF-TERM-B (DGF-IX)
029200*    CONTINUED FROM THE STATEMENT ABOVE.
029300             AND DGF-INPUT-VALUE <= DGF-TERM-C (DGF-IX)
029400*    SET DGF-DEGREES (DGF-IX) FROM 1.0000.
029500         MOVE 1.0000 TO DGF-DEGREES (DGF-IX)
029600*    OTHERWISE --
029700     ELSE
029800*    CHECK WHETHER DGF-INPUT-VALUE < DGF-TERM-B (DGF-IX).
029900     IF DGF-INPUT-VALUE < DGF-TERM-B (DGF-IX)
030000*    DERIVE WS-B-MINUS-A FROM THE FORMULA BELOW.
030100         COMPUTE WS-B-MINUS-A =
030200*    CONTINUED FROM THE STATEMENT ABOVE.
030300             DGF-TERM-B (DGF-IX) - DGF-TERM-A (DGF-IX)
030400*    CHECK WHETHER WS-B-MINUS-A = ZERO.
030500         IF WS-B-MINUS-A = ZERO
030600*    SET DGF-DEGREES (DGF-IX) FROM 1.0000.
030700             MOVE 1.0000 TO DGF-DEGREES (DGF-IX)
030800*    OTHERWISE --
030900         ELSE
031000*    DERIVE WS-X-MINUS-A FROM THE FORMULA BELOW.
031100             COMPUTE WS-X-MINUS-A ROUNDED =
031200*    CONTINUED FROM THE STATEMENT ABOVE.
031300                 DGF-INPUT-VALUE - DGF-TERM-A (DGF-IX)
031400*    DERIVE DGF-DEGREES FROM THE FORMULA BELOW.
031500             COMPUTE DGF-DEGREES (DGF-IX) ROUNDED =
031600*    ...REFERS TO WS-X-MINUS-A.
031700                 WS-X-MINUS-A / WS-B-MINUS-A
031800*    OTHERWISE --
031900     ELSE
032000*    DERIVE WS-D-MINUS-C FROM THE FORMULA BELOW.
032100         COMPUTE WS-D-MINUS-C =
032200*    CONTINUED FROM THE STATEMENT ABOVE.
032300             DGF-TERM-D (DGF-IX) - DGF-TERM-C (DGF-IX)
032400*    CHECK WHETHER WS-D-MINUS-C = ZERO.
032500         IF WS-D-MINUS-C = ZERO
032600*    SET DGF-DEGREES (DGF-IX) FROM 1.0000.
032700             MOVE 1.0000 TO DGF-DEGREES (DGF-IX)
032800*    OTHERWISE --
032900         ELSE
033000*    DERIVE WS-D-MINUS-X FROM THE FORMULA BELOW.
033100             COMPUTE WS-D-MINUS-X ROUNDED =
033200*    CONTINUED FROM THE STATEMENT ABOVE.
033300                 DGF-TERM-D (DGF-IX) - DGF-INPUT-VALUE
033400*    DERIVE DGF-DEGREES FROM THE FORMULA BELOW.
033500             COMPUTE DGF-DEGREES (DGF-IX) ROUNDED =
033600*    ...REFERS TO WS-D-MINUS-X.
033700                 WS-D-MINUS-X / WS-D-MINUS-C.
033800*    CONTINUED FROM THE STATEMENT ABOVE.
033900 250-EXIT.
034000     EXIT.
034100
034200*    CONTINUED FROM THE STATEMENT ABOVE.
034300 300-CENTROID.
034400*    CENTROID DEFUZZIFICATION OVER DGF-TERM-COUNT TERMS.          *
034500*    CENTER(T) = (B+C)/2,  AREA(T) = DEGREE(T) * (D-A)/2,         *
034600*    RESULT = SIGMA(CENTER*AREA) / SIGMA(AREA), ZERO IF THE       *
034700*    AREA SIGMA IS ZERO.                                         *
034800*    SET WS-SIGMA-CENTER-AREA WS-SIGMA-AREA FROM ZERO.
034900     MOVE ZERO TO WS-SIGMA-CENTER-AREA WS-SIGMA-AREA.
035000*    INVOKE 350-CENTROID-ONE-TERM TO HANDLE THIS STEP.
035100     PERFORM 350-CENTROID-ONE-TERM THRU 350-EXIT
035200*    ...ADVANCING THE INDEX EACH PASS.
035300         VARYING DGF-IX FROM 1 BY 1
035400*    ...UNTIL THE LOOP LIMIT IS REACHED.
035500             UNTIL DGF-IX > DGF-TERM-COUNT.
035600*    CHECK WHETHER WS-SIGMA-AREA = ZERO.
035700     IF WS-SIGMA-AREA = ZERO
035800*    SET DGF-CENTROID-RESULT FROM ZERO.
035900         MOVE ZERO TO DGF-CENTROID-RESULT
036000*    OTHERWISE --
036100     ELSE
036200*    DERIVE DGF-CENTROID-RESULT FROM THE FORMULA BELOW.
036300         COMPUTE DGF-CENTROID-RESULT ROUNDED =
036400*    ...REFERS TO WS-SIGMA-CENTER-AREA.
036500             WS-SIGMA-CENTER-AREA / WS-SIGMA-AREA.
036600*    CONTINUED FROM THE STATEMENT ABOVE.
036700 300-EXIT.
036800     EXIT.
036900
037000*    CONTINUED FROM THE STATEMENT ABOVE.
037100 350-CENTROID-ONE-TERM.
037200*    DERIVE WS-CENTER FROM THE FORMULA BELOW.
037300     COMPUTE WS-CENTER =
037400*    CONTINUED FROM THE STATEMENT ABOVE.
037500         (DGF-TERM-B (DGF-IX) + DGF-TERM-C (DGF-IX)) / 2.
037600*    DERIVE WS-AREA FROM THE FORMULA BELOW.
037700     COMPUTE WS-AREA =
037800*    CONTINUED FROM THE STATEMENT ABOVE.
037900         DGF-DEGREES (DGF-IX) *
038000*    CONTINUED FROM THE STATEMENT ABOVE.
038100             ((DGF-TERM-D (DGF-IX) - DGF-TERM-A (DGF-IX)) / 2).
038200*    ACCUMULATE WS-AREA.
038300     ADD WS-AREA TO WS-SIGMA-AREA.
038400*    DERIVE WS-SIGMA-CENTER-AREA FROM THE FORMULA BELOW.
038500     COMPUTE WS-SIGMA-CENTER-AREA =
038600*    ...REFERS TO WS-SIGMA-CENTER-AREA.
038700         WS-SIGMA-CENTER-AREA + (WS-CENTER * WS-AREA).
038800*    CONTINUED FROM THE STATEMENT ABOVE.
038900 350-EXIT.
039000     EXIT.
039100
039200*    CONTINUED FROM THE STATEMENT ABOVE.
039300 900-TRACE-DUMP.
039400*    UPSI-0 ON AT JCL EXECUTE TIME TURNS THIS ON.  USED BY RFK  *
039500*    WHILE CHASING THE STALE-DEGREE-TABLE BUG LOGGED 07/19/94,  *
039600*    LEFT IN SINCE IT HAS PAID FOR ITSELF SEVERAL TIMES SINCE.  *
039700*    DISPLAY A MESSAGE FOR THE OPERATOR.
039800     DISPLAY 'DGFUZZY TRACE - FUNCTION ' DGF-FUNCTION-SW.
039900*    DISPLAY A MESSAGE FOR THE OPERATOR.
040000     DISPLAY 'DGFUZZY TRACE - MEMBERSHIP CALC '
040100*    ...REFERS TO WS-TV-MEMBERSHIP-CALC.
040200         WS-TV-MEMBERSHIP-CALC (1) ' ' WS-TV-MEMBERSHIP-CALC (2)
040300*    LITERAL TEXT FOR THE LINE BEING BUILT.
040400         ' ' WS-TV-MEMBERSHIP-CALC (3) ' '
040500*    ...REFERS TO WS-TV-MEMBERSHIP-CALC.
040600         WS-TV-MEMBERSHIP-CALC (4).
040700*    DISPLAY A MESSAGE FOR THE OPERATOR.
040800     DISPLAY 'DGFUZZY TRACE - CENTROID CALC '
040900*    ...REFERS TO WS-TV-CENTROID-CALC.
041000         WS-TV-CENTROID-CALC (1) ' ' WS-TV-CENTROID-CALC (2).
041100*    CONTINUED FROM THE STATEMENT ABOVE.
041200 900-EXIT.
041300     EXIT.
