000100******************************************************************
000200*    GAMERSLT  --  GAME-RESULT RECORD  (FILE: GAMERSLT)           *
000300*    ONE RECORD PER GAME PLAY.  MANY RECORDS PER CHILD, SORTED    *
000400*    ASCENDING BY GR-CHILD-ID THEN GR-SEQ (GR-SEQ STANDS IN FOR   *
000500*    THE ORIGINAL TIMESTAMP ORDERING -- THE BATCH NEVER LOOKS AT  *
000600*    WALL-CLOCK TIME, ONLY RELATIVE PLAY ORDER WITHIN A CHILD).   *
000700*                                                                *
000800*    THE GR-PM GROUP IS A PERFORMANCE-METRICS UNION -- WHICH      *
000900*    FIELDS ARE MEANINGFUL DEPENDS ON GR-GAME-TYPE.  EACH GAME    *
001000*    FAMILY GETS ITS OWN REDEFINITION OF THE SAME 12-BYTE AREA,   *
001100*    THE WAY THE OLD PATIENT-MASTER COPYBOOKS REDEFINED A SINGLE  *
001200*    SEGMENT AREA BY SEGMENT TYPE.                                *
001300*                                                                *
001400*  01/14/94 JS  ORIGINAL LAYOUT FOR THE CHILD-DIAGNOSTICS PANEL.  *
001500*  06/02/95 JS  ADDED GR-MT-INHIBITION/GR-MT-ATTENTION AFTER THE  *
001600*               CLINIC ASKED FOR A MISTAKE-TYPE BREAKOUT.        *
001700*  11/19/97 RFK ADDED GR-STRATEGY-TYPE FOR PRE-TAGGED PLAY LOGS.  *
001800******************************************************************
001900 01  GAME-RSLT-REC.
002000     05  GR-CHILD-ID                 PIC 9(06).
002100     05  GR-SEQ                      PIC 9(04).
002200     05  GR-GAME-TYPE                PIC X(12).
002300         88  GR-GAME-PAINTING        VALUE 'PAINTING    '.
002400         88  GR-GAME-DIALOG          VALUE 'DIALOG      '.
002500         88  GR-GAME-CHOICE          VALUE 'CHOICE      '.
002600         88  GR-GAME-MEMORY          VALUE 'MEMORY      '.
002700         88  GR-GAME-PUZZLE          VALUE 'PUZZLE      '.
002800         88  GR-GAME-SEQUENCE        VALUE 'SEQUENCE    '.
002900         88  GR-GAME-EMOTNFACE       VALUE 'EMOTIONFACE '.
003000         88  GR-GAME-ATTENTION       VALUE 'ATTENTION   '.
003100         88  GR-GAME-GONOGO          VALUE 'GONOGO      '.
003200         88  GR-GAME-SORT            VALUE 'SORT        '.
003300         88  GR-GAME-PATTERN         VALUE 'PATTERN     '.
003400         88  GR-GAME-EMOTNMATCH      VALUE 'EMOTIONMATCH'.
003500     05  GR-EMOTION-COUNTS.
003600         10  GR-ANGER                PIC 9(03).
003700         10  GR-BOREDOM              PIC 9(03).
003800         10  GR-JOY                  PIC 9(03).
003900         10  GR-HAPPINESS            PIC 9(03).
004000         10  GR-SORROW               PIC 9(03).
004100         10  GR-LOVE                 PIC 9(03).
004200     05  GR-MISTAKES                 PIC 9(03).
004300     05  GR-HINTS-USED               PIC 9(03).
004400     05  GR-SESSION-COMPLETED        PIC X(01).
004500         88  GR-SESSION-DONE         VALUE 'Y'.
004600         88  GR-SESSION-NOT-DONE     VALUE 'N'.
004700     05  GR-RT-COUNT                 PIC 9(02).
004800     05  GR-RT-TABLE.
004900         10  GR-RT OCCURS 20 TIMES   PIC 9(04).
005000     05  GR-MT-INHIBITION            PIC 9(03).
005100     05  GR-MT-ATTENTION             PIC 9(03).
005200     05  GR-STRATEGY-TYPE            PIC X(12).
005300         88  GR-STRAT-SYSTEMATIC     VALUE 'SYSTEMATIC  '.
005400         88  GR-STRAT-IMPULSIVE      VALUE 'IMPULSIVE   '.
005500         88  GR-STRAT-ADAPTIVE       VALUE 'ADAPTIVE    '.
005600         88  GR-STRAT-CHAOTIC        VALUE 'CHAOTIC     '.
005700         88  GR-STRAT-NOT-TAGGED     VALUE SPACES.
005800*
005900*    GR-PM-AREA IS THE RAW 12-BYTE UNION.  DO NOT REFERENCE IT    *
006000*    DIRECTLY -- ALWAYS GO THROUGH THE REDEFINITION THAT MATCHES  *
006100*    GR-GAME-TYPE FOR THE CURRENT RECORD.                         *
006200     05  GR-PM-AREA                  PIC X(12).
006300     05  GR-PM-MEMORY REDEFINES GR-PM-AREA.
006400         10  GR-PM-PAIRS-FOUND       PIC 9(03).
006500         10  GR-PM-ATTEMPTS          PIC 9(03).
006600         10  GR-PM-LEVELS-COMPLTD    PIC 9(01).
006700         10  FILLER                  PIC X(05).
006800     05  GR-PM-PUZZLE REDEFINES GR-PM-AREA.
006900         10  GR-PM-MOVES             PIC 9(03).
007000         10  GR-PM-COMPLETED         PIC X(01).
007100             88  GR-PM-PUZZLE-DONE   VALUE 'Y'.
007200         10  FILLER                  PIC X(08).
007300     05  GR-PM-SEQUENCE REDEFINES GR-PM-AREA.
007400         10  GR-PM-LEVEL-REACHED     PIC 9(01).
007500         10  FILLER                  PIC X(11).
007600     05  GR-PM-ACCURACY REDEFINES GR-PM-AREA.
007700         10  GR-PM-CORRECT           PIC 9(03).
007800         10  GR-PM-TOTAL             PIC 9(03).
007900         10  FILLER                  PIC X(06).
008000     05  GR-PM-ATTN REDEFINES GR-PM-AREA.
008100         10  GR-PM-HITS              PIC 9(03).
008200         10  GR-PM-MISSES            PIC 9(03).
008300         10  GR-PM-FALSE-ALARMS      PIC 9(03).
008400         10  FILLER                  PIC X(03).
008500     05  GR-PM-GONOGO REDEFINES GR-PM-AREA.
008600         10  GR-PM-CORRECT-GO        PIC 9(03).
008700         10  GR-PM-CORRECT-NOGO      PIC 9(03).
008800         10  GR-PM-COMMISSION        PIC 9(03).
008900         10  GR-PM-OMISSION          PIC 9(03).
009000     05  GR-PM-PRESENT               PIC X(01).
009100         88  GR-PM-IS-PRESENT        VALUE 'Y'.
009200     05  GR-DETAIL-COUNT             PIC 9(02).
009300     05  FILLER                      PIC X(38).
