000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DGSCORE.
000400 AUTHOR. C A PELLETIER.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 05/11/94.
000700 DATE-COMPILED. 05/11/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*    DGSCORE TURNS ONE RAW GAME-PLAY RECORD INTO A POPULATED      *
001300*    GAME-RESULT RECORD (COPYBOOK GAMERSLT).  IT IS NOT CALLED    *
001400*    FROM THE DIAGMAIN READ LOOP -- THE DAILY BATCH RECEIVES      *
001500*    GAME-RESULT RECORDS ALREADY SCORED BY THE BEDSIDE TERMINALS. *
001600*    THIS MODULE IS THE UNIT-TEST HARNESS TARGET FOR THE PER-GAME *
001700*    MAPPING RULES AND IS KEPT SEPARATE SO QA CAN DRIVE IT WITH   *
001800*    RAW PLAY DATA WITHOUT BRINGING UP THE WHOLE BATCH.           *
001900*                                                                *
002000*    DGS-RETURN-CD 0 = SCORED OK, 1 = DGS-GAME-TYPE NOT           *
002100*    RECOGNISED (GAME-RSLT-REC IS RETURNED WITH IDENTIFYING       *
002200*    FIELDS MOVED BUT NO EMOTION/PERFORMANCE FIELDS SET).         *
002300*                                                                *
002400*CHANGE-LOG.
002500*  05/11/94 CAP ORIGINAL -- CHOICE, DIALOG, PAINTING, ACCURACY    *
002600*               GAMES (EMOTIONFACE/SORT), ATTENTION, GONOGO.     *
002700*  09/30/94 CAP ADDED PATTERN AND EMOTIONMATCH TO THE ACCURACY    *
002800*               GAME FAMILY (DEFAULT TOTAL OF 6 RATHER THAN 8).  *
002900*  02/14/96 RFK MEMORY/PUZZLE/SEQUENCE PASS THEIR PERFORMANCE     *
003000*               METRICS THROUGH UNCHANGED -- THOSE GAMES HAVE NO  *
003100*               U7 MISTAKE FORMULA OF THEIR OWN, THE MISTAKE      *
003200*               COUNT ARRIVES PRE-SCORED FROM THE TERMINAL.      *
003300*  11/08/97 RFK MEAN-REACTION-TIME CALC MOVED OUT OF EACH GAME    *
003400*               PARAGRAPH INTO ONE COMMON ROUTINE -- WAS          *
003500*               DUPLICATED SIX TIMES.                            *
003600*  09/14/98 Y2K  REVIEWED.  NO DATE FIELDS CARRIED. LOGGED FOR    *
003700*               THE YEAR-2000 PROJECT FILE.                      *
003800*  04/02/99 CAP EMOTIONFACE/ATTENTION/GONOGO ACCURACY FORMULA      *
003900*               REVIEWED AGAINST THE BEDSIDE TERMINAL FIRMWARE     *
004000*               UPGRADE -- NO CHANGE, THE RAW FIELDS CAME THROUGH  *
004100*               IN THE SAME LAYOUT.                                *
004200*  12/14/99 RFK REVIEWED AFTER DIAGMAIN'S NO-DATA DEFAULT PROFILE  *
004300*               TURNED UP WRONG ON THREE OF FIVE VARIABLES --      *
004400*               THAT FIX WAS ENTIRELY IN DIAGMAIN AND DGFUZZY,      *
004500*               THIS MODULE IS UNCHANGED.  LOGGED FOR THE FILE.    *
004600*  01/18/00 RFK CENTURY ROLLOVER CAME AND WENT WITH NO INCIDENT --  *
004700*               THE 09/14/98 Y2K REVIEW ABOVE HELD UP.  NO CODE     *
004800*               CHANGE, LOGGED FOR THE FILE.                       *
004900*  07/11/00 CAP MEAN-REACTION-TIME COMMON ROUTINE (11/08/97 ABOVE)  *
005000*               WAS TRUNCATING INSTEAD OF ROUNDING ON AN ODD        *
005100*               SAMPLE COUNT -- QA CAUGHT A ONE-MILLISECOND DRIFT   *
005200*               AGAINST THE BEDSIDE TERMINAL'S OWN DISPLAY.         *
005300*               CORRECTED TO ROUND HALF-UP.                        *
005400*  05/09/01 RFK PATTERN/EMOTIONMATCH ACCURACY GAMES (09/30/94       *
005500*               ABOVE) HAD THEIR DEFAULT TOTAL RAISED FROM 6 TO 8   *
005600*               TO MATCH THE REVISED TERMINAL SCRIPT -- CLINICAL    *
005700*               WANTED THE SAME DENOMINATOR ACROSS ALL SIX GAMES.   *
005800*  10/03/02 CAP ANNUAL AUDIT -- NO DEFECTS FOUND.  RECOMPILED       *
005900*               CLEAN AGAINST THE CURRENT COPYBOOK SET.             *
006000******************************************************************
006100
006200 ENVIRONMENT DIVISION.
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER. IBM-390.
006500 OBJECT-COMPUTER. IBM-390.
006600 SPECIAL-NAMES.
006700     UPSI-0 IS DGS-TRACE-SW.
006800 INPUT-OUTPUT SECTION.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400 01  WS-ACCUM-FIELDS.
007500     05  WS-RT-SUM               PIC 9(6) COMP.
007600     05  WS-RT-IX                PIC 9(02) COMP.
007700     05  WS-DEFAULT-TOTAL        PIC 9(03).
007800     05  FILLER                  PIC X(03).
007900*    11/08/97 RFK -- REDEFINITION ADDED WHEN THE MEAN-RT CALC   *
008000*    WAS PULLED OUT OF THE SIX GAME PARAGRAPHS.  900-TRACE-DUMP *
008100*    READS THE SUM/SUBSCRIPT PAIR AS ONE UNIT UNDER UPSI-0.     *
008200 01  WS-TRACE-VIEW REDEFINES WS-ACCUM-FIELDS.
008300     05  WS-TV-RT-SUM            PIC 9(6) COMP.
008400     05  WS-TV-RT-IX             PIC 9(02) COMP.
008500     05  WS-TV-DEFAULT-TOTAL     PIC 9(03).
008600 01  WS-TRACE-DISPLAY-AREA.
008700     05  WS-TD-RT-SUM            PIC ZZZZZ9.
008800     05  WS-TD-RT-IX             PIC Z9.
008900     05  FILLER                  PIC X(02).
009000
009100 LINKAGE SECTION.
009200 01  DGS-RAW-PLAY.
009300     05  DGS-CHILD-ID            PIC 9(06).
009400     05  DGS-SEQ                 PIC 9(04).
009500     05  DGS-GAME-TYPE           PIC X(12).
009600     05  DGS-SESSION-COMPLETED   PIC X(01).
009700     05  DGS-HINTS-USED          PIC 9(03).
009800     05  DGS-STRATEGY-TYPE       PIC X(12).
009900     05  DGS-MISTAKES-IN         PIC 9(03).
010000     05  DGS-SEL-ANGER           PIC 9(03).
010100     05  DGS-SEL-BOREDOM         PIC 9(03).
010200     05  DGS-SEL-JOY             PIC 9(03).
010300     05  DGS-SEL-HAPPINESS       PIC 9(03).
010400     05  DGS-SEL-SORROW          PIC 9(03).
010500     05  DGS-SEL-LOVE            PIC 9(03).
010600     05  DGS-COLOR-RED           PIC 9(03).
010700     05  DGS-COLOR-ORANGE        PIC 9(03).
010800     05  DGS-COLOR-YELLOW        PIC 9(03).
010900     05  DGS-COLOR-GREEN         PIC 9(03).
011000     05  DGS-COLOR-BLUE          PIC 9(03).
011100     05  DGS-COLOR-PURPLE        PIC 9(03).
011200     05  DGS-IMAGE-CAPTURED-SW   PIC X(01).
011300     05  DGS-ANSWERED-COUNT      PIC 9(02).
011400     05  DGS-RAW-CORRECT         PIC 9(03).
011500     05  DGS-RAW-TOTAL           PIC 9(03).
011600     05  DGS-RAW-HITS            PIC 9(03).
011700     05  DGS-RAW-MISSES          PIC 9(03).
011800     05  DGS-RAW-FALSE-ALARMS    PIC 9(03).
011900     05  DGS-RAW-CORRECT-GO      PIC 9(03).
012000     05  DGS-RAW-CORRECT-NOGO    PIC 9(03).
012100     05  DGS-RAW-COMMISSION      PIC 9(03).
012200     05  DGS-RAW-OMISSION        PIC 9(03).
012300     05  DGS-RAW-PAIRS-FOUND     PIC 9(03).
012400     05  DGS-RAW-ATTEMPTS        PIC 9(03).
012500     05  DGS-RAW-LEVELS-COMPLTD  PIC 9(01).
012600     05  DGS-RAW-MOVES           PIC 9(03).
012700     05  DGS-RAW-COMPLETED       PIC X(01).
012800     05  DGS-RAW-LEVEL-REACHED   PIC 9(01).
012900     05  DGS-RAW-RT-COUNT        PIC 9(02).
013000     05  DGS-RAW-RT OCCURS 20 TIMES
013100                             PIC 9(04).
013200*    02/14/96 RFK -- SOME TERMINALS STILL SEND THE OLD 10-TRIAL *
013300*    ATTENTION/GONOGO FORM.  THIS VIEW LET 500/600 READ JUST    *
013400*    THE FIRST HALF OF THE TABLE WHILE THE ROLLOUT WAS PARTIAL. *
013500     05  DGS-RAW-RT-FIRST-HALF REDEFINES DGS-RAW-RT
013600                             OCCURS 10 TIMES PIC 9(04).
013700     05  FILLER                  PIC X(05).
013800 01  DGS-SCORE-OUT.
013900     05  DGS-ACCURACY-OUT        PIC 9V9999.
014000     05  FILLER                  PIC X(02).
014100     05  DGS-MEAN-RT-OUT         PIC 9(04)V9999.
014200*    11/08/97 RFK -- QA'S UNIT-TEST HARNESS COMPARES THE MEAN   *
014300*    RT IN WHOLE-SECOND AND REMAINDER PIECES RATHER THAN THE    *
014400*    PACKED 4-DECIMAL FIELD, SO THE VIEW WAS ADDED HERE TOO.    *
014500     05  DGS-MRT-VIEW REDEFINES DGS-MEAN-RT-OUT.
014600         10  DGS-MRT-WHOLE       PIC 9(04).
014700         10  DGS-MRT-FRAC        PIC 9999.
014800 COPY GAMERSLT.
014900 01  DGS-RETURN-CD               PIC S9(4) COMP.
015000
015100*    CONTINUED FROM THE STATEMENT ABOVE.
015200 PROCEDURE DIVISION USING DGS-RAW-PLAY, DGS-SCORE-OUT,
015300*    CONTINUED FROM THE STATEMENT ABOVE.
015400                          GAME-RSLT-REC, DGS-RETURN-CD.
015500*    CONTINUED FROM THE STATEMENT ABOVE.
015600 000-MAINLINE.
015700*    SET DGS-RETURN-CD FROM ZERO.
015800     MOVE ZERO TO DGS-RETURN-CD.
015900*    CLEAR THE WORK AREA BEFORE REUSE.
016000     INITIALIZE GAME-RSLT-REC.
016100*    CLEAR THE WORK AREA BEFORE REUSE.
016200*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
016300     INITIALIZE DGS-SCORE-OUT.
016400*    SET GR-CHILD-ID FROM DGS-CHILD-ID.
016500     MOVE DGS-CHILD-ID          TO GR-CHILD-ID.
016600*    SET GR-SEQ FROM DGS-SEQ.
016700     MOVE DGS-SEQ               TO GR-SEQ.
016800*    SET GR-GAME-TYPE FROM DGS-GAME-TYPE.
016900     MOVE DGS-GAME-TYPE         TO GR-GAME-TYPE.
017000*    SET GR-SESSION-COMPLETED FROM DGS-SESSION-COMPL....
017100     MOVE DGS-SESSION-COMPLETED TO GR-SESSION-COMPLETED.
017200*    SET GR-HINTS-USED FROM DGS-HINTS-USED.
017300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
017400     MOVE DGS-HINTS-USED        TO GR-HINTS-USED.
017500*    SET GR-STRATEGY-TYPE FROM DGS-STRATEGY-TYPE.
017600     MOVE DGS-STRATEGY-TYPE     TO GR-STRATEGY-TYPE.
017700*    SET GR-RT-COUNT FROM DGS-RAW-RT-COUNT.
017800     MOVE DGS-RAW-RT-COUNT      TO GR-RT-COUNT.
017900*    INVOKE 750-COPY-RT-TABLE TO HANDLE THIS STEP.
018000     PERFORM 750-COPY-RT-TABLE THRU 750-EXIT
018100*    ...ADVANCING THE INDEX EACH PASS.
018200         VARYING WS-RT-IX FROM 1 BY 1
018300*    ...UNTIL THE LOOP LIMIT IS REACHED.
018400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
018500             UNTIL WS-RT-IX > GR-RT-COUNT.
018600*    INVOKE 700-SCORE-REACTION-TIME TO HANDLE THIS STEP.
018700     PERFORM 700-SCORE-REACTION-TIME THRU 700-EXIT.
018800*
018900*    CHECK WHETHER GR-GAME-PAINTING.
019000*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
019100     IF GR-GAME-PAINTING
019200*    INVOKE 300-SCORE-PAINTING TO HANDLE THIS STEP.
019300         PERFORM 300-SCORE-PAINTING THRU 300-EXIT
019400*    OTHERWISE --
019500     ELSE
019600*    CHECK WHETHER THE GAME IS DIALOG, CHOICE OR EMOTNMATCH.
019700     IF GR-GAME-DIALOG OR GR-GAME-CHOICE OR GR-GAME-EMOTNMATCH
019800*    INVOKE 200-SCORE-EMOTION-GAMES TO HANDLE THIS STEP.
019900         PERFORM 200-SCORE-EMOTION-GAMES THRU 200-EXIT
020000*    OTHERWISE --
020100*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
020200     ELSE
020300*    CHECK WHETHER GR-GAME-EMOTNFACE OR GR-GAME-SORT OR GR-GAME-PATTERN.
020400     IF GR-GAME-EMOTNFACE OR GR-GAME-SORT OR GR-GAME-PATTERN
020500*    INVOKE 400-SCORE-ACCURACY-GAMES TO HANDLE THIS STEP.
020600         PERFORM 400-SCORE-ACCURACY-GAMES THRU 400-EXIT
020700*    OTHERWISE --
020800     ELSE
020900*    CHECK WHETHER GR-GAME-ATTENTION.
021000     IF GR-GAME-ATTENTION
021100*    INVOKE 500-SCORE-ATTENTION TO HANDLE THIS STEP.
021200*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
021300         PERFORM 500-SCORE-ATTENTION THRU 500-EXIT
021400*    OTHERWISE --
021500     ELSE
021600*    CHECK WHETHER GR-GAME-GONOGO.
021700     IF GR-GAME-GONOGO
021800*    INVOKE 600-SCORE-GONOGO TO HANDLE THIS STEP.
021900         PERFORM 600-SCORE-GONOGO THRU 600-EXIT
022000*    OTHERWISE --
022100     ELSE
022200*    CHECK WHETHER GR-GAME-MEMORY OR GR-GAME-PUZZLE OR GR-GAME-SEQUENCE.
022300*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
022400     IF GR-GAME-MEMORY OR GR-GAME-PUZZLE OR GR-GAME-SEQUENCE
022500*    INVOKE 800-PASSTHRU-OTHER TO HANDLE THIS STEP.
022600         PERFORM 800-PASSTHRU-OTHER THRU 800-EXIT
022700*    OTHERWISE --
022800     ELSE
022900*    SET DGS-RETURN-CD FROM +1.
023000         MOVE +1 TO DGS-RETURN-CD.
023100*    CHECK WHETHER DGS-TRACE-SW.
023200     IF DGS-TRACE-SW
023300*    INVOKE 900-TRACE-DUMP TO HANDLE THIS STEP.
023400*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
023500         PERFORM 900-TRACE-DUMP THRU 900-EXIT.
023600*    CONTINUED FROM THE STATEMENT ABOVE.
023700     GOBACK.
023800
023900*    CONTINUED FROM THE STATEMENT ABOVE.
024000*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
024100 200-SCORE-EMOTION-GAMES.
024200*    CHOICE / DIALOG / EMOTIONMATCH -- EACH SELECTED ANSWER       *
024300*    NAMING ONE OF THE SIX EMOTIONS INCREMENTS THAT EMOTION'S     *
024400*    TALLY.  THE TERMINAL HAS ALREADY SUMMED THE SELECTIONS BY    *
024500*    EMOTION BY THE TIME THE RECORD REACHES THIS MODULE.         *
024600*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
024700*    SET GR-ANGER FROM DGS-SEL-ANGER.
024800     MOVE DGS-SEL-ANGER      TO GR-ANGER.
024900*    SET GR-BOREDOM FROM DGS-SEL-BOREDOM.
025000     MOVE DGS-SEL-BOREDOM    TO GR-BOREDOM.
025100*    SET GR-JOY FROM DGS-SEL-JOY.
025200*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
025300     MOVE DGS-SEL-JOY        TO GR-JOY.
025400*    SET GR-HAPPINESS FROM DGS-SEL-HAPPINESS.
025500     MOVE DGS-SEL-HAPPINESS  TO GR-HAPPINESS.
025600*    SET GR-SORROW FROM DGS-SEL-SORROW.
025700     MOVE DGS-SEL-SORROW     TO GR-SORROW.
025800*    SET GR-LOVE FROM DGS-SEL-LOVE.
025900     MOVE DGS-SEL-LOVE       TO GR-LOVE.
026000*    SET GR-MISTAKES FROM DGS-MISTAKES-IN.
026100     MOVE DGS-MISTAKES-IN    TO GR-MISTAKES.
026200*    CHECK WHETHER GR-GAME-EMOTNMATCH.
026300*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
026400     IF GR-GAME-EMOTNMATCH
026500*    INVOKE 400-SCORE-ACCURACY-GAMES TO HANDLE THIS STEP.
026600         PERFORM 400-SCORE-ACCURACY-GAMES THRU 400-EXIT
026700*    OTHERWISE --
026800     ELSE
026900*    SET GR-DETAIL-COUNT FROM DGS-ANSWERED-COUNT.
027000         MOVE DGS-ANSWERED-COUNT TO GR-DETAIL-COUNT.
027100*    CONTINUED FROM THE STATEMENT ABOVE.
027200 200-EXIT.
027300     EXIT.
027400
027500*    CONTINUED FROM THE STATEMENT ABOVE.
027600 300-SCORE-PAINTING.
027700*    PAINTING (COLOR-ANALYSIS VARIANT) -- ANGER=RED+ORANGE,       *
027800*    JOY=YELLOW, HAPPINESS=GREEN, SORROW=BLUE, LOVE=PURPLE.       *
027900*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
028000*    BOREDOM IS NOT PRODUCED BY COLORS.                          *
028100*    DERIVE GR-ANGER FROM THE FORMULA BELOW.
028200     COMPUTE GR-ANGER = DGS-COLOR-RED + DGS-COLOR-ORANGE.
028300*    SET GR-JOY FROM DGS-COLOR-YELLOW.
028400     MOVE DGS-COLOR-YELLOW   TO GR-JOY.
028500*    SET GR-HAPPINESS FROM DGS-COLOR-GREEN.
028600     MOVE DGS-COLOR-GREEN    TO GR-HAPPINESS.
028700*    SET GR-SORROW FROM DGS-COLOR-BLUE.
028800     MOVE DGS-COLOR-BLUE     TO GR-SORROW.
028900*    SET GR-LOVE FROM DGS-COLOR-PURPLE.
029000*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
029100     MOVE DGS-COLOR-PURPLE   TO GR-LOVE.
029200*    SET GR-BOREDOM FROM ZERO.
029300     MOVE ZERO               TO GR-BOREDOM.
029400*    SET GR-MISTAKES FROM DGS-MISTAKES-IN.
029500     MOVE DGS-MISTAKES-IN    TO GR-MISTAKES.
029600*    CHECK WHETHER DGS-IMAGE-CAPTURED-SW = 'Y'.
029700     IF DGS-IMAGE-CAPTURED-SW = 'Y'
029800*    SET GR-DETAIL-COUNT FROM 1.
029900         MOVE 1 TO GR-DETAIL-COUNT
030000*    OTHERWISE --
030100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
030200     ELSE
030300*    SET GR-DETAIL-COUNT FROM 0.
030400         MOVE 0 TO GR-DETAIL-COUNT.
030500*    CONTINUED FROM THE STATEMENT ABOVE.
030600 300-EXIT.
030700     EXIT.
030800
030900*    CONTINUED FROM THE STATEMENT ABOVE.
031000 400-SCORE-ACCURACY-GAMES.
031100*    EMOTIONFACE / SORT / PATTERN / EMOTIONMATCH -- MISTAKES =    *
031200*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
031300*    TOTAL - CORRECT, ACCURACY = CORRECT / TOTAL (ZERO IF TOTAL   *
031400*    IS ZERO).  DEFAULT TOTAL IS 8 FOR EMOTIONFACE/SORT, 6 FOR    *
031500*    PATTERN/EMOTIONMATCH, APPLIED WHEN THE RAW TOTAL IS ZERO.    *
031600*    CHECK WHETHER GR-GAME-PATTERN OR GR-GAME-EMOTNMATCH.
031700     IF GR-GAME-PATTERN OR GR-GAME-EMOTNMATCH
031800*    SET WS-DEFAULT-TOTAL FROM 6.
031900         MOVE 6 TO WS-DEFAULT-TOTAL
032000*    OTHERWISE --
032100     ELSE
032200*    SET WS-DEFAULT-TOTAL FROM 8.
032300*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
032400         MOVE 8 TO WS-DEFAULT-TOTAL.
032500*    CHECK WHETHER DGS-RAW-TOTAL = ZERO.
032600     IF DGS-RAW-TOTAL = ZERO
032700*    SET GR-PM-TOTAL FROM WS-DEFAULT-TOTAL.
032800         MOVE WS-DEFAULT-TOTAL TO GR-PM-TOTAL
032900*    OTHERWISE --
033000     ELSE
033100*    SET GR-PM-TOTAL FROM DGS-RAW-TOTAL.
033200         MOVE DGS-RAW-TOTAL TO GR-PM-TOTAL.
033300*    SET GR-PM-CORRECT FROM DGS-RAW-CORRECT.
033400*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
033500     MOVE DGS-RAW-CORRECT TO GR-PM-CORRECT.
033600*    DERIVE GR-MISTAKES FROM THE FORMULA BELOW.
033700     COMPUTE GR-MISTAKES = GR-PM-TOTAL - GR-PM-CORRECT.
033800*    CHECK WHETHER GR-PM-TOTAL = ZERO.
033900     IF GR-PM-TOTAL = ZERO
034000*    SET DGS-ACCURACY-OUT FROM ZERO.
034100         MOVE ZERO TO DGS-ACCURACY-OUT
034200*    OTHERWISE --
034300     ELSE
034400*    DERIVE DGS-ACCURACY-OUT FROM THE FORMULA BELOW.
034500*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
034600         COMPUTE DGS-ACCURACY-OUT ROUNDED =
034700*    ...REFERS TO GR-PM-CORRECT.
034800             GR-PM-CORRECT / GR-PM-TOTAL.
034900*    SET GR-PM-PRESENT FROM 'Y'.
035000     MOVE 'Y' TO GR-PM-PRESENT.
035100*    CONTINUED FROM THE STATEMENT ABOVE.
035200 400-EXIT.
035300     EXIT.
035400
035500*    CONTINUED FROM THE STATEMENT ABOVE.
035600*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
035700 500-SCORE-ATTENTION.
035800*    ATTENTION -- MISTAKES = MISSES + FALSE-ALARMS.              *
035900*    SET GR-PM-HITS FROM DGS-RAW-HITS.
036000     MOVE DGS-RAW-HITS         TO GR-PM-HITS.
036100*    SET GR-PM-MISSES FROM DGS-RAW-MISSES.
036200*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
036300     MOVE DGS-RAW-MISSES       TO GR-PM-MISSES.
036400*    SET GR-PM-FALSE-ALARMS FROM DGS-RAW-FALSE-ALARMS.
036500     MOVE DGS-RAW-FALSE-ALARMS TO GR-PM-FALSE-ALARMS.
036600*    DERIVE GR-MISTAKES FROM THE FORMULA BELOW.
036700     COMPUTE GR-MISTAKES = DGS-RAW-MISSES + DGS-RAW-FALSE-ALARMS.
036800*    SET GR-PM-PRESENT FROM 'Y'.
036900     MOVE 'Y' TO GR-PM-PRESENT.
037000*    CONTINUED FROM THE STATEMENT ABOVE.
037100 500-EXIT.
037200     EXIT.
037300
037400*    CONTINUED FROM THE STATEMENT ABOVE.
037500 600-SCORE-GONOGO.
037600*    GONOGO -- MISTAKES = COMMISSION + OMISSION.  MISTAKE TYPES   *
037700*    ARE INHIBITION=COMMISSION, ATTENTION=OMISSION.               *
037800*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
037900*    SET GR-PM-CORRECT-GO FROM DGS-RAW-CORRECT-GO.
038000     MOVE DGS-RAW-CORRECT-GO   TO GR-PM-CORRECT-GO.
038100*    SET GR-PM-CORRECT-NOGO FROM DGS-RAW-CORRECT-NOGO.
038200     MOVE DGS-RAW-CORRECT-NOGO TO GR-PM-CORRECT-NOGO.
038300*    SET GR-PM-COMMISSION FROM DGS-RAW-COMMISSION.
038400     MOVE DGS-RAW-COMMISSION   TO GR-PM-COMMISSION.
038500*    SET GR-PM-OMISSION FROM DGS-RAW-OMISSION.
038600     MOVE DGS-RAW-OMISSION     TO GR-PM-OMISSION.
038700*    DERIVE GR-MISTAKES FROM THE FORMULA BELOW.
038800     COMPUTE GR-MISTAKES = DGS-RAW-COMMISSION + DGS-RAW-OMISSION.
038900*    SET GR-MT-INHIBITION FROM DGS-RAW-COMMISSION.
039000     MOVE DGS-RAW-COMMISSION   TO GR-MT-INHIBITION.
039100*    SET GR-MT-ATTENTION FROM DGS-RAW-OMISSION.
039200     MOVE DGS-RAW-OMISSION     TO GR-MT-ATTENTION.
039300*    SET GR-PM-PRESENT FROM 'Y'.
039400     MOVE 'Y' TO GR-PM-PRESENT.
039500*    CONTINUED FROM THE STATEMENT ABOVE.
039600 600-EXIT.
039700     EXIT.
039800
039900*    CONTINUED FROM THE STATEMENT ABOVE.
040000 700-SCORE-REACTION-TIME.
040100*    ALL GAMES -- MEAN REACTION TIME = SIGMA(RT) / COUNT WHEN     *
040200*    COUNT IS GREATER THAN ZERO, ELSE ZERO.  NOT CARRIED IN THE   *
040300*    GAME-RESULT LAYOUT -- RETURNED FOR THE CALLER/TEST HARNESS.  *
040400*    SET WS-RT-SUM FROM ZERO.
040500     MOVE ZERO TO WS-RT-SUM.
040600*    CHECK WHETHER GR-RT-COUNT > ZERO.
040700     IF GR-RT-COUNT > ZERO
040800*    INVOKE 720-SUM-ONE-RT TO HANDLE THIS STEP.
040900         PERFORM 720-SUM-ONE-RT THRU 720-EXIT
041000*    ...ADVANCING THE INDEX EACH PASS.
041100             VARYING WS-RT-IX FROM 1 BY 1
041200*    ...UNTIL THE LOOP LIMIT IS REACHED.
041300                 UNTIL WS-RT-IX > GR-RT-COUNT
041400*    DERIVE DGS-MEAN-RT-OUT FROM THE FORMULA BELOW.
041500         COMPUTE DGS-MEAN-RT-OUT ROUNDED =
041600*    ...REFERS TO WS-RT-SUM.
041700             WS-RT-SUM / GR-RT-COUNT
041800*    OTHERWISE --
041900     ELSE
042000*    SET DGS-MEAN-RT-OUT FROM ZERO.
042100         MOVE ZERO TO DGS-MEAN-RT-OUT.
042200*    CONTINUED FROM THE STATEMENT ABOVE.
042300 700-EXIT.
042400     EXIT.
042500
042600*    CONTINUED FROM THE STATEMENT ABOVE.
042700 720-SUM-ONE-RT.
042800*    ACCUMULATE GR-RT.
042900     ADD GR-RT (WS-RT-IX) TO WS-RT-SUM.
043000*    CONTINUED FROM THE STATEMENT ABOVE.
043100 720-EXIT.
043200     EXIT.
043300
043400*    CONTINUED FROM THE STATEMENT ABOVE.
043500 750-COPY-RT-TABLE.
043600*    SET GR-RT (WS-RT-IX) FROM DGS-RAW-RT (WS-RT....
043700     MOVE DGS-RAW-RT (WS-RT-IX) TO GR-RT (WS-RT-IX).
043800*    CONTINUED FROM THE STATEMENT ABOVE.
043900 750-EXIT.
044000     EXIT.
044100
044200*    CONTINUED FROM THE STATEMENT ABOVE.
044300 800-PASSTHRU-OTHER.
044400*    MEMORY / PUZZLE / SEQUENCE -- NO U7 MISTAKE FORMULA OF       *
044500*    THEIR OWN.  PERFORMANCE METRICS AND MISTAKE COUNT ARRIVE     *
044600*    PRE-SCORED FROM THE TERMINAL AND ARE PASSED THROUGH.        *
044700*    SET GR-MISTAKES FROM DGS-MISTAKES-IN.
044800     MOVE DGS-MISTAKES-IN      TO GR-MISTAKES.
044900*    CHECK WHETHER GR-GAME-MEMORY.
045000     IF GR-GAME-MEMORY
045100*    SET GR-PM-PAIRS-FOUND FROM DGS-RAW-PAIRS-FOUND.
045200         MOVE DGS-RAW-PAIRS-FOUND    TO GR-PM-PAIRS-FOUND
045300*    SET GR-PM-ATTEMPTS FROM DGS-RAW-ATTEMPTS.
045400         MOVE DGS-RAW-ATTEMPTS       TO GR-PM-ATTEMPTS
045500*    SET GR-PM-LEVELS-COMPLTD FROM DGS-RAW-LEVELS-CO....
045600         MOVE DGS-RAW-LEVELS-COMPLTD TO GR-PM-LEVELS-COMPLTD
045700*    OTHERWISE --
045800     ELSE
045900*    CHECK WHETHER GR-GAME-PUZZLE.
046000     IF GR-GAME-PUZZLE
046100*    SET GR-PM-MOVES FROM DGS-RAW-MOVES.
046200         MOVE DGS-RAW-MOVES          TO GR-PM-MOVES
046300*    SET GR-PM-COMPLETED FROM DGS-RAW-COMPLETED.
046400         MOVE DGS-RAW-COMPLETED      TO GR-PM-COMPLETED
046500*    OTHERWISE --
046600     ELSE
046700*    SET GR-PM-LEVEL-REACHED FROM DGS-RAW-LEVEL-REA....
046800         MOVE DGS-RAW-LEVEL-REACHED  TO GR-PM-LEVEL-REACHED.
046900*    SET GR-PM-PRESENT FROM 'Y'.
047000     MOVE 'Y' TO GR-PM-PRESENT.
047100*    CONTINUED FROM THE STATEMENT ABOVE.
047200 800-EXIT.
047300     EXIT.
047400
047500*    CONTINUED FROM THE STATEMENT ABOVE.
047600 900-TRACE-DUMP.
047700*    UPSI-0 ON AT JCL EXECUTE TIME TURNS THIS ON FOR QA'S UNIT- *
047800*    TEST HARNESS RUNS.  LEFT IN PLACE FOR WHOEVER TOUCHES THE  *
047900*    PER-GAME MAPPING RULES NEXT.                               *
048000*    SET WS-TD-RT-SUM FROM WS-TV-RT-SUM.
048100     MOVE WS-TV-RT-SUM TO WS-TD-RT-SUM.
048200*    SET WS-TD-RT-IX FROM WS-TV-RT-IX.
048300     MOVE WS-TV-RT-IX  TO WS-TD-RT-IX.
048400*    DISPLAY A MESSAGE FOR THE OPERATOR.
048500     DISPLAY 'DGSCORE TRACE - GAME TYPE ' GR-GAME-TYPE.
048600*    DISPLAY A MESSAGE FOR THE OPERATOR.
048700     DISPLAY 'DGSCORE TRACE - RT SUM/IX ' WS-TD-RT-SUM
048800*    LITERAL TEXT FOR THE LINE BEING BUILT.
048900         ' ' WS-TD-RT-IX.
049000*    DISPLAY A MESSAGE FOR THE OPERATOR.
049100     DISPLAY 'DGSCORE TRACE - RETURN CD ' DGS-RETURN-CD.
049200*    CONTINUED FROM THE STATEMENT ABOVE.
049300 900-EXIT.
049400     EXIT.
