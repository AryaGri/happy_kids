000100 IDENTIFICATION DIVISION.
000200****************************************************************** 
000300 PROGRAM-ID.  DIAGMAIN.
000400 AUTHOR. JON SAYLES.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 02/14/94.
000700 DATE-COMPILED. 02/14/94.
000800 SECURITY. NON-CONFIDENTIAL.
000900****************************************************************** 
001000*REMARKS.
001100*
001200*    DIAGMAIN IS THE CHILD-DIAGNOSTICS PANEL'S MAIN BATCH DRIVER.
001300*    IT READS THE CHILD MASTER FILE SEQUENTIALLY, GROUPS EACH
001400*    CHILD'S GAME-RESULT RECORDS BY CONTROL BREAK ON CHILD-ID,
001500*    RUNS THE BEHAVIORAL ANALYZERS AND FUZZY PROFILE SCORING
001600*    (VIA CALLS TO DGFUZZY), MATCHES THE DIAGNOSIS-RULE TABLE, AND
001700*    WRITES ONE DIAG-PROFILE RECORD AND ONE CLINICIAN REPORT
001800*    SECTION PER CHILD.  THE SAME PASS ALSO PRODUCES THE PANEL
001900*    METRICS/RADAR SECTION, THE PARENT SUMMARY AND THE ACTIVE
002000*    PRESCRIPTION LISTING.
002100*
002200*    INPUT FILE   -  CHILDREN  (CHILD MASTER, SORTED CHILD-ID)
002300*    INPUT FILE   -  GAMERSLT  (GAME RESULTS, SORTED CHILD-ID/SEQ)
002400*    INPUT FILE   -  DIAGRULE  (DIAGNOSIS RULE TABLE, 20 ROWS MAX)
002500*    INPUT FILE   -  PRESCRIP  (PRESCRIPTIONS, SORTED CHILD-ID)
002600*    OUTPUT FILE  -  PROFILE   (DIAG-PROFILE, ONE PER CHILD)
002700*    OUTPUT FILE  -  REPORT    (CLINICIAN REPORT, 132 COLUMNS)
002800*    DUMP FILE    -  SYSOUT
002900*
003000*CHANGE-LOG.
003100*  02/14/94 JS  ORIGINAL DRIVER -- U1 THRU U5 PROFILE BATCH ONLY.
003200*  05/02/94 JS  ADDED THE "NO RESULTS" DEFAULT-PROFILE BRANCH --
003300*               QA FOUND CHILDREN WITH NO GAME RESULTS WERE
003400*               ABENDING THE DIVERSITY CALCULATION ON A ZERO DIVIDE.
003500*  09/23/94 JS  ADDED CONTROL TOTALS AT END OF REPORT PER DR. HAAS.
003600*  01/11/95 RFK STRATEGY-VOTE TIE-BREAK CORRECTED TO "FIRST VOTE TO
003700*               REACH THE RUNNING MAX" -- WAS PICKING THE LAST VOTE
003800*               TAGGED INSTEAD.
003900*  06/02/95 JS  ADDED THE PANEL-METRICS SECTION (U6) TO THE SAME
004000*               READ LOOP -- CALLS DGFUZZY AGAIN FOR THE FIVE PANEL
004100*               PARAMETERS.
004200*  11/19/95 RFK RADAR AXIS COMPARISON AGAINST THE TRADITIONAL AND
004300*               DIGITAL REFERENCE PROFILES ADDED FOR THE CLINIC
004400*               DIRECTOR'S QUARTERLY REVIEW.
004500*  04/08/96 CAP WELL-BEING DYNAMICS (3300) ADDED -- NEEDS AT LEAST
004600*               TWO RESULTS, SKIPPED OTHERWISE.
004700*  10/14/96 CAP AGE-BRACKETED BASE REGIMEN TEXT ADDED TO THE AUTO-
004800*               PRESCRIPTION BLOCK.
004900*  02/09/98 CAP PARENT SUMMARY (U8) AND PRESCRIPTION LISTING (U9)
005000*               APPENDED TO EACH CHILD'S REPORT SECTION.
005100*  07/20/98 CAP PRESCRIPTION LISTING NOW SORTS THE CHILD'S ACTIVE
005200*               ROWS NEWEST-DATE-FIRST BEFORE PRINTING -- PHARMACY
005300*               COMPLAINED THE OLD LISTING CAME OUT IN FILE ORDER.
005400*  12/03/98 TEAM Y2K REVIEW -- ALL DATE FIELDS IN THIS SUITE ARE
005500*               DISPLAY TEXT (DD.MM.YYYY), NOT PACKED DATES.  NO
005600*               WINDOWING LOGIC REQUIRED.  SIGNED OFF.
005700*  03/15/99 CAP SQRT APPROXIMATION (9800) WIDENED TO 10 NEWTON
005800*               ITERATIONS -- 5 WAS LEAVING THE LAST DIGIT OFF ON
005900*               LARGE REACTION-TIME VARIANCES.
006000*  08/22/99 RFK PRESCRIPTION SORT KEY (3610) WAS SUBSTRING-PARSING
006100*               PR-DATE AS IF IT WERE YYYY-MM-DD -- REQ 99-204'S
006200*               Y2K REVIEW ABOVE ALREADY ESTABLISHED THE FIELD IS
006300*               DD.MM.YYYY.  OFFSETS CORRECTED.  PHARMACY'S
006400*               NEWEST-FIRST LISTING (07/20/98 ABOVE) WAS COMING
006500*               OUT SCRAMBLED FOR EVERY CHILD -- THIS IS WHY.
006600*  10/06/99 RFK EMOTION TREND (2760) SECOND-HALF LOOP STARTED AT
006700*               WS-TREND-HALF, SAME INDEX THE FIRST-HALF LOOP HAD
006800*               ALREADY SUMMED -- DOUBLE-COUNTED THE BOUNDARY
006900*               RESULT INTO BOTH SUMS.  NOW STARTS AT HALF+1, SAME
007000*               SPLIT 3310 ALREADY USED FOR WELL-BEING DYNAMICS.
007100*  11/02/99 RFK AUDIT OF THE 9995-ABEND-RTN WORK ABOVE FOUND THIS
007200*               DRIVER WAS ONLY TAGGING PARA-NAME IN 0000-MAINLINE
007300*               -- EVERY OTHER PROGRAM ON THE FLOOR TAGS IT AT THE
007400*               TOP OF EVERY PARAGRAPH SO THE ABEND RECORD ALWAYS
007500*               SHOWS THE TRUE FAILING SPOT.  BROUGHT THIS DRIVER
007600*               INTO LINE -- SEE REQ 94-002.
007700*  12/14/99 RFK 1500-DEFAULT-PROFILE WAS ROUTING DEPTH, MOTIVATION
007800*               AND DYNAMIC THROUGH 2900-FUZZIFY-VAR ON A CRISP
007900*               PLACEHOLDER, AND HAD ECO HARD-CODED WRONG -- NONE
008000*               OF THE FOUR MATCHED DR. HAAS'S FIXED NO-DATA
008100*               TRIPLES.  ALL FOUR NOW MOVE THE LITERAL TRIPLE
008200*               DIRECTLY, LIKE OBJECTIVITY ALREADY DID -- REQ
008300*               94-118.  SAME TICKET ALSO SPLIT 2850-WRITE-
008400*               RECOMMENDATIONS SO A ZERO-RESULT CHILD GETS ITS
008500*               OWN "INSUFFICIENT DATA" TEXT INSTEAD OF FALLING
008600*               INTO THE ORDINARY LOW-DEPTH BOUNDARY ADVICE.
008700*  01/18/00 RFK CENTURY ROLLOVER CAME AND WENT WITH NO INCIDENT --
008800*               THE 12/03/98 Y2K SIGN-OFF ABOVE HELD UP.  NO CODE
008900*               CHANGE, LOGGED FOR THE FILE.
009000*  06/09/00 CAP PARENT SUMMARY (U8) WAS NOT SKIPPING CHILDREN WITH
009100*               NO ACTIVE PRESCRIPTION ROWS -- PRINTED AN EMPTY
009200*               BOX WITH JUST A HEADING.  NOW SUPPRESSED WHEN THE
009300*               PRESCRIPTION COUNT IS ZERO.
009400*  02/27/01 RFK DIAGNOSIS-RULE TABLE LOAD (0200/0220) RAISED THE
009500*               ROW CAP FROM 20 TO 30 -- CLINICAL ADDED SEVERAL
009600*               NEW RULES FOR THE ADOLESCENT COHORT AND RAN OUT
009700*               OF ROOM.  DG-RULE-TABLE IN THE COPYBOOK WIDENED
009800*               TO MATCH.
009900*  09/12/02 CAP ANNUAL AUDIT -- NO DEFECTS FOUND.  RECOMPILED
010000*               CLEAN AGAINST THE CURRENT COPYBOOK SET.
010100******************************************************************
010200 ENVIRONMENT DIVISION.
010300 CONFIGURATION SECTION.
010400 SOURCE-COMPUTER. IBM-390.
010500 OBJECT-COMPUTER. IBM-390.
010600 SPECIAL-NAMES.
010700     C01 IS TOP-OF-FORM.
010800
010900 INPUT-OUTPUT SECTION.
011000 FILE-CONTROL.
011100     SELECT SYSOUT
011200     ASSIGN TO UT-S-SYSOUT
011300       ORGANIZATION IS SEQUENTIAL.
011400
011500     SELECT CHILDREN
011600     ASSIGN TO UT-S-CHILDREN
011700       ACCESS MODE IS SEQUENTIAL
011800       FILE STATUS IS OFCODE.
011900
012000     SELECT GAMERSLT
012100     ASSIGN TO UT-S-GAMERSLT
012200       ACCESS MODE IS SEQUENTIAL
012300       FILE STATUS IS OFCODE.
012400
012500     SELECT DIAGRULE
012600     ASSIGN TO UT-S-DIAGRULE
012700       ACCESS MODE IS SEQUENTIAL
012800       FILE STATUS IS OFCODE.
012900
013000     SELECT PRESCRIP
013100     ASSIGN TO UT-S-PRESCRIP
013200       ACCESS MODE IS SEQUENTIAL
013300       FILE STATUS IS OFCODE.
013400
013500     SELECT PROFILE
013600     ASSIGN TO UT-S-PROFILE
013700       ACCESS MODE IS SEQUENTIAL
013800       FILE STATUS IS OFCODE.
013900
014000     SELECT REPORT
014100     ASSIGN TO UT-S-REPORT
014200       ACCESS MODE IS SEQUENTIAL
014300       FILE STATUS IS OFCODE.
014400
014500 DATA DIVISION.
014600 FILE SECTION.
014700 FD  SYSOUT
014800     RECORDING MODE IS F
014900     LABEL RECORDS ARE STANDARD
015000     RECORD CONTAINS 130 CHARACTERS
015100     BLOCK CONTAINS 0 RECORDS
015200     DATA RECORD IS SYSOUT-REC.
015300 01  SYSOUT-REC  PIC X(130).
015400
015500 FD  CHILDREN
015600     RECORDING MODE IS F
015700     LABEL RECORDS ARE STANDARD
015800     RECORD CONTAINS 38 CHARACTERS
015900     BLOCK CONTAINS 0 RECORDS
016000     DATA RECORD IS CHILD-REC.
016100 COPY CHILDREC.
016200
016300 FD  GAMERSLT
016400     RECORDING MODE IS F
016500     LABEL RECORDS ARE STANDARD
016600     RECORD CONTAINS 200 CHARACTERS
016700     BLOCK CONTAINS 0 RECORDS
016800     DATA RECORD IS GAME-RSLT-REC.
016900 COPY GAMERSLT.
017000
017100 FD  DIAGRULE
017200     RECORDING MODE IS F
017300     LABEL RECORDS ARE STANDARD
017400     RECORD CONTAINS 400 CHARACTERS
017500     BLOCK CONTAINS 0 RECORDS
017600     DATA RECORD IS DIAG-RULE-REC.
017700 COPY DIAGRULE.
017800
017900 FD  PRESCRIP
018000     RECORDING MODE IS F
018100     LABEL RECORDS ARE STANDARD
018200     RECORD CONTAINS 370 CHARACTERS
018300     BLOCK CONTAINS 0 RECORDS
018400     DATA RECORD IS PRESCRIP-REC.
018500 COPY PRESCRIP.
018600
018700 FD  PROFILE
018800     RECORDING MODE IS F
018900     LABEL RECORDS ARE STANDARD
019000     RECORD CONTAINS 270 CHARACTERS
019100     BLOCK CONTAINS 0 RECORDS
019200     DATA RECORD IS DIAG-PROFILE-REC.
019300 COPY DIAGPROF.
019400
019500 FD  REPORT
019600     RECORDING MODE IS F
019700     LABEL RECORDS ARE STANDARD
019800     RECORD CONTAINS 132 CHARACTERS
019900     BLOCK CONTAINS 0 RECORDS
020000     DATA RECORD IS RPT-REC.
020100 01  RPT-REC  PIC X(132).
020200
020300 COPY ABENDREC.
020400 WORKING-STORAGE SECTION.
020500 01  WS-FILE-STATUS.
020600     05  OFCODE                  PIC X(02).
020700
020800 01  FLAGS-AND-SWITCHES.
020900     05  MORE-CHILDREN-SW        PIC X(01) VALUE "Y".
021000         88  NO-MORE-CHILDREN    VALUE "N".
021100         88  MORE-CHILDREN       VALUE "Y".
021200     05  MORE-GAMERSLT-SW        PIC X(01) VALUE "Y".
021300         88  NO-MORE-GAMERSLT    VALUE "N".
021400         88  MORE-GAMERSLT       VALUE "Y".
021500     05  MORE-RULES-SW           PIC X(01) VALUE "Y".
021600         88  NO-MORE-RULES       VALUE "N".
021700     05  MORE-PRESCRIP-SW        PIC X(01) VALUE "Y".
021800         88  NO-MORE-PRESCRIP    VALUE "N".
021900         88  MORE-PRESCRIP       VALUE "Y".
022000
022100 01  MISC-WS-FLDS.
022200     05  WS-LINES                PIC 9(02) COMP VALUE 0.
022300     05  WS-PAGES                PIC 9(03) COMP VALUE 1.
022400     05  WS-TYPE-IX              PIC 9(02) COMP.
022500     05  WS-IX                   PIC 9(02) COMP.
022600     05  WS-IX2                  PIC 9(02) COMP.
022700     05  WS-EMO-IX2              PIC 9(03) COMP.
022800     05  WS-U6-PER-RESULT        PIC 9(05) COMP.
022900     05  WS-FUZZY-VARNO          PIC 9(02) COMP.
023000     05  WS-DX                   PIC 9(01) COMP.
023100
023200 01  WS-CONTROL-TOTALS.
023300     05  WS-CHILDREN-READ        PIC 9(05) COMP VALUE 0.
023400     05  WS-CHILDREN-PROCESSED   PIC 9(05) COMP VALUE 0.
023500     05  WS-CHILDREN-NO-DATA     PIC 9(05) COMP VALUE 0.
023600     05  WS-RESULTS-READ         PIC 9(07) COMP VALUE 0.
023700     05  WS-DG-CODE-HITS OCCURS 20 TIMES PIC 9(05) COMP VALUE 0.
023800
023900****************************************************************** 
024000*    GAME-TYPE NAME TABLE -- SAME 12 TYPES AS THE GR-GAME-TYPE     *
024100*    88-LEVELS IN GAMERSLT, BUILT AS A FILLER/REDEFINES TABLE SO   *
024200*    THE TYPE-TOTAL AND DIVERSITY LOGIC CAN SUBSCRIPT INSTEAD OF   *
024300*    TESTING TWELVE 88-LEVELS BY HAND.                             *
024400****************************************************************** 
024500 01  WS-TYPE-NAME-CONSTANTS.
024600     05  FILLER  PIC X(12) VALUE 'PAINTING    '.
024700     05  FILLER  PIC X(12) VALUE 'DIALOG      '.
024800     05  FILLER  PIC X(12) VALUE 'CHOICE      '.
024900     05  FILLER  PIC X(12) VALUE 'MEMORY      '.
025000     05  FILLER  PIC X(12) VALUE 'PUZZLE      '.
025100     05  FILLER  PIC X(12) VALUE 'SEQUENCE    '.
025200     05  FILLER  PIC X(12) VALUE 'EMOTIONFACE '.
025300     05  FILLER  PIC X(12) VALUE 'ATTENTION   '.
025400     05  FILLER  PIC X(12) VALUE 'GONOGO      '.
025500     05  FILLER  PIC X(12) VALUE 'SORT        '.
025600     05  FILLER  PIC X(12) VALUE 'PATTERN     '.
025700     05  FILLER  PIC X(12) VALUE 'EMOTIONMATCH'.
025800 01  WS-TYPE-NAME-TABLE REDEFINES WS-TYPE-NAME-CONSTANTS.
025900     05  WS-TYPE-NAME OCCURS 12 TIMES INDEXED BY WS-TYPE-NX PIC X(12).
026000
026100 01  WS-JOB-TYPE-TOTALS.
026200     05  WS-JOB-TYPE-TOTAL OCCURS 12 TIMES PIC 9(07) COMP.
026300
026400 01  WS-CHILD-TYPE-SEEN.
026500     05  WS-CHILD-TYPE-SW OCCURS 12 TIMES PIC X(01).
026600         88  WS-CHILD-TYPE-WAS-SEEN VALUE "Y".
026700****************************************************************** 
026800*    FUZZY TERM CONSTANT TABLE -- TWELVE VARIABLES, UP TO THREE    *
026900*    TERMS EACH, FOUR TRAPEZOID PARAMETERS PER TERM.  BUILT AS A   *
027000*    FILLER/REDEFINES TABLE THE WAY THE OLD INSURANCE COPYBOOKS    *
027100*    BUILT A MONTH-NAME TABLE -- LOADED AT COMPILE TIME, NEVER     *
027200*    WRITTEN BY THE PROGRAM.  INDEX ORDER MATCHES WS-V-xxxx BELOW. *
027300****************************************************************** 
027400 01  WS-TERM-CONSTANTS.
027500*     1 - DIAGNOSTIC DEPTH (UNIVERSE 0-1)
027600     05  FILLER PIC 9(4)V9999 VALUE 0.
027700     05  FILLER PIC 9(4)V9999 VALUE 0.
027800     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
027900     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
028000     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
028100     05  FILLER PIC 9(4)V9999 VALUE 0.5000.
028200     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
028300     05  FILLER PIC 9(4)V9999 VALUE 0.8000.
028400     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
028500     05  FILLER PIC 9(4)V9999 VALUE 0.8000.
028600     05  FILLER PIC 9(4)V9999 VALUE 1.
028700     05  FILLER PIC 9(4)V9999 VALUE 1.
028800*     2 - MOTIVATIONAL POTENTIAL (UNIVERSE 0-1)
028900     05  FILLER PIC 9(4)V9999 VALUE 0.
029000     05  FILLER PIC 9(4)V9999 VALUE 0.
029100     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
029200     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
029300     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
029400     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
029500     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
029600     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
029700     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
029800     05  FILLER PIC 9(4)V9999 VALUE 0.8000.
029900     05  FILLER PIC 9(4)V9999 VALUE 1.
030000     05  FILLER PIC 9(4)V9999 VALUE 1.
030100*     3 - OBJECTIVITY (SAME SHAPE AS MOTIVATION)
030200     05  FILLER PIC 9(4)V9999 VALUE 0.
030300     05  FILLER PIC 9(4)V9999 VALUE 0.
030400     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
030500     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
030600     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
030700     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
030800     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
030900     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
031000     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
031100     05  FILLER PIC 9(4)V9999 VALUE 0.8000.
031200     05  FILLER PIC 9(4)V9999 VALUE 1.
031300     05  FILLER PIC 9(4)V9999 VALUE 1.
031400*     4 - ECOLOGICAL VALIDITY (SAME SHAPE AS MOTIVATION)
031500     05  FILLER PIC 9(4)V9999 VALUE 0.
031600     05  FILLER PIC 9(4)V9999 VALUE 0.
031700     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
031800     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
031900     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
032000     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
032100     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
032200     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
032300     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
032400     05  FILLER PIC 9(4)V9999 VALUE 0.8000.
032500     05  FILLER PIC 9(4)V9999 VALUE 1.
032600     05  FILLER PIC 9(4)V9999 VALUE 1.
032700*     5 - DYNAMIC-ASSESSMENT POTENTIAL (SAME SHAPE AS MOTIVATION)
032800     05  FILLER PIC 9(4)V9999 VALUE 0.
032900     05  FILLER PIC 9(4)V9999 VALUE 0.
033000     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
033100     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
033200     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
033300     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
033400     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
033500     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
033600     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
033700     05  FILLER PIC 9(4)V9999 VALUE 0.8000.
033800     05  FILLER PIC 9(4)V9999 VALUE 1.
033900     05  FILLER PIC 9(4)V9999 VALUE 1.
034000*     6 - IMPULSIVITY, MILLISECONDS (UNIVERSE 0-2000)
034100     05  FILLER PIC 9(4)V9999 VALUE 0.
034200     05  FILLER PIC 9(4)V9999 VALUE 0.
034300     05  FILLER PIC 9(4)V9999 VALUE 300.
034400     05  FILLER PIC 9(4)V9999 VALUE 400.
034500     05  FILLER PIC 9(4)V9999 VALUE 300.
034600     05  FILLER PIC 9(4)V9999 VALUE 400.
034700     05  FILLER PIC 9(4)V9999 VALUE 600.
034800     05  FILLER PIC 9(4)V9999 VALUE 700.
034900     05  FILLER PIC 9(4)V9999 VALUE 600.
035000     05  FILLER PIC 9(4)V9999 VALUE 800.
035100     05  FILLER PIC 9(4)V9999 VALUE 2000.
035200     05  FILLER PIC 9(4)V9999 VALUE 2000.
035300*     7 - COGNITIVE-ACTIVITY, HINT FREQUENCY (UNIVERSE 0-10)
035400     05  FILLER PIC 9(4)V9999 VALUE 0.
035500     05  FILLER PIC 9(4)V9999 VALUE 0.
035600     05  FILLER PIC 9(4)V9999 VALUE 2.
035700     05  FILLER PIC 9(4)V9999 VALUE 3.
035800     05  FILLER PIC 9(4)V9999 VALUE 2.
035900     05  FILLER PIC 9(4)V9999 VALUE 3.
036000     05  FILLER PIC 9(4)V9999 VALUE 5.
036100     05  FILLER PIC 9(4)V9999 VALUE 6.
036200     05  FILLER PIC 9(4)V9999 VALUE 5.
036300     05  FILLER PIC 9(4)V9999 VALUE 7.
036400     05  FILLER PIC 9(4)V9999 VALUE 10.
036500     05  FILLER PIC 9(4)V9999 VALUE 10.
036600*     8 - PANEL IMPULSIVITY (UNIVERSE 0-1)
036700     05  FILLER PIC 9(4)V9999 VALUE 0.
036800     05  FILLER PIC 9(4)V9999 VALUE 0.
036900     05  FILLER PIC 9(4)V9999 VALUE 0.2500.
037000     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
037100     05  FILLER PIC 9(4)V9999 VALUE 0.2500.
037200     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
037300     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
037400     05  FILLER PIC 9(4)V9999 VALUE 0.7500.
037500     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
037600     05  FILLER PIC 9(4)V9999 VALUE 0.7500.
037700     05  FILLER PIC 9(4)V9999 VALUE 1.
037800     05  FILLER PIC 9(4)V9999 VALUE 1.
037900*     9 - PANEL COGNITIVE ACTIVITY (UNIVERSE 0-1)
038000     05  FILLER PIC 9(4)V9999 VALUE 0.
038100     05  FILLER PIC 9(4)V9999 VALUE 0.
038200     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
038300     05  FILLER PIC 9(4)V9999 VALUE 0.5000.
038400     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
038500     05  FILLER PIC 9(4)V9999 VALUE 0.5000.
038600     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
038700     05  FILLER PIC 9(4)V9999 VALUE 0.8500.
038800     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
038900     05  FILLER PIC 9(4)V9999 VALUE 0.8500.
039000     05  FILLER PIC 9(4)V9999 VALUE 1.
039100     05  FILLER PIC 9(4)V9999 VALUE 1.
039200*    10 - PANEL STRATEGY (UNIVERSE 0-1)
039300     05  FILLER PIC 9(4)V9999 VALUE 0.
039400     05  FILLER PIC 9(4)V9999 VALUE 0.
039500     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
039600     05  FILLER PIC 9(4)V9999 VALUE 0.3500.
039700     05  FILLER PIC 9(4)V9999 VALUE 0.2000.
039800     05  FILLER PIC 9(4)V9999 VALUE 0.3500.
039900     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
040000     05  FILLER PIC 9(4)V9999 VALUE 0.8000.
040100     05  FILLER PIC 9(4)V9999 VALUE 0.5000.
040200     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
040300     05  FILLER PIC 9(4)V9999 VALUE 1.
040400     05  FILLER PIC 9(4)V9999 VALUE 1.
040500*    11 - PANEL COGNITIVE CONTROL (UNIVERSE 0-1)
040600     05  FILLER PIC 9(4)V9999 VALUE 0.
040700     05  FILLER PIC 9(4)V9999 VALUE 0.
040800     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
040900     05  FILLER PIC 9(4)V9999 VALUE 0.5000.
041000     05  FILLER PIC 9(4)V9999 VALUE 0.3000.
041100     05  FILLER PIC 9(4)V9999 VALUE 0.5000.
041200     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
041300     05  FILLER PIC 9(4)V9999 VALUE 0.8500.
041400     05  FILLER PIC 9(4)V9999 VALUE 0.7000.
041500     05  FILLER PIC 9(4)V9999 VALUE 0.8500.
041600     05  FILLER PIC 9(4)V9999 VALUE 1.
041700     05  FILLER PIC 9(4)V9999 VALUE 1.
041800*    12 - PANEL ANXIETY (UNIVERSE 0-1)
041900     05  FILLER PIC 9(4)V9999 VALUE 0.
042000     05  FILLER PIC 9(4)V9999 VALUE 0.
042100     05  FILLER PIC 9(4)V9999 VALUE 0.2500.
042200     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
042300     05  FILLER PIC 9(4)V9999 VALUE 0.2500.
042400     05  FILLER PIC 9(4)V9999 VALUE 0.4000.
042500     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
042600     05  FILLER PIC 9(4)V9999 VALUE 0.7500.
042700     05  FILLER PIC 9(4)V9999 VALUE 0.6000.
042800     05  FILLER PIC 9(4)V9999 VALUE 0.7500.
042900     05  FILLER PIC 9(4)V9999 VALUE 1.
043000     05  FILLER PIC 9(4)V9999 VALUE 1.
043100 01  WS-TERM-TABLE REDEFINES WS-TERM-CONSTANTS.
043200     05  WS-TERM-SET OCCURS 12 TIMES INDEXED BY WS-VIX.
043300         10  WS-TERM OCCURS 3 TIMES INDEXED BY WS-TIX.
043400             15  WS-TA   PIC 9(4)V9999.
043500             15  WS-TB   PIC 9(4)V9999.
043600             15  WS-TC   PIC 9(4)V9999.
043700             15  WS-TD   PIC 9(4)V9999.
043800
043900 77  WS-V-DEPTH              PIC 9(02) COMP VALUE 1.
044000 77  WS-V-MOTIVATION         PIC 9(02) COMP VALUE 2.
044100 77  WS-V-OBJECTIVITY        PIC 9(02) COMP VALUE 3.
044200 77  WS-V-ECO                PIC 9(02) COMP VALUE 4.
044300 77  WS-V-DYNAMIC            PIC 9(02) COMP VALUE 5.
044400 77  WS-V-IMPULSIVITY        PIC 9(02) COMP VALUE 6.
044500 77  WS-V-COGACTIVITY        PIC 9(02) COMP VALUE 7.
044600 77  WS-V-PANEL-IMPULS       PIC 9(02) COMP VALUE 8.
044700 77  WS-V-PANEL-COGACT       PIC 9(02) COMP VALUE 9.
044800 77  WS-V-PANEL-STRATEGY     PIC 9(02) COMP VALUE 10.
044900 77  WS-V-PANEL-COGCTL       PIC 9(02) COMP VALUE 11.
045000 77  WS-V-PANEL-ANXIETY      PIC 9(02) COMP VALUE 12.
045100****************************************************************** 
045200*    CALL INTERFACE TO DGFUZZY -- MIRRORS DGFUZZY'S LINKAGE        *
045300*    SECTION EXACTLY.  WK-DGF-FUNCTION-SW SELECTS MEMBERSHIP,      *
045400*    FUZZIFY OR CENTROID.                                          *
045500****************************************************************** 
045600 01  WK-DGF-PARM.
045700     05  WK-DGF-FUNCTION-SW      PIC X(01).
045800         88  WK-DGF-FN-MEMBERSHIP    VALUE 'M'.
045900         88  WK-DGF-FN-FUZZIFY       VALUE 'F'.
046000         88  WK-DGF-FN-CENTROID      VALUE 'C'.
046100     05  WK-DGF-TERM-COUNT       PIC 9(02) COMP.
046200     05  WK-DGF-TERM-SET OCCURS 5 TIMES.
046300         10  WK-DGF-TERM-A       PIC 9(4)V9999.
046400         10  WK-DGF-TERM-B       PIC 9(4)V9999.
046500         10  WK-DGF-TERM-C       PIC 9(4)V9999.
046600         10  WK-DGF-TERM-D       PIC 9(4)V9999.
046700     05  WK-DGF-INPUT-VALUE      PIC 9(4)V9999.
046800     05  WK-DGF-MEMBERSHIP-RSLT  PIC 9V9999.
046900     05  WK-DGF-DEGREES OCCURS 5 TIMES PIC 9V9999.
047000     05  WK-DGF-CENTROID-RSLT    PIC 9V9999.
047100 01  WK-DGF-RETCD                PIC S9(4) COMP.
047200
047300******************************************************************
047400*    PER-CHILD ACCUMULATORS -- RESET BY 1150-RESET-CHILD-ACCUM     *
047500*    EACH TIME A NEW CHILD-ID IS ENCOUNTERED.  MOST OF THE PANEL'S *
047600*    FORMULAS ARE SUMS, COUNTS OR VOTES BUILT UP DURING THE ONE    *
047700*    PASS OVER THE CHILD'S GAMERSLT GROUP -- ONLY THE TWO TREND/   *
047800*    DYNAMICS CALCULATIONS NEED THE ORDERED WS-EMO-TABLE BELOW.    *
047900******************************************************************
048000 01  WS-CHILD-ACCUM.
048100     05  WS-GR-RESULT-COUNT      PIC 9(05) COMP.
048200     05  WS-SESSIONS-COMPLETED   PIC 9(05) COMP.
048300     05  WS-DATA-SCORE-SUM       PIC 9(07)V99 COMP-3.
048400     05  WS-DATA-SCORE-COUNT     PIC 9(05) COMP.
048500     05  WS-OBJECTIVE-COUNT      PIC 9(05) COMP.
048600     05  WS-SUBJECTIVE-COUNT     PIC 9(05) COMP.
048700     05  WS-CHOICE-DATA-COUNT    PIC 9(05) COMP.
048800     05  WS-PAINTING-DATA-COUNT  PIC 9(05) COMP.
048900     05  WS-DIALOG-DATA-COUNT    PIC 9(05) COMP.
049000     05  WS-MEMORY-ACC-SUM       PIC 9(07)V9999 COMP-3.
049100     05  WS-MEMORY-ACC-COUNT     PIC 9(05) COMP.
049200     05  WS-MEMORY-LEVEL-SUM     PIC 9(07) COMP.
049300     05  WS-PUZZLE-COUNT         PIC 9(05) COMP.
049400     05  WS-PUZZLE-COMPLTD-CNT   PIC 9(05) COMP.
049500     05  WS-SEQUENCE-ACC-SUM     PIC 9(07)V9999 COMP-3.
049600     05  WS-SEQUENCE-ACC-COUNT   PIC 9(05) COMP.
049700     05  WS-SEQ-LEVEL-SUM        PIC 9(07) COMP.
049800     05  WS-EMO-SUM-ANGER        PIC 9(07) COMP.
049900     05  WS-EMO-SUM-BOREDOM      PIC 9(07) COMP.
050000     05  WS-EMO-SUM-JOY          PIC 9(07) COMP.
050100     05  WS-EMO-SUM-HAPPINESS    PIC 9(07) COMP.
050200     05  WS-EMO-SUM-SORROW       PIC 9(07) COMP.
050300     05  WS-EMO-SUM-LOVE         PIC 9(07) COMP.
050400     05  WS-RT-GRAND-SUM         PIC 9(09)V99 COMP-3.
050500     05  WS-RT-GRAND-SUMSQ       PIC 9(11)V99 COMP-3.
050600     05  WS-RT-GRAND-COUNT       PIC 9(05) COMP.
050700     05  WS-HINTS-SUM            PIC 9(07) COMP.
050800     05  WS-U2-TOTAL-ACTIONS     PIC 9(07) COMP.
050900     05  WS-U2-TOTAL-MISTAKES    PIC 9(07) COMP.
051000     05  WS-U6-TOTAL-ACTIONS     PIC 9(07) COMP.
051100     05  WS-VOTE-SYSTEMATIC      PIC 9(05) COMP.
051200     05  WS-VOTE-IMPULSIVE       PIC 9(05) COMP.
051300     05  WS-VOTE-ADAPTIVE        PIC 9(05) COMP.
051400     05  WS-VOTE-CHAOTIC         PIC 9(05) COMP.
051500     05  WS-STRATEGY-LEADER      PIC X(12).
051600     05  WS-STRATEGY-LEAD-COUNT  PIC 9(05) COMP.
051700     05  WS-EMO-TABLE-COUNT      PIC 9(03) COMP.
051800
051900****************************************************************** 
052000*    ORDERED PER-RESULT EMOTION TABLE -- ONLY NEEDED BECAUSE U4'S  *
052100*    TREND TEST AND U6'S WELL-BEING DYNAMICS BOTH SPLIT A CHILD'S  *
052200*    RESULTS INTO AN EARLIER AND A LATER HALF.  200 ENTRIES COVERS *
052300*    THE BUSIEST CHILD IN THE PILOT CASELOAD WITH ROOM TO SPARE.   *
052400****************************************************************** 
052500 01  WS-EMO-TABLE.
052600     05  WS-EMO-ENTRY OCCURS 200 TIMES INDEXED BY WS-EMO-IX.
052700         10  WS-ET-ANGER         PIC 9(03) COMP.
052800         10  WS-ET-BOREDOM       PIC 9(03) COMP.
052900         10  WS-ET-JOY           PIC 9(03) COMP.
053000         10  WS-ET-HAPPINESS     PIC 9(03) COMP.
053100         10  WS-ET-SORROW        PIC 9(03) COMP.
053200         10  WS-ET-LOVE          PIC 9(03) COMP.
053300         10  WS-ET-MISTAKES      PIC 9(03) COMP.
053400
053500****************************************************************** 
053600*    U2 (BEHAVIORAL-STYLE) WORKING RESULTS.                        *
053700****************************************************************** 
053800 01  WS-U2-RESULTS.
053900     05  WS-AVG-RT               PIC 9(4)V9999 COMP-3.
054000     05  WS-STD-RT               PIC 9(4)V9999 COMP-3.
054100     05  WS-CV-RT                PIC 9(4)V9999 COMP-3.
054200     05  WS-IMPULS-DEGREES OCCURS 3 TIMES PIC 9V9999.
054300     05  WS-COGACT-FREQ          PIC 9(4)V9999 COMP-3.
054400     05  WS-COGACT-DEGREES OCCURS 3 TIMES PIC 9V9999.
054500     05  WS-STRATEGY-RESULT      PIC X(12).
054600     05  WS-ERROR-RATE           PIC 9V9999.
054700     05  WS-ERROR-PATTERN        PIC X(12).
054800         88  WS-ERRPAT-SYSTEMATIC    VALUE 'SYSTEMATIC  '.
054900         88  WS-ERRPAT-IMPULSIVE     VALUE 'IMPULSIVE   '.
055000         88  WS-ERRPAT-RANDOM        VALUE 'RANDOM      '.
055100         88  WS-ERRPAT-NONE          VALUE 'NONE        '.
055200
055300****************************************************************** 
055400*    U3 (PROFILE VARIABLE) / U4 (EMOTION) / U5 (DIAGNOSIS) AND     *
055500*    U6 (PANEL) SCRATCH AREAS.                                     *
055600****************************************************************** 
055700 01  WS-U3-SCRATCH.
055800     05  WS-DEPTH-VAL            PIC 9V9999 COMP-3.
055900     05  WS-MOT-VAL              PIC 9V9999 COMP-3.
056000     05  WS-OBJ-VAL              PIC 9V9999 COMP-3.
056100     05  WS-ECO-VAL              PIC 9V9999 COMP-3.
056200     05  WS-DYN-VAL              PIC 9V9999 COMP-3.
056300     05  WS-DIVERSITY-RATIO      PIC 9V9999 COMP-3.
056400     05  WS-DISTINCT-COUNT       PIC 9(02) COMP.
056500     05  WS-U3-SESSION-RATIO     PIC 9V9999 COMP-3.
056600     05  WS-U3-MEMORY-SCORE      PIC 9V9999 COMP-3.
056700     05  WS-U3-PUZZLE-SCORE      PIC 9V9999 COMP-3.
056800     05  WS-U3-SEQ-SCORE         PIC 9V9999 COMP-3.
056900     05  WS-U3-EMO-SCORE         PIC 9V9999 COMP-3.
057000     05  WS-U3-MULTIPLE          PIC 9V9999 COMP-3.
057100     05  WS-U3-TYPES-RATIO       PIC 9V9999 COMP-3.
057200
057300 01  WS-U4-SCRATCH.
057400     05  WS-EMO-TOTAL            PIC 9(07) COMP.
057500     05  WS-EMO-NORM-ANGER       PIC 9V9999.
057600     05  WS-EMO-NORM-BOREDOM     PIC 9V9999.
057700     05  WS-EMO-NORM-JOY         PIC 9V9999.
057800     05  WS-EMO-NORM-HAPPINESS   PIC 9V9999.
057900     05  WS-EMO-NORM-SORROW      PIC 9V9999.
058000     05  WS-EMO-NORM-LOVE        PIC 9V9999.
058100     05  WS-TREND-HALF           PIC 9(03) COMP.
058200     05  WS-TREND-HALF-P1        PIC 9(03) COMP.
058300     05  WS-TREND-FIRST-SUM      PIC 9(05) COMP.
058400     05  WS-TREND-SECOND-SUM     PIC 9(05) COMP.
058500     05  WS-TREND-SECOND-CNT     PIC 9(03) COMP.
058600     05  WS-TREND-FIRST-AVG      PIC 9(03)V9999 COMP-3.
058700     05  WS-TREND-SECOND-AVG     PIC 9(03)V9999 COMP-3.
058800     05  WS-TREND-EMO-NO         PIC 9(01) COMP.
058900     05  WS-TREND-TEXT           PIC X(12).
059000     05  WS-TREND-CODE OCCURS 6 TIMES PIC X(01).
059100
059200 01  WS-U5-SCRATCH.
059300     05  WS-RULE-MATCH-COUNT     PIC 9(02) COMP.
059400     05  WS-CALC-VALUE           PIC 9(4)V9999 COMP-3.
059500     05  WS-COND-SATISFIED-SW    PIC X(01).
059600         88  WS-COND-SATISFIED       VALUE 'Y'.
059700     05  WS-DG-EMITTED-SW OCCURS 20 TIMES
059800                             PIC X(01).
059900         88  WS-DG-WAS-EMITTED          VALUE 'Y'.
060000     05  WS-DG-RULE-IX           PIC 9(02) COMP.
060100     05  WS-DG-COND-IX           PIC 9(02) COMP.
060200     05  WS-RULE-OK-SW           PIC X(01).
060300         88  WS-RULE-OK              VALUE 'Y'.
060400     05  WS-COND-DEGREE          PIC 9V9999 COMP-3.
060500     05  WS-MIN-DEGREE           PIC 9V9999 COMP-3.
060600     05  WS-BEST-IX              PIC 9(02) COMP.
060700     05  WS-BEST-DEGREE          PIC 9V9999 COMP-3.
060800     05  WS-BEST-PRIORITY        PIC 9(02) COMP.
060900     05  WS-SEARCH-CODE          PIC X(16).
061000     05  WS-FOUND-IX             PIC 9(02) COMP.
061100     05  WS-ANY-BLOCK-SW         PIC X(01).
061200         88  WS-ANY-BLOCK-PRINTED    VALUE 'Y'.
061300
061400 01  WS-U6-SCRATCH.
061500     05  WS-PM-STRATEGY-VAL      PIC 9V9999 COMP-3.
061600     05  WS-PM-COGCTL-VAL        PIC 9V9999 COMP-3.
061700     05  WS-PM-ANXIETY-VAL       PIC 9V9999 COMP-3.
061800     05  WS-PM-IMPULS-VAL        PIC 9V9999 COMP-3.
061900     05  WS-PM-COGACT-VAL        PIC 9V9999 COMP-3.
062000     05  WS-PM-DENOM             PIC 9(07) COMP.
062100     05  WS-U6-ERROR-RATE        PIC 9V9999 COMP-3.
062200     05  WS-PM-CUR-IX            PIC 9(01) COMP.
062300     05  WS-PM-GROUP OCCURS 5 TIMES.
062400         10  WS-PM-DEG OCCURS 3 TIMES
062500                             PIC 9V9999.
062600         10  WS-PM-DOMINANT  PIC 9(01) COMP.
062700     05  WS-RADAR-CUR-IX         PIC 9(01) COMP.
062800     05  WS-RADAR-CUR-VAL        PIC S9(3)V99 COMP-3.
062900     05  WS-RADAR-T-VAL          PIC S9(3)V99 COMP-3.
063000     05  WS-RADAR-D-VAL          PIC S9(3)V99 COMP-3.
063100     05  WS-RADAR-DIFF-T         PIC S9(3)V99 COMP-3.
063200     05  WS-RADAR-DIFF-D         PIC S9(3)V99 COMP-3.
063300     05  WS-RADAR-MIDPOINT       PIC S9(4)V99 COMP-3.
063400     05  WS-RADAR-AXIS-LEVEL OCCURS 5 TIMES
063500                             PIC 9(01) COMP.
063600     05  WS-RADAR-CLOSER OCCURS 5 TIMES
063700                             PIC X(01).
063800     05  WS-DYN-MEAN             PIC S9(4)V9999 COMP-3.
063900     05  WS-DYN-STD              PIC 9(4)V9999 COMP-3.
064000     05  WS-DYN-FIRST-AVG        PIC S9(4)V9999 COMP-3.
064100     05  WS-DYN-SECOND-AVG       PIC S9(4)V9999 COMP-3.
064200     05  WS-DYN-TREND            PIC X(12).
064300         88  WS-DYN-IMPROVING        VALUE 'IMPROVEMENT '.
064400         88  WS-DYN-WORSENING        VALUE 'WORSENING   '.
064500         88  WS-DYN-STABLE           VALUE 'STABLE      '.
064600     05  WS-DYN-UNSTABLE-SW      PIC X(01).
064700         88  WS-DYN-IS-UNSTABLE      VALUE 'Y'.
064800     05  WS-DYN-STABLY-LOW-SW    PIC X(01).
064900         88  WS-DYN-IS-STABLY-LOW    VALUE 'Y'.
065000     05  WS-WELLBEING-SCORE      PIC S9(4)V9999 COMP-3.
065100     05  WS-DYN-FIRST-CNT        PIC 9(03) COMP.
065200     05  WS-DYN-SECOND-CNT       PIC 9(03) COMP.
065300     05  WS-DYN-JOY-DROP         PIC S9(4)V9999 COMP-3.
065400     05  WS-DYN-HAP-DROP         PIC S9(4)V9999 COMP-3.
065500     05  WS-DYN-S-VALUE          PIC S9(4)V9999 COMP-3.
065600     05  WS-DYN-V-VALUE          PIC S9(4)V9999 COMP-3.
065700     05  WS-DYN-FIRST-SUM        PIC S9(6)V9999 COMP-3.
065800     05  WS-DYN-SECOND-SUM       PIC S9(6)V9999 COMP-3.
065900     05  WS-DYN-MIS-RISE         PIC S9(4)V9999 COMP-3.
066000     05  WS-DYN-JOY-FIRST        PIC 9(05)V9999 COMP-3.
066100     05  WS-DYN-JOY-SECOND       PIC 9(05)V9999 COMP-3.
066200     05  WS-DYN-HAP-FIRST        PIC 9(05)V9999 COMP-3.
066300     05  WS-DYN-HAP-SECOND       PIC 9(05)V9999 COMP-3.
066400     05  WS-DYN-MIS-FIRST        PIC 9(05)V9999 COMP-3.
066500     05  WS-DYN-MIS-SECOND       PIC 9(05)V9999 COMP-3.
066600     05  WS-AGE-BRACKET-IX       PIC 9(02) COMP.
066700****************************************************************** 
066800*    REFERENCE-PROFILE CONSTANT TABLE -- THE CLINIC'S TWO NORM     *
066900*    GROUPS (TRADITIONAL PLAY VS. DIGITAL PLAY) FOR THE FIVE       *
067000*    RADAR AXES A-E (DEPTH, MOTIVATION, OBJECTIVITY, ECO, DYNAMIC).*
067100****************************************************************** 
067200 01  WS-REF-CONSTANTS.
067300     05  FILLER PIC 9(03) VALUE 072.
067400     05  FILLER PIC 9(03) VALUE 045.
067500     05  FILLER PIC 9(03) VALUE 088.
067600     05  FILLER PIC 9(03) VALUE 052.
067700     05  FILLER PIC 9(03) VALUE 038.
067800     05  FILLER PIC 9(03) VALUE 065.
067900     05  FILLER PIC 9(03) VALUE 082.
068000     05  FILLER PIC 9(03) VALUE 075.
068100     05  FILLER PIC 9(03) VALUE 085.
068200     05  FILLER PIC 9(03) VALUE 090.
068300 01  WS-REF-TABLE REDEFINES WS-REF-CONSTANTS.
068400     05  WS-REF-GROUP OCCURS 2 TIMES INDEXED BY WS-REF-GX.
068500         10  WS-REF-AXIS OCCURS 5 TIMES PIC 9(03).
068600 77  WS-REF-TRADITIONAL          PIC 9(02) COMP VALUE 1.
068700 77  WS-REF-DIGITAL              PIC 9(02) COMP VALUE 2.
068800
068900****************************************************************** 
069000*    RADAR AXIS DISPLAY NAMES, A THRU E.                           *
069100****************************************************************** 
069200 01  WS-AXIS-NAME-CONSTANTS.
069300     05  FILLER PIC X(14) VALUE 'DEPTH         '.
069400     05  FILLER PIC X(14) VALUE 'MOTIVATION    '.
069500     05  FILLER PIC X(14) VALUE 'OBJECTIVITY   '.
069600     05  FILLER PIC X(14) VALUE 'ECO-VALIDITY  '.
069700     05  FILLER PIC X(14) VALUE 'DYNAMIC-ASSESS'.
069800 01  WS-AXIS-NAME-TABLE REDEFINES WS-AXIS-NAME-CONSTANTS.
069900     05  WS-AXIS-NAME OCCURS 5 TIMES INDEXED BY WS-AXIS-NX PIC X(14).
070000
070100****************************************************************** 
070200*    PRESCRIPTION WORK TABLE -- LOADED BY 3600-PRESCRIP-LIST FOR   *
070300*    ONE CHILD AT A TIME, SORTED DESCENDING BY WS-PR-SORTKEY SO    *
070400*    THE REPORT LISTS THE NEWEST ACTIVE PRESCRIPTION FIRST.  FIFTY *
070500*    ENTRIES IS WELL ABOVE THE CLINIC'S BUSIEST CASELOAD.          *
070600****************************************************************** 
070700 01  WS-PRESCRIP-TABLE.
070800     05  WS-PR-ENTRY OCCURS 50 TIMES INDEXED BY WS-PR-IX.
070900         10  WS-PR-SORTKEY        PIC 9(08) COMP.
071000         10  WS-PR-DATE           PIC X(10).
071100         10  WS-PR-TYPE           PIC X(14).
071200         10  WS-PR-ACTIVE         PIC X(01).
071300         10  WS-PR-TEXT           PIC X(120).
071400         10  WS-PR-MEDICATION     PIC X(40).
071500         10  WS-PR-DOSAGE         PIC X(30).
071600         10  WS-PR-DURATION       PIC X(30).
071700 77  WS-PRESCRIP-COUNT            PIC 9(02) COMP.
071800 77  WS-PR-SWAP-SW                PIC X(01).
071900     88  WS-PR-SWAP-MADE              VALUE 'Y'.
072000 77  WS-PR-TEMP-SORTKEY            PIC 9(08) COMP.
072100 77  WS-PR-TEMP-DATE               PIC X(10).
072200 77  WS-PR-TEMP-TYPE               PIC X(14).
072300 77  WS-PR-TEMP-ACTIVE             PIC X(01).
072400 77  WS-PR-TEMP-TEXT               PIC X(120).
072500 77  WS-PR-TEMP-MEDICATION         PIC X(40).
072600 77  WS-PR-TEMP-DOSAGE             PIC X(30).
072700 77  WS-PR-TEMP-DURATION           PIC X(30).
072800 77  WS-PR-YY4                     PIC 9(04).
072900 77  WS-PR-MM2                     PIC 9(02).
073000 77  WS-PR-DD2                     PIC 9(02).
073100
073200******************************************************************
073300*    U8 PARENT-SUMMARY SCRATCH -- THE FOUR MOOD BUCKETS AND THEIR  *
073400*    SHARE OF THE CHILD'S TOTAL.  WS-PS-CALM-SIGNED CAN GO         *
073500*    NEGATIVE (LOVE MINUS BOREDOM) BEFORE THE FLOOR-AT-ZERO STEP.  *
073600******************************************************************
073700 01  WS-U8-SCRATCH.
073800     05  WS-PS-JOYLIKE            PIC 9(07) COMP.
073900     05  WS-PS-SADNESS            PIC 9(07) COMP.
074000     05  WS-PS-ANGER              PIC 9(07) COMP.
074100     05  WS-PS-CALM               PIC 9(07) COMP.
074200     05  WS-PS-CALM-SIGNED        PIC S9(07) COMP-3.
074300     05  WS-PS-TOTAL              PIC 9(07) COMP.
074400     05  WS-PS-PCT-INT            PIC 9(03) COMP.
074500
074600****************************************************************** 
074700*    MANUAL SQUARE-ROOT SCRATCH (NEWTON-RAPHSON, NO SQRT FUNCTION  *
074800*    IS AVAILABLE ON THE SHOP'S COMPILER) -- SHARED BY THE RT       *
074900*    STANDARD DEVIATION (U2) AND THE WELL-BEING DYNAMICS STANDARD   *
075000*    DEVIATION (U6).  WIDENED TO 10 ITERATIONS 03/15/99 -- SEE THE  *
075100*    CHANGE LOG.                                                    *
075200****************************************************************** 
075300******************************************************************
075400*    GENERIC POPULATION-STD-DEV INTERFACE -- SHARED BY THE U2 RT   *
075500*    STATISTICS AND THE U6 WELL-BEING DYNAMICS STATISTICS.  THE    *
075600*    CALLER LOADS THE SUM/SUMSQ/COUNT, COMES TO 2150, AND READS    *
075700*    BACK THE MEAN AND THE POPULATION STANDARD DEVIATION.          *
075800******************************************************************
075900 01  WS-STDDEV-IO.
076000     05  WS-STDDEV-SUM            PIC S9(11)V99 COMP-3.
076100     05  WS-STDDEV-SUMSQ          PIC S9(13)V99 COMP-3.
076200     05  WS-STDDEV-COUNT          PIC 9(05) COMP.
076300     05  WS-STDDEV-MEAN           PIC S9(7)V9999 COMP-3.
076400     05  WS-STDDEV-VARIANCE       PIC S9(7)V9999 COMP-3.
076500     05  WS-STDDEV-RESULT         PIC 9(7)V9999 COMP-3.
076600 01  WS-SQRT-WORK.
076700     05  WS-SQRT-INPUT            PIC 9(11)V9999 COMP-3.
076800     05  WS-SQRT-GUESS            PIC 9(11)V9999 COMP-3.
076900     05  WS-SQRT-NEW-GUESS        PIC 9(11)V9999 COMP-3.
077000     05  WS-SQRT-RESULT           PIC 9(11)V9999 COMP-3.
077100     05  WS-SQRT-ITER             PIC 9(02) COMP.
077200
077300****************************************************************** 
077400*    132-BYTE PRINT-LINE RECORDS FOR THE REPORT FILE.  A SMALL SET *
077500*    OF GENERIC LINE SHAPES IS REUSED ACROSS THE SEVEN REPORT       *
077600*    SECTIONS RATHER THAN ONE DISTINCT 01 PER LINE -- THE SAME     *
077700*    ECONOMY THE OLD PATIENT-LISTING PROGRAM USED FOR ITS DETAIL    *
077800*    LINES.                                                         *
077900****************************************************************** 
078000 01  WS-BLANK-LINE.
078100     05  FILLER                   PIC X(132) VALUE SPACES.
078200 01  WS-HDR-REC.
078300     05  WS-HDR-TITLE             PIC X(60) VALUE SPACES.
078400     05  FILLER                   PIC X(42) VALUE SPACES.
078500     05  FILLER                   PIC X(10) VALUE 'PAGE     '.
078600     05  WS-HDR-PAGE              PIC ZZZ9.
078700     05  FILLER                   PIC X(16) VALUE SPACES.
078800 01  WS-RULE-LINE.
078900     05  FILLER                   PIC X(132) VALUE ALL '-'.
079000 01  WS-CHILD-HDR-LINE.
079100     05  FILLER                   PIC X(10)  VALUE 'CHILD ID  '.
079200     05  WS-CHL-ID                PIC 9(06).
079300     05  FILLER                   PIC X(04)  VALUE SPACES.
079400     05  FILLER                   PIC X(06)  VALUE 'NAME  '.
079500     05  WS-CHL-NAME              PIC X(30).
079600     05  FILLER                   PIC X(04)  VALUE SPACES.
079700     05  FILLER                   PIC X(04)  VALUE 'AGE '.
079800     05  WS-CHL-AGE               PIC 9(02).
079900     05  FILLER                   PIC X(66)  VALUE SPACES.
080000 01  WS-PRT-LABEL-LINE.
080100     05  WS-LBL-TEXT              PIC X(50).
080200     05  FILLER                   PIC X(82) VALUE SPACES.
080300 01  WS-PRT-DEGREE-LINE.
080400     05  WS-DGR-LABEL             PIC X(24).
080500     05  FILLER                   PIC X(02) VALUE SPACES.
080600     05  FILLER                   PIC X(06) VALUE 'LOW = '.
080700     05  WS-DGR-LOW               PIC Z.99.
080800     05  FILLER                   PIC X(04) VALUE SPACES.
080900     05  FILLER                   PIC X(06) VALUE 'MED = '.
081000     05  WS-DGR-MED               PIC Z.99.
081100     05  FILLER                   PIC X(04) VALUE SPACES.
081200     05  FILLER                   PIC X(07) VALUE 'HIGH = '.
081300     05  WS-DGR-HIGH              PIC Z.99.
081400     05  FILLER                   PIC X(75) VALUE SPACES.
081500 01  WS-PRT-TEXT-LINE.
081600     05  WS-TXT-LINE              PIC X(120).
081700     05  FILLER                   PIC X(12) VALUE SPACES.
081800 01  WS-PRT-2VAL-LINE.
081900     05  WS-2V-LABEL1             PIC X(30).
082000     05  WS-2V-VALUE1             PIC Z,ZZZ.99.
082100     05  FILLER                   PIC X(06) VALUE SPACES.
082200     05  WS-2V-LABEL2             PIC X(30).
082300     05  WS-2V-VALUE2             PIC Z,ZZZ.99.
082400     05  FILLER                   PIC X(57) VALUE SPACES.
082500 01  WS-PRT-PCT-LINE.
082600     05  WS-PCT-LABEL             PIC X(50).
082700     05  WS-PCT-VALUE             PIC ZZ9.99.
082800     05  FILLER                   PIC X(01) VALUE '%'.
082900     05  FILLER                   PIC X(77) VALUE SPACES.
083000 01  WS-EDIT-AREA.
083100     05  WS-EDIT-CNT5             PIC ZZZZ9.
083200     05  WS-EDIT-CNT3             PIC ZZ9.
083300     05  WS-EDIT-DEGREE           PIC Z.9999.
083400*    CONTINUED FROM THE STATEMENT ABOVE.
083500 PROCEDURE DIVISION.
083600****************************************************************** 
083700*    0000-MAINLINE -- DRIVES THE WHOLE JOB.  HOUSEKEEPING, LOAD    *
083800*    THE RULE TABLE, PRIME THE THREE INPUT STREAMS, THEN WALK      *
083900*    CHILDREN UNTIL CHILDREN IS EXHAUSTED.                         *
084000****************************************************************** 
084100 0000-MAINLINE.
084200*    ENTERING 0000-MAINLINE.
084300     MOVE "0000-MAINLINE" TO PARA-NAME.
084400*    INVOKE 0100-HOUSEKEEPING TO HANDLE THIS STEP.
084500     PERFORM 0100-HOUSEKEEPING THRU 0100-EXIT.
084600*    INVOKE 0200-LOAD-RULE-TABLE TO HANDLE THIS STEP.
084700     PERFORM 0200-LOAD-RULE-TABLE THRU 0200-EXIT.
084800*    CHECK WHETHER DG-RULE-COUNT = ZERO.
084900     IF DG-RULE-COUNT = ZERO
085000*    SET ABEND-REASON FROM "EMPTY DIAGNOSIS....
085100*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
085200         MOVE "EMPTY DIAGNOSIS RULE TABLE" TO ABEND-REASON
085300*    BRANCH AROUND THE NORMAL FLOW ON THIS CONDITION.
085400         GO TO 9995-ABEND-RTN
085500*    END OF THE CONDITION ABOVE.
085600     END-IF.
085700*    INVOKE 0900-READ-CHILD TO HANDLE THIS STEP.
085800     PERFORM 0900-READ-CHILD THRU 0900-EXIT.
085900*    CHECK WHETHER NO-MORE-CHILDREN.
086000     IF NO-MORE-CHILDREN
086100*    SET ABEND-REASON FROM "EMPTY CHILD INPU....
086200*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
086300         MOVE "EMPTY CHILD INPUT FILE" TO ABEND-REASON
086400*    BRANCH AROUND THE NORMAL FLOW ON THIS CONDITION.
086500         GO TO 9995-ABEND-RTN
086600*    END OF THE CONDITION ABOVE.
086700     END-IF.
086800*    INVOKE 0920-READ-GAMERSLT TO HANDLE THIS STEP.
086900     PERFORM 0920-READ-GAMERSLT THRU 0920-EXIT.
087000*    INVOKE 0940-READ-PRESCRIP TO HANDLE THIS STEP.
087100     PERFORM 0940-READ-PRESCRIP THRU 0940-EXIT.
087200*    INVOKE 1000-PROCESS-CHILD TO HANDLE THIS STEP.
087300*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
087400     PERFORM 1000-PROCESS-CHILD THRU 1000-EXIT
087500*    ...UNTIL THE LOOP LIMIT IS REACHED.
087600         UNTIL NO-MORE-CHILDREN.
087700*    INVOKE 9900-CONTROL-TOTALS TO HANDLE THIS STEP.
087800     PERFORM 9900-CONTROL-TOTALS THRU 9900-EXIT.
087900*    INVOKE 9990-CLOSE-FILES TO HANDLE THIS STEP.
088000     PERFORM 9990-CLOSE-FILES THRU 9990-EXIT.
088100*    SET RETURN-CODE FROM +0.
088200     MOVE +0 TO RETURN-CODE.
088300*    CONTINUED FROM THE STATEMENT ABOVE.
088400*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
088500     GOBACK.
088600
088700*    HOUSEKEEPING LOGIC FOLLOWS.
088800 0100-HOUSEKEEPING.
088900*    ENTERING 0100-HOUSEKEEPING.
089000*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
089100     MOVE "0100-HOUSEKEEPING" TO PARA-NAME.
089200*    INVOKE 0150-OPEN-FILES TO HANDLE THIS STEP.
089300     PERFORM 0150-OPEN-FILES THRU 0150-EXIT.
089400*    FLAG MORE-CHILDREN.
089500     SET MORE-CHILDREN TO TRUE.
089600*    FLAG MORE-GAMERSLT.
089700     SET MORE-GAMERSLT TO TRUE.
089800*    FLAG MORE-RULES.
089900     SET MORE-RULES TO TRUE.
090000*    FLAG MORE-PRESCRIP.
090100*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
090200     SET MORE-PRESCRIP TO TRUE.
090300*    SET WS-CHILDREN-READ WS-CHILDREN-PROCESSED FROM ZERO.
090400     MOVE ZERO TO WS-CHILDREN-READ WS-CHILDREN-PROCESSED
090500*    ...REFERS TO WS-CHILDREN-NO-DATA.
090600         WS-CHILDREN-NO-DATA WS-RESULTS-READ.
090700*    SET WS-JOB-TYPE-TOTAL (1) WS-JOB-TYPE-TOT... FROM ZERO.
090800     MOVE ZERO TO WS-JOB-TYPE-TOTAL (1) WS-JOB-TYPE-TOTAL (2)
090900*    ...REFERS TO WS-JOB-TYPE-TOTAL.
091000         WS-JOB-TYPE-TOTAL (3) WS-JOB-TYPE-TOTAL (4)
091100*    ...REFERS TO WS-JOB-TYPE-TOTAL.
091200*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
091300         WS-JOB-TYPE-TOTAL (5) WS-JOB-TYPE-TOTAL (6)
091400*    ...REFERS TO WS-JOB-TYPE-TOTAL.
091500         WS-JOB-TYPE-TOTAL (7) WS-JOB-TYPE-TOTAL (8)
091600*    ...REFERS TO WS-JOB-TYPE-TOTAL.
091700         WS-JOB-TYPE-TOTAL (9) WS-JOB-TYPE-TOTAL (10)
091800*    ...REFERS TO WS-JOB-TYPE-TOTAL.
091900         WS-JOB-TYPE-TOTAL (11) WS-JOB-TYPE-TOTAL (12).
092000*    SET WS-PAGES FROM ZERO.
092100     MOVE ZERO TO WS-PAGES.
092200*    SET WS-PAGES FROM 1.
092300*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
092400     MOVE 1 TO WS-PAGES.
092500 0100-EXIT.
092600*    END OF 0100-EXIT PROCESSING.
092700     EXIT.
092800
092900*    OPEN FILES LOGIC FOLLOWS.
093000 0150-OPEN-FILES.
093100*    ENTERING 0150-OPEN-FILES.
093200     MOVE "0150-OPEN-FILES" TO PARA-NAME.
093300*    OPEN THE FILE NAMED BELOW.
093400*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
093500     OPEN INPUT CHILDREN GAMERSLT DIAGRULE PRESCRIP.
093600*    OPEN THE FILE NAMED BELOW.
093700     OPEN OUTPUT PROFILE REPORT.
093800 0150-EXIT.
093900*    END OF 0150-EXIT PROCESSING.
094000*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
094100     EXIT.
094200
094300****************************************************************** 
094400*    0200-LOAD-RULE-TABLE -- READS THE WHOLE DIAGRULE FILE INTO    *
094500*    DIAG-RULE-TABLE (COPIED IN FROM DIAGRULE.CPY).  NO MORE THAN  *
094600*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
094700*    20 RULES ARE EXPECTED.                                        *
094800****************************************************************** 
094900 0200-LOAD-RULE-TABLE.
095000*    ENTERING 0200-LOAD-RULE-TABLE.
095100     MOVE "0200-LOAD-RULE-TABLE" TO PARA-NAME.
095200*    SET DG-RULE-COUNT FROM ZERO.
095300     MOVE ZERO TO DG-RULE-COUNT.
095400*    INVOKE 0220-READ-ONE-RULE TO HANDLE THIS STEP.
095500     PERFORM 0220-READ-ONE-RULE THRU 0220-EXIT
095600*    ...UNTIL THE LOOP LIMIT IS REACHED.
095700*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
095800         UNTIL NO-MORE-RULES.
095900 0200-EXIT.
096000*    END OF 0200-EXIT PROCESSING.
096100     EXIT.
096200
096300*    READ ONE RULE LOGIC FOLLOWS.
096400 0220-READ-ONE-RULE.
096500*    ENTERING 0220-READ-ONE-RULE.
096600     MOVE "0220-READ-ONE-RULE" TO PARA-NAME.
096700*    READ THE NEXT RECORD FROM THE FILE.
096800*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
096900     READ DIAGRULE
097000*    CONTINUED FROM THE STATEMENT ABOVE.
097100         AT END
097200*    FLAG NO-MORE-RULES.
097300             SET NO-MORE-RULES TO TRUE
097400*    CONTINUED FROM THE STATEMENT ABOVE.
097500         NOT AT END
097600*    ACCUMULATE DG-RULE-COUNT.
097700             ADD 1 TO DG-RULE-COUNT
097800*    SET THE SWITCH OR INDEX BELOW.
097900*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
098000             SET DG-IDX TO DG-RULE-COUNT
098100*    SET DG-T-CODE (DG-IDX) FROM DG-CODE.
098200             MOVE DG-CODE        TO DG-T-CODE (DG-IDX)
098300*    SET DG-T-NAME (DG-IDX) FROM DG-NAME.
098400             MOVE DG-NAME        TO DG-T-NAME (DG-IDX)
098500*    SET DG-T-PRIORITY (DG-IDX) FROM DG-PRIORITY.
098600             MOVE DG-PRIORITY    TO DG-T-PRIORITY (DG-IDX)
098700*    SET DG-T-COND-COUNT (DG-IDX) FROM DG-COND-COUNT.
098800             MOVE DG-COND-COUNT  TO DG-T-COND-COUNT (DG-IDX)
098900*    SET DG-T-COND (DG-IDX 1) FROM DG-COND (1).
099000*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
099100             MOVE DG-COND (1)    TO DG-T-COND (DG-IDX 1)
099200*    SET DG-T-COND (DG-IDX 2) FROM DG-COND (2).
099300             MOVE DG-COND (2)    TO DG-T-COND (DG-IDX 2)
099400*    SET DG-T-COND (DG-IDX 3) FROM DG-COND (3).
099500             MOVE DG-COND (3)    TO DG-T-COND (DG-IDX 3)
099600*    SET DG-T-RECOMMEND (DG-IDX) FROM DG-RECOMMENDATION.
099700             MOVE DG-RECOMMENDATION TO DG-T-RECOMMEND (DG-IDX)
099800*    SET DG-T-PRESC-TYPE (DG-IDX) FROM DG-PRESC-TYPE.
099900             MOVE DG-PRESC-TYPE  TO DG-T-PRESC-TYPE (DG-IDX)
100000*    SET DG-T-PRESC-TEXT (DG-IDX) FROM DG-PRESC-TEXT.
100100*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
100200             MOVE DG-PRESC-TEXT  TO DG-T-PRESC-TEXT (DG-IDX)
100300*    END OF THE READ ABOVE.
100400     END-READ.
100500 0220-EXIT.
100600*    END OF 0220-EXIT PROCESSING.
100700*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
100800     EXIT.
100900
101000*    READ CHILD LOGIC FOLLOWS.
101100 0900-READ-CHILD.
101200*    ENTERING 0900-READ-CHILD.
101300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
101400     MOVE "0900-READ-CHILD" TO PARA-NAME.
101500*    READ THE NEXT RECORD FROM THE FILE.
101600     READ CHILDREN
101700*    CONTINUED FROM THE STATEMENT ABOVE.
101800         AT END
101900*    FLAG NO-MORE-CHILDREN.
102000             SET NO-MORE-CHILDREN TO TRUE
102100*    CONTINUED FROM THE STATEMENT ABOVE.
102200         NOT AT END
102300*    ACCUMULATE WS-CHILDREN-READ.
102400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
102500             ADD 1 TO WS-CHILDREN-READ
102600*    END OF THE READ ABOVE.
102700     END-READ.
102800 0900-EXIT.
102900*    END OF 0900-EXIT PROCESSING.
103000*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
103100     EXIT.
103200
103300*    READ GAMERSLT LOGIC FOLLOWS.
103400 0920-READ-GAMERSLT.
103500*    ENTERING 0920-READ-GAMERSLT.
103600*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
103700     MOVE "0920-READ-GAMERSLT" TO PARA-NAME.
103800*    READ THE NEXT RECORD FROM THE FILE.
103900     READ GAMERSLT
104000*    CONTINUED FROM THE STATEMENT ABOVE.
104100         AT END
104200*    FLAG NO-MORE-GAMERSLT.
104300             SET NO-MORE-GAMERSLT TO TRUE
104400*    CONTINUED FROM THE STATEMENT ABOVE.
104500         NOT AT END
104600*    ACCUMULATE WS-RESULTS-READ.
104700*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
104800             ADD 1 TO WS-RESULTS-READ
104900*    END OF THE READ ABOVE.
105000     END-READ.
105100 0920-EXIT.
105200*    END OF 0920-EXIT PROCESSING.
105300*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
105400     EXIT.
105500
105600*    READ PRESCRIP LOGIC FOLLOWS.
105700 0940-READ-PRESCRIP.
105800*    ENTERING 0940-READ-PRESCRIP.
105900*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
106000     MOVE "0940-READ-PRESCRIP" TO PARA-NAME.
106100*    READ THE NEXT RECORD FROM THE FILE.
106200     READ PRESCRIP
106300*    CONTINUED FROM THE STATEMENT ABOVE.
106400         AT END
106500*    FLAG NO-MORE-PRESCRIP.
106600             SET NO-MORE-PRESCRIP TO TRUE
106700*    END OF THE READ ABOVE.
106800     END-READ.
106900 0940-EXIT.
107000*    END OF 0940-EXIT PROCESSING.
107100     EXIT.
107200****************************************************************** 
107300*    1000-PROCESS-CHILD -- ONE ITERATION PER CHILD ON CHILDREN.    *
107400*    LOADS THE CHILD'S GAMERSLT GROUP (MATCHING CHILD-ID), RUNS    *
107500*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
107600*    U2 THRU U6 OVER THE ACCUMULATED DATA, WRITES THE PROFILE      *
107700*    RECORD AND THE CLINICIAN REPORT SECTIONS, THEN MOVES ON.      *
107800****************************************************************** 
107900 1000-PROCESS-CHILD.
108000*    ENTERING 1000-PROCESS-CHILD.
108100*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
108200     MOVE "1000-PROCESS-CHILD" TO PARA-NAME.
108300*    INVOKE 1150-RESET-CHILD-ACCUM TO HANDLE THIS STEP.
108400     PERFORM 1150-RESET-CHILD-ACCUM THRU 1150-EXIT.
108500*    INVOKE 1200-LOAD-CHILD-GROUP TO HANDLE THIS STEP.
108600     PERFORM 1200-LOAD-CHILD-GROUP THRU 1200-EXIT.
108700*    CHECK WHETHER WS-GR-RESULT-COUNT = ZERO.
108800     IF WS-GR-RESULT-COUNT = ZERO
108900*    ACCUMULATE WS-CHILDREN-NO-DATA.
109000         ADD 1 TO WS-CHILDREN-NO-DATA
109100*    END OF THE CONDITION ABOVE.
109200*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
109300     END-IF.
109400*    ACCUMULATE WS-CHILDREN-PROCESSED.
109500     ADD 1 TO WS-CHILDREN-PROCESSED.
109600*    INVOKE 2000-ANALYZE-CHILD TO HANDLE THIS STEP.
109700     PERFORM 2000-ANALYZE-CHILD THRU 2000-EXIT.
109800*    INVOKE 1900-WRITE-PROFILE TO HANDLE THIS STEP.
109900     PERFORM 1900-WRITE-PROFILE THRU 1900-EXIT.
110000*    INVOKE 1700-PRINT-CHILD-SECTIONS TO HANDLE THIS STEP.
110100     PERFORM 1700-PRINT-CHILD-SECTIONS THRU 1700-EXIT.
110200*    INVOKE 0900-READ-CHILD TO HANDLE THIS STEP.
110300*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
110400     PERFORM 0900-READ-CHILD THRU 0900-EXIT.
110500 1000-EXIT.
110600*    END OF 1000-EXIT PROCESSING.
110700     EXIT.
110800
110900*    RESET CHILD ACCUM LOGIC FOLLOWS.
111000 1150-RESET-CHILD-ACCUM.
111100*    ENTERING 1150-RESET-CHILD-ACCUM.
111200     MOVE "1150-RESET-CHILD-ACCUM" TO PARA-NAME.
111300*    CLEAR WS-CHILD-ACCUM BEFORE REUSE.
111400*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
111500     INITIALIZE WS-CHILD-ACCUM WS-U2-RESULTS WS-U3-SCRATCH
111600*    ...REFERS TO WS-U4-SCRATCH.
111700         WS-U4-SCRATCH WS-U5-SCRATCH WS-U6-SCRATCH.
111800*    SET WS-CHILD-TYPE-SW (1) WS-CHILD-TYPE-SW... FROM ZERO.
111900     MOVE ZERO TO WS-CHILD-TYPE-SW (1) WS-CHILD-TYPE-SW (2)
112000*    ...REFERS TO WS-CHILD-TYPE-SW.
112100         WS-CHILD-TYPE-SW (3) WS-CHILD-TYPE-SW (4)
112200*    ...REFERS TO WS-CHILD-TYPE-SW.
112300         WS-CHILD-TYPE-SW (5) WS-CHILD-TYPE-SW (6)
112400*    ...REFERS TO WS-CHILD-TYPE-SW.
112500*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
112600         WS-CHILD-TYPE-SW (7) WS-CHILD-TYPE-SW (8)
112700*    ...REFERS TO WS-CHILD-TYPE-SW.
112800         WS-CHILD-TYPE-SW (9) WS-CHILD-TYPE-SW (10)
112900*    ...REFERS TO WS-CHILD-TYPE-SW.
113000         WS-CHILD-TYPE-SW (11) WS-CHILD-TYPE-SW (12).
113100 1150-EXIT.
113200*    END OF 1150-EXIT PROCESSING.
113300     EXIT.
113400
113500****************************************************************** 
113600*    1200-LOAD-CHILD-GROUP -- GAMERSLT IS SORTED BY CHILD-ID THEN  *
113700*    GR-SEQ.  READ FORWARD WHILE GR-CHILD-ID MATCHES THE CURRENT   *
113800*    CHILD, ACCUMULATING EVERY SUM/COUNT/VOTE U2-U6 NEED AND       *
113900*    LOADING THE ORDERED WS-EMO-TABLE ENTRY FOR THE TREND/DYNAMICS *
114000*    SPLIT CALCULATIONS.                                           *
114100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
114200****************************************************************** 
114300 1200-LOAD-CHILD-GROUP.
114400*    ENTERING 1200-LOAD-CHILD-GROUP.
114500     MOVE "1200-LOAD-CHILD-GROUP" TO PARA-NAME.
114600*    INVOKE 1205-ACCUM-ONE-RESULT TO HANDLE THIS STEP.
114700*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
114800     PERFORM 1205-ACCUM-ONE-RESULT THRU 1205-EXIT
114900*    ...UNTIL THE LOOP LIMIT IS REACHED.
115000         UNTIL NO-MORE-GAMERSLT
115100*    ...REFERS TO GR-CHILD-ID.
115200            OR GR-CHILD-ID NOT = CHILD-ID.
115300 1200-EXIT.
115400*    END OF 1200-EXIT PROCESSING.
115500     EXIT.
115600
115700*    ACCUM ONE RESULT LOGIC FOLLOWS.
115800*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
115900 1205-ACCUM-ONE-RESULT.
116000*    ENTERING 1205-ACCUM-ONE-RESULT.
116100     MOVE "1205-ACCUM-ONE-RESULT" TO PARA-NAME.
116200*    ACCUMULATE WS-GR-RESULT-COUNT.
116300     ADD 1 TO WS-GR-RESULT-COUNT.
116400*    INVOKE 1206-FIND-TYPE-INDEX TO HANDLE THIS STEP.
116500     PERFORM 1206-FIND-TYPE-INDEX THRU 1206-EXIT.
116600*    ACCUMULATE WS-JOB-TYPE-TOTAL.
116700     ADD 1 TO WS-JOB-TYPE-TOTAL (WS-TYPE-IX).
116800*    FLAG WS-CHILD-TYPE-WAS-SEEN (WS-TYPE-IX).
116900*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
117000     SET WS-CHILD-TYPE-WAS-SEEN (WS-TYPE-IX) TO TRUE.
117100*    CHECK WHETHER GR-SESSION-COMPLETED = 'Y'.
117200     IF GR-SESSION-COMPLETED = 'Y'
117300*    ACCUMULATE WS-SESSIONS-COMPLETED.
117400         ADD 1 TO WS-SESSIONS-COMPLETED
117500*    END OF THE CONDITION ABOVE.
117600     END-IF.
117700*    ACCUMULATE GR-ANGER.
117800     ADD GR-ANGER     TO WS-EMO-SUM-ANGER.
117900*    ACCUMULATE GR-BOREDOM.
118000*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
118100     ADD GR-BOREDOM   TO WS-EMO-SUM-BOREDOM.
118200*    ACCUMULATE GR-JOY.
118300     ADD GR-JOY       TO WS-EMO-SUM-JOY.
118400*    ACCUMULATE GR-HAPPINESS.
118500     ADD GR-HAPPINESS TO WS-EMO-SUM-HAPPINESS.
118600*    ACCUMULATE GR-SORROW.
118700     ADD GR-SORROW    TO WS-EMO-SUM-SORROW.
118800*    ACCUMULATE GR-LOVE.
118900     ADD GR-LOVE      TO WS-EMO-SUM-LOVE.
119000*    ACCUMULATE GR-HINTS-USED.
119100*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
119200     ADD GR-HINTS-USED TO WS-HINTS-SUM.
119300*    INVOKE 1210-ACCUM-RT TO HANDLE THIS STEP.
119400     PERFORM 1210-ACCUM-RT THRU 1210-EXIT.
119500*    INVOKE 1220-ACCUM-STRATEGY-VOTE TO HANDLE THIS STEP.
119600     PERFORM 1220-ACCUM-STRATEGY-VOTE THRU 1220-EXIT.
119700*    INVOKE 1230-ACCUM-ERROR-PATTERN TO HANDLE THIS STEP.
119800     PERFORM 1230-ACCUM-ERROR-PATTERN THRU 1230-EXIT.
119900*    INVOKE 1240-ACCUM-U6-TOTALS TO HANDLE THIS STEP.
120000     PERFORM 1240-ACCUM-U6-TOTALS THRU 1240-EXIT.
120100*    INVOKE 1250-ACCUM-DATA-SCORE TO HANDLE THIS STEP.
120200*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
120300     PERFORM 1250-ACCUM-DATA-SCORE THRU 1250-EXIT.
120400*    INVOKE 1260-ACCUM-TYPE-DETAIL TO HANDLE THIS STEP.
120500     PERFORM 1260-ACCUM-TYPE-DETAIL THRU 1260-EXIT.
120600*    CHECK WHETHER WS-EMO-TABLE-COUNT < 200.
120700     IF WS-EMO-TABLE-COUNT < 200
120800*    ACCUMULATE WS-EMO-TABLE-COUNT.
120900         ADD 1 TO WS-EMO-TABLE-COUNT
121000*    SET THE SWITCH OR INDEX BELOW.
121100         SET WS-EMO-IX TO WS-EMO-TABLE-COUNT
121200*    SET WS-ET-ANGER (WS-EMO-IX) FROM GR-ANGER.
121300*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
121400         MOVE GR-ANGER     TO WS-ET-ANGER (WS-EMO-IX)
121500*    SET WS-ET-BOREDOM (WS-EMO-IX) FROM GR-BOREDOM.
121600         MOVE GR-BOREDOM   TO WS-ET-BOREDOM (WS-EMO-IX)
121700*    SET WS-ET-JOY (WS-EMO-IX) FROM GR-JOY.
121800         MOVE GR-JOY       TO WS-ET-JOY (WS-EMO-IX)
121900*    SET WS-ET-HAPPINESS (WS-EMO-IX) FROM GR-HAPPINESS.
122000         MOVE GR-HAPPINESS TO WS-ET-HAPPINESS (WS-EMO-IX)
122100*    SET WS-ET-SORROW (WS-EMO-IX) FROM GR-SORROW.
122200         MOVE GR-SORROW    TO WS-ET-SORROW (WS-EMO-IX)
122300*    SET WS-ET-LOVE (WS-EMO-IX) FROM GR-LOVE.
122400*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
122500         MOVE GR-LOVE      TO WS-ET-LOVE (WS-EMO-IX)
122600*    SET WS-ET-MISTAKES (WS-EMO-IX) FROM GR-MISTAKES.
122700         MOVE GR-MISTAKES  TO WS-ET-MISTAKES (WS-EMO-IX)
122800*    END OF THE CONDITION ABOVE.
122900     END-IF.
123000*    INVOKE 0920-READ-GAMERSLT TO HANDLE THIS STEP.
123100     PERFORM 0920-READ-GAMERSLT THRU 0920-EXIT.
123200 1205-EXIT.
123300*    END OF 1205-EXIT PROCESSING.
123400     EXIT.
123500
123600*    FIND TYPE INDEX LOGIC FOLLOWS.
123700 1206-FIND-TYPE-INDEX.
123800*    ENTERING 1206-FIND-TYPE-INDEX.
123900     MOVE "1206-FIND-TYPE-INDEX" TO PARA-NAME.
124000*    SET WS-TYPE-IX FROM 12.
124100     MOVE 12 TO WS-TYPE-IX.
124200*    INVOKE 1207-CHECK-ONE-TYPE TO HANDLE THIS STEP.
124300     PERFORM 1207-CHECK-ONE-TYPE THRU 1207-EXIT
124400*    ...ADVANCING THE INDEX EACH PASS.
124500*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
124600         VARYING WS-TYPE-NX FROM 1 BY 1
124700*    ...UNTIL THE LOOP LIMIT IS REACHED.
124800         UNTIL WS-TYPE-NX > 12.
124900 1206-EXIT.
125000*    END OF 1206-EXIT PROCESSING.
125100*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
125200     EXIT.
125300
125400*    CHECK ONE TYPE LOGIC FOLLOWS.
125500 1207-CHECK-ONE-TYPE.
125600*    ENTERING 1207-CHECK-ONE-TYPE.
125700*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
125800     MOVE "1207-CHECK-ONE-TYPE" TO PARA-NAME.
125900*    CHECK WHETHER GR-GAME-TYPE = WS-TYPE-NAME (WS-TYPE-NX).
126000     IF GR-GAME-TYPE = WS-TYPE-NAME (WS-TYPE-NX)
126100*    SET THE SWITCH OR INDEX BELOW.
126200         SET WS-TYPE-IX TO WS-TYPE-NX
126300*    SET THE SWITCH OR INDEX BELOW.
126400         SET WS-TYPE-NX TO 13
126500*    END OF THE CONDITION ABOVE.
126600     END-IF.
126700 1207-EXIT.
126800*    END OF 1207-EXIT PROCESSING.
126900     EXIT.
127000
127100*    ACCUM RT LOGIC FOLLOWS.
127200 1210-ACCUM-RT.
127300*    ENTERING 1210-ACCUM-RT.
127400     MOVE "1210-ACCUM-RT" TO PARA-NAME.
127500*    CHECK WHETHER GR-RT-COUNT > ZERO.
127600     IF GR-RT-COUNT > ZERO
127700*    INVOKE 1211-ACCUM-ONE-RT TO HANDLE THIS STEP.
127800*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
127900         PERFORM 1211-ACCUM-ONE-RT THRU 1211-EXIT
128000*    ...ADVANCING THE INDEX EACH PASS.
128100             VARYING WS-IX FROM 1 BY 1
128200*    ...UNTIL THE LOOP LIMIT IS REACHED.
128300             UNTIL WS-IX > GR-RT-COUNT
128400*    END OF THE CONDITION ABOVE.
128500     END-IF.
128600 1210-EXIT.
128700*    END OF 1210-EXIT PROCESSING.
128800     EXIT.
128900
129000*    ACCUM ONE RT LOGIC FOLLOWS.
129100 1211-ACCUM-ONE-RT.
129200*    ENTERING 1211-ACCUM-ONE-RT.
129300     MOVE "1211-ACCUM-ONE-RT" TO PARA-NAME.
129400*    ACCUMULATE GR-RT.
129500     ADD GR-RT (WS-IX) TO WS-RT-GRAND-SUM.
129600*    DERIVE WS-RT-GRAND-SUMSQ FROM THE FORMULA BELOW.
129700     COMPUTE WS-RT-GRAND-SUMSQ =
129800*    ...REFERS TO WS-RT-GRAND-SUMSQ.
129900*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
130000         WS-RT-GRAND-SUMSQ + (GR-RT (WS-IX) * GR-RT (WS-IX)).
130100*    ACCUMULATE WS-RT-GRAND-COUNT.
130200     ADD 1 TO WS-RT-GRAND-COUNT.
130300 1211-EXIT.
130400*    END OF 1211-EXIT PROCESSING.
130500*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
130600     EXIT.
130700
130800******************************************************************
130900*    1220-ACCUM-STRATEGY-VOTE -- PER REQ 94-118, CLINIC DIRECTOR'S *
131000*    RULING: THE INHIBITION/ATTENTION VOTE RULE IS APPLIED PER-    *
131100*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
131200*    RESULT (NOT ON THE CHILD GRAND TOTAL), THE SAME AS THE OTHER  *
131300*    PER-RESULT VOTE RULES CODED BELOW IT.                         *
131400******************************************************************
131500 1220-ACCUM-STRATEGY-VOTE.
131600*    ENTERING 1220-ACCUM-STRATEGY-VOTE.
131700*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
131800     MOVE "1220-ACCUM-STRATEGY-VOTE" TO PARA-NAME.
131900*    CHECK WHETHER NOT GR-STRAT-NOT-TAGGED.
132000     IF NOT GR-STRAT-NOT-TAGGED
132100*    INVOKE 1221-VOTE-BY-NAME TO HANDLE THIS STEP.
132200         PERFORM 1221-VOTE-BY-NAME THRU 1221-EXIT
132300*    END OF THE CONDITION ABOVE.
132400     END-IF.
132500*    CHECK WHETHER GR-MT-INHIBITION > ZERO OR GR-MT-ATTENTION > ZERO.
132600     IF GR-MT-INHIBITION > ZERO OR GR-MT-ATTENTION > ZERO
132700*    CHECK WHETHER GR-MT-INHIBITION > GR-MT-ATTENTION.
132800*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
132900         IF GR-MT-INHIBITION > GR-MT-ATTENTION
133000*    ACCUMULATE WS-VOTE-IMPULSIVE.
133100             ADD 1 TO WS-VOTE-IMPULSIVE
133200*    OTHERWISE --
133300         ELSE
133400*    CHECK WHETHER GR-MT-ATTENTION > GR-MT-INHIBITION.
133500             IF GR-MT-ATTENTION > GR-MT-INHIBITION
133600*    ACCUMULATE WS-VOTE-SYSTEMATIC.
133700                 ADD 1 TO WS-VOTE-SYSTEMATIC
133800*    END OF THE CONDITION ABOVE.
133900*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
134000             END-IF
134100*    END OF THE CONDITION ABOVE.
134200         END-IF
134300*    END OF THE CONDITION ABOVE.
134400     END-IF.
134500*    CHECK WHETHER GR-GAME-SEQUENCE.
134600     IF GR-GAME-SEQUENCE
134700*    CHECK WHETHER GR-MISTAKES > 3.
134800         IF GR-MISTAKES > 3
134900*    ACCUMULATE WS-VOTE-IMPULSIVE.
135000*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
135100             ADD 1 TO WS-VOTE-IMPULSIVE
135200*    OTHERWISE --
135300         ELSE
135400*    CHECK WHETHER GR-MISTAKES <= 1.
135500             IF GR-MISTAKES <= 1
135600*    ACCUMULATE WS-VOTE-SYSTEMATIC.
135700                 ADD 1 TO WS-VOTE-SYSTEMATIC
135800*    END OF THE CONDITION ABOVE.
135900             END-IF
136000*    END OF THE CONDITION ABOVE.
136100*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
136200         END-IF
136300*    END OF THE CONDITION ABOVE.
136400     END-IF.
136500*    CHECK WHETHER GR-GAME-PUZZLE.
136600     IF GR-GAME-PUZZLE
136700*    CHECK WHETHER GR-PM-MOVES > 50 AND GR-SESSION-COMPLETED = 'Y'.
136800         IF GR-PM-MOVES > 50 AND GR-SESSION-COMPLETED = 'Y'
136900*    ACCUMULATE WS-VOTE-SYSTEMATIC.
137000             ADD 1 TO WS-VOTE-SYSTEMATIC
137100*    OTHERWISE --
137200*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
137300         ELSE
137400*    CHECK WHETHER GR-PM-MOVES < 20 AND GR-SESSION-COMPLETED NOT = 'Y'.
137500             IF GR-PM-MOVES < 20 AND GR-SESSION-COMPLETED NOT = 'Y'
137600*    ACCUMULATE WS-VOTE-IMPULSIVE.
137700                 ADD 1 TO WS-VOTE-IMPULSIVE
137800*    END OF THE CONDITION ABOVE.
137900             END-IF
138000*    END OF THE CONDITION ABOVE.
138100         END-IF
138200*    END OF THE CONDITION ABOVE.
138300*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
138400     END-IF.
138500*    CHECK WHETHER GR-GAME-MEMORY.
138600     IF GR-GAME-MEMORY
138700*    CHECK WHETHER GR-PM-ATTEMPTS > ZERO AND GR-PM-PAIRS-FOUND > ZERO.
138800         IF GR-PM-ATTEMPTS > ZERO AND GR-PM-PAIRS-FOUND > ZERO
138900*    CHECK WHETHER GR-PM-ATTEMPTS / GR-PM-PAIRS-FOUND > 2.
139000             IF GR-PM-ATTEMPTS / GR-PM-PAIRS-FOUND > 2
139100*    ACCUMULATE WS-VOTE-IMPULSIVE.
139200                 ADD 1 TO WS-VOTE-IMPULSIVE
139300*    END OF THE CONDITION ABOVE.
139400*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
139500             END-IF
139600*    END OF THE CONDITION ABOVE.
139700         END-IF
139800*    END OF THE CONDITION ABOVE.
139900     END-IF.
140000*    CHECK WHETHER GR-GAME-GONOGO.
140100     IF GR-GAME-GONOGO
140200*    CHECK WHETHER GR-PM-COMMISSION > 2.
140300         IF GR-PM-COMMISSION > 2
140400*    ACCUMULATE WS-VOTE-IMPULSIVE.
140500*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
140600             ADD 1 TO WS-VOTE-IMPULSIVE
140700*    END OF THE CONDITION ABOVE.
140800         END-IF
140900*    END OF THE CONDITION ABOVE.
141000     END-IF.
141100 1220-EXIT.
141200*    END OF 1220-EXIT PROCESSING.
141300     EXIT.
141400
141500*    VOTE BY NAME LOGIC FOLLOWS.
141600*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
141700 1221-VOTE-BY-NAME.
141800*    ENTERING 1221-VOTE-BY-NAME.
141900     MOVE "1221-VOTE-BY-NAME" TO PARA-NAME.
142000*    CHECK WHETHER GR-STRATEGY-TYPE = 'SYSTEMATIC  '.
142100     IF GR-STRATEGY-TYPE = 'SYSTEMATIC  '
142200*    ACCUMULATE WS-VOTE-SYSTEMATIC.
142300         ADD 1 TO WS-VOTE-SYSTEMATIC
142400*    END OF THE CONDITION ABOVE.
142500     END-IF.
142600*    CHECK WHETHER GR-STRATEGY-TYPE = 'IMPULSIVE   '.
142700*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
142800     IF GR-STRATEGY-TYPE = 'IMPULSIVE   '
142900*    ACCUMULATE WS-VOTE-IMPULSIVE.
143000         ADD 1 TO WS-VOTE-IMPULSIVE
143100*    END OF THE CONDITION ABOVE.
143200     END-IF.
143300*    CHECK WHETHER GR-STRATEGY-TYPE = 'ADAPTIVE    '.
143400     IF GR-STRATEGY-TYPE = 'ADAPTIVE    '
143500*    ACCUMULATE WS-VOTE-ADAPTIVE.
143600         ADD 1 TO WS-VOTE-ADAPTIVE
143700*    END OF THE CONDITION ABOVE.
143800*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
143900     END-IF.
144000*    CHECK WHETHER GR-STRATEGY-TYPE = 'CHAOTIC     '.
144100     IF GR-STRATEGY-TYPE = 'CHAOTIC     '
144200*    ACCUMULATE WS-VOTE-CHAOTIC.
144300         ADD 1 TO WS-VOTE-CHAOTIC
144400*    END OF THE CONDITION ABOVE.
144500     END-IF.
144600 1221-EXIT.
144700*    END OF 1221-EXIT PROCESSING.
144800     EXIT.
144900
145000******************************************************************
145100*    1230-ACCUM-ERROR-PATTERN -- BUILDS THE U2 TOTAL-ACTIONS AND   *
145200*    TOTAL-MISTAKES SUMS A RESULT AT A TIME.  THE CLASSIFICATION   *
145300*    ITSELF (SYSTEMATIC/IMPULSIVE/RANDOM) IS DEFERRED TO 2400      *
145400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
145500*    ONCE THE WHOLE CHILD GROUP HAS BEEN READ.                     *
145600******************************************************************
145700 1230-ACCUM-ERROR-PATTERN.
145800*    ENTERING 1230-ACCUM-ERROR-PATTERN.
145900     MOVE "1230-ACCUM-ERROR-PATTERN" TO PARA-NAME.
146000*    ACCUMULATE GR-MISTAKES.
146100     ADD GR-MISTAKES TO WS-U2-TOTAL-MISTAKES.
146200*    ACCUMULATE GR-RT-COUNT.
146300     ADD GR-RT-COUNT TO WS-U2-TOTAL-ACTIONS.
146400*    CHECK WHETHER GR-GAME-MEMORY.
146500*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
146600     IF GR-GAME-MEMORY
146700*    CHECK WHETHER GR-PM-ATTEMPTS > GR-PM-PAIRS-FOUND.
146800         IF GR-PM-ATTEMPTS > GR-PM-PAIRS-FOUND
146900*    DERIVE WS-U2-TOTAL-MISTAKES FROM THE FORMULA BELOW.
147000             COMPUTE WS-U2-TOTAL-MISTAKES =
147100*    ...REFERS TO WS-U2-TOTAL-MISTAKES.
147200                 WS-U2-TOTAL-MISTAKES +
147300*    ...REFERS TO GR-PM-ATTEMPTS.
147400                 (GR-PM-ATTEMPTS - GR-PM-PAIRS-FOUND)
147500*    END OF THE CONDITION ABOVE.
147600*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
147700         END-IF
147800*    DERIVE WS-U2-TOTAL-ACTIONS FROM THE FORMULA BELOW.
147900         COMPUTE WS-U2-TOTAL-ACTIONS =
148000*    ...REFERS TO WS-U2-TOTAL-ACTIONS.
148100             WS-U2-TOTAL-ACTIONS + (GR-PM-ATTEMPTS * 2)
148200*    END OF THE CONDITION ABOVE.
148300     END-IF.
148400*    CHECK WHETHER GR-GAME-PUZZLE.
148500     IF GR-GAME-PUZZLE
148600*    ACCUMULATE GR-PM-MOVES.
148700*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
148800         ADD GR-PM-MOVES TO WS-U2-TOTAL-ACTIONS
148900*    END OF THE CONDITION ABOVE.
149000     END-IF.
149100*    CHECK WHETHER GR-GAME-SEQUENCE.
149200     IF GR-GAME-SEQUENCE
149300*    CHECK WHETHER GR-PM-LEVEL-REACHED > ZERO.
149400         IF GR-PM-LEVEL-REACHED > ZERO
149500*    DERIVE WS-U2-TOTAL-ACTIONS FROM THE FORMULA BELOW.
149600             COMPUTE WS-U2-TOTAL-ACTIONS =
149700*    ...REFERS TO WS-U2-TOTAL-ACTIONS.
149800*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
149900                 WS-U2-TOTAL-ACTIONS + (GR-PM-LEVEL-REACHED * 4)
150000*    OTHERWISE --
150100         ELSE
150200*    ACCUMULATE WS-U2-TOTAL-ACTIONS.
150300             ADD 4 TO WS-U2-TOTAL-ACTIONS
150400*    END OF THE CONDITION ABOVE.
150500         END-IF
150600*    END OF THE CONDITION ABOVE.
150700     END-IF.
150800*    CHECK WHETHER GR-GAME-EMOTNFACE OR GR-GAME-SORT OR GR-GAME-PATTERN.
150900*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
151000     IF GR-GAME-EMOTNFACE OR GR-GAME-SORT OR GR-GAME-PATTERN
151100*    ...REFERS TO GR-GAME-EMOTNMATCH.
151200                          OR GR-GAME-EMOTNMATCH
151300*    CHECK WHETHER GR-PM-TOTAL > ZERO.
151400         IF GR-PM-TOTAL > ZERO
151500*    ACCUMULATE GR-PM-TOTAL.
151600             ADD GR-PM-TOTAL TO WS-U2-TOTAL-ACTIONS
151700*    OTHERWISE --
151800         ELSE
151900*    ACCUMULATE WS-U2-TOTAL-ACTIONS.
152000*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
152100             ADD 8 TO WS-U2-TOTAL-ACTIONS
152200*    END OF THE CONDITION ABOVE.
152300         END-IF
152400*    END OF THE CONDITION ABOVE.
152500     END-IF.
152600*    CHECK WHETHER GR-GAME-ATTENTION.
152700     IF GR-GAME-ATTENTION
152800*    DERIVE WS-U2-TOTAL-ACTIONS FROM THE FORMULA BELOW.
152900         COMPUTE WS-U2-TOTAL-ACTIONS = WS-U2-TOTAL-ACTIONS +
153000*    ...REFERS TO GR-PM-HITS.
153100*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
153200             GR-PM-HITS + GR-PM-MISSES + GR-PM-FALSE-ALARMS
153300*    END OF THE CONDITION ABOVE.
153400     END-IF.
153500*    CHECK WHETHER GR-GAME-GONOGO.
153600     IF GR-GAME-GONOGO
153700*    DERIVE WS-U2-TOTAL-ACTIONS FROM THE FORMULA BELOW.
153800         COMPUTE WS-U2-TOTAL-ACTIONS = WS-U2-TOTAL-ACTIONS +
153900*    ...REFERS TO GR-PM-CORRECT-GO.
154000             GR-PM-CORRECT-GO + GR-PM-COMMISSION + GR-PM-OMISSION
154100*    END OF THE CONDITION ABOVE.
154200*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
154300     END-IF.
154400 1230-EXIT.
154500*    END OF 1230-EXIT PROCESSING.
154600     EXIT.
154700
154800******************************************************************
154900*    1240-ACCUM-U6-TOTALS -- THE PANEL'S OWN TOTAL-ACTIONS SUM,    *
155000*    KEPT SEPARATE FROM THE BEHAVIORAL ANALYZERS' RUNNING TOTAL    *
155100*    SINCE SEVERAL GAME TYPES HAVE NO DEFINED "PM TOTAL" COLUMN --  *
155200*    SEE THE FALLBACK RULES CODED BELOW FOR EACH GAME FAMILY.      *
155300*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
155400******************************************************************
155500 1240-ACCUM-U6-TOTALS.
155600*    ENTERING 1240-ACCUM-U6-TOTALS.
155700     MOVE "1240-ACCUM-U6-TOTALS" TO PARA-NAME.
155800*    CHECK WHETHER GR-GAME-MEMORY.
155900*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
156000     IF GR-GAME-MEMORY
156100*    DERIVE WS-U6-PER-RESULT FROM THE FORMULA BELOW.
156200         COMPUTE WS-U6-PER-RESULT = GR-PM-ATTEMPTS * 2
156300*    CHECK WHETHER WS-U6-PER-RESULT = ZERO.
156400         IF WS-U6-PER-RESULT = ZERO
156500*    SET WS-U6-PER-RESULT FROM 1.
156600             MOVE 1 TO WS-U6-PER-RESULT
156700*    END OF THE CONDITION ABOVE.
156800         END-IF
156900*    OTHERWISE --
157000*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
157100     ELSE
157200*    CHECK WHETHER GR-GAME-EMOTNFACE OR GR-GAME-SORT OR GR-GAME-PATTERN.
157300         IF GR-GAME-EMOTNFACE OR GR-GAME-SORT OR GR-GAME-PATTERN
157400*    ...REFERS TO GR-GAME-EMOTNMATCH.
157500                              OR GR-GAME-EMOTNMATCH
157600*    SET WS-U6-PER-RESULT FROM GR-PM-TOTAL.
157700             MOVE GR-PM-TOTAL TO WS-U6-PER-RESULT
157800*    CHECK WHETHER WS-U6-PER-RESULT = ZERO.
157900             IF WS-U6-PER-RESULT = ZERO
158000*    SET WS-U6-PER-RESULT FROM 8.
158100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
158200                 MOVE 8 TO WS-U6-PER-RESULT
158300*    END OF THE CONDITION ABOVE.
158400             END-IF
158500*    OTHERWISE --
158600         ELSE
158700*    SET WS-U6-PER-RESULT FROM GR-RT-COUNT.
158800             MOVE GR-RT-COUNT TO WS-U6-PER-RESULT
158900*    CHECK WHETHER WS-U6-PER-RESULT = ZERO.
159000             IF WS-U6-PER-RESULT = ZERO
159100*    SET WS-U6-PER-RESULT FROM 1.
159200*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
159300                 MOVE 1 TO WS-U6-PER-RESULT
159400*    END OF THE CONDITION ABOVE.
159500             END-IF
159600*    END OF THE CONDITION ABOVE.
159700         END-IF
159800*    END OF THE CONDITION ABOVE.
159900     END-IF.
160000*    ACCUMULATE WS-U6-PER-RESULT.
160100     ADD WS-U6-PER-RESULT TO WS-U6-TOTAL-ACTIONS.
160200 1240-EXIT.
160300*    END OF 1240-EXIT PROCESSING.
160400     EXIT.
160500
160600******************************************************************
160700*    1250-ACCUM-DATA-SCORE -- U3'S PER-RESULT GAME-DATA-SCORE      *
160800*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
160900*    (COMPLETENESS 0-1), ACCUMULATED AS A SUM/COUNT FOR THE MEAN   *
161000*    THAT FEEDS PROFILE VARIABLE A (DIAGNOSTIC DEPTH).             *
161100******************************************************************
161200 1250-ACCUM-DATA-SCORE.
161300*    ENTERING 1250-ACCUM-DATA-SCORE.
161400*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
161500     MOVE "1250-ACCUM-DATA-SCORE" TO PARA-NAME.
161600*    SET WS-CALC-VALUE FROM ZERO.
161700     MOVE ZERO TO WS-CALC-VALUE.
161800*    CHECK WHETHER GR-GAME-PAINTING.
161900     IF GR-GAME-PAINTING
162000*    CHECK WHETHER GR-DETAIL-COUNT > ZERO.
162100         IF GR-DETAIL-COUNT > ZERO
162200*    SET WS-CALC-VALUE FROM 1.
162300             MOVE 1 TO WS-CALC-VALUE
162400*    OTHERWISE --
162500*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
162600         ELSE
162700*    SET WS-CALC-VALUE FROM 0.3.
162800             MOVE 0.3 TO WS-CALC-VALUE
162900*    END OF THE CONDITION ABOVE.
163000         END-IF
163100*    END OF THE CONDITION ABOVE.
163200     END-IF.
163300*    CHECK WHETHER GR-GAME-DIALOG OR GR-GAME-CHOICE.
163400     IF GR-GAME-DIALOG OR GR-GAME-CHOICE
163500*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
163600*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
163700         COMPUTE WS-CALC-VALUE = GR-DETAIL-COUNT / 5
163800*    CHECK WHETHER WS-CALC-VALUE > 1.
163900         IF WS-CALC-VALUE > 1
164000*    SET WS-CALC-VALUE FROM 1.
164100             MOVE 1 TO WS-CALC-VALUE
164200*    END OF THE CONDITION ABOVE.
164300         END-IF
164400*    END OF THE CONDITION ABOVE.
164500     END-IF.
164600*    CHECK WHETHER GR-GAME-MEMORY.
164700*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
164800     IF GR-GAME-MEMORY
164900*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
165000         COMPUTE WS-CALC-VALUE =
165100*    ...REFERS TO GR-PM-PAIRS-FOUND.
165200             (GR-PM-PAIRS-FOUND + (GR-PM-LEVELS-COMPLTD * 2)) / 10
165300*    CHECK WHETHER WS-CALC-VALUE > 1.
165400         IF WS-CALC-VALUE > 1
165500*    SET WS-CALC-VALUE FROM 1.
165600             MOVE 1 TO WS-CALC-VALUE
165700*    END OF THE CONDITION ABOVE.
165800*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
165900         END-IF
166000*    END OF THE CONDITION ABOVE.
166100     END-IF.
166200*    CHECK WHETHER GR-GAME-PUZZLE.
166300     IF GR-GAME-PUZZLE
166400*    CHECK WHETHER GR-PM-MOVES > ZERO.
166500         IF GR-PM-MOVES > ZERO
166600*    SET WS-CALC-VALUE FROM 0.5.
166700             MOVE 0.5 TO WS-CALC-VALUE
166800*    OTHERWISE --
166900*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
167000         ELSE
167100*    SET WS-CALC-VALUE FROM 0.2.
167200             MOVE 0.2 TO WS-CALC-VALUE
167300*    END OF THE CONDITION ABOVE.
167400         END-IF
167500*    END OF THE CONDITION ABOVE.
167600     END-IF.
167700*    CHECK WHETHER GR-GAME-SEQUENCE.
167800     IF GR-GAME-SEQUENCE
167900*    CHECK WHETHER GR-PM-LEVEL-REACHED > ZERO.
168000*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
168100         IF GR-PM-LEVEL-REACHED > ZERO
168200*    SET WS-CALC-VALUE FROM 0.5.
168300             MOVE 0.5 TO WS-CALC-VALUE
168400*    OTHERWISE --
168500         ELSE
168600*    SET WS-CALC-VALUE FROM 0.2.
168700             MOVE 0.2 TO WS-CALC-VALUE
168800*    END OF THE CONDITION ABOVE.
168900         END-IF
169000*    END OF THE CONDITION ABOVE.
169100*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
169200     END-IF.
169300*    CHECK WHETHER GR-GAME-EMOTNFACE OR GR-GAME-ATTENTION OR GR-GAM.
169400     IF GR-GAME-EMOTNFACE OR GR-GAME-ATTENTION OR GR-GAME-GONOGO
169500*    ...REFERS TO GR-GAME-SORT.
169600                          OR GR-GAME-SORT OR GR-GAME-PATTERN
169700*    ...REFERS TO GR-GAME-EMOTNMATCH.
169800                          OR GR-GAME-EMOTNMATCH
169900*    CHECK WHETHER GR-PM-IS-PRESENT.
170000         IF GR-PM-IS-PRESENT
170100*    SET WS-CALC-VALUE FROM 0.7.
170200*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
170300             MOVE 0.7 TO WS-CALC-VALUE
170400*    OTHERWISE --
170500         ELSE
170600*    SET WS-CALC-VALUE FROM 0.3.
170700             MOVE 0.3 TO WS-CALC-VALUE
170800*    END OF THE CONDITION ABOVE.
170900         END-IF
171000*    END OF THE CONDITION ABOVE.
171100     END-IF.
171200*    ACCUMULATE WS-CALC-VALUE.
171300*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
171400     ADD WS-CALC-VALUE TO WS-DATA-SCORE-SUM.
171500*    ACCUMULATE WS-DATA-SCORE-COUNT.
171600     ADD 1 TO WS-DATA-SCORE-COUNT.
171700 1250-EXIT.
171800*    END OF 1250-EXIT PROCESSING.
171900*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
172000     EXIT.
172100
172200******************************************************************
172300*    1260-ACCUM-TYPE-DETAIL -- FEEDS PROFILE VARIABLES B (MOTIVA-  *
172400*    TION), C (OBJECTIVITY), D (ECOLOGICAL VALIDITY) AND E         *
172500*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
172600*    (DYNAMIC ASSESSMENT), ALL COMPUTED IN 2610-2650 ONCE THE      *
172700*    CHILD'S WHOLE GROUP IS IN HAND.                                *
172800******************************************************************
172900 1260-ACCUM-TYPE-DETAIL.
173000*    ENTERING 1260-ACCUM-TYPE-DETAIL.
173100*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
173200     MOVE "1260-ACCUM-TYPE-DETAIL" TO PARA-NAME.
173300*    CHECK WHETHER GR-GAME-MEMORY OR GR-GAME-PUZZLE OR GR-GAME-SEQUENCE.
173400     IF GR-GAME-MEMORY OR GR-GAME-PUZZLE OR GR-GAME-SEQUENCE
173500*    ...REFERS TO GR-GAME-EMOTNFACE.
173600        OR GR-GAME-EMOTNFACE OR GR-GAME-ATTENTION OR GR-GAME-GONOGO
173700*    ...REFERS TO GR-GAME-SORT.
173800        OR GR-GAME-SORT OR GR-GAME-PATTERN OR GR-GAME-EMOTNMATCH
173900*    ACCUMULATE WS-OBJECTIVE-COUNT.
174000         ADD 1 TO WS-OBJECTIVE-COUNT
174100*    OTHERWISE --
174200*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
174300     ELSE
174400*    ACCUMULATE WS-SUBJECTIVE-COUNT.
174500         ADD 1 TO WS-SUBJECTIVE-COUNT
174600*    END OF THE CONDITION ABOVE.
174700     END-IF.
174800*    CHECK WHETHER GR-GAME-CHOICE.
174900     IF GR-GAME-CHOICE
175000*    CHECK WHETHER GR-DETAIL-COUNT > ZERO.
175100         IF GR-DETAIL-COUNT > ZERO
175200*    ACCUMULATE WS-CHOICE-DATA-COUNT.
175300*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
175400             ADD 1 TO WS-CHOICE-DATA-COUNT
175500*    END OF THE CONDITION ABOVE.
175600         END-IF
175700*    END OF THE CONDITION ABOVE.
175800     END-IF.
175900*    CHECK WHETHER GR-GAME-PAINTING.
176000     IF GR-GAME-PAINTING
176100*    CHECK WHETHER GR-DETAIL-COUNT > ZERO.
176200         IF GR-DETAIL-COUNT > ZERO
176300*    ACCUMULATE WS-PAINTING-DATA-COUNT.
176400*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
176500             ADD 1 TO WS-PAINTING-DATA-COUNT
176600*    END OF THE CONDITION ABOVE.
176700         END-IF
176800*    END OF THE CONDITION ABOVE.
176900     END-IF.
177000*    CHECK WHETHER GR-GAME-DIALOG.
177100     IF GR-GAME-DIALOG
177200*    CHECK WHETHER GR-DETAIL-COUNT > ZERO.
177300         IF GR-DETAIL-COUNT > ZERO
177400*    ACCUMULATE WS-DIALOG-DATA-COUNT.
177500*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
177600             ADD 1 TO WS-DIALOG-DATA-COUNT
177700*    END OF THE CONDITION ABOVE.
177800         END-IF
177900*    END OF THE CONDITION ABOVE.
178000     END-IF.
178100*    CHECK WHETHER GR-GAME-MEMORY.
178200     IF GR-GAME-MEMORY
178300*    ACCUMULATE WS-MEMORY-ACC-COUNT.
178400         ADD 1 TO WS-MEMORY-ACC-COUNT
178500*    ACCUMULATE GR-PM-LEVELS-COMPLTD.
178600*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
178700         ADD GR-PM-LEVELS-COMPLTD TO WS-MEMORY-LEVEL-SUM
178800*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
178900         COMPUTE WS-CALC-VALUE =
179000*    ...REFERS TO GR-PM-LEVELS-COMPLTD.
179100             (GR-PM-LEVELS-COMPLTD / 4 * 0.6) +
179200*    ...REFERS TO GR-PM-PAIRS-FOUND.
179300             (GR-PM-PAIRS-FOUND / 20 * 0.4)
179400*    CHECK WHETHER WS-CALC-VALUE > 1.
179500         IF WS-CALC-VALUE > 1
179600*    SET WS-CALC-VALUE FROM 1.
179700*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
179800             MOVE 1 TO WS-CALC-VALUE
179900*    END OF THE CONDITION ABOVE.
180000         END-IF
180100*    ACCUMULATE WS-CALC-VALUE.
180200         ADD WS-CALC-VALUE TO WS-MEMORY-ACC-SUM
180300*    END OF THE CONDITION ABOVE.
180400     END-IF.
180500*    CHECK WHETHER GR-GAME-PUZZLE.
180600     IF GR-GAME-PUZZLE
180700*    ACCUMULATE WS-PUZZLE-COUNT.
180800*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
180900         ADD 1 TO WS-PUZZLE-COUNT
181000*    CHECK WHETHER GR-PM-PUZZLE-DONE.
181100         IF GR-PM-PUZZLE-DONE
181200*    ACCUMULATE WS-PUZZLE-COMPLTD-CNT.
181300             ADD 1 TO WS-PUZZLE-COMPLTD-CNT
181400*    END OF THE CONDITION ABOVE.
181500         END-IF
181600*    END OF THE CONDITION ABOVE.
181700     END-IF.
181800*    CHECK WHETHER GR-GAME-SEQUENCE.
181900*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
182000     IF GR-GAME-SEQUENCE
182100*    ACCUMULATE WS-SEQUENCE-ACC-COUNT.
182200         ADD 1 TO WS-SEQUENCE-ACC-COUNT
182300*    ACCUMULATE GR-PM-LEVEL-REACHED.
182400         ADD GR-PM-LEVEL-REACHED TO WS-SEQ-LEVEL-SUM
182500*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
182600         COMPUTE WS-CALC-VALUE = 1 - (GR-MISTAKES * 0.1)
182700*    CHECK WHETHER WS-CALC-VALUE < 0.
182800         IF WS-CALC-VALUE < 0
182900*    SET WS-CALC-VALUE FROM 0.
183000*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
183100             MOVE 0 TO WS-CALC-VALUE
183200*    END OF THE CONDITION ABOVE.
183300         END-IF
183400*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
183500         COMPUTE WS-CALC-VALUE = (GR-PM-LEVEL-REACHED / 5)
183600             * WS-CALC-VALUE
183700*    CHECK WHETHER WS-CALC-VALUE > 1.
183800         IF WS-CALC-VALUE > 1
183900*    SET WS-CALC-VALUE FROM 1.
184000             MOVE 1 TO WS-CALC-VALUE
184100*    END OF THE CONDITION ABOVE.
184200         END-IF
184300*    ACCUMULATE WS-CALC-VALUE.
184400         ADD WS-CALC-VALUE TO WS-SEQUENCE-ACC-SUM
184500*    END OF THE CONDITION ABOVE.
184600*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
184700     END-IF.
184800 1260-EXIT.
184900*    END OF 1260-EXIT PROCESSING.
185000     EXIT.
185100****************************************************************** 
185200*    2000-ANALYZE-CHILD -- RUNS U2 THRU U6 OVER THE ACCUMULATORS   *
185300*    AND TABLES BUILT BY 1200-LOAD-CHILD-GROUP.  IF THE CHILD HAD  *
185400*    NO RESULTS AT ALL, ONLY THE FIXED NO-RESULT DEFAULTS APPLY.   *
185500****************************************************************** 
185600 2000-ANALYZE-CHILD.
185700*    ENTERING 2000-ANALYZE-CHILD.
185800     MOVE "2000-ANALYZE-CHILD" TO PARA-NAME.
185900*    CHECK WHETHER WS-GR-RESULT-COUNT = ZERO.
186000     IF WS-GR-RESULT-COUNT = ZERO
186100*    INVOKE 1500-DEFAULT-PROFILE TO HANDLE THIS STEP.
186200*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
186300         PERFORM 1500-DEFAULT-PROFILE THRU 1500-EXIT
186400*    OTHERWISE --
186500     ELSE
186600*    INVOKE 2100-ANALYZE-IMPULSIVITY TO HANDLE THIS STEP.
186700         PERFORM 2100-ANALYZE-IMPULSIVITY THRU 2100-EXIT
186800*    INVOKE 2200-ANALYZE-COG-ACTIVITY TO HANDLE THIS STEP.
186900         PERFORM 2200-ANALYZE-COG-ACTIVITY THRU 2200-EXIT
187000*    INVOKE 2300-CLASSIFY-STRATEGY TO HANDLE THIS STEP.
187100         PERFORM 2300-CLASSIFY-STRATEGY THRU 2300-EXIT
187200*    INVOKE 2400-CLASSIFY-ERROR-PATTERN TO HANDLE THIS STEP.
187300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
187400         PERFORM 2400-CLASSIFY-ERROR-PATTERN THRU 2400-EXIT
187500*    INVOKE 2610-CALC-DEPTH TO HANDLE THIS STEP.
187600         PERFORM 2610-CALC-DEPTH THRU 2610-EXIT
187700*    INVOKE 2620-CALC-MOTIVATION TO HANDLE THIS STEP.
187800         PERFORM 2620-CALC-MOTIVATION THRU 2620-EXIT
187900*    INVOKE 2630-CALC-OBJECTIVITY TO HANDLE THIS STEP.
188000         PERFORM 2630-CALC-OBJECTIVITY THRU 2630-EXIT
188100*    INVOKE 2640-CALC-ECO-VALIDITY TO HANDLE THIS STEP.
188200         PERFORM 2640-CALC-ECO-VALIDITY THRU 2640-EXIT
188300*    INVOKE 2650-CALC-DYNAMIC TO HANDLE THIS STEP.
188400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
188500         PERFORM 2650-CALC-DYNAMIC THRU 2650-EXIT
188600*    INVOKE 2700-EMOTION-PROFILE TO HANDLE THIS STEP.
188700         PERFORM 2700-EMOTION-PROFILE THRU 2700-EXIT
188800*    INVOKE 2750-EMOTION-TRENDS TO HANDLE THIS STEP.
188900         PERFORM 2750-EMOTION-TRENDS THRU 2750-EXIT
189000*    END OF THE CONDITION ABOVE.
189100     END-IF.
189200*    INVOKE 2800-MATCH-DIAGNOSES TO HANDLE THIS STEP.
189300     PERFORM 2800-MATCH-DIAGNOSES THRU 2800-EXIT.
189400*    INVOKE 3100-PANEL-METRICS TO HANDLE THIS STEP.
189500*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
189600     PERFORM 3100-PANEL-METRICS THRU 3100-EXIT.
189700*    INVOKE 3200-RADAR-COMPARE TO HANDLE THIS STEP.
189800     PERFORM 3200-RADAR-COMPARE THRU 3200-EXIT.
189900*    CHECK WHETHER WS-GR-RESULT-COUNT >= 2.
190000     IF WS-GR-RESULT-COUNT >= 2
190100*    INVOKE 3300-WELLBEING-DYNAMICS TO HANDLE THIS STEP.
190200         PERFORM 3300-WELLBEING-DYNAMICS THRU 3300-EXIT
190300*    END OF THE CONDITION ABOVE.
190400     END-IF.
190500 2000-EXIT.
190600*    END OF 2000-EXIT PROCESSING.
190700     EXIT.
190800
190900******************************************************************
191000*    1500-DEFAULT-PROFILE -- FIXED VALUES WHEN A CHILD HAS NO      *
191100*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
191200*    GAME RESULTS AT ALL.  ALL FIVE VARIABLES ARE FIXED TERM-      *
191300*    DEGREE TRIPLES MOVED DIRECTLY -- NO FUZZIFY CALL FOR ANY OF   *
191400*    THEM, PER DR. HAAS'S ORIGINAL DESIGN NOTE.  A 0.5 CRISP       *
191500*    DEPTH/MOTIVATION SCORE FUZZIFIED THROUGH THE REAL TERM SETS   *
191600*    WOULD LAND SQUARE ON THE MEDIUM PEAK (0,1,0), NOT THE         *
191700*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
191800*    DELIBERATELY HEDGED (0.3,0.5,0.2) THE NO-DATA CASE CALLS FOR  *
191900*    -- THAT IS WHY ALL FIVE ARE HARD-CODED HERE INSTEAD OF        *
192000*    ROUTED THROUGH 2900-FUZZIFY-VAR.                              *
192100*  12/14/99 RFK DEPTH/MOTIVATION/ECO/DYNAMIC WERE WRONGLY ROUTED   *
192200*               THROUGH 2900-FUZZIFY-VAR (DEPTH, MOTIVATION) OR    *
192300*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
192400*               HARD-CODED TO THE WRONG TRIPLE (ECO, DYNAMIC).     *
192500*               ONLY OBJECTIVITY WAS EVER RIGHT.  ALL FOUR NOW     *
192600*               MATCH THE NO-DATA TRIPLES IN REQ 94-118 EXACTLY.   *
192700******************************************************************
192800 1500-DEFAULT-PROFILE.
192900*    ENTERING 1500-DEFAULT-PROFILE.
193000     MOVE "1500-DEFAULT-PROFILE" TO PARA-NAME.
193100*    A -- DEPTH.  HEDGED TOWARD THE MIDDLE TERM, NOT A FLAT SPLIT.
193200*    SET DP-DEPTH-LOW FROM 0.3.
193300     MOVE 0.3 TO DP-DEPTH-LOW.
193400*    SET DP-DEPTH-MED FROM 0.5.
193500     MOVE 0.5 TO DP-DEPTH-MED.
193600*    SET DP-DEPTH-HIGH FROM 0.2.
193700     MOVE 0.2 TO DP-DEPTH-HIGH.
193800
193900*    B -- MOTIVATION.  SAME SHAPE AS DEPTH ABOVE.
194000*    SET DP-MOT-LOW FROM 0.3.
194100     MOVE 0.3 TO DP-MOT-LOW.
194200*    SET DP-MOT-MED FROM 0.5.
194300     MOVE 0.5 TO DP-MOT-MED.
194400*    SET DP-MOT-HIGH FROM 0.2.
194500     MOVE 0.2 TO DP-MOT-HIGH.
194600
194700*    C -- OBJECTIVITY.  SKEWED HIGH -- A CHILD WITH NO RECORDED
194800*    BEHAVIOR CANNOT BE CALLED AN UNRELIABLE REPORTER.
194900*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
195000*    SET DP-OBJ-LOW FROM 0.1.
195100     MOVE 0.1 TO DP-OBJ-LOW.
195200*    SET DP-OBJ-MED FROM 0.3.
195300     MOVE 0.3 TO DP-OBJ-MED.
195400*    SET DP-OBJ-HIGH FROM 0.6.
195500*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
195600     MOVE 0.6 TO DP-OBJ-HIGH.
195700
195800*    D -- ECOLOGICAL VALIDITY.  SPLIT EVENLY BETWEEN MEDIUM AND
195900*    HIGH, LOW LEFT SMALL.
196000*    SET DP-ECO-LOW FROM 0.2.
196100*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
196200     MOVE 0.2 TO DP-ECO-LOW.
196300*    SET DP-ECO-MED FROM 0.4.
196400     MOVE 0.4 TO DP-ECO-MED.
196500*    SET DP-ECO-HIGH FROM 0.4.
196600     MOVE 0.4 TO DP-ECO-HIGH.
196700
196800*    E -- DYNAMIC ASSESSMENT.  SAME SHAPE AS ECO ABOVE.
196900*    SET DP-DYN-LOW FROM 0.2.
197000     MOVE 0.2 TO DP-DYN-LOW.
197100*    SET DP-DYN-MED FROM 0.4.
197200*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
197300     MOVE 0.4 TO DP-DYN-MED.
197400*    SET DP-DYN-HIGH FROM 0.4.
197500     MOVE 0.4 TO DP-DYN-HIGH.
197600
197700*    FLAG DP-STYLE-UNKNOWN.
197800*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
197900     SET DP-STYLE-UNKNOWN TO TRUE.
198000*    SET DP-EMO-ANGER DP-EMO-BOREDOM DP-EMO-JOY FROM ZERO.
198100     MOVE ZERO TO DP-EMO-ANGER DP-EMO-BOREDOM DP-EMO-JOY
198200*    ...REFERS TO DP-EMO-HAPPINESS.
198300         DP-EMO-HAPPINESS DP-EMO-SORROW DP-EMO-LOVE.
198400*    FLAG WS-ERRPAT-NONE.
198500     SET WS-ERRPAT-NONE TO TRUE.
198600*    SET WS-ERROR-RATE FROM ZERO.
198700     MOVE ZERO TO WS-ERROR-RATE.
198800 1500-EXIT.
198900*    END OF 1500-EXIT PROCESSING.
199000     EXIT.
199100
199200******************************************************************
199300*    2900-FUZZIFY-VAR -- GENERIC FUZZIFY HELPER.  CALLER SETS      *
199400*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
199500*    WS-FUZZY-VARNO (1-12, SEE THE WS-V-xxxx 77-LEVELS) AND        *
199600*    WS-CALC-VALUE, THEN COMES HERE.  RESULT COMES BACK IN         *
199700*    WK-DGF-DEGREES (1) THRU (3) IN THE VARIABLE'S OWN TERM ORDER. *
199800******************************************************************
199900 2900-FUZZIFY-VAR.
200000*    ENTERING 2900-FUZZIFY-VAR.
200100     MOVE "2900-FUZZIFY-VAR" TO PARA-NAME.
200200*    SET THE SWITCH OR INDEX BELOW.
200300     SET WS-VIX TO WS-FUZZY-VARNO.
200400*    SET WK-DGF-TERM-COUNT FROM 3.
200500*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
200600     MOVE 3 TO WK-DGF-TERM-COUNT.
200700*    FLAG WK-DGF-FN-FUZZIFY.
200800     SET WK-DGF-FN-FUZZIFY TO TRUE.
200900*    SET WK-DGF-INPUT-VALUE FROM WS-CALC-VALUE.
201000     MOVE WS-CALC-VALUE TO WK-DGF-INPUT-VALUE.
201100*    INVOKE 2905-COPY-ONE-TERM TO HANDLE THIS STEP.
201200     PERFORM 2905-COPY-ONE-TERM THRU 2905-EXIT
201300*    ...ADVANCING THE INDEX EACH PASS.
201400         VARYING WS-TIX FROM 1 BY 1 UNTIL WS-TIX > 3.
201500*    CALL THE SUBPROGRAM NAMED BELOW.
201600*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
201700     CALL 'DGFUZZY' USING WK-DGF-PARM, WK-DGF-RETCD.
201800 2900-EXIT.
201900*    END OF 2900-EXIT PROCESSING.
202000     EXIT.
202100
202200*    COPY ONE TERM LOGIC FOLLOWS.
202300 2905-COPY-ONE-TERM.
202400*    ENTERING 2905-COPY-ONE-TERM.
202500     MOVE "2905-COPY-ONE-TERM" TO PARA-NAME.
202600*    SET WK-DGF-TERM-A (WS-TIX) FROM WS-TA (WS-VIX WS-....
202700*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
202800     MOVE WS-TA (WS-VIX WS-TIX) TO WK-DGF-TERM-A (WS-TIX).
202900*    SET WK-DGF-TERM-B (WS-TIX) FROM WS-TB (WS-VIX WS-....
203000     MOVE WS-TB (WS-VIX WS-TIX) TO WK-DGF-TERM-B (WS-TIX).
203100*    SET WK-DGF-TERM-C (WS-TIX) FROM WS-TC (WS-VIX WS-....
203200     MOVE WS-TC (WS-VIX WS-TIX) TO WK-DGF-TERM-C (WS-TIX).
203300*    SET WK-DGF-TERM-D (WS-TIX) FROM WS-TD (WS-VIX WS-....
203400     MOVE WS-TD (WS-VIX WS-TIX) TO WK-DGF-TERM-D (WS-TIX).
203500 2905-EXIT.
203600*    END OF 2905-EXIT PROCESSING.
203700     EXIT.
203800****************************************************************** 
203900*    2100-ANALYZE-IMPULSIVITY -- RT MEAN/STD/CV, FUZZIFIED AGAINST *
204000*    THE IMPULSIVITY VARIABLE, WITH THE HIGH-DEGREE CV BUMP.       *
204100******************************************************************
204200 2100-ANALYZE-IMPULSIVITY.
204300*    ENTERING 2100-ANALYZE-IMPULSIVITY.
204400     MOVE "2100-ANALYZE-IMPULSIVITY" TO PARA-NAME.
204500*    CHECK WHETHER WS-RT-GRAND-COUNT = ZERO.
204600     IF WS-RT-GRAND-COUNT = ZERO
204700*    SET WS-IMPULS-DEGREES (1) WS-IMPULS-DEGRE... FROM ZERO.
204800*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
204900         MOVE ZERO TO WS-IMPULS-DEGREES (1) WS-IMPULS-DEGREES (2)
205000*    ...REFERS TO WS-IMPULS-DEGREES.
205100             WS-IMPULS-DEGREES (3) WS-AVG-RT WS-STD-RT WS-CV-RT
205200*    OTHERWISE --
205300     ELSE
205400*    DERIVE WS-AVG-RT FROM THE FORMULA BELOW.
205500         COMPUTE WS-AVG-RT ROUNDED =
205600*    ...REFERS TO WS-RT-GRAND-SUM.
205700             WS-RT-GRAND-SUM / WS-RT-GRAND-COUNT
205800*    INVOKE 2150-CALC-STD-DEV TO HANDLE THIS STEP.
205900*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
206000         PERFORM 2150-CALC-STD-DEV THRU 2150-EXIT.
206100*    CHECK WHETHER WS-AVG-RT = ZERO.
206200         IF WS-AVG-RT = ZERO
206300*    SET WS-CV-RT FROM ZERO.
206400             MOVE ZERO TO WS-CV-RT
206500*    OTHERWISE --
206600         ELSE
206700*    DERIVE WS-CV-RT FROM THE FORMULA BELOW.
206800             COMPUTE WS-CV-RT ROUNDED = WS-STD-RT / WS-AVG-RT
206900*    END OF THE CONDITION ABOVE.
207000*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
207100         END-IF
207200*    SET WS-CALC-VALUE FROM WS-AVG-RT.
207300         MOVE WS-AVG-RT TO WS-CALC-VALUE.
207400*    SET WS-FUZZY-VARNO FROM WS-V-IMPULSIVITY.
207500         MOVE WS-V-IMPULSIVITY TO WS-FUZZY-VARNO.
207600*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
207700         PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
207800*    SET WS-IMPULS-DEGREES (1) FROM WK-DGF-DEGREES (1).
207900         MOVE WK-DGF-DEGREES (1) TO WS-IMPULS-DEGREES (1).
208000*    SET WS-IMPULS-DEGREES (2) FROM WK-DGF-DEGREES (2).
208100*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
208200         MOVE WK-DGF-DEGREES (2) TO WS-IMPULS-DEGREES (2).
208300*    SET WS-IMPULS-DEGREES (3) FROM WK-DGF-DEGREES (3).
208400         MOVE WK-DGF-DEGREES (3) TO WS-IMPULS-DEGREES (3).
208500*    CHECK WHETHER WS-CV-RT > 0.3.
208600         IF WS-CV-RT > 0.3
208700*    DERIVE WS-IMPULS-DEGREES FROM THE FORMULA BELOW.
208800             COMPUTE WS-IMPULS-DEGREES (3) ROUNDED =
208900*    ...REFERS TO WS-IMPULS-DEGREES.
209000                 WS-IMPULS-DEGREES (3) + 0.2
209100*    CHECK WHETHER WS-IMPULS-DEGREES (3) > 1.
209200*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
209300             IF WS-IMPULS-DEGREES (3) > 1
209400*    SET WS-IMPULS-DEGREES (3) FROM 1.
209500                 MOVE 1 TO WS-IMPULS-DEGREES (3)
209600*    END OF THE CONDITION ABOVE.
209700             END-IF
209800*    END OF THE CONDITION ABOVE.
209900         END-IF
210000*    END OF THE CONDITION ABOVE.
210100     END-IF.
210200 2100-EXIT.
210300*    END OF 2100-EXIT PROCESSING.
210400     EXIT.
210500****************************************************************** 
210600*    2150-CALC-STD-DEV -- POPULATION STANDARD DEVIATION OF THE RT  *
210700*    TABLE, VIA THE GENERIC WS-STDDEV-IO INTERFACE AND THE MANUAL  *
210800*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
210900*    SQUARE-ROOT ROUTINE AT 9800 (NO SQRT FUNCTION ON THIS         *
211000*    COMPILER).                                                    *
211100******************************************************************
211200 2150-CALC-STD-DEV.
211300*    ENTERING 2150-CALC-STD-DEV.
211400*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
211500     MOVE "2150-CALC-STD-DEV" TO PARA-NAME.
211600*    SET WS-STDDEV-SUM FROM WS-RT-GRAND-SUM.
211700     MOVE WS-RT-GRAND-SUM   TO WS-STDDEV-SUM.
211800*    SET WS-STDDEV-SUMSQ FROM WS-RT-GRAND-SUMSQ.
211900     MOVE WS-RT-GRAND-SUMSQ TO WS-STDDEV-SUMSQ.
212000*    SET WS-STDDEV-COUNT FROM WS-RT-GRAND-COUNT.
212100     MOVE WS-RT-GRAND-COUNT TO WS-STDDEV-COUNT.
212200*    INVOKE 2160-STDDEV-COMMON TO HANDLE THIS STEP.
212300     PERFORM 2160-STDDEV-COMMON THRU 2160-EXIT.
212400*    SET WS-STD-RT FROM WS-STDDEV-RESULT.
212500*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
212600     MOVE WS-STDDEV-RESULT TO WS-STD-RT.
212700 2150-EXIT.
212800*    END OF 2150-EXIT PROCESSING.
212900     EXIT.
213000
213100*    STDDEV COMMON LOGIC FOLLOWS.
213200 2160-STDDEV-COMMON.
213300*    ENTERING 2160-STDDEV-COMMON.
213400     MOVE "2160-STDDEV-COMMON" TO PARA-NAME.
213500*    CHECK WHETHER WS-STDDEV-COUNT = ZERO.
213600*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
213700     IF WS-STDDEV-COUNT = ZERO
213800*    SET WS-STDDEV-RESULT WS-STDDEV-MEAN FROM ZERO.
213900         MOVE ZERO TO WS-STDDEV-RESULT WS-STDDEV-MEAN
214000*    OTHERWISE --
214100     ELSE
214200*    DERIVE WS-STDDEV-MEAN FROM THE FORMULA BELOW.
214300         COMPUTE WS-STDDEV-MEAN ROUNDED =
214400*    ...REFERS TO WS-STDDEV-SUM.
214500             WS-STDDEV-SUM / WS-STDDEV-COUNT
214600*    DERIVE WS-STDDEV-VARIANCE FROM THE FORMULA BELOW.
214700*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
214800         COMPUTE WS-STDDEV-VARIANCE ROUNDED =
214900*    ...REFERS TO WS-STDDEV-SUMSQ.
215000             (WS-STDDEV-SUMSQ / WS-STDDEV-COUNT) -
215100*    ...REFERS TO WS-STDDEV-MEAN.
215200             (WS-STDDEV-MEAN * WS-STDDEV-MEAN)
215300*    CHECK WHETHER WS-STDDEV-VARIANCE < ZERO.
215400         IF WS-STDDEV-VARIANCE < ZERO
215500*    SET WS-STDDEV-VARIANCE FROM ZERO.
215600             MOVE ZERO TO WS-STDDEV-VARIANCE
215700*    END OF THE CONDITION ABOVE.
215800*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
215900         END-IF
216000*    SET WS-SQRT-INPUT FROM WS-STDDEV-VARIANCE.
216100         MOVE WS-STDDEV-VARIANCE TO WS-SQRT-INPUT
216200*    INVOKE 9800-SQRT TO HANDLE THIS STEP.
216300         PERFORM 9800-SQRT THRU 9800-EXIT
216400*    SET WS-STDDEV-RESULT FROM WS-SQRT-RESULT.
216500         MOVE WS-SQRT-RESULT TO WS-STDDEV-RESULT
216600*    END OF THE CONDITION ABOVE.
216700     END-IF.
216800 2160-EXIT.
216900*    END OF 2160-EXIT PROCESSING.
217000     EXIT.
217100
217200****************************************************************** 
217300*    2200-ANALYZE-COG-ACTIVITY -- HINTS-USED OVER TOTAL ACTIONS,   *
217400*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
217500*    FUZZIFIED AGAINST THE COGNITIVE-ACTIVITY VARIABLE (0-10).     *
217600*    "TOTAL-ACTIONS" HERE IS THE U2 TOTAL-ACTIONS SUM ACCUMULATED  *
217700*    IN 1230 -- SAME DENOMINATOR THE ERROR-PATTERN ANALYZER USES.  *
217800******************************************************************
217900 2200-ANALYZE-COG-ACTIVITY.
218000*    ENTERING 2200-ANALYZE-COG-ACTIVITY.
218100     MOVE "2200-ANALYZE-COG-ACTIVITY" TO PARA-NAME.
218200*    CHECK WHETHER WS-U2-TOTAL-ACTIONS = ZERO.
218300     IF WS-U2-TOTAL-ACTIONS = ZERO
218400*    SET WS-COGACT-DEGREES (1) WS-COGACT-DEGRE... FROM ZERO.
218500*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
218600         MOVE ZERO TO WS-COGACT-DEGREES (1) WS-COGACT-DEGREES (2)
218700*    ...REFERS TO WS-COGACT-DEGREES.
218800             WS-COGACT-DEGREES (3)
218900*    OTHERWISE --
219000     ELSE
219100*    DERIVE WS-COGACT-FREQ FROM THE FORMULA BELOW.
219200         COMPUTE WS-COGACT-FREQ ROUNDED =
219300*    ...REFERS TO WS-HINTS-SUM.
219400             (WS-HINTS-SUM / WS-U2-TOTAL-ACTIONS) * 10
219500*    SET WS-CALC-VALUE FROM WS-COGACT-FREQ.
219600*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
219700         MOVE WS-COGACT-FREQ TO WS-CALC-VALUE.
219800*    SET WS-FUZZY-VARNO FROM WS-V-COGACTIVITY.
219900         MOVE WS-V-COGACTIVITY TO WS-FUZZY-VARNO.
220000*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
220100         PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
220200*    SET WS-COGACT-DEGREES (1) FROM WK-DGF-DEGREES (1).
220300         MOVE WK-DGF-DEGREES (1) TO WS-COGACT-DEGREES (1).
220400*    SET WS-COGACT-DEGREES (2) FROM WK-DGF-DEGREES (2).
220500         MOVE WK-DGF-DEGREES (2) TO WS-COGACT-DEGREES (2).
220600*    SET WS-COGACT-DEGREES (3) FROM WK-DGF-DEGREES (3).
220700*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
220800         MOVE WK-DGF-DEGREES (3) TO WS-COGACT-DEGREES (3).
220900*    END OF THE CONDITION ABOVE.
221000     END-IF.
221100 2200-EXIT.
221200*    END OF 2200-EXIT PROCESSING.
221300*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
221400     EXIT.
221500
221600****************************************************************** 
221700*    2300-CLASSIFY-STRATEGY -- TALLIES FROM 1220 DECIDE THE MOST   *
221800*    FREQUENT VOTE, FIRST-REACHED-MAX WINS A TIE.  RESULT BECOMES  *
221900*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
222000*    DP-COGNITIVE-STYLE.                                            *
222100******************************************************************
222200 2300-CLASSIFY-STRATEGY.
222300*    ENTERING 2300-CLASSIFY-STRATEGY.
222400     MOVE "2300-CLASSIFY-STRATEGY" TO PARA-NAME.
222500*    SET WS-STRATEGY-LEAD-COUNT FROM WS-VOTE-SYSTEMATIC.
222600     MOVE WS-VOTE-SYSTEMATIC TO WS-STRATEGY-LEAD-COUNT.
222700*    SET WS-STRATEGY-LEADER FROM 'SYSTEMATIC  '.
222800     MOVE 'SYSTEMATIC  ' TO WS-STRATEGY-LEADER.
222900*    CHECK WHETHER WS-VOTE-IMPULSIVE > WS-STRATEGY-LEAD-COUNT.
223000*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
223100     IF WS-VOTE-IMPULSIVE > WS-STRATEGY-LEAD-COUNT
223200*    SET WS-STRATEGY-LEAD-COUNT FROM WS-VOTE-IMPULSIVE.
223300         MOVE WS-VOTE-IMPULSIVE TO WS-STRATEGY-LEAD-COUNT
223400*    SET WS-STRATEGY-LEADER FROM 'IMPULSIVE   '.
223500         MOVE 'IMPULSIVE   ' TO WS-STRATEGY-LEADER
223600*    END OF THE CONDITION ABOVE.
223700     END-IF.
223800*    CHECK WHETHER WS-VOTE-ADAPTIVE > WS-STRATEGY-LEAD-COUNT.
223900     IF WS-VOTE-ADAPTIVE > WS-STRATEGY-LEAD-COUNT
224000*    SET WS-STRATEGY-LEAD-COUNT FROM WS-VOTE-ADAPTIVE.
224100*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
224200         MOVE WS-VOTE-ADAPTIVE TO WS-STRATEGY-LEAD-COUNT
224300*    SET WS-STRATEGY-LEADER FROM 'ADAPTIVE    '.
224400         MOVE 'ADAPTIVE    ' TO WS-STRATEGY-LEADER
224500*    END OF THE CONDITION ABOVE.
224600     END-IF.
224700*    CHECK WHETHER WS-VOTE-CHAOTIC > WS-STRATEGY-LEAD-COUNT.
224800     IF WS-VOTE-CHAOTIC > WS-STRATEGY-LEAD-COUNT
224900*    SET WS-STRATEGY-LEAD-COUNT FROM WS-VOTE-CHAOTIC.
225000         MOVE WS-VOTE-CHAOTIC TO WS-STRATEGY-LEAD-COUNT
225100*    SET WS-STRATEGY-LEADER FROM 'CHAOTIC     '.
225200*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
225300         MOVE 'CHAOTIC     ' TO WS-STRATEGY-LEADER
225400*    END OF THE CONDITION ABOVE.
225500     END-IF.
225600*    CHECK WHETHER WS-STRATEGY-LEAD-COUNT = ZERO.
225700     IF WS-STRATEGY-LEAD-COUNT = ZERO
225800*    SET WS-STRATEGY-LEADER FROM 'UNKNOWN     '.
225900         MOVE 'UNKNOWN     ' TO WS-STRATEGY-LEADER
226000*    END OF THE CONDITION ABOVE.
226100     END-IF.
226200*    SET DP-COGNITIVE-STYLE FROM WS-STRATEGY-LEADER.
226300*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
226400     MOVE WS-STRATEGY-LEADER TO DP-COGNITIVE-STYLE.
226500 2300-EXIT.
226600*    END OF 2300-EXIT PROCESSING.
226700     EXIT.
226800
226900****************************************************************** 
227000*    2400-CLASSIFY-ERROR-PATTERN -- U2 TOTAL-MISTAKES OVER TOTAL-  *
227100*    ACTIONS (BOTH ACCUMULATED BY 1230) GIVES THE ERROR RATE;      *
227200*    THE RATE BUCKETS INTO FOUR NAMED PATTERNS.                    *
227300******************************************************************
227400 2400-CLASSIFY-ERROR-PATTERN.
227500*    ENTERING 2400-CLASSIFY-ERROR-PATTERN.
227600     MOVE "2400-CLASSIFY-ERROR-PATTERN" TO PARA-NAME.
227700*    CHECK WHETHER WS-U2-TOTAL-ACTIONS = ZERO.
227800     IF WS-U2-TOTAL-ACTIONS = ZERO
227900*    SET WS-ERROR-RATE FROM ZERO.
228000         MOVE ZERO TO WS-ERROR-RATE
228100*    SET WS-ERROR-PATTERN FROM 'NO-DATA     '.
228200         MOVE 'NO-DATA     ' TO WS-ERROR-PATTERN
228300*    OTHERWISE --
228400*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
228500     ELSE
228600*    DERIVE WS-ERROR-RATE FROM THE FORMULA BELOW.
228700         COMPUTE WS-ERROR-RATE ROUNDED =
228800*    ...REFERS TO WS-U2-TOTAL-MISTAKES.
228900             WS-U2-TOTAL-MISTAKES / WS-U2-TOTAL-ACTIONS
229000*    CHECK WHETHER WS-ERROR-RATE < 0.1.
229100         IF WS-ERROR-RATE < 0.1
229200*    SET WS-ERROR-PATTERN FROM 'SYSTEMATIC  '.
229300             MOVE 'SYSTEMATIC  ' TO WS-ERROR-PATTERN
229400*    OTHERWISE --
229500*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
229600         ELSE
229700*    CHECK WHETHER WS-ERROR-RATE < 0.2.
229800             IF WS-ERROR-RATE < 0.2
229900*    SET WS-ERROR-PATTERN FROM 'SYS-LIGHT   '.
230000                 MOVE 'SYS-LIGHT   ' TO WS-ERROR-PATTERN
230100*    OTHERWISE --
230200             ELSE
230300*    CHECK WHETHER WS-ERROR-RATE < 0.3.
230400                 IF WS-ERROR-RATE < 0.3
230500*    SET WS-ERROR-PATTERN FROM 'IMPULSIVE   '.
230600*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
230700                     MOVE 'IMPULSIVE   ' TO WS-ERROR-PATTERN
230800*    OTHERWISE --
230900                 ELSE
231000*    SET WS-ERROR-PATTERN FROM 'RANDOM      '.
231100                     MOVE 'RANDOM      ' TO WS-ERROR-PATTERN
231200*    END OF THE CONDITION ABOVE.
231300                 END-IF
231400*    END OF THE CONDITION ABOVE.
231500             END-IF
231600*    END OF THE CONDITION ABOVE.
231700*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
231800         END-IF
231900*    END OF THE CONDITION ABOVE.
232000     END-IF.
232100 2400-EXIT.
232200*    END OF 2400-EXIT PROCESSING.
232300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
232400     EXIT.
232500****************************************************************** 
232600*    2610-CALC-DEPTH -- PROFILE VARIABLE A, DIAGNOSTIC DEPTH.      *
232700******************************************************************
232800 2610-CALC-DEPTH.
232900*    ENTERING 2610-CALC-DEPTH.
233000     MOVE "2610-CALC-DEPTH" TO PARA-NAME.
233100*    SET WS-DISTINCT-COUNT FROM ZERO.
233200     MOVE ZERO TO WS-DISTINCT-COUNT.
233300*    INVOKE 2615-CHECK-ONE-TYPE-SEEN TO HANDLE THIS STEP.
233400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
233500     PERFORM 2615-CHECK-ONE-TYPE-SEEN THRU 2615-EXIT
233600*    ...ADVANCING THE INDEX EACH PASS.
233700         VARYING WS-TYPE-NX FROM 1 BY 1 UNTIL WS-TYPE-NX > 12.
233800*    DERIVE WS-DIVERSITY-RATIO FROM THE FORMULA BELOW.
233900     COMPUTE WS-DIVERSITY-RATIO ROUNDED = WS-DISTINCT-COUNT / 12.
234000*    CHECK WHETHER WS-DIVERSITY-RATIO > 1.
234100     IF WS-DIVERSITY-RATIO > 1
234200*    SET WS-DIVERSITY-RATIO FROM 1.
234300         MOVE 1 TO WS-DIVERSITY-RATIO
234400*    END OF THE CONDITION ABOVE.
234500*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
234600     END-IF.
234700*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
234800     COMPUTE WS-CALC-VALUE ROUNDED =
234900*    ...REFERS TO WS-DATA-SCORE-SUM.
235000         WS-DATA-SCORE-SUM / WS-DATA-SCORE-COUNT.
235100*    DERIVE WS-U3-SESSION-RATIO FROM THE FORMULA BELOW.
235200     COMPUTE WS-U3-SESSION-RATIO ROUNDED = WS-GR-RESULT-COUNT / 8.
235300*    CHECK WHETHER WS-U3-SESSION-RATIO > 1.
235400     IF WS-U3-SESSION-RATIO > 1
235500*    SET WS-U3-SESSION-RATIO FROM 1.
235600*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
235700         MOVE 1 TO WS-U3-SESSION-RATIO
235800*    END OF THE CONDITION ABOVE.
235900     END-IF.
236000*    DERIVE WS-DEPTH-VAL FROM THE FORMULA BELOW.
236100     COMPUTE WS-DEPTH-VAL ROUNDED =
236200*    ...REFERS TO WS-DIVERSITY-RATIO.
236300         (WS-DIVERSITY-RATIO * 0.35) +
236400*    ...REFERS TO WS-CALC-VALUE.
236500         (WS-CALC-VALUE * 0.40) +
236600*    ...REFERS TO WS-U3-SESSION-RATIO.
236700*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
236800         (WS-U3-SESSION-RATIO * 0.25).
236900*    SET WS-CALC-VALUE FROM WS-DEPTH-VAL.
237000     MOVE WS-DEPTH-VAL TO WS-CALC-VALUE.
237100*    SET WS-FUZZY-VARNO FROM WS-V-DEPTH.
237200     MOVE WS-V-DEPTH TO WS-FUZZY-VARNO.
237300*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
237400     PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
237500*    SET DP-DEPTH-LOW FROM WK-DGF-DEGREES (1).
237600     MOVE WK-DGF-DEGREES (1) TO DP-DEPTH-LOW.
237700*    SET DP-DEPTH-MED FROM WK-DGF-DEGREES (2).
237800*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
237900     MOVE WK-DGF-DEGREES (2) TO DP-DEPTH-MED.
238000*    SET DP-DEPTH-HIGH FROM WK-DGF-DEGREES (3).
238100     MOVE WK-DGF-DEGREES (3) TO DP-DEPTH-HIGH.
238200 2610-EXIT.
238300*    END OF 2610-EXIT PROCESSING.
238400*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
238500     EXIT.
238600*    CHECK ONE TYPE SEEN LOGIC FOLLOWS.
238700 2615-CHECK-ONE-TYPE-SEEN.
238800*    ENTERING 2615-CHECK-ONE-TYPE-SEEN.
238900     MOVE "2615-CHECK-ONE-TYPE-SEEN" TO PARA-NAME.
239000*    CHECK WHETHER WS-CHILD-TYPE-WAS-SEEN (WS-TYPE-NX).
239100     IF WS-CHILD-TYPE-WAS-SEEN (WS-TYPE-NX)
239200*    ACCUMULATE WS-DISTINCT-COUNT.
239300         ADD 1 TO WS-DISTINCT-COUNT
239400*    END OF THE CONDITION ABOVE.
239500*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
239600     END-IF.
239700 2615-EXIT.
239800*    END OF 2615-EXIT PROCESSING.
239900     EXIT.
240000
240100****************************************************************** 
240200*    2620-CALC-MOTIVATION -- PROFILE VARIABLE B.                   *
240300******************************************************************
240400 2620-CALC-MOTIVATION.
240500*    ENTERING 2620-CALC-MOTIVATION.
240600*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
240700     MOVE "2620-CALC-MOTIVATION" TO PARA-NAME.
240800*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
240900     COMPUTE WS-CALC-VALUE ROUNDED =
241000*    ...REFERS TO WS-SESSIONS-COMPLETED.
241100         WS-SESSIONS-COMPLETED / WS-GR-RESULT-COUNT.
241200*    SET WS-MOT-VAL FROM WS-CALC-VALUE.
241300     MOVE WS-CALC-VALUE TO WS-MOT-VAL.
241400
241500*    CHECK WHETHER WS-MEMORY-ACC-COUNT = ZERO.
241600     IF WS-MEMORY-ACC-COUNT = ZERO
241700*    SET WS-U3-MEMORY-SCORE FROM ZERO.
241800         MOVE ZERO TO WS-U3-MEMORY-SCORE
241900*    OTHERWISE --
242000     ELSE
242100*    DERIVE WS-U3-MEMORY-SCORE FROM THE FORMULA BELOW.
242200*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
242300         COMPUTE WS-U3-MEMORY-SCORE ROUNDED =
242400*    ...REFERS TO WS-MEMORY-ACC-SUM.
242500             WS-MEMORY-ACC-SUM / WS-MEMORY-ACC-COUNT
242600*    END OF THE CONDITION ABOVE.
242700     END-IF.
242800
242900*    CHECK WHETHER WS-PUZZLE-COUNT = ZERO.
243000     IF WS-PUZZLE-COUNT = ZERO
243100*    SET WS-U3-PUZZLE-SCORE FROM ZERO.
243200         MOVE ZERO TO WS-U3-PUZZLE-SCORE
243300*    OTHERWISE --
243400     ELSE
243500*    DERIVE WS-U3-PUZZLE-SCORE FROM THE FORMULA BELOW.
243600         COMPUTE WS-U3-PUZZLE-SCORE ROUNDED =
243700*    ...REFERS TO WS-PUZZLE-COMPLTD-CNT.
243800*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
243900             WS-PUZZLE-COMPLTD-CNT / WS-PUZZLE-COUNT
244000*    END OF THE CONDITION ABOVE.
244100     END-IF.
244200
244300*    CHECK WHETHER WS-SEQUENCE-ACC-COUNT = ZERO.
244400*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
244500     IF WS-SEQUENCE-ACC-COUNT = ZERO
244600*    SET WS-U3-SEQ-SCORE FROM ZERO.
244700         MOVE ZERO TO WS-U3-SEQ-SCORE
244800*    OTHERWISE --
244900     ELSE
245000*    DERIVE WS-U3-SEQ-SCORE FROM THE FORMULA BELOW.
245100         COMPUTE WS-U3-SEQ-SCORE ROUNDED =
245200*    ...REFERS TO WS-SEQUENCE-ACC-SUM.
245300             WS-SEQUENCE-ACC-SUM / WS-SEQUENCE-ACC-COUNT
245400*    END OF THE CONDITION ABOVE.
245500*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
245600     END-IF.
245700
245800*    DERIVE WS-U3-EMO-SCORE FROM THE FORMULA BELOW.
245900     COMPUTE WS-U3-EMO-SCORE ROUNDED =
246000*    ...REFERS TO WS-EMO-SUM-JOY.
246100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
246200         (WS-EMO-SUM-JOY + WS-EMO-SUM-HAPPINESS) /
246300*    ...REFERS TO WS-GR-RESULT-COUNT.
246400         (WS-GR-RESULT-COUNT * 10).
246500*    CHECK WHETHER WS-U3-EMO-SCORE > 1.
246600     IF WS-U3-EMO-SCORE > 1
246700*    SET WS-U3-EMO-SCORE FROM 1.
246800         MOVE 1 TO WS-U3-EMO-SCORE
246900*    END OF THE CONDITION ABOVE.
247000     END-IF.
247100
247200*    DERIVE WS-MOT-VAL FROM THE FORMULA BELOW.
247300     COMPUTE WS-MOT-VAL ROUNDED =
247400*    ...REFERS TO WS-MOT-VAL.
247500         (WS-MOT-VAL * 0.2) + (WS-U3-MEMORY-SCORE * 0.25) +
247600*    ...REFERS TO WS-U3-PUZZLE-SCORE.
247700*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
247800         (WS-U3-PUZZLE-SCORE * 0.2) + (WS-U3-SEQ-SCORE * 0.2) +
247900*    ...REFERS TO WS-U3-EMO-SCORE.
248000         (WS-U3-EMO-SCORE * 0.15).
248100*    SET WS-CALC-VALUE FROM WS-MOT-VAL.
248200     MOVE WS-MOT-VAL TO WS-CALC-VALUE.
248300*    SET WS-FUZZY-VARNO FROM WS-V-MOTIVATION.
248400     MOVE WS-V-MOTIVATION TO WS-FUZZY-VARNO.
248500*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
248600     PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
248700*    SET DP-MOT-LOW FROM WK-DGF-DEGREES (1).
248800*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
248900     MOVE WK-DGF-DEGREES (1) TO DP-MOT-LOW.
249000*    SET DP-MOT-MED FROM WK-DGF-DEGREES (2).
249100     MOVE WK-DGF-DEGREES (2) TO DP-MOT-MED.
249200*    SET DP-MOT-HIGH FROM WK-DGF-DEGREES (3).
249300     MOVE WK-DGF-DEGREES (3) TO DP-MOT-HIGH.
249400 2620-EXIT.
249500*    END OF 2620-EXIT PROCESSING.
249600     EXIT.
249700
249800****************************************************************** 
249900*    2630-CALC-OBJECTIVITY -- PROFILE VARIABLE C.                  *
250000******************************************************************
250100 2630-CALC-OBJECTIVITY.
250200*    ENTERING 2630-CALC-OBJECTIVITY.
250300     MOVE "2630-CALC-OBJECTIVITY" TO PARA-NAME.
250400*    DERIVE WS-OBJ-VAL FROM THE FORMULA BELOW.
250500     COMPUTE WS-OBJ-VAL ROUNDED =
250600*    ...REFERS TO WS-OBJECTIVE-COUNT.
250700         0.6 + ((WS-OBJECTIVE-COUNT / WS-GR-RESULT-COUNT) * 0.3).
250800*    CHECK WHETHER WS-SUBJECTIVE-COUNT > ZERO.
250900*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
251000     IF WS-SUBJECTIVE-COUNT > ZERO
251100*    ACCUMULATE WS-OBJ-VAL.
251200         ADD 0.1 TO WS-OBJ-VAL
251300*    END OF THE CONDITION ABOVE.
251400     END-IF.
251500*    CHECK WHETHER WS-OBJ-VAL > 1.
251600     IF WS-OBJ-VAL > 1
251700*    SET WS-OBJ-VAL FROM 1.
251800         MOVE 1 TO WS-OBJ-VAL
251900*    END OF THE CONDITION ABOVE.
252000*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
252100     END-IF.
252200*    SET WS-CALC-VALUE FROM WS-OBJ-VAL.
252300     MOVE WS-OBJ-VAL TO WS-CALC-VALUE.
252400*    SET WS-FUZZY-VARNO FROM WS-V-OBJECTIVITY.
252500     MOVE WS-V-OBJECTIVITY TO WS-FUZZY-VARNO.
252600*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
252700     PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
252800*    SET DP-OBJ-LOW FROM WK-DGF-DEGREES (1).
252900     MOVE WK-DGF-DEGREES (1) TO DP-OBJ-LOW.
253000*    SET DP-OBJ-MED FROM WK-DGF-DEGREES (2).
253100*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
253200     MOVE WK-DGF-DEGREES (2) TO DP-OBJ-MED.
253300*    SET DP-OBJ-HIGH FROM WK-DGF-DEGREES (3).
253400     MOVE WK-DGF-DEGREES (3) TO DP-OBJ-HIGH.
253500 2630-EXIT.
253600*    END OF 2630-EXIT PROCESSING.
253700*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
253800     EXIT.
253900
254000****************************************************************** 
254100*    2640-CALC-ECO-VALIDITY -- PROFILE VARIABLE D.                 *
254200******************************************************************
254300 2640-CALC-ECO-VALIDITY.
254400*    ENTERING 2640-CALC-ECO-VALIDITY.
254500     MOVE "2640-CALC-ECO-VALIDITY" TO PARA-NAME.
254600*    DERIVE WS-ECO-VAL FROM THE FORMULA BELOW.
254700     COMPUTE WS-ECO-VAL ROUNDED = 0.6 +
254800*    ...REFERS TO WS-CHOICE-DATA-COUNT.
254900         (0.1 * WS-CHOICE-DATA-COUNT) +
255000*    ...REFERS TO WS-PAINTING-DATA-COUNT.
255100         (0.1 * WS-PAINTING-DATA-COUNT) +
255200*    ...REFERS TO WS-DIALOG-DATA-COUNT.
255300*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
255400         (0.1 * WS-DIALOG-DATA-COUNT).
255500*    CHECK WHETHER WS-ECO-VAL > 1.
255600     IF WS-ECO-VAL > 1
255700*    SET WS-ECO-VAL FROM 1.
255800         MOVE 1 TO WS-ECO-VAL
255900*    END OF THE CONDITION ABOVE.
256000     END-IF.
256100*    SET WS-CALC-VALUE FROM WS-ECO-VAL.
256200     MOVE WS-ECO-VAL TO WS-CALC-VALUE.
256300*    SET WS-FUZZY-VARNO FROM WS-V-ECO.
256400*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
256500     MOVE WS-V-ECO TO WS-FUZZY-VARNO.
256600*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
256700     PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
256800*    SET DP-ECO-LOW FROM WK-DGF-DEGREES (1).
256900     MOVE WK-DGF-DEGREES (1) TO DP-ECO-LOW.
257000*    SET DP-ECO-MED FROM WK-DGF-DEGREES (2).
257100     MOVE WK-DGF-DEGREES (2) TO DP-ECO-MED.
257200*    SET DP-ECO-HIGH FROM WK-DGF-DEGREES (3).
257300     MOVE WK-DGF-DEGREES (3) TO DP-ECO-HIGH.
257400 2640-EXIT.
257500*    END OF 2640-EXIT PROCESSING.
257600     EXIT.
257700
257800****************************************************************** 
257900*    2650-CALC-DYNAMIC -- PROFILE VARIABLE E, DYNAMIC ASSESSMENT.  *
258000*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
258100******************************************************************
258200 2650-CALC-DYNAMIC.
258300*    ENTERING 2650-CALC-DYNAMIC.
258400     MOVE "2650-CALC-DYNAMIC" TO PARA-NAME.
258500*    CHECK WHETHER WS-GR-RESULT-COUNT >= 3.
258600*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
258700     IF WS-GR-RESULT-COUNT >= 3
258800*    SET WS-U3-MULTIPLE FROM 1.
258900         MOVE 1 TO WS-U3-MULTIPLE
259000*    OTHERWISE --
259100     ELSE
259200*    SET WS-U3-MULTIPLE FROM 0.
259300         MOVE 0 TO WS-U3-MULTIPLE
259400*    END OF THE CONDITION ABOVE.
259500     END-IF.
259600*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
259700*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
259800     COMPUTE WS-CALC-VALUE ROUNDED =
259900*    ...REFERS TO WS-MEMORY-LEVEL-SUM.
260000         ((WS-MEMORY-LEVEL-SUM / 4) + (WS-SEQ-LEVEL-SUM / 5) +
260100*    ...REFERS TO WS-PUZZLE-COMPLTD-CNT.
260200          WS-PUZZLE-COMPLTD-CNT) / WS-GR-RESULT-COUNT.
260300*    CHECK WHETHER WS-CALC-VALUE > 1.
260400     IF WS-CALC-VALUE > 1
260500*    SET WS-CALC-VALUE FROM 1.
260600         MOVE 1 TO WS-CALC-VALUE
260700*    END OF THE CONDITION ABOVE.
260800*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
260900     END-IF.
261000*    SET WS-U3-TYPES-RATIO FROM WS-DIVERSITY-RATIO.
261100     MOVE WS-DIVERSITY-RATIO TO WS-U3-TYPES-RATIO.
261200*    DERIVE WS-DYN-VAL FROM THE FORMULA BELOW.
261300     COMPUTE WS-DYN-VAL ROUNDED =
261400*    ...REFERS TO WS-U3-MULTIPLE.
261500         (WS-U3-MULTIPLE * 0.35) + (WS-U3-TYPES-RATIO * 0.40) +
261600*    ...REFERS TO WS-CALC-VALUE.
261700         (WS-CALC-VALUE * 0.25).
261800*    SET WS-CALC-VALUE FROM WS-DYN-VAL.
261900*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
262000     MOVE WS-DYN-VAL TO WS-CALC-VALUE.
262100*    SET WS-FUZZY-VARNO FROM WS-V-DYNAMIC.
262200     MOVE WS-V-DYNAMIC TO WS-FUZZY-VARNO.
262300*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
262400     PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
262500*    SET DP-DYN-LOW FROM WK-DGF-DEGREES (1).
262600     MOVE WK-DGF-DEGREES (1) TO DP-DYN-LOW.
262700*    SET DP-DYN-MED FROM WK-DGF-DEGREES (2).
262800     MOVE WK-DGF-DEGREES (2) TO DP-DYN-MED.
262900*    SET DP-DYN-HIGH FROM WK-DGF-DEGREES (3).
263000*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
263100     MOVE WK-DGF-DEGREES (3) TO DP-DYN-HIGH.
263200 2650-EXIT.
263300*    END OF 2650-EXIT PROCESSING.
263400     EXIT.
263500****************************************************************** 
263600*    2700-EMOTION-PROFILE -- U4 NORMALIZED EMOTION DEGREES.        *
263700******************************************************************
263800 2700-EMOTION-PROFILE.
263900*    ENTERING 2700-EMOTION-PROFILE.
264000     MOVE "2700-EMOTION-PROFILE" TO PARA-NAME.
264100*    DERIVE WS-EMO-TOTAL FROM THE FORMULA BELOW.
264200     COMPUTE WS-EMO-TOTAL = WS-EMO-SUM-ANGER + WS-EMO-SUM-BOREDOM +
264300*    ...REFERS TO WS-EMO-SUM-JOY.
264400         WS-EMO-SUM-JOY + WS-EMO-SUM-HAPPINESS + WS-EMO-SUM-SORROW +
264500*    ...REFERS TO WS-EMO-SUM-LOVE.
264600*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
264700         WS-EMO-SUM-LOVE.
264800*    CHECK WHETHER WS-EMO-TOTAL = ZERO.
264900     IF WS-EMO-TOTAL = ZERO
265000*    SET DP-EMO-ANGER DP-EMO-BOREDOM DP-EMO-JOY FROM ZERO.
265100         MOVE ZERO TO DP-EMO-ANGER DP-EMO-BOREDOM DP-EMO-JOY
265200*    ...REFERS TO DP-EMO-HAPPINESS.
265300             DP-EMO-HAPPINESS DP-EMO-SORROW DP-EMO-LOVE
265400*    OTHERWISE --
265500     ELSE
265600*    DERIVE DP-EMO-ANGER FROM THE FORMULA BELOW.
265700*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
265800         COMPUTE DP-EMO-ANGER ROUNDED =
265900*    ...REFERS TO WS-EMO-SUM-ANGER.
266000             WS-EMO-SUM-ANGER / WS-EMO-TOTAL
266100*    DERIVE DP-EMO-BOREDOM FROM THE FORMULA BELOW.
266200         COMPUTE DP-EMO-BOREDOM ROUNDED =
266300*    ...REFERS TO WS-EMO-SUM-BOREDOM.
266400             WS-EMO-SUM-BOREDOM / WS-EMO-TOTAL
266500*    DERIVE DP-EMO-JOY FROM THE FORMULA BELOW.
266600         COMPUTE DP-EMO-JOY ROUNDED =
266700*    ...REFERS TO WS-EMO-SUM-JOY.
266800*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
266900             WS-EMO-SUM-JOY / WS-EMO-TOTAL
267000*    DERIVE DP-EMO-HAPPINESS FROM THE FORMULA BELOW.
267100         COMPUTE DP-EMO-HAPPINESS ROUNDED =
267200*    ...REFERS TO WS-EMO-SUM-HAPPINESS.
267300             WS-EMO-SUM-HAPPINESS / WS-EMO-TOTAL
267400*    DERIVE DP-EMO-SORROW FROM THE FORMULA BELOW.
267500         COMPUTE DP-EMO-SORROW ROUNDED =
267600*    ...REFERS TO WS-EMO-SUM-SORROW.
267700             WS-EMO-SUM-SORROW / WS-EMO-TOTAL
267800*    DERIVE DP-EMO-LOVE FROM THE FORMULA BELOW.
267900*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
268000         COMPUTE DP-EMO-LOVE ROUNDED =
268100*    ...REFERS TO WS-EMO-SUM-LOVE.
268200             WS-EMO-SUM-LOVE / WS-EMO-TOTAL
268300*    END OF THE CONDITION ABOVE.
268400     END-IF.
268500 2700-EXIT.
268600*    END OF 2700-EXIT PROCESSING.
268700     EXIT.
268800
268900****************************************************************** 
269000*    2750-EMOTION-TRENDS -- FIRST-HALF/SECOND-HALF COMPARISON OF   *
269100*    EACH EMOTION, OVER THE ORDERED WS-EMO-TABLE.  FEWER THAN TWO  *
269200*    RESULTS LEAVES ALL SIX TRENDS AT INSUFFICIENT-DATA (SPACES).  *
269300*    TREND-CODE SUBSCRIPTS: 1-ANGER 2-BOREDOM 3-JOY 4-HAPPINESS    *
269400*    5-SORROW 6-LOVE.                                              *
269500*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
269600******************************************************************
269700 2750-EMOTION-TRENDS.
269800*    ENTERING 2750-EMOTION-TRENDS.
269900     MOVE "2750-EMOTION-TRENDS" TO PARA-NAME.
270000*    SET WS-TREND-CODE (1) WS-TREND-CODE (2) FROM SPACES.
270100*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
270200     MOVE SPACES TO WS-TREND-CODE (1) WS-TREND-CODE (2)
270300*    ...REFERS TO WS-TREND-CODE.
270400         WS-TREND-CODE (3) WS-TREND-CODE (4) WS-TREND-CODE (5)
270500*    ...REFERS TO WS-TREND-CODE.
270600         WS-TREND-CODE (6).
270700*    CHECK WHETHER WS-GR-RESULT-COUNT >= 2.
270800     IF WS-GR-RESULT-COUNT >= 2
270900*    SPLIT WS-GR-RESULT-COUNT.
271000         DIVIDE WS-GR-RESULT-COUNT BY 2 GIVING WS-TREND-HALF.
271100*    SET WS-TREND-EMO-NO FROM 1.
271200*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
271300         MOVE 1 TO WS-TREND-EMO-NO.
271400*    INVOKE 2760-TREND-ONE-EMOTION TO HANDLE THIS STEP.
271500         PERFORM 2760-TREND-ONE-EMOTION THRU 2760-EXIT.
271600*    SET WS-TREND-EMO-NO FROM 2.
271700         MOVE 2 TO WS-TREND-EMO-NO.
271800*    INVOKE 2760-TREND-ONE-EMOTION TO HANDLE THIS STEP.
271900         PERFORM 2760-TREND-ONE-EMOTION THRU 2760-EXIT.
272000*    SET WS-TREND-EMO-NO FROM 3.
272100         MOVE 3 TO WS-TREND-EMO-NO.
272200*    INVOKE 2760-TREND-ONE-EMOTION TO HANDLE THIS STEP.
272300*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
272400         PERFORM 2760-TREND-ONE-EMOTION THRU 2760-EXIT.
272500*    SET WS-TREND-EMO-NO FROM 4.
272600         MOVE 4 TO WS-TREND-EMO-NO.
272700*    INVOKE 2760-TREND-ONE-EMOTION TO HANDLE THIS STEP.
272800         PERFORM 2760-TREND-ONE-EMOTION THRU 2760-EXIT.
272900*    SET WS-TREND-EMO-NO FROM 5.
273000         MOVE 5 TO WS-TREND-EMO-NO.
273100*    INVOKE 2760-TREND-ONE-EMOTION TO HANDLE THIS STEP.
273200         PERFORM 2760-TREND-ONE-EMOTION THRU 2760-EXIT.
273300*    SET WS-TREND-EMO-NO FROM 6.
273400*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
273500         MOVE 6 TO WS-TREND-EMO-NO.
273600*    INVOKE 2760-TREND-ONE-EMOTION TO HANDLE THIS STEP.
273700         PERFORM 2760-TREND-ONE-EMOTION THRU 2760-EXIT.
273800*    END OF THE CONDITION ABOVE.
273900     END-IF.
274000 2750-EXIT.
274100*    END OF 2750-EXIT PROCESSING.
274200     EXIT.
274300
274400******************************************************************
274500*    2760-TREND-ONE-EMOTION -- CALLER SETS WS-TREND-EMO-NO (1-6,   *
274600*    SAME ORDER AS THE WS-TREND-CODE SUBSCRIPT).  SUMS THE FIRST   *
274700*    AND SECOND HALVES OF WS-EMO-TABLE FOR THAT EMOTION AND        *
274800*    CLASSIFIES INCREASING/DECREASING/STABLE.                      *
274900******************************************************************
275000 2760-TREND-ONE-EMOTION.
275100*    ENTERING 2760-TREND-ONE-EMOTION.
275200     MOVE "2760-TREND-ONE-EMOTION" TO PARA-NAME.
275300*    SET WS-TREND-FIRST-SUM WS-TREND-SECOND-SUM FROM ZERO.
275400     MOVE ZERO TO WS-TREND-FIRST-SUM WS-TREND-SECOND-SUM.
275500*    DERIVE WS-TREND-HALF-P1 FROM THE FORMULA BELOW.
275600     COMPUTE WS-TREND-HALF-P1 = WS-TREND-HALF + 1.
275700*    INVOKE 2765-SUM-ONE-FIRST-HALF TO HANDLE THIS STEP.
275800     PERFORM 2765-SUM-ONE-FIRST-HALF THRU 2765-EXIT
275900*    ...ADVANCING THE INDEX EACH PASS.
276000*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
276100         VARYING WS-EMO-IX FROM 1 BY 1
276200*    ...UNTIL THE LOOP LIMIT IS REACHED.
276300         UNTIL WS-EMO-IX > WS-TREND-HALF.
276400*    INVOKE 2768-SUM-ONE-SECOND-HALF TO HANDLE THIS STEP.
276500     PERFORM 2768-SUM-ONE-SECOND-HALF THRU 2768-EXIT
276600*    ...ADVANCING THE INDEX EACH PASS.
276700         VARYING WS-EMO-IX FROM WS-TREND-HALF-P1 BY 1
276800*    ...UNTIL THE LOOP LIMIT IS REACHED.
276900         UNTIL WS-EMO-IX > WS-GR-RESULT-COUNT.
277000*    DERIVE WS-TREND-FIRST-AVG FROM THE FORMULA BELOW.
277100*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
277200     COMPUTE WS-TREND-FIRST-AVG ROUNDED =
277300*    ...REFERS TO WS-TREND-FIRST-SUM.
277400         WS-TREND-FIRST-SUM / WS-TREND-HALF.
277500*    DERIVE WS-TREND-SECOND-CNT FROM THE FORMULA BELOW.
277600     COMPUTE WS-TREND-SECOND-CNT = WS-GR-RESULT-COUNT - WS-TREND-HALF.
277700*    CHECK WHETHER WS-TREND-SECOND-CNT = ZERO.
277800     IF WS-TREND-SECOND-CNT = ZERO
277900*    SET WS-TREND-SECOND-CNT FROM 1.
278000         MOVE 1 TO WS-TREND-SECOND-CNT
278100*    END OF THE CONDITION ABOVE.
278200*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
278300     END-IF.
278400*    DERIVE WS-TREND-SECOND-AVG FROM THE FORMULA BELOW.
278500     COMPUTE WS-TREND-SECOND-AVG ROUNDED =
278600*    ...REFERS TO WS-TREND-SECOND-SUM.
278700         WS-TREND-SECOND-SUM / WS-TREND-SECOND-CNT.
278800*    CHECK WHETHER WS-TREND-FIRST-AVG = ZERO.
278900     IF WS-TREND-FIRST-AVG = ZERO
279000*    CHECK WHETHER WS-TREND-SECOND-AVG > ZERO.
279100         IF WS-TREND-SECOND-AVG > ZERO
279200*    SET WS-TREND-TEXT FROM 'INCREASING  '.
279300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
279400             MOVE 'INCREASING  ' TO WS-TREND-TEXT
279500*    OTHERWISE --
279600         ELSE
279700*    SET WS-TREND-TEXT FROM 'STABLE      '.
279800             MOVE 'STABLE      ' TO WS-TREND-TEXT
279900*    END OF THE CONDITION ABOVE.
280000         END-IF
280100*    OTHERWISE --
280200     ELSE
280300*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
280400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
280500         COMPUTE WS-CALC-VALUE ROUNDED = WS-TREND-FIRST-AVG * 1.2
280600*    CHECK WHETHER WS-TREND-SECOND-AVG > WS-CALC-VALUE.
280700         IF WS-TREND-SECOND-AVG > WS-CALC-VALUE
280800*    SET WS-TREND-TEXT FROM 'INCREASING  '.
280900             MOVE 'INCREASING  ' TO WS-TREND-TEXT
281000*    OTHERWISE --
281100         ELSE
281200*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
281300             COMPUTE WS-CALC-VALUE ROUNDED = WS-TREND-FIRST-AVG * 0.8
281400*    CHECK WHETHER WS-TREND-SECOND-AVG < WS-CALC-VALUE.
281500*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
281600             IF WS-TREND-SECOND-AVG < WS-CALC-VALUE
281700*    SET WS-TREND-TEXT FROM 'DECREASING  '.
281800                 MOVE 'DECREASING  ' TO WS-TREND-TEXT
281900*    OTHERWISE --
282000             ELSE
282100*    SET WS-TREND-TEXT FROM 'STABLE      '.
282200                 MOVE 'STABLE      ' TO WS-TREND-TEXT
282300*    END OF THE CONDITION ABOVE.
282400             END-IF
282500*    END OF THE CONDITION ABOVE.
282600*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
282700         END-IF
282800*    END OF THE CONDITION ABOVE.
282900     END-IF.
283000*    SET WS-TREND-CODE (WS-TREND-EMO-NO) FROM WS-TREND-TEXT (1:1).
283100     MOVE WS-TREND-TEXT (1:1) TO WS-TREND-CODE (WS-TREND-EMO-NO).
283200 2760-EXIT.
283300*    END OF 2760-EXIT PROCESSING.
283400     EXIT.
283500*    SUM ONE FIRST HALF LOGIC FOLLOWS.
283600 2765-SUM-ONE-FIRST-HALF.
283700*    ENTERING 2765-SUM-ONE-FIRST-HALF.
283800     MOVE "2765-SUM-ONE-FIRST-HALF" TO PARA-NAME.
283900*    TEST WS-TREND-EMO-NO AGAINST THE CASES BELOW.
284000     EVALUATE WS-TREND-EMO-NO
284100*    CASE -- 1  ADD WS-ET-ANGER (WS-EMO-IX)     TO WS-TREND-FIRST....
284200*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
284300         WHEN 1  ADD WS-ET-ANGER (WS-EMO-IX)     TO WS-TREND-FIRST-SUM
284400*    CASE -- 2  ADD WS-ET-BOREDOM (WS-EMO-IX)   TO WS-TREND-FIRST....
284500         WHEN 2  ADD WS-ET-BOREDOM (WS-EMO-IX)   TO WS-TREND-FIRST-SUM
284600*    CASE -- 3  ADD WS-ET-JOY (WS-EMO-IX)       TO WS-TREND-FIRST....
284700         WHEN 3  ADD WS-ET-JOY (WS-EMO-IX)       TO WS-TREND-FIRST-SUM
284800*    CASE -- 4  ADD WS-ET-HAPPINESS (WS-EMO-IX) TO WS-TREND-FIRST....
284900         WHEN 4  ADD WS-ET-HAPPINESS (WS-EMO-IX) TO WS-TREND-FIRST-SUM
285000*    CASE -- 5  ADD WS-ET-SORROW (WS-EMO-IX)    TO WS-TREND-FIRST....
285100         WHEN 5  ADD WS-ET-SORROW (WS-EMO-IX)    TO WS-TREND-FIRST-SUM
285200*    CASE -- OTHER.
285300*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
285400         WHEN OTHER
285500*    ACCUMULATE WS-ET-LOVE.
285600                 ADD WS-ET-LOVE (WS-EMO-IX)      TO WS-TREND-FIRST-SUM
285700*    END OF THE CASE TEST ABOVE.
285800     END-EVALUATE.
285900 2765-EXIT.
286000*    END OF 2765-EXIT PROCESSING.
286100     EXIT.
286200*    SUM ONE SECOND HALF LOGIC FOLLOWS.
286300 2768-SUM-ONE-SECOND-HALF.
286400*    ENTERING 2768-SUM-ONE-SECOND-HALF.
286500     MOVE "2768-SUM-ONE-SECOND-HALF" TO PARA-NAME.
286600*    TEST WS-TREND-EMO-NO AGAINST THE CASES BELOW.
286700     EVALUATE WS-TREND-EMO-NO
286800*    CASE -- 1  ADD WS-ET-ANGER (WS-EMO-IX)     TO WS-TREND-SECON....
286900*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
287000         WHEN 1  ADD WS-ET-ANGER (WS-EMO-IX)     TO WS-TREND-SECOND-SUM
287100*    CASE -- 2  ADD WS-ET-BOREDOM (WS-EMO-IX)   TO WS-TREND-SECON....
287200         WHEN 2  ADD WS-ET-BOREDOM (WS-EMO-IX)   TO WS-TREND-SECOND-SUM
287300*    CASE -- 3  ADD WS-ET-JOY (WS-EMO-IX)       TO WS-TREND-SECON....
287400         WHEN 3  ADD WS-ET-JOY (WS-EMO-IX)       TO WS-TREND-SECOND-SUM
287500*    CASE -- 4  ADD WS-ET-HAPPINESS (WS-EMO-IX) TO WS-TREND-SECON....
287600         WHEN 4  ADD WS-ET-HAPPINESS (WS-EMO-IX) TO WS-TREND-SECOND-SUM
287700*    CASE -- 5  ADD WS-ET-SORROW (WS-EMO-IX)    TO WS-TREND-SECON....
287800         WHEN 5  ADD WS-ET-SORROW (WS-EMO-IX)    TO WS-TREND-SECOND-SUM
287900*    CASE -- OTHER.
288000*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
288100         WHEN OTHER
288200*    ACCUMULATE WS-ET-LOVE.
288300                 ADD WS-ET-LOVE (WS-EMO-IX)      TO WS-TREND-SECOND-SUM
288400*    END OF THE CASE TEST ABOVE.
288500     END-EVALUATE.
288600 2768-EXIT.
288700*    END OF 2768-EXIT PROCESSING.
288800     EXIT.
288900******************************************************************
289000*    2800-MATCH-DIAGNOSES -- U5 MATCHER.  AND-MATCH EVERY RULE    *
289100*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
289200*    LOADED BY 0200-LOAD-RULE-TABLE AGAINST THIS CHILD'S PROFILE  *
289300*    DEGREES, THEN EMIT THE MATCHED CODES SORTED BY DEGREE        *
289400*    DESCENDING, PRIORITY ASCENDING.  NO MORE THAN 7 CODES FIT    *
289500*    DP-DIAG-CODE SO THE EMIT LOOP STOPS AT 7 REGARDLESS OF HOW   *
289600*    MANY RULES ACTUALLY MATCHED.                                 *
289700*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
289800*  06/14/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL SOFTWARE     *
289900*               PROJECT PHASE 2.                                  *
290000******************************************************************
290100 2800-MATCH-DIAGNOSES.
290200*    ENTERING 2800-MATCH-DIAGNOSES.
290300*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
290400     MOVE "2800-MATCH-DIAGNOSES" TO PARA-NAME.
290500*    SET DP-DIAG-COUNT FROM ZERO.
290600     MOVE ZERO TO DP-DIAG-COUNT.
290700*    INVOKE 2801-INIT-RULE-FLAGS TO HANDLE THIS STEP.
290800     PERFORM 2801-INIT-RULE-FLAGS THRU 2801-EXIT
290900*    ...ADVANCING THE INDEX EACH PASS.
291000         VARYING WS-DG-RULE-IX FROM 1 BY 1
291100*    ...UNTIL THE LOOP LIMIT IS REACHED.
291200         UNTIL WS-DG-RULE-IX > DG-RULE-COUNT.
291300*    INVOKE 2805-EVAL-ONE-RULE TO HANDLE THIS STEP.
291400*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
291500     PERFORM 2805-EVAL-ONE-RULE THRU 2805-EXIT
291600*    ...ADVANCING THE INDEX EACH PASS.
291700         VARYING WS-DG-RULE-IX FROM 1 BY 1
291800*    ...UNTIL THE LOOP LIMIT IS REACHED.
291900         UNTIL WS-DG-RULE-IX > DG-RULE-COUNT.
292000*    INVOKE 2820-EMIT-NEXT-BEST TO HANDLE THIS STEP.
292100     PERFORM 2820-EMIT-NEXT-BEST THRU 2820-EXIT
292200*    ...ADVANCING THE INDEX EACH PASS.
292300         VARYING WS-IX FROM 1 BY 1
292400*    ...UNTIL THE LOOP LIMIT IS REACHED.
292500*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
292600         UNTIL WS-IX > 7.
292700 2800-EXIT.
292800*    END OF 2800-EXIT PROCESSING.
292900     EXIT.
293000*    INIT RULE FLAGS LOGIC FOLLOWS.
293100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
293200 2801-INIT-RULE-FLAGS.
293300*    ENTERING 2801-INIT-RULE-FLAGS.
293400     MOVE "2801-INIT-RULE-FLAGS" TO PARA-NAME.
293500*    SET WS-DG-EMITTED-SW (WS-DG-RULE-IX) FROM 'N'.
293600     MOVE 'N' TO WS-DG-EMITTED-SW (WS-DG-RULE-IX).
293700*    SET DG-T-MATCHED-SW (WS-DG-RULE-IX) FROM 'N'.
293800     MOVE 'N' TO DG-T-MATCHED-SW (WS-DG-RULE-IX).
293900*    SET DG-T-MATCH-DEGREE (WS-DG-RULE-IX) FROM ZERO.
294000     MOVE ZERO TO DG-T-MATCH-DEGREE (WS-DG-RULE-IX).
294100 2801-EXIT.
294200*    END OF 2801-EXIT PROCESSING.
294300     EXIT.
294400*    EVAL ONE RULE LOGIC FOLLOWS.
294500 2805-EVAL-ONE-RULE.
294600*    ENTERING 2805-EVAL-ONE-RULE.
294700*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
294800     MOVE "2805-EVAL-ONE-RULE" TO PARA-NAME.
294900*    SET WS-RULE-OK-SW FROM 'Y'.
295000     MOVE 'Y' TO WS-RULE-OK-SW.
295100*    SET WS-MIN-DEGREE FROM 1.0000.
295200     MOVE 1.0000 TO WS-MIN-DEGREE.
295300*    INVOKE 2810-EVAL-ONE-COND TO HANDLE THIS STEP.
295400     PERFORM 2810-EVAL-ONE-COND THRU 2810-EXIT
295500*    ...ADVANCING THE INDEX EACH PASS.
295600         VARYING WS-DG-COND-IX FROM 1 BY 1
295700*    ...UNTIL THE LOOP LIMIT IS REACHED.
295800*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
295900         UNTIL WS-DG-COND-IX > DG-T-COND-COUNT (WS-DG-RULE-IX)
296000*    ...REFERS TO WS-RULE-OK.
296100            OR NOT WS-RULE-OK.
296200*    CHECK WHETHER WS-RULE-OK AND DG-T-COND-COUNT (WS-DG-RULE-IX) >.
296300     IF WS-RULE-OK AND DG-T-COND-COUNT (WS-DG-RULE-IX) > ZERO
296400*    FLAG DG-T-MATCHED (WS-DG-RULE-IX).
296500         SET DG-T-MATCHED (WS-DG-RULE-IX) TO TRUE
296600*    SET DG-T-MATCH-DEGREE (WS-DG-RULE-IX) FROM WS-MIN-DEGREE.
296700         MOVE WS-MIN-DEGREE TO DG-T-MATCH-DEGREE (WS-DG-RULE-IX)
296800*    END OF THE CONDITION ABOVE.
296900*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
297000     END-IF.
297100 2805-EXIT.
297200*    END OF 2805-EXIT PROCESSING.
297300     EXIT.
297400*    EVAL ONE COND LOGIC FOLLOWS.
297500*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
297600 2810-EVAL-ONE-COND.
297700*    ENTERING 2810-EVAL-ONE-COND.
297800     MOVE "2810-EVAL-ONE-COND" TO PARA-NAME.
297900*    INVOKE 2815-GET-COND-DEGREE TO HANDLE THIS STEP.
298000     PERFORM 2815-GET-COND-DEGREE THRU 2815-EXIT.
298100*    CHECK WHETHER WS-COND-DEGREE < DG-T-COND-THRESH (WS-DG-RULE-IX.
298200     IF WS-COND-DEGREE < DG-T-COND-THRESH (WS-DG-RULE-IX, WS-DG-COND-IX)
298300*    SET WS-RULE-OK-SW FROM 'N'.
298400         MOVE 'N' TO WS-RULE-OK-SW
298500*    OTHERWISE --
298600*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
298700     ELSE
298800*    CHECK WHETHER WS-COND-DEGREE < WS-MIN-DEGREE.
298900         IF WS-COND-DEGREE < WS-MIN-DEGREE
299000*    SET WS-MIN-DEGREE FROM WS-COND-DEGREE.
299100             MOVE WS-COND-DEGREE TO WS-MIN-DEGREE
299200*    END OF THE CONDITION ABOVE.
299300         END-IF
299400*    END OF THE CONDITION ABOVE.
299500     END-IF.
299600 2810-EXIT.
299700*    END OF 2810-EXIT PROCESSING.
299800     EXIT.
299900******************************************************************
300000*    2815-GET-COND-DEGREE -- TRANSLATES ONE DG-T-COND-VAR/TERM    *
300100*    PAIR INTO THE MATCHING DP-xxx DEGREE.  VAR IS ONE OF THE     *
300200*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
300300*    FIVE PROFILE-VARIABLE NAMES (TERM = LOW/MED/HIGH), ONE OF    *
300400*    THE SIX EMOTION NAMES (TERM UNUSED), OR 'STYLE' (TERM HOLDS  *
300500*    THE COGNITIVE-STYLE VALUE TO TEST FOR EQUALITY).             *
300600******************************************************************
300700 2815-GET-COND-DEGREE.
300800*    ENTERING 2815-GET-COND-DEGREE.
300900     MOVE "2815-GET-COND-DEGREE" TO PARA-NAME.
301000*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
301100     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'DEPTH'
301200*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
301300*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
301400         IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'LOW'
301500*    SET WS-COND-DEGREE FROM DP-DEPTH-LOW.
301600             MOVE DP-DEPTH-LOW TO WS-COND-DEGREE
301700*    OTHERWISE --
301800         ELSE
301900*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
302000             IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'MED'
302100*    SET WS-COND-DEGREE FROM DP-DEPTH-MED.
302200                 MOVE DP-DEPTH-MED TO WS-COND-DEGREE
302300*    OTHERWISE --
302400*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
302500             ELSE
302600*    SET WS-COND-DEGREE FROM DP-DEPTH-HIGH.
302700                 MOVE DP-DEPTH-HIGH TO WS-COND-DEGREE
302800*    END OF THE CONDITION ABOVE.
302900             END-IF
303000*    END OF THE CONDITION ABOVE.
303100         END-IF
303200*    OTHERWISE --
303300     ELSE
303400*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
303500*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
303600     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'MOTIVATION'
303700*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
303800         IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'LOW'
303900*    SET WS-COND-DEGREE FROM DP-MOT-LOW.
304000             MOVE DP-MOT-LOW TO WS-COND-DEGREE
304100*    OTHERWISE --
304200         ELSE
304300*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
304400             IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'MED'
304500*    SET WS-COND-DEGREE FROM DP-MOT-MED.
304600*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
304700                 MOVE DP-MOT-MED TO WS-COND-DEGREE
304800*    OTHERWISE --
304900             ELSE
305000*    SET WS-COND-DEGREE FROM DP-MOT-HIGH.
305100                 MOVE DP-MOT-HIGH TO WS-COND-DEGREE
305200*    END OF THE CONDITION ABOVE.
305300             END-IF
305400*    END OF THE CONDITION ABOVE.
305500         END-IF
305600*    OTHERWISE --
305700*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
305800     ELSE
305900*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
306000     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'OBJECTIVITY'
306100*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
306200         IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'LOW'
306300*    SET WS-COND-DEGREE FROM DP-OBJ-LOW.
306400             MOVE DP-OBJ-LOW TO WS-COND-DEGREE
306500*    OTHERWISE --
306600         ELSE
306700*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
306800*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
306900             IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'MED'
307000*    SET WS-COND-DEGREE FROM DP-OBJ-MED.
307100                 MOVE DP-OBJ-MED TO WS-COND-DEGREE
307200*    OTHERWISE --
307300             ELSE
307400*    SET WS-COND-DEGREE FROM DP-OBJ-HIGH.
307500                 MOVE DP-OBJ-HIGH TO WS-COND-DEGREE
307600*    END OF THE CONDITION ABOVE.
307700             END-IF
307800*    END OF THE CONDITION ABOVE.
307900*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
308000         END-IF
308100*    OTHERWISE --
308200     ELSE
308300*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'ECO'.
308400     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'ECO'
308500*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
308600         IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'LOW'
308700*    SET WS-COND-DEGREE FROM DP-ECO-LOW.
308800             MOVE DP-ECO-LOW TO WS-COND-DEGREE
308900*    OTHERWISE --
309000*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
309100         ELSE
309200*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
309300             IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'MED'
309400*    SET WS-COND-DEGREE FROM DP-ECO-MED.
309500                 MOVE DP-ECO-MED TO WS-COND-DEGREE
309600*    OTHERWISE --
309700             ELSE
309800*    SET WS-COND-DEGREE FROM DP-ECO-HIGH.
309900                 MOVE DP-ECO-HIGH TO WS-COND-DEGREE
310000*    END OF THE CONDITION ABOVE.
310100*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
310200             END-IF
310300*    END OF THE CONDITION ABOVE.
310400         END-IF
310500*    OTHERWISE --
310600     ELSE
310700*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
310800     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'DYNAMIC'
310900*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
311000         IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'LOW'
311100*    SET WS-COND-DEGREE FROM DP-DYN-LOW.
311200*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
311300             MOVE DP-DYN-LOW TO WS-COND-DEGREE
311400*    OTHERWISE --
311500         ELSE
311600*    CHECK WHETHER DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) =.
311700             IF DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX) = 'MED'
311800*    SET WS-COND-DEGREE FROM DP-DYN-MED.
311900                 MOVE DP-DYN-MED TO WS-COND-DEGREE
312000*    OTHERWISE --
312100             ELSE
312200*    SET WS-COND-DEGREE FROM DP-DYN-HIGH.
312300*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
312400                 MOVE DP-DYN-HIGH TO WS-COND-DEGREE
312500*    END OF THE CONDITION ABOVE.
312600             END-IF
312700*    END OF THE CONDITION ABOVE.
312800         END-IF
312900*    OTHERWISE --
313000     ELSE
313100*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
313200     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'ANGER'
313300*    SET WS-COND-DEGREE FROM DP-EMO-ANGER.
313400*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
313500         MOVE DP-EMO-ANGER TO WS-COND-DEGREE
313600*    OTHERWISE --
313700     ELSE
313800*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
313900     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'BOREDOM'
314000*    SET WS-COND-DEGREE FROM DP-EMO-BOREDOM.
314100         MOVE DP-EMO-BOREDOM TO WS-COND-DEGREE
314200*    OTHERWISE --
314300     ELSE
314400*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'JOY'.
314500*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
314600     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'JOY'
314700*    SET WS-COND-DEGREE FROM DP-EMO-JOY.
314800         MOVE DP-EMO-JOY TO WS-COND-DEGREE
314900*    OTHERWISE --
315000     ELSE
315100*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
315200     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'HAPPINESS'
315300*    SET WS-COND-DEGREE FROM DP-EMO-HAPPINESS.
315400         MOVE DP-EMO-HAPPINESS TO WS-COND-DEGREE
315500*    OTHERWISE --
315600*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
315700     ELSE
315800*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
315900     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'SORROW'
316000*    SET WS-COND-DEGREE FROM DP-EMO-SORROW.
316100         MOVE DP-EMO-SORROW TO WS-COND-DEGREE
316200*    OTHERWISE --
316300     ELSE
316400*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
316500     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'LOVE'
316600*    SET WS-COND-DEGREE FROM DP-EMO-LOVE.
316700*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
316800         MOVE DP-EMO-LOVE TO WS-COND-DEGREE
316900*    OTHERWISE --
317000     ELSE
317100*    CHECK WHETHER DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = '.
317200     IF DG-T-COND-VAR (WS-DG-RULE-IX, WS-DG-COND-IX) = 'STYLE'
317300*    CHECK WHETHER DP-COGNITIVE-STYLE =.
317400         IF DP-COGNITIVE-STYLE =
317500*    ...REFERS TO DG-T-COND-TERM.
317600                 DG-T-COND-TERM (WS-DG-RULE-IX, WS-DG-COND-IX)
317700*    SET WS-COND-DEGREE FROM 1.0000.
317800*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
317900             MOVE 1.0000 TO WS-COND-DEGREE
318000*    OTHERWISE --
318100         ELSE
318200*    SET WS-COND-DEGREE FROM ZERO.
318300             MOVE ZERO TO WS-COND-DEGREE
318400*    END OF THE CONDITION ABOVE.
318500         END-IF
318600*    OTHERWISE --
318700     ELSE
318800*    SET WS-COND-DEGREE FROM ZERO.
318900*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
319000         MOVE ZERO TO WS-COND-DEGREE
319100*    END OF THE CONDITION ABOVE.
319200     END-IF END-IF END-IF END-IF END-IF END-IF END-IF END-IF
319300*    END OF THE CONDITION ABOVE.
319400     END-IF END-IF END-IF END-IF.
319500 2815-EXIT.
319600*    END OF 2815-EXIT PROCESSING.
319700     EXIT.
319800*    EMIT NEXT BEST LOGIC FOLLOWS.
319900 2820-EMIT-NEXT-BEST.
320000*    ENTERING 2820-EMIT-NEXT-BEST.
320100     MOVE "2820-EMIT-NEXT-BEST" TO PARA-NAME.
320200*    SET WS-BEST-IX FROM ZERO.
320300     MOVE ZERO TO WS-BEST-IX.
320400*    SET WS-BEST-DEGREE FROM ZERO.
320500*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
320600     MOVE ZERO TO WS-BEST-DEGREE.
320700*    SET WS-BEST-PRIORITY FROM 99.
320800     MOVE 99 TO WS-BEST-PRIORITY.
320900*    INVOKE 2825-FIND-BEST-RULE TO HANDLE THIS STEP.
321000     PERFORM 2825-FIND-BEST-RULE THRU 2825-EXIT
321100*    ...ADVANCING THE INDEX EACH PASS.
321200         VARYING WS-DG-RULE-IX FROM 1 BY 1
321300*    ...UNTIL THE LOOP LIMIT IS REACHED.
321400         UNTIL WS-DG-RULE-IX > DG-RULE-COUNT.
321500*    CHECK WHETHER WS-BEST-IX > ZERO.
321600*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
321700     IF WS-BEST-IX > ZERO
321800*    ACCUMULATE DP-DIAG-COUNT.
321900         ADD 1 TO DP-DIAG-COUNT
322000*    SET DP-DIAG-CODE (DP-DIAG-COUNT) FROM DG-T-CODE (WS-BES....
322100         MOVE DG-T-CODE (WS-BEST-IX) TO DP-DIAG-CODE (DP-DIAG-COUNT)
322200*    SET WS-DG-EMITTED-SW (WS-BEST-IX) FROM 'Y'.
322300         MOVE 'Y' TO WS-DG-EMITTED-SW (WS-BEST-IX)
322400*    ACCUMULATE WS-DG-CODE-HITS.
322500         ADD 1 TO WS-DG-CODE-HITS (WS-BEST-IX)
322600*    OTHERWISE --
322700*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
322800     ELSE
322900*    SET WS-IX FROM 8.
323000         MOVE 8 TO WS-IX
323100*    END OF THE CONDITION ABOVE.
323200     END-IF.
323300 2820-EXIT.
323400*    END OF 2820-EXIT PROCESSING.
323500     EXIT.
323600*    FIND BEST RULE LOGIC FOLLOWS.
323700 2825-FIND-BEST-RULE.
323800*    ENTERING 2825-FIND-BEST-RULE.
323900     MOVE "2825-FIND-BEST-RULE" TO PARA-NAME.
324000*    CHECK WHETHER DG-T-MATCHED (WS-DG-RULE-IX).
324100     IF DG-T-MATCHED (WS-DG-RULE-IX)
324200*    ...REFERS TO WS-DG-EMITTED-SW.
324300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
324400         AND WS-DG-EMITTED-SW (WS-DG-RULE-IX) NOT = 'Y'
324500*    CHECK WHETHER DG-T-MATCH-DEGREE (WS-DG-RULE-IX) > WS-BEST-DEGREE.
324600         IF DG-T-MATCH-DEGREE (WS-DG-RULE-IX) > WS-BEST-DEGREE
324700*    SET WS-BEST-IX FROM WS-DG-RULE-IX.
324800             MOVE WS-DG-RULE-IX TO WS-BEST-IX
324900*    SET WS-BEST-DEGREE FROM DG-T-MATCH-DEGREE....
325000             MOVE DG-T-MATCH-DEGREE (WS-DG-RULE-IX) TO WS-BEST-DEGREE
325100*    SET WS-BEST-PRIORITY FROM DG-T-PRIORITY (WS....
325200             MOVE DG-T-PRIORITY (WS-DG-RULE-IX) TO WS-BEST-PRIORITY
325300*    OTHERWISE --
325400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
325500         ELSE
325600*    CHECK WHETHER DG-T-MATCH-DEGREE (WS-DG-RULE-IX) = WS-BEST-DEGREE.
325700             IF DG-T-MATCH-DEGREE (WS-DG-RULE-IX) = WS-BEST-DEGREE
325800*    ...REFERS TO DG-T-PRIORITY.
325900                 AND DG-T-PRIORITY (WS-DG-RULE-IX) < WS-BEST-PRIORITY
326000*    SET WS-BEST-IX FROM WS-DG-RULE-IX.
326100                 MOVE WS-DG-RULE-IX TO WS-BEST-IX
326200*    MOVE A VALUE INTO WS-DG-RULE-IX.
326300                 MOVE DG-T-MATCH-DEGREE (WS-DG-RULE-IX)
326400*    ...INTO WS-BEST-DEGREE.
326500*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
326600                     TO WS-BEST-DEGREE
326700*    SET WS-BEST-PRIORITY FROM DG-T-PRIORITY (WS....
326800                 MOVE DG-T-PRIORITY (WS-DG-RULE-IX) TO WS-BEST-PRIORITY
326900*    END OF THE CONDITION ABOVE.
327000             END-IF
327100*    END OF THE CONDITION ABOVE.
327200         END-IF
327300*    END OF THE CONDITION ABOVE.
327400     END-IF.
327500 2825-EXIT.
327600*    END OF 2825-EXIT PROCESSING.
327700     EXIT.
327800******************************************************************
327900*    2850-WRITE-RECOMMENDATIONS -- U5 REPORT TEXT.  DISPATCHES TO *
328000*    THE ZERO-RESULT BLOCK WHEN THE CHILD HAS NO GAME RESULTS AT  *
328100*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
328200*    ALL, OR TO THE NORMAL DIAGNOSIS/BOUNDARY/ADVICE BLOCK WHEN   *
328300*    REAL SESSION DATA EXISTS.  THE TWO CASES ARE KEPT SEPARATE   *
328400*    ON PURPOSE -- BEFORE 12/99 A ZERO-RESULT CHILD FELL THROUGH  *
328500*    INTO THE NORMAL BLOCK AND PICKED UP THE ORDINARY LOW-DEPTH   *
328600*    BOUNDARY TEXT BY COINCIDENCE, NOT BY DESIGN.                 *
328700*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
328800*  06/15/99 PLV ORIGINAL CODING -- REQ 99-204.                    *
328900*  12/14/99 RFK SPLIT OUT THE ZERO-RESULT CASE INTO ITS OWN       *
329000*               DEDICATED BLOCK -- REQ 94-118.                   *
329100******************************************************************
329200 2850-WRITE-RECOMMENDATIONS.
329300*    ENTERING 2850-WRITE-RECOMMENDATIONS.
329400     MOVE "2850-WRITE-RECOMMENDATIONS" TO PARA-NAME.
329500*    CHECK WHETHER WS-GR-RESULT-COUNT = ZERO.
329600     IF WS-GR-RESULT-COUNT = ZERO
329700*    INVOKE 2851-ZERO-RESULT-RECOMMEND TO HANDLE THIS STEP.
329800*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
329900         PERFORM 2851-ZERO-RESULT-RECOMMEND THRU 2851-EXIT
330000*    OTHERWISE --
330100     ELSE
330200*    INVOKE 2853-NORMAL-RECOMMEND TO HANDLE THIS STEP.
330300         PERFORM 2853-NORMAL-RECOMMEND THRU 2853-EXIT
330400*    END OF THE CONDITION ABOVE.
330500     END-IF.
330600 2850-EXIT.
330700*    END OF 2850-EXIT PROCESSING.
330800     EXIT.
330900******************************************************************
331000*    2851-ZERO-RESULT-RECOMMEND -- THE CHILD NEVER PLAYED A       *
331100*    SINGLE GAME, SO THERE IS NO SESSION DATA TO DIAGNOSE FROM.   *
331200*    PRINT A DEDICATED "INSUFFICIENT DATA" RECOMMENDATION RATHER  *
331300*    THAN LETTING THE FIXED DEFAULT PROFILE MASQUERADE AS A       *
331400*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
331500*    GENUINE LOW-DEPTH FINDING.                                  *
331600*  12/14/99 RFK ORIGINAL CODING -- REQ 94-118.                   *
331700******************************************************************
331800 2851-ZERO-RESULT-RECOMMEND.
331900*    ENTERING 2851-ZERO-RESULT-RECOMMEND.
332000*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
332100     MOVE "2851-ZERO-RESULT-RECOMMEND" TO PARA-NAME.
332200*    MOVE A VALUE INTO THE TARGET FIELD.
332300     MOVE 'INSUFFICIENT DATA -- CHILD HAS NO RECORDED GAME RESULTS.'
332400*    ...INTO WS-TXT-LINE.
332500         TO WS-TXT-LINE (1:57)
332600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
332700     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
332800*    MOVE A VALUE INTO THE TARGET FIELD.
332900     MOVE 'ADVICE -- SCHEDULE INITIAL SESSIONS BEFORE ANY CLINICAL'
333000*    ...INTO WS-TXT-LINE.
333100*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
333200         TO WS-TXT-LINE (1:56)
333300*    SET WS-TXT-LINE (57:23) FROM ' READING IS ATTE....
333400     MOVE ' READING IS ATTEMPTED.' TO WS-TXT-LINE (57:23)
333500*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
333600     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
333700 2851-EXIT.
333800*    END OF 2851-EXIT PROCESSING.
333900     EXIT.
334000******************************************************************
334100*    2853-NORMAL-RECOMMEND -- PRINTS ONE BLOCK PER MATCHED        *
334200*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
334300*    DIAGNOSIS (NAME + RECOMMENDATION + ANY DEFAULT PRESCRIPTION  *
334400*    TEXT), THEN THE SIX BOUNDARY-CONDITION BLOCKS, THEN THE      *
334500*    EXTRA ADVICE LINES.  IF NEITHER A DIAGNOSIS NOR A BOUNDARY   *
334600*    BLOCK FIRED THE "ALL NORMAL" LINE IS PRINTED INSTEAD.  THE   *
334700*    ADVICE LINES ARE EVALUATED REGARDLESS, SINCE THEY SPEAK TO   *
334800*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
334900*    SESSION PRACTICE RATHER THAN DIAGNOSIS.  ONLY REACHED WHEN   *
335000*    THE CHILD HAS AT LEAST ONE GAME RESULT ON FILE.              *
335100*  06/15/99 PLV ORIGINAL CODING -- REQ 99-204.                    *
335200*  12/14/99 RFK RENAMED FROM 2850- WHEN THE ZERO-RESULT CASE WAS  *
335300*               SPLIT OUT -- REQ 94-118.                         *
335400*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
335500******************************************************************
335600 2853-NORMAL-RECOMMEND.
335700*    ENTERING 2853-NORMAL-RECOMMEND.
335800     MOVE "2853-NORMAL-RECOMMEND" TO PARA-NAME.
335900*    SET WS-ANY-BLOCK-SW FROM 'N'.
336000*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
336100     MOVE 'N' TO WS-ANY-BLOCK-SW.
336200*    INVOKE 2852-ONE-DIAG-BLOCK TO HANDLE THIS STEP.
336300     PERFORM 2852-ONE-DIAG-BLOCK THRU 2852-EXIT
336400*    ...ADVANCING THE INDEX EACH PASS.
336500         VARYING WS-IX FROM 1 BY 1
336600*    ...UNTIL THE LOOP LIMIT IS REACHED.
336700         UNTIL WS-IX > DP-DIAG-COUNT.
336800*    CHECK WHETHER DP-EMO-SORROW NOT < 0.5000.
336900     IF DP-EMO-SORROW NOT < 0.5000
337000*    MOVE A VALUE INTO THE TARGET FIELD.
337100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
337200         MOVE 'SEVERE SADNESS -- POSSIBLE DEPRESSION, REFER FOR'
337300*    ...INTO WS-TXT-LINE.
337400             TO WS-TXT-LINE (1:49)
337500*    SET WS-TXT-LINE (50:21) FROM ' CLINICAL FOLLOW....
337600         MOVE ' CLINICAL FOLLOW-UP.' TO WS-TXT-LINE (50:21)
337700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
337800         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
337900*    SET WS-ANY-BLOCK-SW FROM 'Y'.
338000         MOVE 'Y' TO WS-ANY-BLOCK-SW
338100*    OTHERWISE --
338200*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
338300     ELSE
338400*    CHECK WHETHER DP-EMO-SORROW NOT < 0.3500.
338500         IF DP-EMO-SORROW NOT < 0.3500
338600*    MOVE A VALUE INTO THE TARGET FIELD.
338700             MOVE 'ELEVATED SADNESS NOTED IN THE EMOTIONAL PROFILE.'
338800*    ...INTO WS-TXT-LINE.
338900                 TO WS-TXT-LINE (1:49)
339000*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
339100             PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
339200*    SET WS-ANY-BLOCK-SW FROM 'Y'.
339300*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
339400             MOVE 'Y' TO WS-ANY-BLOCK-SW
339500*    END OF THE CONDITION ABOVE.
339600         END-IF
339700*    END OF THE CONDITION ABOVE.
339800     END-IF.
339900*    CHECK WHETHER DP-EMO-ANGER NOT < 0.5000.
340000     IF DP-EMO-ANGER NOT < 0.5000
340100*    MOVE A VALUE INTO THE TARGET FIELD.
340200         MOVE 'SEVERE ANGER / STRESS -- REFER FOR CLINICAL FOLLOW-UP.'
340300*    ...INTO WS-TXT-LINE.
340400*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
340500             TO WS-TXT-LINE (1:55)
340600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
340700         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
340800*    SET WS-ANY-BLOCK-SW FROM 'Y'.
340900         MOVE 'Y' TO WS-ANY-BLOCK-SW
341000*    OTHERWISE --
341100     ELSE
341200*    CHECK WHETHER DP-EMO-ANGER NOT < 0.3000.
341300         IF DP-EMO-ANGER NOT < 0.3000
341400*    MOVE A VALUE INTO THE TARGET FIELD.
341500*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
341600             MOVE 'ELEVATED ANGER NOTED IN THE EMOTIONAL PROFILE.'
341700*    ...INTO WS-TXT-LINE.
341800                 TO WS-TXT-LINE (1:47)
341900*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
342000             PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
342100*    SET WS-ANY-BLOCK-SW FROM 'Y'.
342200             MOVE 'Y' TO WS-ANY-BLOCK-SW
342300*    END OF THE CONDITION ABOVE.
342400         END-IF
342500*    END OF THE CONDITION ABOVE.
342600*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
342700     END-IF.
342800*    CHECK WHETHER DP-EMO-BOREDOM NOT < 0.5000.
342900     IF DP-EMO-BOREDOM NOT < 0.5000
343000*    MOVE A VALUE INTO THE TARGET FIELD.
343100         MOVE 'SEVERE APATHY -- REFER FOR CLINICAL FOLLOW-UP.'
343200*    ...INTO WS-TXT-LINE.
343300             TO WS-TXT-LINE (1:47)
343400*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
343500         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
343600*    SET WS-ANY-BLOCK-SW FROM 'Y'.
343700*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
343800         MOVE 'Y' TO WS-ANY-BLOCK-SW
343900*    OTHERWISE --
344000     ELSE
344100*    CHECK WHETHER DP-EMO-BOREDOM NOT < 0.3500.
344200         IF DP-EMO-BOREDOM NOT < 0.3500
344300*    MOVE A VALUE INTO THE TARGET FIELD.
344400             MOVE 'ELEVATED BOREDOM NOTED IN THE EMOTIONAL PROFILE.'
344500*    ...INTO WS-TXT-LINE.
344600                 TO WS-TXT-LINE (1:49)
344700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
344800*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
344900             PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
345000*    SET WS-ANY-BLOCK-SW FROM 'Y'.
345100             MOVE 'Y' TO WS-ANY-BLOCK-SW
345200*    END OF THE CONDITION ABOVE.
345300         END-IF
345400*    END OF THE CONDITION ABOVE.
345500     END-IF.
345600*    CHECK WHETHER DP-MOT-LOW NOT < 0.6000.
345700     IF DP-MOT-LOW NOT < 0.6000
345800*    MOVE A VALUE INTO THE TARGET FIELD.
345900*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
346000         MOVE 'LOW MOTIVATION -- SESSIONS SHOW WEAK ENGAGEMENT.'
346100*    ...INTO WS-TXT-LINE.
346200             TO WS-TXT-LINE (1:49)
346300*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
346400         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
346500*    SET WS-ANY-BLOCK-SW FROM 'Y'.
346600         MOVE 'Y' TO WS-ANY-BLOCK-SW
346700*    END OF THE CONDITION ABOVE.
346800     END-IF.
346900*    CHECK WHETHER DP-STYLE-IMPULSIVE.
347000*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
347100     IF DP-STYLE-IMPULSIVE
347200*    MOVE A VALUE INTO THE TARGET FIELD.
347300         MOVE 'IMPULSIVITY / ATTENTION-DEFICIT PATTERN OBSERVED.'
347400*    ...INTO WS-TXT-LINE.
347500             TO WS-TXT-LINE (1:50)
347600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
347700         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
347800*    SET WS-ANY-BLOCK-SW FROM 'Y'.
347900         MOVE 'Y' TO WS-ANY-BLOCK-SW
348000*    END OF THE CONDITION ABOVE.
348100*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
348200     END-IF.
348300*    CHECK WHETHER DP-DEPTH-HIGH < 0.5000.
348400     IF DP-DEPTH-HIGH < 0.5000
348500*    MOVE A VALUE INTO THE TARGET FIELD.
348600         MOVE 'INSUFFICIENT DIAGNOSTIC DEPTH -- MORE DATA IS NEEDED.'
348700*    ...INTO WS-TXT-LINE.
348800             TO WS-TXT-LINE (1:54)
348900*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
349000         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
349100*    SET WS-ANY-BLOCK-SW FROM 'Y'.
349200*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
349300         MOVE 'Y' TO WS-ANY-BLOCK-SW
349400*    END OF THE CONDITION ABOVE.
349500     END-IF.
349600*    CHECK WHETHER NOT WS-ANY-BLOCK-PRINTED.
349700     IF NOT WS-ANY-BLOCK-PRINTED
349800*    MOVE A VALUE INTO THE TARGET FIELD.
349900         MOVE 'NO DIAGNOSIS DETECTED -- PROFILE IS WITHIN NORMAL'
350000*    ...INTO WS-TXT-LINE.
350100             TO WS-TXT-LINE (1:50)
350200*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
350300*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
350400         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
350500*    SET WS-TXT-LINE (1:07) FROM 'LIMITS.'.
350600         MOVE 'LIMITS.' TO WS-TXT-LINE (1:07)
350700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
350800         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
350900*    END OF THE CONDITION ABOVE.
351000     END-IF.
351100*    CHECK WHETHER DP-DEPTH-HIGH < 0.5000.
351200     IF DP-DEPTH-HIGH < 0.5000
351300*    SET BUILD' FROM 'ADVICE -- SCHEDU....
351400*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
351500         MOVE 'ADVICE -- SCHEDULE ADDITIONAL SESSIONS TO BUILD'
351600*    ...INTO WS-TXT-LINE.
351700             TO WS-TXT-LINE (1:48)
351800*    SET WS-TXT-LINE (49:19) FROM ' DIAGNOSTIC DEPTH.'.
351900         MOVE ' DIAGNOSTIC DEPTH.' TO WS-TXT-LINE (49:19)
352000*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
352100         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
352200*    END OF THE CONDITION ABOVE.
352300     END-IF.
352400*    CHECK WHETHER DP-MOT-LOW NOT < 0.6000.
352500*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
352600     IF DP-MOT-LOW NOT < 0.6000
352700*    MOVE A VALUE INTO THE TARGET FIELD.
352800         MOVE 'ADVICE -- KEEP SESSIONS SHORT, MOTIVATION IS LOW.'
352900*    ...INTO WS-TXT-LINE.
353000             TO WS-TXT-LINE (1:50)
353100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
353200         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
353300*    OTHERWISE --
353400     ELSE
353500*    CHECK WHETHER DP-MOT-HIGH NOT < 0.7000.
353600*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
353700         IF DP-MOT-HIGH NOT < 0.7000
353800*    MOVE A VALUE INTO THE TARGET FIELD.
353900             MOVE 'ADVICE -- CONDITIONS ARE FAVORABLE FOR LONGER'
354000*    ...INTO WS-TXT-LINE.
354100                 TO WS-TXT-LINE (1:46)
354200*    SET WS-TXT-LINE (47:22) FROM ' ASSESSMENT SESS....
354300             MOVE ' ASSESSMENT SESSIONS.' TO WS-TXT-LINE (47:22)
354400*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
354500             PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
354600*    END OF THE CONDITION ABOVE.
354700*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
354800         END-IF
354900*    END OF THE CONDITION ABOVE.
355000     END-IF.
355100*    CHECK WHETHER DP-STYLE-IMPULSIVE.
355200     IF DP-STYLE-IMPULSIVE
355300*    MOVE A VALUE INTO THE TARGET FIELD.
355400         MOVE 'ADVICE -- STRUCTURE TASKS IN SHORT, CLEAR STEPS.'
355500*    ...INTO WS-TXT-LINE.
355600             TO WS-TXT-LINE (1:49)
355700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
355800*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
355900         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
356000*    END OF THE CONDITION ABOVE.
356100     END-IF.
356200*    CHECK WHETHER DP-STYLE-SYSTEMATIC.
356300     IF DP-STYLE-SYSTEMATIC
356400*    SET METHODICAL TASKS.' FROM 'ADVICE -- CHILD....
356500         MOVE 'ADVICE -- CHILD RESPONDS WELL TO METHODICAL TASKS.'
356600*    ...INTO WS-TXT-LINE.
356700             TO WS-TXT-LINE (1:51)
356800*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
356900*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
357000         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
357100*    END OF THE CONDITION ABOVE.
357200     END-IF.
357300*    CHECK WHETHER DP-STYLE-ADAPTIVE.
357400     IF DP-STYLE-ADAPTIVE
357500*    MOVE A VALUE INTO THE TARGET FIELD.
357600         MOVE 'ADVICE -- CHILD ADAPTS WELL, VARY TASK DIFFICULTY.'
357700*    ...INTO WS-TXT-LINE.
357800             TO WS-TXT-LINE (1:51)
357900*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
358000*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
358100         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
358200*    END OF THE CONDITION ABOVE.
358300     END-IF.
358400*    CHECK WHETHER DP-EMO-ANGER > 0.3000.
358500     IF DP-EMO-ANGER > 0.3000
358600*    MOVE A VALUE INTO THE TARGET FIELD.
358700         MOVE 'ADVICE -- WATCH FOR FRUSTRATION DURING TIMED TASKS.'
358800*    ...INTO WS-TXT-LINE.
358900             TO WS-TXT-LINE (1:52)
359000*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
359100*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
359200         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
359300*    END OF THE CONDITION ABOVE.
359400     END-IF.
359500*    CHECK WHETHER DP-EMO-SORROW > 0.3000.
359600     IF DP-EMO-SORROW > 0.3000
359700*    MOVE A VALUE INTO THE TARGET FIELD.
359800         MOVE 'ADVICE -- OFFER ENCOURAGEMENT, AVOID HARSH FEEDBACK.'
359900*    ...INTO WS-TXT-LINE.
360000             TO WS-TXT-LINE (1:53)
360100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
360200*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
360300         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
360400*    END OF THE CONDITION ABOVE.
360500     END-IF.
360600*    CHECK WHETHER DP-EMO-BOREDOM > 0.3000.
360700     IF DP-EMO-BOREDOM > 0.3000
360800*    SET HOLD ATTENTION.' FROM 'ADVICE -- VARY G....
360900         MOVE 'ADVICE -- VARY GAME TYPES TO HOLD ATTENTION.'
361000*    ...INTO WS-TXT-LINE.
361100             TO WS-TXT-LINE (1:45)
361200*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
361300*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
361400         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
361500*    END OF THE CONDITION ABOVE.
361600     END-IF.
361700 2853-EXIT.
361800*    END OF 2853-EXIT PROCESSING.
361900*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
362000     EXIT.
362100*    ONE DIAG BLOCK LOGIC FOLLOWS.
362200 2852-ONE-DIAG-BLOCK.
362300*    ENTERING 2852-ONE-DIAG-BLOCK.
362400     MOVE "2852-ONE-DIAG-BLOCK" TO PARA-NAME.
362500*    SET WS-SEARCH-CODE FROM DP-DIAG-CODE (WS-IX).
362600     MOVE DP-DIAG-CODE (WS-IX) TO WS-SEARCH-CODE.
362700*    SET WS-FOUND-IX FROM ZERO.
362800     MOVE ZERO TO WS-FOUND-IX.
362900*    INVOKE 2855-FIND-RULE-BY-CODE TO HANDLE THIS STEP.
363000*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
363100     PERFORM 2855-FIND-RULE-BY-CODE THRU 2855-EXIT
363200*    ...ADVANCING THE INDEX EACH PASS.
363300         VARYING WS-DG-RULE-IX FROM 1 BY 1
363400*    ...UNTIL THE LOOP LIMIT IS REACHED.
363500         UNTIL WS-DG-RULE-IX > DG-RULE-COUNT.
363600*    CHECK WHETHER WS-FOUND-IX > ZERO.
363700     IF WS-FOUND-IX > ZERO
363800*    SET WS-TXT-LINE FROM SPACES.
363900         MOVE SPACES TO WS-TXT-LINE
364000*    BUILD A TEXT LINE FROM THE PIECES BELOW.
364100*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
364200         STRING DG-T-NAME (WS-FOUND-IX) DELIMITED BY SIZE
364300*    LITERAL TEXT FOR THE LINE BEING BUILT.
364400             ' -- ' DELIMITED BY SIZE
364500*    ...REFERS TO DG-T-RECOMMEND.
364600             DG-T-RECOMMEND (WS-FOUND-IX) DELIMITED BY SIZE
364700*    ...INTO WS-TXT-LINE.
364800             INTO WS-TXT-LINE
364900*    END OF THE STRING-BUILD ABOVE.
365000         END-STRING
365100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
365200*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
365300         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
365400*    CHECK WHETHER DG-T-PRESC-TYPE (WS-FOUND-IX) NOT = SPACES.
365500         IF DG-T-PRESC-TYPE (WS-FOUND-IX) NOT = SPACES
365600*    SET WS-TXT-LINE FROM SPACES.
365700             MOVE SPACES TO WS-TXT-LINE
365800*    CHECK WHETHER DG-T-PRESC-TYPE (WS-FOUND-IX) = 'MEDICATION    '.
365900             IF DG-T-PRESC-TYPE (WS-FOUND-IX) = 'MEDICATION    '
366000*    BUILD A TEXT LINE FROM THE PIECES BELOW.
366100                 STRING '  RX -- ' DELIMITED BY SIZE
366200*    ...REFERS TO DG-T-PRESC-TEXT.
366300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
366400                     DG-T-PRESC-TEXT (WS-FOUND-IX) DELIMITED BY SIZE
366500*    LITERAL TEXT FOR THE LINE BEING BUILT.
366600                     ' (DOCTOR''S ORDER ONLY)' DELIMITED BY SIZE
366700*    ...INTO WS-TXT-LINE.
366800                     INTO WS-TXT-LINE
366900*    END OF THE STRING-BUILD ABOVE.
367000                 END-STRING
367100*    OTHERWISE --
367200             ELSE
367300*    BUILD A TEXT LINE FROM THE PIECES BELOW.
367400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
367500                 STRING '  RX -- ' DELIMITED BY SIZE
367600*    ...REFERS TO DG-T-PRESC-TEXT.
367700                     DG-T-PRESC-TEXT (WS-FOUND-IX) DELIMITED BY SIZE
367800*    ...INTO WS-TXT-LINE.
367900                     INTO WS-TXT-LINE
368000*    END OF THE STRING-BUILD ABOVE.
368100                 END-STRING
368200*    END OF THE CONDITION ABOVE.
368300             END-IF
368400*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
368500*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
368600             PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
368700*    END OF THE CONDITION ABOVE.
368800         END-IF
368900*    SET WS-ANY-BLOCK-SW FROM 'Y'.
369000         MOVE 'Y' TO WS-ANY-BLOCK-SW
369100*    END OF THE CONDITION ABOVE.
369200     END-IF.
369300 2852-EXIT.
369400*    END OF 2852-EXIT PROCESSING.
369500     EXIT.
369600*    FIND RULE BY CODE LOGIC FOLLOWS.
369700 2855-FIND-RULE-BY-CODE.
369800*    ENTERING 2855-FIND-RULE-BY-CODE.
369900     MOVE "2855-FIND-RULE-BY-CODE" TO PARA-NAME.
370000*    CHECK WHETHER DG-T-CODE (WS-DG-RULE-IX) = WS-SEARCH-CODE.
370100*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
370200     IF DG-T-CODE (WS-DG-RULE-IX) = WS-SEARCH-CODE
370300*    SET WS-FOUND-IX FROM WS-DG-RULE-IX.
370400         MOVE WS-DG-RULE-IX TO WS-FOUND-IX
370500*    END OF THE CONDITION ABOVE.
370600     END-IF.
370700 2855-EXIT.
370800*    END OF 2855-EXIT PROCESSING.
370900     EXIT.
371000******************************************************************
371100*    3100-PANEL-METRICS -- U6 CRISP METRICS.  RUNS FOR EVERY      *
371200*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
371300*    CHILD, INCLUDING THE NO-RESULT CASE (THE FORMULAS ALL        *
371400*    DEGRADE TO THEIR "WITHOUT DATA" BRANCH WHEN THE RELEVANT     *
371500*    ACCUMULATOR IS ZERO, SO NO SEPARATE NO-RESULT PATH IS        *
371600*    NEEDED HERE).                                                *
371700*  06/22/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.     *
371800*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
371900******************************************************************
372000 3100-PANEL-METRICS.
372100*    ENTERING 3100-PANEL-METRICS.
372200     MOVE "3100-PANEL-METRICS" TO PARA-NAME.
372300*    CHECK WHETHER WS-RT-GRAND-COUNT > ZERO AND WS-AVG-RT > ZERO.
372400*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
372500     IF WS-RT-GRAND-COUNT > ZERO AND WS-AVG-RT > ZERO
372600*    DERIVE WS-PM-IMPULS-VAL FROM THE FORMULA BELOW.
372700         COMPUTE WS-PM-IMPULS-VAL ROUNDED =
372800*    ...REFERS TO WS-AVG-RT.
372900             1 - ((WS-AVG-RT - 200) / 1500)
373000*    CHECK WHETHER WS-PM-IMPULS-VAL < ZERO.
373100         IF WS-PM-IMPULS-VAL < ZERO
373200*    SET WS-PM-IMPULS-VAL FROM ZERO.
373300             MOVE ZERO TO WS-PM-IMPULS-VAL
373400*    OTHERWISE --
373500*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
373600         ELSE
373700*    CHECK WHETHER WS-PM-IMPULS-VAL > 1.
373800             IF WS-PM-IMPULS-VAL > 1
373900*    SET WS-PM-IMPULS-VAL FROM 1.
374000                 MOVE 1 TO WS-PM-IMPULS-VAL
374100*    END OF THE CONDITION ABOVE.
374200             END-IF
374300*    END OF THE CONDITION ABOVE.
374400         END-IF
374500*    OTHERWISE --
374600*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
374700     ELSE
374800*    SET WS-PM-IMPULS-VAL FROM 0.5.
374900         MOVE 0.5 TO WS-PM-IMPULS-VAL
375000*    END OF THE CONDITION ABOVE.
375100     END-IF.
375200*    SET WS-CALC-VALUE FROM WS-PM-IMPULS-VAL.
375300     MOVE WS-PM-IMPULS-VAL TO WS-CALC-VALUE.
375400*    SET WS-FUZZY-VARNO FROM WS-V-PANEL-IMPULS.
375500     MOVE WS-V-PANEL-IMPULS TO WS-FUZZY-VARNO.
375600*    SET WS-PM-CUR-IX FROM 1.
375700*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
375800     MOVE 1 TO WS-PM-CUR-IX.
375900*    INVOKE 3105-FUZZIFY-PANEL-VAR TO HANDLE THIS STEP.
376000     PERFORM 3105-FUZZIFY-PANEL-VAR THRU 3105-EXIT.
376100
376200*    CHECK WHETHER WS-RT-GRAND-COUNT = ZERO.
376300*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
376400     IF WS-RT-GRAND-COUNT = ZERO
376500*    SET WS-PM-COGCTL-VAL FROM 0.5.
376600         MOVE 0.5 TO WS-PM-COGCTL-VAL
376700*    OTHERWISE --
376800     ELSE
376900*    DERIVE WS-PM-COGCTL-VAL FROM THE FORMULA BELOW.
377000         COMPUTE WS-PM-COGCTL-VAL ROUNDED = WS-CV-RT * 2
377100*    CHECK WHETHER WS-PM-COGCTL-VAL > 1.
377200         IF WS-PM-COGCTL-VAL > 1
377300*    SET WS-PM-COGCTL-VAL FROM 1.
377400*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
377500             MOVE 1 TO WS-PM-COGCTL-VAL
377600*    END OF THE CONDITION ABOVE.
377700         END-IF
377800*    END OF THE CONDITION ABOVE.
377900     END-IF.
378000*    SET WS-CALC-VALUE FROM WS-PM-COGCTL-VAL.
378100     MOVE WS-PM-COGCTL-VAL TO WS-CALC-VALUE.
378200*    SET WS-FUZZY-VARNO FROM WS-V-PANEL-COGCTL.
378300     MOVE WS-V-PANEL-COGCTL TO WS-FUZZY-VARNO.
378400*    SET WS-PM-CUR-IX FROM 4.
378500*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
378600     MOVE 4 TO WS-PM-CUR-IX.
378700*    INVOKE 3105-FUZZIFY-PANEL-VAR TO HANDLE THIS STEP.
378800     PERFORM 3105-FUZZIFY-PANEL-VAR THRU 3105-EXIT.
378900
379000*    DERIVE WS-PM-DENOM FROM THE FORMULA BELOW.
379100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
379200     COMPUTE WS-PM-DENOM = WS-GR-RESULT-COUNT * 3.
379300*    CHECK WHETHER WS-PM-DENOM = ZERO.
379400     IF WS-PM-DENOM = ZERO
379500*    SET WS-PM-DENOM FROM 1.
379600         MOVE 1 TO WS-PM-DENOM
379700*    END OF THE CONDITION ABOVE.
379800     END-IF.
379900*    DERIVE WS-PM-COGACT-VAL FROM THE FORMULA BELOW.
380000     COMPUTE WS-PM-COGACT-VAL ROUNDED = WS-HINTS-SUM / WS-PM-DENOM.
380100*    CHECK WHETHER WS-PM-COGACT-VAL > 1.
380200*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
380300     IF WS-PM-COGACT-VAL > 1
380400*    SET WS-PM-COGACT-VAL FROM 1.
380500         MOVE 1 TO WS-PM-COGACT-VAL
380600*    END OF THE CONDITION ABOVE.
380700     END-IF.
380800*    SET WS-CALC-VALUE FROM WS-PM-COGACT-VAL.
380900     MOVE WS-PM-COGACT-VAL TO WS-CALC-VALUE.
381000*    SET WS-FUZZY-VARNO FROM WS-V-PANEL-COGACT.
381100     MOVE WS-V-PANEL-COGACT TO WS-FUZZY-VARNO.
381200*    SET WS-PM-CUR-IX FROM 2.
381300*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
381400     MOVE 2 TO WS-PM-CUR-IX.
381500*    INVOKE 3105-FUZZIFY-PANEL-VAR TO HANDLE THIS STEP.
381600     PERFORM 3105-FUZZIFY-PANEL-VAR THRU 3105-EXIT.
381700
381800*    CHECK WHETHER WS-U6-TOTAL-ACTIONS = ZERO.
381900*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
382000     IF WS-U6-TOTAL-ACTIONS = ZERO
382100*    SET WS-U6-ERROR-RATE FROM 0.2.
382200         MOVE 0.2 TO WS-U6-ERROR-RATE
382300*    OTHERWISE --
382400     ELSE
382500*    DERIVE WS-U6-ERROR-RATE FROM THE FORMULA BELOW.
382600         COMPUTE WS-U6-ERROR-RATE ROUNDED =
382700*    ...REFERS TO WS-U2-TOTAL-MISTAKES.
382800             WS-U2-TOTAL-MISTAKES / WS-U6-TOTAL-ACTIONS
382900*    END OF THE CONDITION ABOVE.
383000*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
383100     END-IF.
383200*    DERIVE WS-PM-STRATEGY-VAL FROM THE FORMULA BELOW.
383300     COMPUTE WS-PM-STRATEGY-VAL ROUNDED = WS-U6-ERROR-RATE * 2.5.
383400*    CHECK WHETHER WS-PM-STRATEGY-VAL > 1.
383500     IF WS-PM-STRATEGY-VAL > 1
383600*    SET WS-PM-STRATEGY-VAL FROM 1.
383700         MOVE 1 TO WS-PM-STRATEGY-VAL
383800*    END OF THE CONDITION ABOVE.
383900     END-IF.
384000*    SET WS-CALC-VALUE FROM WS-PM-STRATEGY-VAL.
384100*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
384200     MOVE WS-PM-STRATEGY-VAL TO WS-CALC-VALUE.
384300*    SET WS-FUZZY-VARNO FROM WS-V-PANEL-STRATEGY.
384400     MOVE WS-V-PANEL-STRATEGY TO WS-FUZZY-VARNO.
384500*    SET WS-PM-CUR-IX FROM 3.
384600     MOVE 3 TO WS-PM-CUR-IX.
384700*    INVOKE 3105-FUZZIFY-PANEL-VAR TO HANDLE THIS STEP.
384800     PERFORM 3105-FUZZIFY-PANEL-VAR THRU 3105-EXIT.
384900
385000*    CHECK WHETHER WS-U6-TOTAL-ACTIONS = ZERO.
385100     IF WS-U6-TOTAL-ACTIONS = ZERO
385200*    SET WS-PM-ANXIETY-VAL FROM 0.4.
385300         MOVE 0.4 TO WS-PM-ANXIETY-VAL
385400*    OTHERWISE --
385500     ELSE
385600*    DERIVE WS-PM-ANXIETY-VAL FROM THE FORMULA BELOW.
385700*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
385800         COMPUTE WS-PM-ANXIETY-VAL ROUNDED =
385900*    ...REFERS TO WS-U6-ERROR-RATE.
386000             0.3 + (0.4 * (1 - WS-U6-ERROR-RATE))
386100*    END OF THE CONDITION ABOVE.
386200     END-IF.
386300*    SET WS-CALC-VALUE FROM WS-PM-ANXIETY-VAL.
386400     MOVE WS-PM-ANXIETY-VAL TO WS-CALC-VALUE.
386500*    SET WS-FUZZY-VARNO FROM WS-V-PANEL-ANXIETY.
386600     MOVE WS-V-PANEL-ANXIETY TO WS-FUZZY-VARNO.
386700*    SET WS-PM-CUR-IX FROM 5.
386800*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
386900     MOVE 5 TO WS-PM-CUR-IX.
387000*    INVOKE 3105-FUZZIFY-PANEL-VAR TO HANDLE THIS STEP.
387100     PERFORM 3105-FUZZIFY-PANEL-VAR THRU 3105-EXIT.
387200 3100-EXIT.
387300*    END OF 3100-EXIT PROCESSING.
387400*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
387500     EXIT.
387600*    FUZZIFY PANEL VAR LOGIC FOLLOWS.
387700 3105-FUZZIFY-PANEL-VAR.
387800*    ENTERING 3105-FUZZIFY-PANEL-VAR.
387900     MOVE "3105-FUZZIFY-PANEL-VAR" TO PARA-NAME.
388000*    INVOKE 2900-FUZZIFY-VAR TO HANDLE THIS STEP.
388100     PERFORM 2900-FUZZIFY-VAR THRU 2900-EXIT.
388200*    SET WS-PM-DEG (WS-PM-CUR-IX, 1) FROM WK-DGF-DEGREES (1).
388300     MOVE WK-DGF-DEGREES (1) TO WS-PM-DEG (WS-PM-CUR-IX, 1).
388400*    SET WS-PM-DEG (WS-PM-CUR-IX, 2) FROM WK-DGF-DEGREES (2).
388500*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
388600     MOVE WK-DGF-DEGREES (2) TO WS-PM-DEG (WS-PM-CUR-IX, 2).
388700*    SET WS-PM-DEG (WS-PM-CUR-IX, 3) FROM WK-DGF-DEGREES (3).
388800     MOVE WK-DGF-DEGREES (3) TO WS-PM-DEG (WS-PM-CUR-IX, 3).
388900*    INVOKE 3110-PICK-DOMINANT TO HANDLE THIS STEP.
389000     PERFORM 3110-PICK-DOMINANT THRU 3110-EXIT.
389100 3105-EXIT.
389200*    END OF 3105-EXIT PROCESSING.
389300     EXIT.
389400*    PICK DOMINANT LOGIC FOLLOWS.
389500 3110-PICK-DOMINANT.
389600*    ENTERING 3110-PICK-DOMINANT.
389700     MOVE "3110-PICK-DOMINANT" TO PARA-NAME.
389800*    SET WS-PM-DOMINANT (WS-PM-CUR-IX) FROM 1.
389900     MOVE 1 TO WS-PM-DOMINANT (WS-PM-CUR-IX).
390000*    CHECK WHETHER WS-PM-DEG (WS-PM-CUR-IX, 2) >.
390100*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
390200     IF WS-PM-DEG (WS-PM-CUR-IX, 2) >
390300*    ...REFERS TO WS-PM-DEG.
390400             WS-PM-DEG (WS-PM-CUR-IX, WS-PM-DOMINANT (WS-PM-CUR-IX))
390500*    SET WS-PM-DOMINANT (WS-PM-CUR-IX) FROM 2.
390600         MOVE 2 TO WS-PM-DOMINANT (WS-PM-CUR-IX)
390700*    END OF THE CONDITION ABOVE.
390800     END-IF.
390900*    CHECK WHETHER WS-PM-DEG (WS-PM-CUR-IX, 3) >.
391000     IF WS-PM-DEG (WS-PM-CUR-IX, 3) >
391100*    ...REFERS TO WS-PM-DEG.
391200*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
391300             WS-PM-DEG (WS-PM-CUR-IX, WS-PM-DOMINANT (WS-PM-CUR-IX))
391400*    SET WS-PM-DOMINANT (WS-PM-CUR-IX) FROM 3.
391500         MOVE 3 TO WS-PM-DOMINANT (WS-PM-CUR-IX)
391600*    END OF THE CONDITION ABOVE.
391700     END-IF.
391800 3110-EXIT.
391900*    END OF 3110-EXIT PROCESSING.
392000     EXIT.
392100******************************************************************
392200*    3200-RADAR-COMPARE -- U6 RADAR.  CENTROID (U1) OF EACH       *
392300*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
392400*    PROFILE VARIABLE'S THREE TERM DEGREES, TIMES 100, THEN       *
392500*    COMPARED AXIS BY AXIS AGAINST THE TWO REFERENCE PROFILES.    *
392600*    A CHILD WITH NO RESULTS GETS THE FIXED MISSING-DATA RADAR    *
392700*    VALUES INSTEAD OF A CENTROID OF THE DEFAULT DEGREE TRIPLE.   *
392800*  06/23/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.     *
392900*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
393000******************************************************************
393100 3200-RADAR-COMPARE.
393200*    ENTERING 3200-RADAR-COMPARE.
393300     MOVE "3200-RADAR-COMPARE" TO PARA-NAME.
393400*    CHECK WHETHER WS-GR-RESULT-COUNT = ZERO.
393500*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
393600     IF WS-GR-RESULT-COUNT = ZERO
393700*    SET DP-RADAR-A FROM 30.
393800         MOVE 30 TO DP-RADAR-A
393900*    SET DP-RADAR-B FROM 30.
394000         MOVE 30 TO DP-RADAR-B
394100*    SET DP-RADAR-C FROM 50.
394200         MOVE 50 TO DP-RADAR-C
394300*    SET DP-RADAR-D FROM 40.
394400         MOVE 40 TO DP-RADAR-D
394500*    SET DP-RADAR-E FROM 35.
394600*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
394700         MOVE 35 TO DP-RADAR-E
394800*    OTHERWISE --
394900     ELSE
395000*    SET WK-DGF-DEGREES (1) FROM DP-DEPTH-LOW.
395100         MOVE DP-DEPTH-LOW TO WK-DGF-DEGREES (1).
395200*    SET WK-DGF-DEGREES (2) FROM DP-DEPTH-MED.
395300         MOVE DP-DEPTH-MED TO WK-DGF-DEGREES (2).
395400*    SET WK-DGF-DEGREES (3) FROM DP-DEPTH-HIGH.
395500         MOVE DP-DEPTH-HIGH TO WK-DGF-DEGREES (3).
395600*    SET WS-FUZZY-VARNO FROM WS-V-DEPTH.
395700*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
395800         MOVE WS-V-DEPTH TO WS-FUZZY-VARNO.
395900*    INVOKE 3210-CENTROID-ONE-VAR TO HANDLE THIS STEP.
396000         PERFORM 3210-CENTROID-ONE-VAR THRU 3210-EXIT.
396100*    DERIVE DP-RADAR-A FROM THE FORMULA BELOW.
396200         COMPUTE DP-RADAR-A ROUNDED = WK-DGF-CENTROID-RSLT * 100.
396300*    SET WK-DGF-DEGREES (1) FROM DP-MOT-LOW.
396400         MOVE DP-MOT-LOW TO WK-DGF-DEGREES (1).
396500*    SET WK-DGF-DEGREES (2) FROM DP-MOT-MED.
396600         MOVE DP-MOT-MED TO WK-DGF-DEGREES (2).
396700*    SET WK-DGF-DEGREES (3) FROM DP-MOT-HIGH.
396800*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
396900         MOVE DP-MOT-HIGH TO WK-DGF-DEGREES (3).
397000*    SET WS-FUZZY-VARNO FROM WS-V-MOTIVATION.
397100         MOVE WS-V-MOTIVATION TO WS-FUZZY-VARNO.
397200*    INVOKE 3210-CENTROID-ONE-VAR TO HANDLE THIS STEP.
397300         PERFORM 3210-CENTROID-ONE-VAR THRU 3210-EXIT.
397400*    DERIVE DP-RADAR-B FROM THE FORMULA BELOW.
397500         COMPUTE DP-RADAR-B ROUNDED = WK-DGF-CENTROID-RSLT * 100.
397600*    SET WK-DGF-DEGREES (1) FROM DP-OBJ-LOW.
397700         MOVE DP-OBJ-LOW TO WK-DGF-DEGREES (1).
397800*    SET WK-DGF-DEGREES (2) FROM DP-OBJ-MED.
397900*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
398000         MOVE DP-OBJ-MED TO WK-DGF-DEGREES (2).
398100*    SET WK-DGF-DEGREES (3) FROM DP-OBJ-HIGH.
398200         MOVE DP-OBJ-HIGH TO WK-DGF-DEGREES (3).
398300*    SET WS-FUZZY-VARNO FROM WS-V-OBJECTIVITY.
398400         MOVE WS-V-OBJECTIVITY TO WS-FUZZY-VARNO.
398500*    INVOKE 3210-CENTROID-ONE-VAR TO HANDLE THIS STEP.
398600         PERFORM 3210-CENTROID-ONE-VAR THRU 3210-EXIT.
398700*    DERIVE DP-RADAR-C FROM THE FORMULA BELOW.
398800         COMPUTE DP-RADAR-C ROUNDED = WK-DGF-CENTROID-RSLT * 100.
398900*    SET WK-DGF-DEGREES (1) FROM DP-ECO-LOW.
399000*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
399100         MOVE DP-ECO-LOW TO WK-DGF-DEGREES (1).
399200*    SET WK-DGF-DEGREES (2) FROM DP-ECO-MED.
399300         MOVE DP-ECO-MED TO WK-DGF-DEGREES (2).
399400*    SET WK-DGF-DEGREES (3) FROM DP-ECO-HIGH.
399500         MOVE DP-ECO-HIGH TO WK-DGF-DEGREES (3).
399600*    SET WS-FUZZY-VARNO FROM WS-V-ECO.
399700         MOVE WS-V-ECO TO WS-FUZZY-VARNO.
399800*    INVOKE 3210-CENTROID-ONE-VAR TO HANDLE THIS STEP.
399900         PERFORM 3210-CENTROID-ONE-VAR THRU 3210-EXIT.
400000*    DERIVE DP-RADAR-D FROM THE FORMULA BELOW.
400100*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
400200         COMPUTE DP-RADAR-D ROUNDED = WK-DGF-CENTROID-RSLT * 100.
400300*    SET WK-DGF-DEGREES (1) FROM DP-DYN-LOW.
400400         MOVE DP-DYN-LOW TO WK-DGF-DEGREES (1).
400500*    SET WK-DGF-DEGREES (2) FROM DP-DYN-MED.
400600         MOVE DP-DYN-MED TO WK-DGF-DEGREES (2).
400700*    SET WK-DGF-DEGREES (3) FROM DP-DYN-HIGH.
400800         MOVE DP-DYN-HIGH TO WK-DGF-DEGREES (3).
400900*    SET WS-FUZZY-VARNO FROM WS-V-DYNAMIC.
401000         MOVE WS-V-DYNAMIC TO WS-FUZZY-VARNO.
401100*    INVOKE 3210-CENTROID-ONE-VAR TO HANDLE THIS STEP.
401200*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
401300         PERFORM 3210-CENTROID-ONE-VAR THRU 3210-EXIT.
401400*    DERIVE DP-RADAR-E FROM THE FORMULA BELOW.
401500         COMPUTE DP-RADAR-E ROUNDED = WK-DGF-CENTROID-RSLT * 100.
401600*    END OF THE CONDITION ABOVE.
401700     END-IF.
401800*    SET WS-RADAR-CUR-VAL FROM DP-RADAR-A.
401900     MOVE DP-RADAR-A TO WS-RADAR-CUR-VAL.
402000*    SET WS-RADAR-CUR-IX FROM 1.
402100     MOVE 1 TO WS-RADAR-CUR-IX.
402200*    INVOKE 3220-COMPARE-ONE-AXIS TO HANDLE THIS STEP.
402300*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
402400     PERFORM 3220-COMPARE-ONE-AXIS THRU 3220-EXIT.
402500*    SET WS-RADAR-CUR-VAL FROM DP-RADAR-B.
402600     MOVE DP-RADAR-B TO WS-RADAR-CUR-VAL.
402700*    SET WS-RADAR-CUR-IX FROM 2.
402800     MOVE 2 TO WS-RADAR-CUR-IX.
402900*    INVOKE 3220-COMPARE-ONE-AXIS TO HANDLE THIS STEP.
403000     PERFORM 3220-COMPARE-ONE-AXIS THRU 3220-EXIT.
403100*    SET WS-RADAR-CUR-VAL FROM DP-RADAR-C.
403200     MOVE DP-RADAR-C TO WS-RADAR-CUR-VAL.
403300*    SET WS-RADAR-CUR-IX FROM 3.
403400*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
403500     MOVE 3 TO WS-RADAR-CUR-IX.
403600*    INVOKE 3220-COMPARE-ONE-AXIS TO HANDLE THIS STEP.
403700     PERFORM 3220-COMPARE-ONE-AXIS THRU 3220-EXIT.
403800*    SET WS-RADAR-CUR-VAL FROM DP-RADAR-D.
403900     MOVE DP-RADAR-D TO WS-RADAR-CUR-VAL.
404000*    SET WS-RADAR-CUR-IX FROM 4.
404100     MOVE 4 TO WS-RADAR-CUR-IX.
404200*    INVOKE 3220-COMPARE-ONE-AXIS TO HANDLE THIS STEP.
404300     PERFORM 3220-COMPARE-ONE-AXIS THRU 3220-EXIT.
404400*    SET WS-RADAR-CUR-VAL FROM DP-RADAR-E.
404500*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
404600     MOVE DP-RADAR-E TO WS-RADAR-CUR-VAL.
404700*    SET WS-RADAR-CUR-IX FROM 5.
404800     MOVE 5 TO WS-RADAR-CUR-IX.
404900*    INVOKE 3220-COMPARE-ONE-AXIS TO HANDLE THIS STEP.
405000     PERFORM 3220-COMPARE-ONE-AXIS THRU 3220-EXIT.
405100 3200-EXIT.
405200*    END OF 3200-EXIT PROCESSING.
405300     EXIT.
405400*    CENTROID ONE VAR LOGIC FOLLOWS.
405500 3210-CENTROID-ONE-VAR.
405600*    ENTERING 3210-CENTROID-ONE-VAR.
405700     MOVE "3210-CENTROID-ONE-VAR" TO PARA-NAME.
405800*    SET THE SWITCH OR INDEX BELOW.
405900     SET WS-VIX TO WS-FUZZY-VARNO.
406000*    SET WK-DGF-TERM-COUNT FROM 3.
406100*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
406200     MOVE 3 TO WK-DGF-TERM-COUNT.
406300*    FLAG WK-DGF-FN-CENTROID.
406400     SET WK-DGF-FN-CENTROID TO TRUE.
406500*    INVOKE 3215-LOAD-CENTROID-TERMS TO HANDLE THIS STEP.
406600     PERFORM 3215-LOAD-CENTROID-TERMS THRU 3215-EXIT
406700*    ...ADVANCING THE INDEX EACH PASS.
406800         VARYING WS-TIX FROM 1 BY 1 UNTIL WS-TIX > 3.
406900*    CALL THE SUBPROGRAM NAMED BELOW.
407000     CALL 'DGFUZZY' USING WK-DGF-PARM, WK-DGF-RETCD.
407100 3210-EXIT.
407200*    END OF 3210-EXIT PROCESSING.
407300     EXIT.
407400*    LOAD CENTROID TERMS LOGIC FOLLOWS.
407500 3215-LOAD-CENTROID-TERMS.
407600*    ENTERING 3215-LOAD-CENTROID-TERMS.
407700*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
407800     MOVE "3215-LOAD-CENTROID-TERMS" TO PARA-NAME.
407900*    SET WK-DGF-TERM-A (WS-TIX) FROM WS-TA (WS-VIX WS-....
408000     MOVE WS-TA (WS-VIX WS-TIX) TO WK-DGF-TERM-A (WS-TIX).
408100*    SET WK-DGF-TERM-B (WS-TIX) FROM WS-TB (WS-VIX WS-....
408200     MOVE WS-TB (WS-VIX WS-TIX) TO WK-DGF-TERM-B (WS-TIX).
408300*    SET WK-DGF-TERM-C (WS-TIX) FROM WS-TC (WS-VIX WS-....
408400     MOVE WS-TC (WS-VIX WS-TIX) TO WK-DGF-TERM-C (WS-TIX).
408500*    SET WK-DGF-TERM-D (WS-TIX) FROM WS-TD (WS-VIX WS-....
408600     MOVE WS-TD (WS-VIX WS-TIX) TO WK-DGF-TERM-D (WS-TIX).
408700 3215-EXIT.
408800*    END OF 3215-EXIT PROCESSING.
408900     EXIT.
409000******************************************************************
409100*    3220-COMPARE-ONE-AXIS -- ONE RADAR AXIS AGAINST THE TWO      *
409200*    REFERENCE PROFILES.  LEVEL 1=LOW 2=MID 3=HIGH.  CLOSER IS    *
409300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
409400*    'T' (TRADITIONAL), 'D' (DIGITAL) OR SPACE (BOTH/NEITHER).    *
409500******************************************************************
409600 3220-COMPARE-ONE-AXIS.
409700*    ENTERING 3220-COMPARE-ONE-AXIS.
409800     MOVE "3220-COMPARE-ONE-AXIS" TO PARA-NAME.
409900*    MOVE A VALUE INTO WS-REF-TRADITIONAL.
410000     MOVE WS-REF-AXIS (WS-REF-TRADITIONAL, WS-RADAR-CUR-IX)
410100*    ...INTO WS-RADAR-T-VAL.
410200         TO WS-RADAR-T-VAL.
410300*    MOVE A VALUE INTO WS-REF-DIGITAL.
410400*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
410500     MOVE WS-REF-AXIS (WS-REF-DIGITAL, WS-RADAR-CUR-IX)
410600*    ...INTO WS-RADAR-D-VAL.
410700         TO WS-RADAR-D-VAL.
410800*    DERIVE WS-RADAR-DIFF-T FROM THE FORMULA BELOW.
410900     COMPUTE WS-RADAR-DIFF-T = WS-RADAR-CUR-VAL - WS-RADAR-T-VAL.
411000*    CHECK WHETHER WS-RADAR-DIFF-T < ZERO.
411100     IF WS-RADAR-DIFF-T < ZERO
411200*    DERIVE WS-RADAR-DIFF-T FROM THE FORMULA BELOW.
411300         COMPUTE WS-RADAR-DIFF-T = WS-RADAR-DIFF-T * -1
411400*    END OF THE CONDITION ABOVE.
411500*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
411600     END-IF.
411700*    DERIVE WS-RADAR-DIFF-D FROM THE FORMULA BELOW.
411800     COMPUTE WS-RADAR-DIFF-D = WS-RADAR-CUR-VAL - WS-RADAR-D-VAL.
411900*    CHECK WHETHER WS-RADAR-DIFF-D < ZERO.
412000     IF WS-RADAR-DIFF-D < ZERO
412100*    DERIVE WS-RADAR-DIFF-D FROM THE FORMULA BELOW.
412200         COMPUTE WS-RADAR-DIFF-D = WS-RADAR-DIFF-D * -1
412300*    END OF THE CONDITION ABOVE.
412400     END-IF.
412500*    SET WS-RADAR-CLOSER (WS-RADAR-CUR-IX) FROM SPACE.
412600*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
412700     MOVE SPACE TO WS-RADAR-CLOSER (WS-RADAR-CUR-IX).
412800*    CHECK WHETHER WS-RADAR-DIFF-T < 5 AND WS-RADAR-DIFF-D < 5.
412900     IF WS-RADAR-DIFF-T < 5 AND WS-RADAR-DIFF-D < 5
413000*    SET WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX) FROM 2.
413100         MOVE 2 TO WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX)
413200*    OTHERWISE --
413300     ELSE
413400*    CHECK WHETHER WS-RADAR-CUR-VAL > WS-RADAR-T-VAL.
413500         IF WS-RADAR-CUR-VAL > WS-RADAR-T-VAL
413600*    ...REFERS TO WS-RADAR-CUR-VAL.
413700*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
413800                 AND WS-RADAR-CUR-VAL > WS-RADAR-D-VAL
413900*    SET WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX) FROM 3.
414000             MOVE 3 TO WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX)
414100*    OTHERWISE --
414200         ELSE
414300*    CHECK WHETHER WS-RADAR-CUR-VAL < WS-RADAR-T-VAL.
414400             IF WS-RADAR-CUR-VAL < WS-RADAR-T-VAL
414500*    ...REFERS TO WS-RADAR-CUR-VAL.
414600                     AND WS-RADAR-CUR-VAL < WS-RADAR-D-VAL
414700*    SET WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX) FROM 1.
414800*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
414900                 MOVE 1 TO WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX)
415000*    OTHERWISE --
415100             ELSE
415200*    CHECK WHETHER WS-RADAR-DIFF-T < WS-RADAR-DIFF-D.
415300                 IF WS-RADAR-DIFF-T < WS-RADAR-DIFF-D
415400*    SET WS-RADAR-CLOSER (WS-RADAR-CUR-IX) FROM 'T'.
415500                     MOVE 'T' TO WS-RADAR-CLOSER (WS-RADAR-CUR-IX)
415600*    OTHERWISE --
415700                 ELSE
415800*    SET WS-RADAR-CLOSER (WS-RADAR-CUR-IX) FROM 'D'.
415900*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
416000                     MOVE 'D' TO WS-RADAR-CLOSER (WS-RADAR-CUR-IX)
416100*    END OF THE CONDITION ABOVE.
416200                 END-IF
416300*    DERIVE WS-RADAR-MIDPOINT FROM THE FORMULA BELOW.
416400                 COMPUTE WS-RADAR-MIDPOINT =
416500*    ...REFERS TO WS-RADAR-T-VAL.
416600                     (WS-RADAR-T-VAL + WS-RADAR-D-VAL) / 2
416700*    CHECK WHETHER WS-RADAR-CUR-VAL > WS-RADAR-MIDPOINT.
416800                 IF WS-RADAR-CUR-VAL > WS-RADAR-MIDPOINT
416900*    SET WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX) FROM 3.
417000*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
417100                     MOVE 3 TO WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX)
417200*    OTHERWISE --
417300                 ELSE
417400*    CHECK WHETHER WS-RADAR-CUR-VAL < WS-RADAR-MIDPOINT.
417500                     IF WS-RADAR-CUR-VAL < WS-RADAR-MIDPOINT
417600*    SET WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX) FROM 1.
417700                         MOVE 1 TO WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX)
417800*    OTHERWISE --
417900                     ELSE
418000*    SET WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX) FROM 2.
418100*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
418200                         MOVE 2 TO WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX)
418300*    END OF THE CONDITION ABOVE.
418400                     END-IF
418500*    END OF THE CONDITION ABOVE.
418600                 END-IF
418700*    END OF THE CONDITION ABOVE.
418800             END-IF
418900*    END OF THE CONDITION ABOVE.
419000         END-IF
419100*    END OF THE CONDITION ABOVE.
419200*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
419300     END-IF.
419400 3220-EXIT.
419500*    END OF 3220-EXIT PROCESSING.
419600     EXIT.
419700******************************************************************
419800*    3300-WELLBEING-DYNAMICS -- U6 DYNAMICS.  ONLY CALLED WHEN    *
419900*    THE CHILD HAS 2+ RESULTS.  BUILDS THE PER-RESULT INTEGRAL    *
420000*    WELL-BEING SCORE V FROM THE ORDERED WS-EMO-TABLE, SPLITS     *
420100*    FIRST/SECOND HALF THE SAME WAY 2750 DOES FOR EMOTION         *
420200*    TRENDS, THEN TAKES THE POPULATION MEAN/STD OF ALL V VIA THE  *
420300*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
420400*    GENERIC WS-STDDEV-IO INTERFACE.                              *
420500*  06/24/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.     *
420600******************************************************************
420700 3300-WELLBEING-DYNAMICS.
420800*    ENTERING 3300-WELLBEING-DYNAMICS.
420900*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
421000     MOVE "3300-WELLBEING-DYNAMICS" TO PARA-NAME.
421100*    SET WS-STDDEV-SUM WS-STDDEV-SUMSQ WS-STDD... FROM ZERO.
421200     MOVE ZERO TO WS-STDDEV-SUM WS-STDDEV-SUMSQ WS-STDDEV-COUNT.
421300*    SET WS-DYN-FIRST-SUM WS-DYN-SECOND-SUM FROM ZERO.
421400     MOVE ZERO TO WS-DYN-FIRST-SUM WS-DYN-SECOND-SUM.
421500*    DERIVE WS-TREND-HALF FROM THE FORMULA BELOW.
421600     COMPUTE WS-TREND-HALF = WS-EMO-TABLE-COUNT / 2.
421700*    SET WS-DYN-FIRST-CNT WS-DYN-SECOND-CNT FROM ZERO.
421800     MOVE ZERO TO WS-DYN-FIRST-CNT WS-DYN-SECOND-CNT.
421900*    INVOKE 3310-ACCUM-ONE-V TO HANDLE THIS STEP.
422000*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
422100     PERFORM 3310-ACCUM-ONE-V THRU 3310-EXIT
422200*    ...ADVANCING THE INDEX EACH PASS.
422300         VARYING WS-EMO-IX2 FROM 1 BY 1
422400*    ...UNTIL THE LOOP LIMIT IS REACHED.
422500         UNTIL WS-EMO-IX2 > WS-EMO-TABLE-COUNT.
422600*    INVOKE 2160-STDDEV-COMMON TO HANDLE THIS STEP.
422700     PERFORM 2160-STDDEV-COMMON THRU 2160-EXIT.
422800*    SET WS-DYN-MEAN FROM WS-STDDEV-MEAN.
422900     MOVE WS-STDDEV-MEAN TO WS-DYN-MEAN.
423000*    SET WS-DYN-STD FROM WS-STDDEV-RESULT.
423100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
423200     MOVE WS-STDDEV-RESULT TO WS-DYN-STD.
423300*    CHECK WHETHER WS-DYN-FIRST-CNT = ZERO.
423400     IF WS-DYN-FIRST-CNT = ZERO
423500*    SET WS-DYN-FIRST-CNT FROM 1.
423600         MOVE 1 TO WS-DYN-FIRST-CNT
423700*    END OF THE CONDITION ABOVE.
423800     END-IF.
423900*    CHECK WHETHER WS-DYN-SECOND-CNT = ZERO.
424000     IF WS-DYN-SECOND-CNT = ZERO
424100*    SET WS-DYN-SECOND-CNT FROM 1.
424200*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
424300         MOVE 1 TO WS-DYN-SECOND-CNT
424400*    END OF THE CONDITION ABOVE.
424500     END-IF.
424600*    DERIVE WS-DYN-FIRST-AVG FROM THE FORMULA BELOW.
424700     COMPUTE WS-DYN-FIRST-AVG ROUNDED =
424800*    ...REFERS TO WS-DYN-FIRST-SUM.
424900         WS-DYN-FIRST-SUM / WS-DYN-FIRST-CNT.
425000*    DERIVE WS-DYN-SECOND-AVG FROM THE FORMULA BELOW.
425100     COMPUTE WS-DYN-SECOND-AVG ROUNDED =
425200*    ...REFERS TO WS-DYN-SECOND-SUM.
425300*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
425400         WS-DYN-SECOND-SUM / WS-DYN-SECOND-CNT.
425500*    DERIVE WS-WELLBEING-SCORE FROM THE FORMULA BELOW.
425600     COMPUTE WS-WELLBEING-SCORE ROUNDED =
425700*    ...REFERS TO WS-DYN-SECOND-AVG.
425800         WS-DYN-SECOND-AVG - WS-DYN-FIRST-AVG.
425900*    CHECK WHETHER WS-WELLBEING-SCORE > 0.5.
426000     IF WS-WELLBEING-SCORE > 0.5
426100*    FLAG WS-DYN-IMPROVING.
426200         SET WS-DYN-IMPROVING TO TRUE
426300*    OTHERWISE --
426400*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
426500     ELSE
426600*    CHECK WHETHER WS-WELLBEING-SCORE < -0.5.
426700         IF WS-WELLBEING-SCORE < -0.5
426800*    FLAG WS-DYN-WORSENING.
426900             SET WS-DYN-WORSENING TO TRUE
427000*    OTHERWISE --
427100         ELSE
427200*    FLAG WS-DYN-STABLE.
427300             SET WS-DYN-STABLE TO TRUE
427400*    END OF THE CONDITION ABOVE.
427500*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
427600         END-IF
427700*    END OF THE CONDITION ABOVE.
427800     END-IF.
427900*    SET WS-DYN-UNSTABLE-SW FROM 'N'.
428000     MOVE 'N' TO WS-DYN-UNSTABLE-SW.
428100*    SET WS-DYN-STABLY-LOW-SW FROM 'N'.
428200     MOVE 'N' TO WS-DYN-STABLY-LOW-SW.
428300*    CHECK WHETHER WS-DYN-STABLE AND WS-GR-RESULT-COUNT NOT < 3.
428400     IF WS-DYN-STABLE AND WS-GR-RESULT-COUNT NOT < 3
428500*    CHECK WHETHER WS-DYN-STD > 1.2.
428600*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
428700         IF WS-DYN-STD > 1.2
428800*    SET WS-DYN-UNSTABLE-SW FROM 'Y'.
428900             MOVE 'Y' TO WS-DYN-UNSTABLE-SW
429000*    OTHERWISE --
429100         ELSE
429200*    CHECK WHETHER WS-DYN-MEAN > ZERO.
429300             IF WS-DYN-MEAN > ZERO
429400*    DERIVE WS-CALC-VALUE FROM THE FORMULA BELOW.
429500                 COMPUTE WS-CALC-VALUE ROUNDED =
429600*    ...REFERS TO WS-DYN-STD.
429700*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
429800                     WS-DYN-STD / WS-DYN-MEAN
429900*    CHECK WHETHER WS-CALC-VALUE > 0.4.
430000                 IF WS-CALC-VALUE > 0.4
430100*    SET WS-DYN-UNSTABLE-SW FROM 'Y'.
430200                     MOVE 'Y' TO WS-DYN-UNSTABLE-SW
430300*    END OF THE CONDITION ABOVE.
430400                 END-IF
430500*    END OF THE CONDITION ABOVE.
430600             END-IF
430700*    END OF THE CONDITION ABOVE.
430800*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
430900         END-IF
431000*    END OF THE CONDITION ABOVE.
431100     END-IF.
431200*    CHECK WHETHER WS-DYN-MEAN < 17.
431300     IF WS-DYN-MEAN < 17
431400*    SET WS-DYN-STABLY-LOW-SW FROM 'Y'.
431500         MOVE 'Y' TO WS-DYN-STABLY-LOW-SW
431600*    END OF THE CONDITION ABOVE.
431700     END-IF.
431800 3300-EXIT.
431900*    END OF 3300-EXIT PROCESSING.
432000     EXIT.
432100*    ACCUM ONE V LOGIC FOLLOWS.
432200 3310-ACCUM-ONE-V.
432300*    ENTERING 3310-ACCUM-ONE-V.
432400*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
432500     MOVE "3310-ACCUM-ONE-V" TO PARA-NAME.
432600*    CHECK WHETHER WS-ET-MISTAKES (WS-EMO-IX2) > ZERO.
432700     IF WS-ET-MISTAKES (WS-EMO-IX2) > ZERO
432800*    DERIVE WS-DYN-S-VALUE FROM THE FORMULA BELOW.
432900         COMPUTE WS-DYN-S-VALUE ROUNDED =
433000*    ...REFERS TO WS-ET-MISTAKES.
433100             1 - (WS-ET-MISTAKES (WS-EMO-IX2) / 10)
433200*    OTHERWISE --
433300     ELSE
433400*    SET WS-DYN-S-VALUE FROM 1.
433500*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
433600         MOVE 1 TO WS-DYN-S-VALUE
433700*    END OF THE CONDITION ABOVE.
433800     END-IF.
433900*    DERIVE WS-DYN-V-VALUE FROM THE FORMULA BELOW.
434000     COMPUTE WS-DYN-V-VALUE ROUNDED =
434100*    ...REFERS TO WS-ET-JOY.
434200         WS-ET-JOY (WS-EMO-IX2) + WS-ET-HAPPINESS (WS-EMO-IX2)
434300*    ...REFERS TO WS-DYN-S-VALUE.
434400             + WS-DYN-S-VALUE.
434500*    ACCUMULATE WS-DYN-V-VALUE.
434600*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
434700     ADD WS-DYN-V-VALUE TO WS-STDDEV-SUM.
434800*    DERIVE WS-STDDEV-SUMSQ FROM THE FORMULA BELOW.
434900     COMPUTE WS-STDDEV-SUMSQ =
435000*    ...REFERS TO WS-STDDEV-SUMSQ.
435100         WS-STDDEV-SUMSQ + (WS-DYN-V-VALUE * WS-DYN-V-VALUE).
435200*    ACCUMULATE WS-STDDEV-COUNT.
435300     ADD 1 TO WS-STDDEV-COUNT.
435400*    CHECK WHETHER WS-EMO-IX2 NOT > WS-TREND-HALF.
435500     IF WS-EMO-IX2 NOT > WS-TREND-HALF
435600*    ACCUMULATE WS-DYN-V-VALUE.
435700*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
435800         ADD WS-DYN-V-VALUE TO WS-DYN-FIRST-SUM
435900*    ACCUMULATE WS-DYN-FIRST-CNT.
436000         ADD 1 TO WS-DYN-FIRST-CNT
436100*    OTHERWISE --
436200     ELSE
436300*    ACCUMULATE WS-DYN-V-VALUE.
436400         ADD WS-DYN-V-VALUE TO WS-DYN-SECOND-SUM
436500*    ACCUMULATE WS-DYN-SECOND-CNT.
436600         ADD 1 TO WS-DYN-SECOND-CNT
436700*    END OF THE CONDITION ABOVE.
436800*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
436900     END-IF.
437000 3310-EXIT.
437100*    END OF 3310-EXIT PROCESSING.
437200     EXIT.
437300******************************************************************
437400*    3400-BASE-REGIMEN -- AGE-BRACKETED SLEEP/SCREEN LINES FOR    *
437500*    THE AUTO-PRESCRIPTION BLOCK.  BRACKET PICK IS "FIRST         *
437600*    BRACKET CONTAINING THE AGE, ELSE THE LAST BRACKET IF THE AGE *
437700*    IS ABOVE ITS TOP, ELSE THE FIRST BRACKET" -- CHILD-AGE IS    *
437800*    UNSIGNED SO THERE IS NO BELOW-RANGE CASE TO HANDLE.          *
437900*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
438000*  06/24/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.     *
438100******************************************************************
438200 3400-BASE-REGIMEN.
438300*    ENTERING 3400-BASE-REGIMEN.
438400     MOVE "3400-BASE-REGIMEN" TO PARA-NAME.
438500*    SET WS-TXT-LINE FROM SPACES.
438600     MOVE SPACES TO WS-TXT-LINE.
438700*    CHECK WHETHER CHILD-AGE < 6.
438800     IF CHILD-AGE < 6
438900*    MOVE A VALUE INTO THE TARGET FIELD.
439000*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
439100         MOVE 'SLEEP -- 11-13 HOURS, INCLUDING A NAP.'
439200*    ...INTO WS-TXT-LINE.
439300             TO WS-TXT-LINE (1:39)
439400*    OTHERWISE --
439500     ELSE
439600*    CHECK WHETHER CHILD-AGE < 11.
439700         IF CHILD-AGE < 11
439800*    SET WS-TXT-LINE (1:21) FROM 'SLEEP -- 10-11 H....
439900             MOVE 'SLEEP -- 10-11 HOURS.' TO WS-TXT-LINE (1:21)
440000*    OTHERWISE --
440100*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
440200         ELSE
440300*    SET WS-TXT-LINE (1:20) FROM 'SLEEP -- 9-10 HO....
440400             MOVE 'SLEEP -- 9-10 HOURS.' TO WS-TXT-LINE (1:20)
440500*    END OF THE CONDITION ABOVE.
440600         END-IF
440700*    END OF THE CONDITION ABOVE.
440800     END-IF.
440900*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
441000     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
441100*    CHECK WHETHER CHILD-AGE < 7.
441200*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
441300     IF CHILD-AGE < 7
441400*    MOVE A VALUE INTO THE TARGET FIELD.
441500         MOVE 'SCREEN -- NO MORE THAN 30-40 MINUTES PER DAY.'
441600*    ...INTO WS-TXT-LINE.
441700             TO WS-TXT-LINE (1:46)
441800*    OTHERWISE --
441900     ELSE
442000*    CHECK WHETHER CHILD-AGE < 11.
442100         IF CHILD-AGE < 11
442200*    MOVE A VALUE INTO THE TARGET FIELD.
442300*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
442400             MOVE 'SCREEN -- NO MORE THAN 60 MINUTES PER DAY.'
442500*    ...INTO WS-TXT-LINE.
442600                 TO WS-TXT-LINE (1:43)
442700*    OTHERWISE --
442800         ELSE
442900*    MOVE A VALUE INTO THE TARGET FIELD.
443000             MOVE 'SCREEN -- NO MORE THAN 90 MINUTES PER DAY.'
443100*    ...INTO WS-TXT-LINE.
443200                 TO WS-TXT-LINE (1:43)
443300*    END OF THE CONDITION ABOVE.
443400*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
443500         END-IF
443600*    END OF THE CONDITION ABOVE.
443700     END-IF.
443800*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
443900     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
444000*    MOVE A VALUE INTO THE TARGET FIELD.
444100     MOVE 'TAKE A BREAK EVERY 20-25 MINUTES OF SCREEN TIME.'
444200*    ...INTO WS-TXT-LINE.
444300         TO WS-TXT-LINE (1:49).
444400*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
444500*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
444600     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
444700*    MOVE A VALUE INTO THE TARGET FIELD.
444800     MOVE 'AT LEAST 60 MINUTES OF PHYSICAL ACTIVITY DAILY.'
444900*    ...INTO WS-TXT-LINE.
445000         TO WS-TXT-LINE (1:48).
445100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
445200     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
445300 3400-EXIT.
445400*    END OF 3400-EXIT PROCESSING.
445500     EXIT.
445600******************************************************************
445700*    3500-PARENT-SUMMARY -- U8 PARENT-FACING PERCENTAGES.  FOUR    *
445800*    BUCKETS (JOY-LIKE, SADNESS, ANGER, CALM) ARE SUMMED FROM THE  *
445900*    CHILD'S WS-EMO-SUM- ACCUMULATORS, FLOORED AT ZERO, AND        *
446000*    EXPRESSED AS A PERCENTAGE OF THEIR FLOORED TOTAL (MINIMUM 1). *
446100*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
446200*    CALM CAN GO NEGATIVE (LOVE MINUS BOREDOM) SO IT IS COMPUTED   *
446300*    IN A SIGNED FIELD BEFORE THE FLOOR-AT-ZERO STEP.              *
446400*  02/09/98 CAP ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.      *
446500******************************************************************
446600 3500-PARENT-SUMMARY.
446700*    ENTERING 3500-PARENT-SUMMARY.
446800     MOVE "3500-PARENT-SUMMARY" TO PARA-NAME.
446900*    SET WS-TXT-LINE FROM SPACES.
447000     MOVE SPACES TO WS-TXT-LINE.
447100*    SET WS-TXT-LINE (1:14) FROM 'PARENT SUMMARY'.
447200*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
447300     MOVE 'PARENT SUMMARY' TO WS-TXT-LINE (1:14).
447400*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
447500     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
447600*    DERIVE WS-PS-JOYLIKE FROM THE FORMULA BELOW.
447700     COMPUTE WS-PS-JOYLIKE =
447800*    ...REFERS TO WS-EMO-SUM-JOY.
447900         WS-EMO-SUM-JOY + WS-EMO-SUM-HAPPINESS.
448000*    SET WS-PS-SADNESS FROM WS-EMO-SUM-SORROW.
448100     MOVE WS-EMO-SUM-SORROW TO WS-PS-SADNESS.
448200*    SET WS-PS-ANGER FROM WS-EMO-SUM-ANGER.
448300*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
448400     MOVE WS-EMO-SUM-ANGER TO WS-PS-ANGER.
448500*    DERIVE WS-PS-CALM-SIGNED FROM THE FORMULA BELOW.
448600     COMPUTE WS-PS-CALM-SIGNED =
448700*    ...REFERS TO WS-EMO-SUM-LOVE.
448800         WS-EMO-SUM-LOVE - WS-EMO-SUM-BOREDOM.
448900*    CHECK WHETHER WS-PS-CALM-SIGNED < ZERO.
449000     IF WS-PS-CALM-SIGNED < ZERO
449100*    SET WS-PS-CALM FROM ZERO.
449200         MOVE ZERO TO WS-PS-CALM
449300*    OTHERWISE --
449400*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
449500     ELSE
449600*    SET WS-PS-CALM FROM WS-PS-CALM-SIGNED.
449700         MOVE WS-PS-CALM-SIGNED TO WS-PS-CALM
449800*    END OF THE CONDITION ABOVE.
449900     END-IF.
450000*    DERIVE WS-PS-TOTAL FROM THE FORMULA BELOW.
450100     COMPUTE WS-PS-TOTAL =
450200*    ...REFERS TO WS-PS-JOYLIKE.
450300         WS-PS-JOYLIKE + WS-PS-SADNESS + WS-PS-ANGER + WS-PS-CALM.
450400*    CHECK WHETHER WS-PS-TOTAL = ZERO.
450500*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
450600     IF WS-PS-TOTAL = ZERO
450700*    SET WS-PS-TOTAL FROM 1.
450800         MOVE 1 TO WS-PS-TOTAL
450900*    END OF THE CONDITION ABOVE.
451000     END-IF.
451100*    INVOKE 3505-PCT-ONE-BUCKET TO HANDLE THIS STEP.
451200     PERFORM 3505-PCT-ONE-BUCKET THRU 3505-EXIT.
451300 3500-EXIT.
451400*    END OF 3500-EXIT PROCESSING.
451500     EXIT.
451600*    PCT ONE BUCKET LOGIC FOLLOWS.
451700 3505-PCT-ONE-BUCKET.
451800*    ENTERING 3505-PCT-ONE-BUCKET.
451900     MOVE "3505-PCT-ONE-BUCKET" TO PARA-NAME.
452000*    SET WS-PCT-LABEL (1:8) FROM 'JOY-LIKE'.
452100*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
452200     MOVE 'JOY-LIKE' TO WS-PCT-LABEL (1:8).
452300*    DERIVE WS-PS-PCT-INT FROM THE FORMULA BELOW.
452400     COMPUTE WS-PS-PCT-INT = (WS-PS-JOYLIKE * 100) / WS-PS-TOTAL.
452500*    INVOKE 3510-PRINT-ONE-PCT TO HANDLE THIS STEP.
452600     PERFORM 3510-PRINT-ONE-PCT THRU 3510-EXIT.
452700*    SET WS-PCT-LABEL (1:7) FROM 'SADNESS'.
452800     MOVE 'SADNESS' TO WS-PCT-LABEL (1:7).
452900*    DERIVE WS-PS-PCT-INT FROM THE FORMULA BELOW.
453000     COMPUTE WS-PS-PCT-INT = (WS-PS-SADNESS * 100) / WS-PS-TOTAL.
453100*    INVOKE 3510-PRINT-ONE-PCT TO HANDLE THIS STEP.
453200*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
453300     PERFORM 3510-PRINT-ONE-PCT THRU 3510-EXIT.
453400*    SET WS-PCT-LABEL (1:5) FROM 'ANGER'.
453500     MOVE 'ANGER' TO WS-PCT-LABEL (1:5).
453600*    DERIVE WS-PS-PCT-INT FROM THE FORMULA BELOW.
453700     COMPUTE WS-PS-PCT-INT = (WS-PS-ANGER * 100) / WS-PS-TOTAL.
453800*    INVOKE 3510-PRINT-ONE-PCT TO HANDLE THIS STEP.
453900     PERFORM 3510-PRINT-ONE-PCT THRU 3510-EXIT.
454000*    SET WS-PCT-LABEL (1:4) FROM 'CALM'.
454100     MOVE 'CALM' TO WS-PCT-LABEL (1:4).
454200*    DERIVE WS-PS-PCT-INT FROM THE FORMULA BELOW.
454300*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
454400     COMPUTE WS-PS-PCT-INT = (WS-PS-CALM * 100) / WS-PS-TOTAL.
454500*    INVOKE 3510-PRINT-ONE-PCT TO HANDLE THIS STEP.
454600     PERFORM 3510-PRINT-ONE-PCT THRU 3510-EXIT.
454700 3505-EXIT.
454800*    END OF 3505-EXIT PROCESSING.
454900*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
455000     EXIT.
455100*    PRINT ONE PCT LOGIC FOLLOWS.
455200 3510-PRINT-ONE-PCT.
455300*    ENTERING 3510-PRINT-ONE-PCT.
455400     MOVE "3510-PRINT-ONE-PCT" TO PARA-NAME.
455500*    SET WS-PCT-VALUE FROM WS-PS-PCT-INT.
455600     MOVE WS-PS-PCT-INT TO WS-PCT-VALUE.
455700*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
455800     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
455900*    WRITE WS-PRT-PCT-LINE TO THE REPORT.
456000*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
456100     WRITE RPT-REC FROM WS-PRT-PCT-LINE AFTER ADVANCING 1.
456200*    ACCUMULATE WS-LINES.
456300     ADD 1 TO WS-LINES.
456400*    SET WS-PCT-LABEL FROM SPACES.
456500     MOVE SPACES TO WS-PCT-LABEL.
456600 3510-EXIT.
456700*    END OF 3510-EXIT PROCESSING.
456800     EXIT.
456900******************************************************************
457000*    3600-PRESCRIP-LIST -- U9 ACTIVE-PRESCRIPTIONS LISTING.       *
457100*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
457200*    PRESCRIP IS SORTED ASCENDING BY PR-CHILD-ID.  LOADS THIS      *
457300*    CHILD'S GROUP INTO WS-PRESCRIP-TABLE, KEEPING ONLY THE        *
457400*    ACTIVE ONES, THEN BUBBLE-SORTS THE TABLE DESCENDING BY DATE   *
457500*    SO THE NEWEST ACTIVE PRESCRIPTION PRINTS FIRST.               *
457600*  07/20/98 CAP ORIGINAL CODING -- PRESCRIPTION LISTING NOW SORTS  *
457700*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
457800*               THE CHILD'S ACTIVE ONES NEWEST-FIRST.              *
457900******************************************************************
458000 3600-PRESCRIP-LIST.
458100*    ENTERING 3600-PRESCRIP-LIST.
458200     MOVE "3600-PRESCRIP-LIST" TO PARA-NAME.
458300*    SET WS-PRESCRIP-COUNT FROM ZERO.
458400     MOVE ZERO TO WS-PRESCRIP-COUNT.
458500*    INVOKE 3610-LOAD-ONE-PRESCRIP TO HANDLE THIS STEP.
458600     PERFORM 3610-LOAD-ONE-PRESCRIP THRU 3610-EXIT
458700*    ...UNTIL THE LOOP LIMIT IS REACHED.
458800*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
458900         UNTIL NO-MORE-PRESCRIP
459000*    CONTINUED FROM THE STATEMENT ABOVE.
459100            OR PR-CHILD-ID NOT = CHILD-ID.
459200*    SET WS-TXT-LINE FROM SPACES.
459300     MOVE SPACES TO WS-TXT-LINE.
459400*    SET WS-TXT-LINE (1:20) FROM 'ACTIVE PRESCRIPT....
459500     MOVE 'ACTIVE PRESCRIPTIONS' TO WS-TXT-LINE (1:20).
459600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
459700     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
459800*    CHECK WHETHER WS-PRESCRIP-COUNT = ZERO.
459900*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
460000     IF WS-PRESCRIP-COUNT = ZERO
460100*    SET WS-TXT-LINE FROM SPACES.
460200         MOVE SPACES TO WS-TXT-LINE
460300*    SET WS-TXT-LINE (1:13) FROM 'NONE ON FILE.'.
460400         MOVE 'NONE ON FILE.' TO WS-TXT-LINE (1:13)
460500*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
460600         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
460700*    OTHERWISE --
460800     ELSE
460900*    INVOKE 3620-SORT-PRESCRIP-TABLE TO HANDLE THIS STEP.
461000*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
461100         PERFORM 3620-SORT-PRESCRIP-TABLE THRU 3620-EXIT
461200*    INVOKE 3630-PRINT-ONE-PRESCRIP TO HANDLE THIS STEP.
461300         PERFORM 3630-PRINT-ONE-PRESCRIP THRU 3630-EXIT
461400*    ...ADVANCING THE INDEX EACH PASS.
461500             VARYING WS-PR-IX FROM 1 BY 1
461600*    ...UNTIL THE LOOP LIMIT IS REACHED.
461700             UNTIL WS-PR-IX > WS-PRESCRIP-COUNT
461800*    END OF THE CONDITION ABOVE.
461900     END-IF.
462000 3600-EXIT.
462100*    END OF 3600-EXIT PROCESSING.
462200     EXIT.
462300*    LOAD ONE PRESCRIP LOGIC FOLLOWS.
462400 3610-LOAD-ONE-PRESCRIP.
462500*    ENTERING 3610-LOAD-ONE-PRESCRIP.
462600*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
462700     MOVE "3610-LOAD-ONE-PRESCRIP" TO PARA-NAME.
462800*    CHECK WHETHER PR-IS-ACTIVE AND WS-PRESCRIP-COUNT < 50.
462900     IF PR-IS-ACTIVE AND WS-PRESCRIP-COUNT < 50
463000*    ACCUMULATE WS-PRESCRIP-COUNT.
463100         ADD 1 TO WS-PRESCRIP-COUNT
463200*        PR-DATE IS STORED DD.MM.YYYY (SEE THE Y2K REVIEW NOTE
463300*        IN THE CHANGE LOG ABOVE AND THE PRESCRIP COPYBOOK) SO
463400*        THE SORT KEY IS BUILT BY PULLING THE THREE PARTS OUT
463500*        AND WEIGHTING THEM -- NO INTRINSIC FUNCTION IN THIS SHOP.
463600*    SET WS-PR-DD2 FROM PR-DATE (1:2).
463700*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
463800         MOVE PR-DATE (1:2) TO WS-PR-DD2
463900*    SET WS-PR-MM2 FROM PR-DATE (4:2).
464000         MOVE PR-DATE (4:2) TO WS-PR-MM2
464100*    SET WS-PR-YY4 FROM PR-DATE (7:4).
464200         MOVE PR-DATE (7:4) TO WS-PR-YY4
464300*    DERIVE WS-PR-SORTKEY FROM THE FORMULA BELOW.
464400         COMPUTE WS-PR-SORTKEY (WS-PRESCRIP-COUNT) =
464500*    ...REFERS TO WS-PR-YY4.
464600             WS-PR-YY4 * 10000 + WS-PR-MM2 * 100 + WS-PR-DD2
464700*    SET WS-PR-DATE (WS-PRESCRIP-COUNT) FROM PR-DATE.
464800*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
464900         MOVE PR-DATE TO WS-PR-DATE (WS-PRESCRIP-COUNT)
465000*    SET WS-PR-TYPE (WS-PRESCRIP-COUNT) FROM PR-TYPE.
465100         MOVE PR-TYPE TO WS-PR-TYPE (WS-PRESCRIP-COUNT)
465200*    SET WS-PR-ACTIVE (WS-PRESCRIP-COUNT) FROM PR-ACTIVE.
465300         MOVE PR-ACTIVE TO WS-PR-ACTIVE (WS-PRESCRIP-COUNT)
465400*    SET WS-PR-TEXT (WS-PRESCRIP-COUNT) FROM PR-TEXT.
465500         MOVE PR-TEXT TO WS-PR-TEXT (WS-PRESCRIP-COUNT)
465600*    SET WS-PR-MEDICATION (WS-PRESCRIP-COUNT) FROM PR-MEDICATION.
465700         MOVE PR-MEDICATION TO WS-PR-MEDICATION (WS-PRESCRIP-COUNT)
465800*    SET WS-PR-DOSAGE (WS-PRESCRIP-COUNT) FROM PR-DOSAGE.
465900*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
466000         MOVE PR-DOSAGE TO WS-PR-DOSAGE (WS-PRESCRIP-COUNT)
466100*    SET WS-PR-DURATION (WS-PRESCRIP-COUNT) FROM PR-DURATION.
466200         MOVE PR-DURATION TO WS-PR-DURATION (WS-PRESCRIP-COUNT)
466300*    END OF THE CONDITION ABOVE.
466400     END-IF.
466500*    INVOKE 0940-READ-PRESCRIP TO HANDLE THIS STEP.
466600     PERFORM 0940-READ-PRESCRIP THRU 0940-EXIT.
466700 3610-EXIT.
466800*    END OF 3610-EXIT PROCESSING.
466900     EXIT.
467000*    SORT PRESCRIP TABLE LOGIC FOLLOWS.
467100 3620-SORT-PRESCRIP-TABLE.
467200*    ENTERING 3620-SORT-PRESCRIP-TABLE.
467300     MOVE "3620-SORT-PRESCRIP-TABLE" TO PARA-NAME.
467400*    SET WS-PR-SWAP-SW FROM 'Y'.
467500*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
467600     MOVE 'Y' TO WS-PR-SWAP-SW.
467700*    INVOKE 3625-ONE-BUBBLE-PASS TO HANDLE THIS STEP.
467800     PERFORM 3625-ONE-BUBBLE-PASS THRU 3625-EXIT
467900*    ...UNTIL THE LOOP LIMIT IS REACHED.
468000         UNTIL NOT WS-PR-SWAP-MADE.
468100 3620-EXIT.
468200*    END OF 3620-EXIT PROCESSING.
468300     EXIT.
468400*    ONE BUBBLE PASS LOGIC FOLLOWS.
468500 3625-ONE-BUBBLE-PASS.
468600*    ENTERING 3625-ONE-BUBBLE-PASS.
468700     MOVE "3625-ONE-BUBBLE-PASS" TO PARA-NAME.
468800*    SET WS-PR-SWAP-SW FROM 'N'.
468900     MOVE 'N' TO WS-PR-SWAP-SW.
469000*    INVOKE 3627-COMPARE-ADJACENT TO HANDLE THIS STEP.
469100*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
469200     PERFORM 3627-COMPARE-ADJACENT THRU 3627-EXIT
469300*    ...ADVANCING THE INDEX EACH PASS.
469400         VARYING WS-PR-IX FROM 1 BY 1
469500*    ...UNTIL THE LOOP LIMIT IS REACHED.
469600         UNTIL WS-PR-IX > WS-PRESCRIP-COUNT - 1.
469700 3625-EXIT.
469800*    END OF 3625-EXIT PROCESSING.
469900     EXIT.
470000*    COMPARE ADJACENT LOGIC FOLLOWS.
470100 3627-COMPARE-ADJACENT.
470200*    ENTERING 3627-COMPARE-ADJACENT.
470300     MOVE "3627-COMPARE-ADJACENT" TO PARA-NAME.
470400*    CHECK WHETHER WS-PR-SORTKEY (WS-PR-IX) < WS-PR-SORTKEY (WS-PR-.
470500     IF WS-PR-SORTKEY (WS-PR-IX) < WS-PR-SORTKEY (WS-PR-IX + 1)
470600*    SET WS-PR-TEMP-SORTKEY FROM WS-PR-SORTKEY (WS....
470700*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
470800         MOVE WS-PR-SORTKEY (WS-PR-IX)     TO WS-PR-TEMP-SORTKEY
470900*    SET WS-PR-TEMP-DATE FROM WS-PR-DATE (WS-PR....
471000         MOVE WS-PR-DATE (WS-PR-IX)        TO WS-PR-TEMP-DATE
471100*    SET WS-PR-TEMP-TYPE FROM WS-PR-TYPE (WS-PR....
471200         MOVE WS-PR-TYPE (WS-PR-IX)        TO WS-PR-TEMP-TYPE
471300*    SET WS-PR-TEMP-ACTIVE FROM WS-PR-ACTIVE (WS-....
471400         MOVE WS-PR-ACTIVE (WS-PR-IX)      TO WS-PR-TEMP-ACTIVE
471500*    SET WS-PR-TEMP-TEXT FROM WS-PR-TEXT (WS-PR....
471600         MOVE WS-PR-TEXT (WS-PR-IX)        TO WS-PR-TEMP-TEXT
471700*    SET WS-PR-TEMP-MEDICATION FROM WS-PR-MEDICATION....
471800*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
471900         MOVE WS-PR-MEDICATION (WS-PR-IX)  TO WS-PR-TEMP-MEDICATION
472000*    SET WS-PR-TEMP-DOSAGE FROM WS-PR-DOSAGE (WS-....
472100         MOVE WS-PR-DOSAGE (WS-PR-IX)      TO WS-PR-TEMP-DOSAGE
472200*    SET WS-PR-TEMP-DURATION FROM WS-PR-DURATION (W....
472300         MOVE WS-PR-DURATION (WS-PR-IX)    TO WS-PR-TEMP-DURATION
472400*    MOVE A VALUE INTO WS-PR-IX.
472500         MOVE WS-PR-SORTKEY (WS-PR-IX + 1)
472600*    ...INTO WS-PR-IX.
472700             TO WS-PR-SORTKEY (WS-PR-IX)
472800*    SET WS-PR-DATE (WS-PR-IX) FROM WS-PR-DATE (WS-PR....
472900*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
473000         MOVE WS-PR-DATE (WS-PR-IX + 1)       TO WS-PR-DATE (WS-PR-IX)
473100*    SET WS-PR-TYPE (WS-PR-IX) FROM WS-PR-TYPE (WS-PR....
473200         MOVE WS-PR-TYPE (WS-PR-IX + 1)       TO WS-PR-TYPE (WS-PR-IX)
473300*    SET WS-PR-ACTIVE (WS-PR-IX) FROM WS-PR-ACTIVE (WS-....
473400         MOVE WS-PR-ACTIVE (WS-PR-IX + 1)     TO WS-PR-ACTIVE (WS-PR-IX)
473500*    SET WS-PR-TEXT (WS-PR-IX) FROM WS-PR-TEXT (WS-PR....
473600         MOVE WS-PR-TEXT (WS-PR-IX + 1)       TO WS-PR-TEXT (WS-PR-IX)
473700*    MOVE A VALUE INTO WS-PR-IX.
473800         MOVE WS-PR-MEDICATION (WS-PR-IX + 1)
473900*    ...INTO WS-PR-IX.
474000*    THIS MATCHES THE RULE LAID OUT IN THE PROGRAM'S OPENING REMARKS.
474100             TO WS-PR-MEDICATION (WS-PR-IX)
474200*    SET WS-PR-DOSAGE (WS-PR-IX) FROM WS-PR-DOSAGE (WS-....
474300         MOVE WS-PR-DOSAGE (WS-PR-IX + 1)     TO WS-PR-DOSAGE (WS-PR-IX)
474400*    MOVE A VALUE INTO WS-PR-IX.
474500         MOVE WS-PR-DURATION (WS-PR-IX + 1)
474600*    ...INTO WS-PR-IX.
474700             TO WS-PR-DURATION (WS-PR-IX)
474800*    SET WS-PR-SORTKEY (WS-PR-IX + 1) FROM WS-PR-TEMP-SORTKEY.
474900         MOVE WS-PR-TEMP-SORTKEY     TO WS-PR-SORTKEY (WS-PR-IX + 1)
475000*    SET WS-PR-DATE (WS-PR-IX + 1) FROM WS-PR-TEMP-DATE.
475100*    KEEP THIS IN STEP WITH THE RECORD LAYOUT IN THE COPYBOOK.
475200         MOVE WS-PR-TEMP-DATE        TO WS-PR-DATE (WS-PR-IX + 1)
475300*    SET WS-PR-TYPE (WS-PR-IX + 1) FROM WS-PR-TEMP-TYPE.
475400         MOVE WS-PR-TEMP-TYPE        TO WS-PR-TYPE (WS-PR-IX + 1)
475500*    SET WS-PR-ACTIVE (WS-PR-IX + 1) FROM WS-PR-TEMP-ACTIVE.
475600         MOVE WS-PR-TEMP-ACTIVE      TO WS-PR-ACTIVE (WS-PR-IX + 1)
475700*    SET WS-PR-TEXT (WS-PR-IX + 1) FROM WS-PR-TEMP-TEXT.
475800         MOVE WS-PR-TEMP-TEXT        TO WS-PR-TEXT (WS-PR-IX + 1)
475900*    SET WS-PR-MEDICATION (WS-PR-IX + 1) FROM WS-PR-TEMP-MEDICA....
476000         MOVE WS-PR-TEMP-MEDICATION  TO WS-PR-MEDICATION (WS-PR-IX + 1)
476100*    SET WS-PR-DOSAGE (WS-PR-IX + 1) FROM WS-PR-TEMP-DOSAGE.
476200*    DO NOT REORDER THIS STEP WITHOUT RECHECKING THE SURROUNDING LOGIC.
476300         MOVE WS-PR-TEMP-DOSAGE      TO WS-PR-DOSAGE (WS-PR-IX + 1)
476400*    SET WS-PR-DURATION (WS-PR-IX + 1) FROM WS-PR-TEMP-DURATION.
476500         MOVE WS-PR-TEMP-DURATION    TO WS-PR-DURATION (WS-PR-IX + 1)
476600*    SET WS-PR-SWAP-SW FROM 'Y'.
476700         MOVE 'Y' TO WS-PR-SWAP-SW
476800*    END OF THE CONDITION ABOVE.
476900     END-IF.
477000 3627-EXIT.
477100*    END OF 3627-EXIT PROCESSING.
477200     EXIT.
477300*    PRINT ONE PRESCRIP LOGIC FOLLOWS.
477400 3630-PRINT-ONE-PRESCRIP.
477500*    ENTERING 3630-PRINT-ONE-PRESCRIP.
477600     MOVE "3630-PRINT-ONE-PRESCRIP" TO PARA-NAME.
477700*    SET WS-TXT-LINE FROM SPACES.
477800*    THIS VALUE FEEDS THE REPORT TOTALS LATER IN THE RUN.
477900     MOVE SPACES TO WS-TXT-LINE.
478000*    BUILD A TEXT LINE FROM THE PIECES BELOW.
478100     STRING WS-PR-TYPE (WS-PR-IX) DELIMITED BY SIZE
478200*    LITERAL TEXT FOR THE LINE BEING BUILT.
478300            '  ' DELIMITED BY SIZE
478400*    ...REFERS TO WS-PR-DATE.
478500            WS-PR-DATE (WS-PR-IX) DELIMITED BY SIZE
478600*    ...INTO WS-TXT-LINE.
478700            INTO WS-TXT-LINE
478800*    END OF THE STRING-BUILD ABOVE.
478900*    PER THE FUZZY-LOGIC DESIGN NOTE ON FILE FOR THIS SUITE.
479000     END-STRING.
479100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
479200     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
479300*    SET WS-TXT-LINE FROM SPACES.
479400     MOVE SPACES TO WS-TXT-LINE.
479500*    SET WS-TXT-LINE (1:120) FROM WS-PR-TEXT (WS-PR....
479600     MOVE WS-PR-TEXT (WS-PR-IX) TO WS-TXT-LINE (1:120).
479700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
479800     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
479900*    CHECK WHETHER WS-PR-MEDICATION (WS-PR-IX) NOT = SPACES.
480000*    A CHANGE HERE MUST BE MIRRORED IN THE MATCHING COPYBOOK FIELD.
480100     IF WS-PR-MEDICATION (WS-PR-IX) NOT = SPACES
480200*    SET WS-TXT-LINE FROM SPACES.
480300         MOVE SPACES TO WS-TXT-LINE
480400*    BUILD A TEXT LINE FROM THE PIECES BELOW.
480500         STRING '  MEDICATION: ' DELIMITED BY SIZE
480600*    ...REFERS TO WS-PR-MEDICATION.
480700                WS-PR-MEDICATION (WS-PR-IX) DELIMITED BY SIZE
480800*    ...INTO WS-TXT-LINE.
480900                INTO WS-TXT-LINE
481000*    END OF THE STRING-BUILD ABOVE.
481100*    THIS STEP FOLLOWS THE SHOP'S STANDARD CODING PATTERN.
481200         END-STRING
481300*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
481400         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
481500*    END OF THE CONDITION ABOVE.
481600     END-IF.
481700*    CHECK WHETHER WS-PR-DOSAGE (WS-PR-IX) NOT = SPACES.
481800     IF WS-PR-DOSAGE (WS-PR-IX) NOT = SPACES
481900*    SET WS-TXT-LINE FROM SPACES.
482000         MOVE SPACES TO WS-TXT-LINE
482100*    BUILD A TEXT LINE FROM THE PIECES BELOW.
482200*    SEE THE CHANGE LOG ABOVE FOR THE HISTORY BEHIND THIS STEP.
482300         STRING '  DOSAGE: ' DELIMITED BY SIZE
482400*    ...REFERS TO WS-PR-DOSAGE.
482500                WS-PR-DOSAGE (WS-PR-IX) DELIMITED BY SIZE
482600*    ...INTO WS-TXT-LINE.
482700                INTO WS-TXT-LINE
482800*    END OF THE STRING-BUILD ABOVE.
482900         END-STRING
483000*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
483100         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
483200*    END OF THE CONDITION ABOVE.
483300     END-IF.
483400*    CHECK WHETHER WS-PR-DURATION (WS-PR-IX) NOT = SPACES.
483500     IF WS-PR-DURATION (WS-PR-IX) NOT = SPACES
483600*    SET WS-TXT-LINE FROM SPACES.
483700         MOVE SPACES TO WS-TXT-LINE
483800*    BUILD A TEXT LINE FROM THE PIECES BELOW.
483900         STRING '  DURATION: ' DELIMITED BY SIZE
484000*    ...REFERS TO WS-PR-DURATION.
484100                WS-PR-DURATION (WS-PR-IX) DELIMITED BY SIZE
484200*    ...INTO WS-TXT-LINE.
484300                INTO WS-TXT-LINE
484400*    END OF THE STRING-BUILD ABOVE.
484500         END-STRING
484600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
484700         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
484800*    END OF THE CONDITION ABOVE.
484900     END-IF.
485000 3630-EXIT.
485100*    END OF 3630-EXIT PROCESSING.
485200     EXIT.
485300******************************************************************
485400*    9800-SQRT -- MANUAL NEWTON-RAPHSON SQUARE ROOT.  THIS SHOP'S *
485500*    COMPILER HAS NO INTRINSIC FUNCTION LIBRARY SO EVERY SQRT     *
485600*    NEEDED BY THE STD-DEV ROUTINES COMES THROUGH HERE.           *
485700*  08/02/94 JS  ORIGINAL CODING, 5 ITERATIONS.                    *
485800*  03/15/99 RFK WIDENED TO 10 ITERATIONS -- 5 WAS TOO COARSE FOR  *
485900*               THE PANEL SOFTWARE'S SMALL-VARIANCE CASES.        *
486000******************************************************************
486100 9800-SQRT.
486200*    ENTERING 9800-SQRT.
486300     MOVE "9800-SQRT" TO PARA-NAME.
486400*    SET WS-SQRT-RESULT FROM ZERO.
486500     MOVE ZERO TO WS-SQRT-RESULT.
486600*    CHECK WHETHER WS-SQRT-INPUT > ZERO.
486700     IF WS-SQRT-INPUT > ZERO
486800*    SET WS-SQRT-GUESS FROM WS-SQRT-INPUT.
486900         MOVE WS-SQRT-INPUT TO WS-SQRT-GUESS.
487000*    INVOKE 9810-SQRT-ITERATE TO HANDLE THIS STEP.
487100         PERFORM 9810-SQRT-ITERATE THRU 9810-EXIT
487200*    ...ADVANCING THE INDEX EACH PASS.
487300             VARYING WS-IX2 FROM 1 BY 1 UNTIL WS-IX2 > 10.
487400*    SET WS-SQRT-RESULT FROM WS-SQRT-GUESS.
487500         MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
487600*    END OF THE CONDITION ABOVE.
487700     END-IF.
487800 9800-EXIT.
487900*    END OF 9800-EXIT PROCESSING.
488000     EXIT.
488100******************************************************************
488200*    1700-PRINT-CHILD-SECTIONS -- DRIVES THE SEVEN CLINICIAN       *
488300*    REPORT SECTIONS FOR THIS CHILD, IN THE ORDER THE CLINIC ASKED *
488400*    FOR THEM: HEADER, PROFILE, EMOTIONAL PROFILE, DIAGNOSES,      *
488500*    PANEL/RADAR, DYNAMICS (WHEN THERE IS ENOUGH DATA), THEN THE   *
488600*    PARENT SUMMARY/REGIMEN/PRESCRIPTIONS.                         *
488700*  06/25/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.      *
488800******************************************************************
488900 1700-PRINT-CHILD-SECTIONS.
489000*    ENTERING 1700-PRINT-CHILD-SECTIONS.
489100     MOVE "1700-PRINT-CHILD-SECTIONS" TO PARA-NAME.
489200*    INVOKE 1710-PRINT-HEADER TO HANDLE THIS STEP.
489300     PERFORM 1710-PRINT-HEADER THRU 1710-EXIT.
489400*    INVOKE 1720-PRINT-PROFILE-BLOCK TO HANDLE THIS STEP.
489500     PERFORM 1720-PRINT-PROFILE-BLOCK THRU 1720-EXIT.
489600*    INVOKE 1730-PRINT-EMOTION-BLOCK TO HANDLE THIS STEP.
489700     PERFORM 1730-PRINT-EMOTION-BLOCK THRU 1730-EXIT.
489800*    INVOKE 1740-PRINT-DIAGNOSIS-BLOCK TO HANDLE THIS STEP.
489900     PERFORM 1740-PRINT-DIAGNOSIS-BLOCK THRU 1740-EXIT.
490000*    INVOKE 1750-PRINT-PANEL-BLOCK TO HANDLE THIS STEP.
490100     PERFORM 1750-PRINT-PANEL-BLOCK THRU 1750-EXIT.
490200*    CHECK WHETHER WS-GR-RESULT-COUNT >= 2.
490300     IF WS-GR-RESULT-COUNT >= 2
490400*    INVOKE 1760-PRINT-DYNAMICS-BLOCK TO HANDLE THIS STEP.
490500         PERFORM 1760-PRINT-DYNAMICS-BLOCK THRU 1760-EXIT
490600*    END OF THE CONDITION ABOVE.
490700     END-IF.
490800*    INVOKE 1770-PRINT-SUMMARY-BLOCK TO HANDLE THIS STEP.
490900     PERFORM 1770-PRINT-SUMMARY-BLOCK THRU 1770-EXIT.
491000 1700-EXIT.
491100*    END OF 1700-EXIT PROCESSING.
491200     EXIT.
491300
491400*    CHECK PAGE LOGIC FOLLOWS.
491500 9705-CHECK-PAGE.
491600*    ENTERING 9705-CHECK-PAGE.
491700     MOVE "9705-CHECK-PAGE" TO PARA-NAME.
491800*    CHECK WHETHER WS-LINES > 50.
491900     IF WS-LINES > 50
492000*    INVOKE 9710-PAGE-BREAK TO HANDLE THIS STEP.
492100         PERFORM 9710-PAGE-BREAK THRU 9710-EXIT
492200*    END OF THE CONDITION ABOVE.
492300     END-IF.
492400 9705-EXIT.
492500*    END OF 9705-EXIT PROCESSING.
492600     EXIT.
492700
492800******************************************************************
492900*    1710-PRINT-HEADER -- REPORT SECTION 1: CHILD ID, NAME, AGE,  *
493000*    AND HOW MANY GAME RESULTS WERE ON FILE FOR THE RUN.          *
493100******************************************************************
493200 1710-PRINT-HEADER.
493300*    ENTERING 1710-PRINT-HEADER.
493400     MOVE "1710-PRINT-HEADER" TO PARA-NAME.
493500*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
493600     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
493700*    WRITE WS-RULE-LINE TO THE REPORT.
493800     WRITE RPT-REC FROM WS-RULE-LINE AFTER ADVANCING 2.
493900*    ACCUMULATE WS-LINES.
494000     ADD 1 TO WS-LINES.
494100*    SET WS-CHL-ID FROM CHILD-ID.
494200     MOVE CHILD-ID TO WS-CHL-ID.
494300*    SET WS-CHL-NAME FROM CHILD-NAME.
494400     MOVE CHILD-NAME TO WS-CHL-NAME.
494500*    SET WS-CHL-AGE FROM CHILD-AGE.
494600     MOVE CHILD-AGE TO WS-CHL-AGE.
494700*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
494800     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
494900*    WRITE WS-CHILD-HDR-LINE TO THE REPORT.
495000     WRITE RPT-REC FROM WS-CHILD-HDR-LINE AFTER ADVANCING 1.
495100*    ACCUMULATE WS-LINES.
495200     ADD 1 TO WS-LINES.
495300*    SET WS-TXT-LINE FROM SPACES.
495400     MOVE SPACES TO WS-TXT-LINE.
495500*    CHECK WHETHER WS-GR-RESULT-COUNT = ZERO.
495600     IF WS-GR-RESULT-COUNT = ZERO
495700*    MOVE A VALUE INTO THE TARGET FIELD.
495800         MOVE 'NO GAME RESULTS ON FILE -- PROFILE USES DEFAULT VALUES.'
495900*    ...INTO WS-TXT-LINE.
496000             TO WS-TXT-LINE (1:57)
496100*    OTHERWISE --
496200     ELSE
496300*    SET WS-EDIT-CNT5 FROM WS-GR-RESULT-COUNT.
496400         MOVE WS-GR-RESULT-COUNT TO WS-EDIT-CNT5
496500*    BUILD A TEXT LINE FROM THE PIECES BELOW.
496600         STRING 'RESULTS ON FILE: ' DELIMITED BY SIZE
496700*    ...REFERS TO WS-EDIT-CNT5.
496800                WS-EDIT-CNT5     DELIMITED BY SIZE
496900*    LITERAL TEXT FOR THE LINE BEING BUILT.
497000                '   SESSIONS COMPLETED: ' DELIMITED BY SIZE
497100*    ...INTO WS-TXT-LINE.
497200                INTO WS-TXT-LINE
497300*    END OF THE STRING-BUILD ABOVE.
497400         END-STRING
497500*    SET WS-EDIT-CNT5 FROM WS-SESSIONS-COMPL....
497600         MOVE WS-SESSIONS-COMPLETED TO WS-EDIT-CNT5
497700*    SET WS-TXT-LINE (42:05) FROM WS-EDIT-CNT5.
497800         MOVE WS-EDIT-CNT5 TO WS-TXT-LINE (42:05)
497900*    END OF THE CONDITION ABOVE.
498000     END-IF.
498100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
498200     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
498300 1710-EXIT.
498400*    END OF 1710-EXIT PROCESSING.
498500     EXIT.
498600
498700******************************************************************
498800*    1720-PRINT-PROFILE-BLOCK -- REPORT SECTION 2: THE FIVE       *
498900*    PROFILE VARIABLES' TERM DEGREES, THE RADAR SCORES, THE       *
499000*    COGNITIVE STYLE, AND THE ERROR PATTERN/RATE.                 *
499100******************************************************************
499200 1720-PRINT-PROFILE-BLOCK.
499300*    ENTERING 1720-PRINT-PROFILE-BLOCK.
499400     MOVE "1720-PRINT-PROFILE-BLOCK" TO PARA-NAME.
499500*    SET WS-TXT-LINE FROM SPACES.
499600     MOVE SPACES TO WS-TXT-LINE.
499700*    SET WS-TXT-LINE (1:37) FROM 'PROFILE VARIABLE....
499800     MOVE 'PROFILE VARIABLES (TERM MEMBERSHIPS)' TO WS-TXT-LINE (1:37).
499900*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
500000     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
500100*    SET WS-DGR-LABEL FROM 'DIAGNOSTIC DEPTH'.
500200     MOVE 'DIAGNOSTIC DEPTH' TO WS-DGR-LABEL.
500300*    SET WS-DGR-LOW FROM DP-DEPTH-LOW.
500400     MOVE DP-DEPTH-LOW TO WS-DGR-LOW.
500500*    SET WS-DGR-MED FROM DP-DEPTH-MED.
500600     MOVE DP-DEPTH-MED TO WS-DGR-MED.
500700*    SET WS-DGR-HIGH FROM DP-DEPTH-HIGH.
500800     MOVE DP-DEPTH-HIGH TO WS-DGR-HIGH.
500900*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
501000     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
501100*    WRITE WS-PRT-DEGREE-LINE TO THE REPORT.
501200     WRITE RPT-REC FROM WS-PRT-DEGREE-LINE AFTER ADVANCING 1.
501300*    ACCUMULATE WS-LINES.
501400     ADD 1 TO WS-LINES.
501500*    SET WS-DGR-LABEL FROM 'MOTIVATION'.
501600     MOVE 'MOTIVATION' TO WS-DGR-LABEL.
501700*    SET WS-DGR-LOW FROM DP-MOT-LOW.
501800     MOVE DP-MOT-LOW TO WS-DGR-LOW.
501900*    SET WS-DGR-MED FROM DP-MOT-MED.
502000     MOVE DP-MOT-MED TO WS-DGR-MED.
502100*    SET WS-DGR-HIGH FROM DP-MOT-HIGH.
502200     MOVE DP-MOT-HIGH TO WS-DGR-HIGH.
502300*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
502400     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
502500*    WRITE WS-PRT-DEGREE-LINE TO THE REPORT.
502600     WRITE RPT-REC FROM WS-PRT-DEGREE-LINE AFTER ADVANCING 1.
502700*    ACCUMULATE WS-LINES.
502800     ADD 1 TO WS-LINES.
502900*    SET WS-DGR-LABEL FROM 'OBJECTIVITY'.
503000     MOVE 'OBJECTIVITY' TO WS-DGR-LABEL.
503100*    SET WS-DGR-LOW FROM DP-OBJ-LOW.
503200     MOVE DP-OBJ-LOW TO WS-DGR-LOW.
503300*    SET WS-DGR-MED FROM DP-OBJ-MED.
503400     MOVE DP-OBJ-MED TO WS-DGR-MED.
503500*    SET WS-DGR-HIGH FROM DP-OBJ-HIGH.
503600     MOVE DP-OBJ-HIGH TO WS-DGR-HIGH.
503700*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
503800     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
503900*    WRITE WS-PRT-DEGREE-LINE TO THE REPORT.
504000     WRITE RPT-REC FROM WS-PRT-DEGREE-LINE AFTER ADVANCING 1.
504100*    ACCUMULATE WS-LINES.
504200     ADD 1 TO WS-LINES.
504300*    SET WS-DGR-LABEL FROM 'ECOLOGICAL VALID....
504400     MOVE 'ECOLOGICAL VALIDITY' TO WS-DGR-LABEL.
504500*    SET WS-DGR-LOW FROM DP-ECO-LOW.
504600     MOVE DP-ECO-LOW TO WS-DGR-LOW.
504700*    SET WS-DGR-MED FROM DP-ECO-MED.
504800     MOVE DP-ECO-MED TO WS-DGR-MED.
504900*    SET WS-DGR-HIGH FROM DP-ECO-HIGH.
505000     MOVE DP-ECO-HIGH TO WS-DGR-HIGH.
505100*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
505200     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
505300*    WRITE WS-PRT-DEGREE-LINE TO THE REPORT.
505400     WRITE RPT-REC FROM WS-PRT-DEGREE-LINE AFTER ADVANCING 1.
505500*    ACCUMULATE WS-LINES.
505600     ADD 1 TO WS-LINES.
505700*    SET WS-DGR-LABEL FROM 'DYNAMIC ASSESSMENT'.
505800     MOVE 'DYNAMIC ASSESSMENT' TO WS-DGR-LABEL.
505900*    SET WS-DGR-LOW FROM DP-DYN-LOW.
506000     MOVE DP-DYN-LOW TO WS-DGR-LOW.
506100*    SET WS-DGR-MED FROM DP-DYN-MED.
506200     MOVE DP-DYN-MED TO WS-DGR-MED.
506300*    SET WS-DGR-HIGH FROM DP-DYN-HIGH.
506400     MOVE DP-DYN-HIGH TO WS-DGR-HIGH.
506500*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
506600     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
506700*    WRITE WS-PRT-DEGREE-LINE TO THE REPORT.
506800     WRITE RPT-REC FROM WS-PRT-DEGREE-LINE AFTER ADVANCING 1.
506900*    ACCUMULATE WS-LINES.
507000     ADD 1 TO WS-LINES.
507100*    SET WS-2V-LABEL1 FROM 'RADAR A-DEPTH'.
507200     MOVE 'RADAR A-DEPTH' TO WS-2V-LABEL1.
507300*    SET WS-2V-VALUE1 FROM DP-RADAR-A.
507400     MOVE DP-RADAR-A TO WS-2V-VALUE1.
507500*    SET WS-2V-LABEL2 FROM 'RADAR B-MOTIVATION'.
507600     MOVE 'RADAR B-MOTIVATION' TO WS-2V-LABEL2.
507700*    SET WS-2V-VALUE2 FROM DP-RADAR-B.
507800     MOVE DP-RADAR-B TO WS-2V-VALUE2.
507900*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
508000     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
508100*    WRITE WS-PRT-2VAL-LINE TO THE REPORT.
508200     WRITE RPT-REC FROM WS-PRT-2VAL-LINE AFTER ADVANCING 1.
508300*    ACCUMULATE WS-LINES.
508400     ADD 1 TO WS-LINES.
508500*    SET WS-2V-LABEL1 FROM 'RADAR C-OBJECTIV....
508600     MOVE 'RADAR C-OBJECTIVITY' TO WS-2V-LABEL1.
508700*    SET WS-2V-VALUE1 FROM DP-RADAR-C.
508800     MOVE DP-RADAR-C TO WS-2V-VALUE1.
508900*    SET WS-2V-LABEL2 FROM 'RADAR D-ECO VALI....
509000     MOVE 'RADAR D-ECO VALIDITY' TO WS-2V-LABEL2.
509100*    SET WS-2V-VALUE2 FROM DP-RADAR-D.
509200     MOVE DP-RADAR-D TO WS-2V-VALUE2.
509300*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
509400     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
509500*    WRITE WS-PRT-2VAL-LINE TO THE REPORT.
509600     WRITE RPT-REC FROM WS-PRT-2VAL-LINE AFTER ADVANCING 1.
509700*    ACCUMULATE WS-LINES.
509800     ADD 1 TO WS-LINES.
509900*    SET WS-2V-LABEL1 FROM 'RADAR E-DYNAMIC'.
510000     MOVE 'RADAR E-DYNAMIC' TO WS-2V-LABEL1.
510100*    SET WS-2V-VALUE1 FROM DP-RADAR-E.
510200     MOVE DP-RADAR-E TO WS-2V-VALUE1.
510300*    SET WS-2V-LABEL2 FROM SPACES.
510400     MOVE SPACES TO WS-2V-LABEL2.
510500*    SET WS-2V-VALUE2 FROM ZERO.
510600     MOVE ZERO TO WS-2V-VALUE2.
510700*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
510800     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
510900*    WRITE WS-PRT-2VAL-LINE TO THE REPORT.
511000     WRITE RPT-REC FROM WS-PRT-2VAL-LINE AFTER ADVANCING 1.
511100*    ACCUMULATE WS-LINES.
511200     ADD 1 TO WS-LINES.
511300*    SET WS-TXT-LINE FROM SPACES.
511400     MOVE SPACES TO WS-TXT-LINE.
511500*    BUILD A TEXT LINE FROM THE PIECES BELOW.
511600     STRING 'COGNITIVE STYLE: ' DELIMITED BY SIZE
511700*    ...REFERS TO DP-COGNITIVE-STYLE.
511800            DP-COGNITIVE-STYLE DELIMITED BY SIZE
511900*    LITERAL TEXT FOR THE LINE BEING BUILT.
512000            '   ERROR PATTERN: ' DELIMITED BY SIZE
512100*    ...REFERS TO WS-ERROR-PATTERN.
512200            WS-ERROR-PATTERN DELIMITED BY SIZE
512300*    ...INTO WS-TXT-LINE.
512400            INTO WS-TXT-LINE
512500*    END OF THE STRING-BUILD ABOVE.
512600     END-STRING.
512700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
512800     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
512900*    SET WS-TXT-LINE FROM SPACES.
513000     MOVE SPACES TO WS-TXT-LINE.
513100*    SET WS-EDIT-DEGREE FROM WS-ERROR-RATE.
513200     MOVE WS-ERROR-RATE TO WS-EDIT-DEGREE.
513300*    BUILD A TEXT LINE FROM THE PIECES BELOW.
513400     STRING 'ERROR RATE: ' DELIMITED BY SIZE
513500*    ...REFERS TO WS-EDIT-DEGREE.
513600            WS-EDIT-DEGREE DELIMITED BY SIZE
513700*    ...INTO WS-TXT-LINE.
513800            INTO WS-TXT-LINE
513900*    END OF THE STRING-BUILD ABOVE.
514000     END-STRING.
514100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
514200     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
514300 1720-EXIT.
514400*    END OF 1720-EXIT PROCESSING.
514500     EXIT.
514600
514700******************************************************************
514800*    1730-PRINT-EMOTION-BLOCK -- REPORT SECTION 3: THE SIX        *
514900*    NORMALIZED EMOTION DEGREES AND THEIR TRENDS.                 *
515000******************************************************************
515100 1730-PRINT-EMOTION-BLOCK.
515200*    ENTERING 1730-PRINT-EMOTION-BLOCK.
515300     MOVE "1730-PRINT-EMOTION-BLOCK" TO PARA-NAME.
515400*    SET WS-TXT-LINE FROM SPACES.
515500     MOVE SPACES TO WS-TXT-LINE.
515600*    SET WS-TXT-LINE (1:18) FROM 'EMOTIONAL PROFILE'.
515700     MOVE 'EMOTIONAL PROFILE' TO WS-TXT-LINE (1:18).
515800*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
515900     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
516000*    SET WS-2V-LABEL1 FROM 'ANGER'.
516100     MOVE 'ANGER' TO WS-2V-LABEL1.
516200*    SET WS-2V-VALUE1 FROM DP-EMO-ANGER.
516300     MOVE DP-EMO-ANGER TO WS-2V-VALUE1.
516400*    SET WS-2V-LABEL2 FROM 'BOREDOM'.
516500     MOVE 'BOREDOM' TO WS-2V-LABEL2.
516600*    SET WS-2V-VALUE2 FROM DP-EMO-BOREDOM.
516700     MOVE DP-EMO-BOREDOM TO WS-2V-VALUE2.
516800*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
516900     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
517000*    WRITE WS-PRT-2VAL-LINE TO THE REPORT.
517100     WRITE RPT-REC FROM WS-PRT-2VAL-LINE AFTER ADVANCING 1.
517200*    ACCUMULATE WS-LINES.
517300     ADD 1 TO WS-LINES.
517400*    SET WS-2V-LABEL1 FROM 'JOY'.
517500     MOVE 'JOY' TO WS-2V-LABEL1.
517600*    SET WS-2V-VALUE1 FROM DP-EMO-JOY.
517700     MOVE DP-EMO-JOY TO WS-2V-VALUE1.
517800*    SET WS-2V-LABEL2 FROM 'HAPPINESS'.
517900     MOVE 'HAPPINESS' TO WS-2V-LABEL2.
518000*    SET WS-2V-VALUE2 FROM DP-EMO-HAPPINESS.
518100     MOVE DP-EMO-HAPPINESS TO WS-2V-VALUE2.
518200*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
518300     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
518400*    WRITE WS-PRT-2VAL-LINE TO THE REPORT.
518500     WRITE RPT-REC FROM WS-PRT-2VAL-LINE AFTER ADVANCING 1.
518600*    ACCUMULATE WS-LINES.
518700     ADD 1 TO WS-LINES.
518800*    SET WS-2V-LABEL1 FROM 'SORROW'.
518900     MOVE 'SORROW' TO WS-2V-LABEL1.
519000*    SET WS-2V-VALUE1 FROM DP-EMO-SORROW.
519100     MOVE DP-EMO-SORROW TO WS-2V-VALUE1.
519200*    SET WS-2V-LABEL2 FROM 'LOVE'.
519300     MOVE 'LOVE' TO WS-2V-LABEL2.
519400*    SET WS-2V-VALUE2 FROM DP-EMO-LOVE.
519500     MOVE DP-EMO-LOVE TO WS-2V-VALUE2.
519600*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
519700     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
519800*    WRITE WS-PRT-2VAL-LINE TO THE REPORT.
519900     WRITE RPT-REC FROM WS-PRT-2VAL-LINE AFTER ADVANCING 1.
520000*    ACCUMULATE WS-LINES.
520100     ADD 1 TO WS-LINES.
520200*    CHECK WHETHER WS-GR-RESULT-COUNT < 2.
520300     IF WS-GR-RESULT-COUNT < 2
520400*    SET WS-TXT-LINE FROM SPACES.
520500         MOVE SPACES TO WS-TXT-LINE
520600*    MOVE A VALUE INTO THE TARGET FIELD.
520700         MOVE 'EMOTION TRENDS: INSUFFICIENT DATA (FEWER THAN TWO '
520800*    ...INTO WS-TXT-LINE.
520900             TO WS-TXT-LINE (1:51)
521000*    SET WS-TXT-LINE (52:9) FROM 'RESULTS).'.
521100         MOVE 'RESULTS).' TO WS-TXT-LINE (52:9)
521200*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
521300         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
521400*    OTHERWISE --
521500     ELSE
521600*    INVOKE 1735-PRINT-TRENDS TO HANDLE THIS STEP.
521700         PERFORM 1735-PRINT-TRENDS THRU 1735-EXIT
521800*    END OF THE CONDITION ABOVE.
521900     END-IF.
522000 1730-EXIT.
522100*    END OF 1730-EXIT PROCESSING.
522200     EXIT.
522300*    PRINT TRENDS LOGIC FOLLOWS.
522400 1735-PRINT-TRENDS.
522500*    ENTERING 1735-PRINT-TRENDS.
522600     MOVE "1735-PRINT-TRENDS" TO PARA-NAME.
522700*    SET WS-TXT-LINE FROM SPACES.
522800     MOVE SPACES TO WS-TXT-LINE.
522900*    SET WS-TXT-LINE (1:13) FROM 'ANGER TREND: '.
523000     MOVE 'ANGER TREND: ' TO WS-TXT-LINE (1:13).
523100*    SET WS-TXT-LINE (14:1) FROM WS-TREND-CODE (1).
523200     MOVE WS-TREND-CODE (1) TO WS-TXT-LINE (14:1).
523300*    SET WS-TXT-LINE (16:19) FROM '   BOREDOM TREND: '.
523400     MOVE '   BOREDOM TREND: ' TO WS-TXT-LINE (16:19).
523500*    SET WS-TXT-LINE (35:1) FROM WS-TREND-CODE (2).
523600     MOVE WS-TREND-CODE (2) TO WS-TXT-LINE (35:1).
523700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
523800     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
523900*    SET WS-TXT-LINE FROM SPACES.
524000     MOVE SPACES TO WS-TXT-LINE.
524100*    SET WS-TXT-LINE (1:11) FROM 'JOY TREND: '.
524200     MOVE 'JOY TREND: ' TO WS-TXT-LINE (1:11).
524300*    SET WS-TXT-LINE (12:1) FROM WS-TREND-CODE (3).
524400     MOVE WS-TREND-CODE (3) TO WS-TXT-LINE (12:1).
524500*    SET WS-TXT-LINE (14:21) FROM '   HAPPINESS TRE....
524600     MOVE '   HAPPINESS TREND: ' TO WS-TXT-LINE (14:21).
524700*    SET WS-TXT-LINE (35:1) FROM WS-TREND-CODE (4).
524800     MOVE WS-TREND-CODE (4) TO WS-TXT-LINE (35:1).
524900*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
525000     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
525100*    SET WS-TXT-LINE FROM SPACES.
525200     MOVE SPACES TO WS-TXT-LINE.
525300*    SET WS-TXT-LINE (1:14) FROM 'SORROW TREND: '.
525400     MOVE 'SORROW TREND: ' TO WS-TXT-LINE (1:14).
525500*    SET WS-TXT-LINE (15:1) FROM WS-TREND-CODE (5).
525600     MOVE WS-TREND-CODE (5) TO WS-TXT-LINE (15:1).
525700*    SET WS-TXT-LINE (17:16) FROM '   LOVE TREND: '.
525800     MOVE '   LOVE TREND: ' TO WS-TXT-LINE (17:16).
525900*    SET WS-TXT-LINE (33:1) FROM WS-TREND-CODE (6).
526000     MOVE WS-TREND-CODE (6) TO WS-TXT-LINE (33:1).
526100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
526200     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
526300 1735-EXIT.
526400*    END OF 1735-EXIT PROCESSING.
526500     EXIT.
526600
526700******************************************************************
526800*    1740-PRINT-DIAGNOSIS-BLOCK -- REPORT SECTION 4: MATCHED      *
526900*    DIAGNOSES (CODE, NAME, MATCH DEGREE RE-LOOKED-UP FROM THE    *
527000*    STILL-RESIDENT RULE TABLE) FOLLOWED BY THE RECOMMENDATION     *
527100*    TEXT BLOCKS ALREADY BUILT BY 2850.                            *
527200******************************************************************
527300 1740-PRINT-DIAGNOSIS-BLOCK.
527400*    ENTERING 1740-PRINT-DIAGNOSIS-BLOCK.
527500     MOVE "1740-PRINT-DIAGNOSIS-BLOCK" TO PARA-NAME.
527600*    SET WS-TXT-LINE FROM SPACES.
527700     MOVE SPACES TO WS-TXT-LINE.
527800*    SET WS-EDIT-CNT3 FROM DP-DIAG-COUNT.
527900     MOVE DP-DIAG-COUNT TO WS-EDIT-CNT3.
528000*    BUILD A TEXT LINE FROM THE PIECES BELOW.
528100     STRING 'DIAGNOSES MATCHED: ' DELIMITED BY SIZE
528200*    ...REFERS TO WS-EDIT-CNT3.
528300            WS-EDIT-CNT3 DELIMITED BY SIZE
528400*    ...INTO WS-TXT-LINE.
528500            INTO WS-TXT-LINE
528600*    END OF THE STRING-BUILD ABOVE.
528700     END-STRING.
528800*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
528900     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
529000*    CHECK WHETHER DP-DIAG-COUNT > ZERO.
529100     IF DP-DIAG-COUNT > ZERO
529200*    INVOKE 1745-PRINT-ONE-DIAG-LINE TO HANDLE THIS STEP.
529300         PERFORM 1745-PRINT-ONE-DIAG-LINE THRU 1745-EXIT
529400*    ...ADVANCING THE INDEX EACH PASS.
529500             VARYING WS-DX FROM 1 BY 1
529600*    ...UNTIL THE LOOP LIMIT IS REACHED.
529700             UNTIL WS-DX > DP-DIAG-COUNT
529800*    END OF THE CONDITION ABOVE.
529900     END-IF.
530000*    INVOKE 2850-WRITE-RECOMMENDATIONS TO HANDLE THIS STEP.
530100     PERFORM 2850-WRITE-RECOMMENDATIONS THRU 2850-EXIT.
530200 1740-EXIT.
530300*    END OF 1740-EXIT PROCESSING.
530400     EXIT.
530500*    PRINT ONE DIAG LINE LOGIC FOLLOWS.
530600 1745-PRINT-ONE-DIAG-LINE.
530700*    ENTERING 1745-PRINT-ONE-DIAG-LINE.
530800     MOVE "1745-PRINT-ONE-DIAG-LINE" TO PARA-NAME.
530900*    SET WS-SEARCH-CODE FROM DP-DIAG-CODE (WS-DX).
531000     MOVE DP-DIAG-CODE (WS-DX) TO WS-SEARCH-CODE.
531100*    SET WS-FOUND-IX FROM ZERO.
531200     MOVE ZERO TO WS-FOUND-IX.
531300*    INVOKE 2855-FIND-RULE-BY-CODE TO HANDLE THIS STEP.
531400     PERFORM 2855-FIND-RULE-BY-CODE THRU 2855-EXIT
531500*    ...ADVANCING THE INDEX EACH PASS.
531600         VARYING WS-DG-RULE-IX FROM 1 BY 1
531700*    ...UNTIL THE LOOP LIMIT IS REACHED.
531800         UNTIL WS-DG-RULE-IX > DG-RULE-COUNT.
531900*    SET WS-TXT-LINE FROM SPACES.
532000     MOVE SPACES TO WS-TXT-LINE.
532100*    CHECK WHETHER WS-FOUND-IX > ZERO.
532200     IF WS-FOUND-IX > ZERO
532300*    SET WS-EDIT-DEGREE FROM DG-T-MATCH-DEGREE....
532400         MOVE DG-T-MATCH-DEGREE (WS-FOUND-IX) TO WS-EDIT-DEGREE
532500*    BUILD A TEXT LINE FROM THE PIECES BELOW.
532600         STRING DG-T-CODE (WS-FOUND-IX) DELIMITED BY SIZE
532700*    LITERAL TEXT FOR THE LINE BEING BUILT.
532800                '  ' DELIMITED BY SIZE
532900*    ...REFERS TO DG-T-NAME.
533000                DG-T-NAME (WS-FOUND-IX) DELIMITED BY SIZE
533100*    LITERAL TEXT FOR THE LINE BEING BUILT.
533200                '  DEGREE=' DELIMITED BY SIZE
533300*    ...REFERS TO WS-EDIT-DEGREE.
533400                WS-EDIT-DEGREE DELIMITED BY SIZE
533500*    ...INTO WS-TXT-LINE.
533600                INTO WS-TXT-LINE
533700*    END OF THE STRING-BUILD ABOVE.
533800         END-STRING
533900*    OTHERWISE --
534000     ELSE
534100*    SET WS-TXT-LINE (1:16) FROM DP-DIAG-CODE (WS-DX).
534200         MOVE DP-DIAG-CODE (WS-DX) TO WS-TXT-LINE (1:16)
534300*    END OF THE CONDITION ABOVE.
534400     END-IF.
534500*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
534600     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
534700 1745-EXIT.
534800*    END OF 1745-EXIT PROCESSING.
534900     EXIT.
535000
535100******************************************************************
535200*    1750-PRINT-PANEL-BLOCK -- REPORT SECTION 5: THE FIVE PANEL   *
535300*    METRICS (VALUE, MEMBERSHIPS, DOMINANT TERM, INTERPRETATION)  *
535400*    AND THE RADAR AXIS COMPARISON LINES.                         *
535500******************************************************************
535600 1750-PRINT-PANEL-BLOCK.
535700*    ENTERING 1750-PRINT-PANEL-BLOCK.
535800     MOVE "1750-PRINT-PANEL-BLOCK" TO PARA-NAME.
535900*    SET WS-TXT-LINE FROM SPACES.
536000     MOVE SPACES TO WS-TXT-LINE.
536100*    SET WS-TXT-LINE (1:13) FROM 'PANEL METRICS'.
536200     MOVE 'PANEL METRICS' TO WS-TXT-LINE (1:13).
536300*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
536400     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
536500*    SET WS-DGR-LABEL FROM 'IMPULSIVITY'.
536600     MOVE 'IMPULSIVITY' TO WS-DGR-LABEL.
536700*    SET WS-CALC-VALUE FROM WS-PM-IMPULS-VAL.
536800     MOVE WS-PM-IMPULS-VAL TO WS-CALC-VALUE.
536900*    SET WS-PM-CUR-IX FROM 1.
537000     MOVE 1 TO WS-PM-CUR-IX.
537100*    INVOKE 1755-PRINT-ONE-PANEL-VAR TO HANDLE THIS STEP.
537200     PERFORM 1755-PRINT-ONE-PANEL-VAR THRU 1755-EXIT.
537300*    SET WS-DGR-LABEL FROM 'COGNITIVE ACTIVITY'.
537400     MOVE 'COGNITIVE ACTIVITY' TO WS-DGR-LABEL.
537500*    SET WS-CALC-VALUE FROM WS-PM-COGACT-VAL.
537600     MOVE WS-PM-COGACT-VAL TO WS-CALC-VALUE.
537700*    SET WS-PM-CUR-IX FROM 2.
537800     MOVE 2 TO WS-PM-CUR-IX.
537900*    INVOKE 1755-PRINT-ONE-PANEL-VAR TO HANDLE THIS STEP.
538000     PERFORM 1755-PRINT-ONE-PANEL-VAR THRU 1755-EXIT.
538100*    SET WS-DGR-LABEL FROM 'STRATEGY'.
538200     MOVE 'STRATEGY' TO WS-DGR-LABEL.
538300*    SET WS-CALC-VALUE FROM WS-PM-STRATEGY-VAL.
538400     MOVE WS-PM-STRATEGY-VAL TO WS-CALC-VALUE.
538500*    SET WS-PM-CUR-IX FROM 3.
538600     MOVE 3 TO WS-PM-CUR-IX.
538700*    INVOKE 1755-PRINT-ONE-PANEL-VAR TO HANDLE THIS STEP.
538800     PERFORM 1755-PRINT-ONE-PANEL-VAR THRU 1755-EXIT.
538900*    SET WS-DGR-LABEL FROM 'COGNITIVE CONTROL'.
539000     MOVE 'COGNITIVE CONTROL' TO WS-DGR-LABEL.
539100*    SET WS-CALC-VALUE FROM WS-PM-COGCTL-VAL.
539200     MOVE WS-PM-COGCTL-VAL TO WS-CALC-VALUE.
539300*    SET WS-PM-CUR-IX FROM 4.
539400     MOVE 4 TO WS-PM-CUR-IX.
539500*    INVOKE 1755-PRINT-ONE-PANEL-VAR TO HANDLE THIS STEP.
539600     PERFORM 1755-PRINT-ONE-PANEL-VAR THRU 1755-EXIT.
539700*    SET WS-DGR-LABEL FROM 'ANXIETY'.
539800     MOVE 'ANXIETY' TO WS-DGR-LABEL.
539900*    SET WS-CALC-VALUE FROM WS-PM-ANXIETY-VAL.
540000     MOVE WS-PM-ANXIETY-VAL TO WS-CALC-VALUE.
540100*    SET WS-PM-CUR-IX FROM 5.
540200     MOVE 5 TO WS-PM-CUR-IX.
540300*    INVOKE 1755-PRINT-ONE-PANEL-VAR TO HANDLE THIS STEP.
540400     PERFORM 1755-PRINT-ONE-PANEL-VAR THRU 1755-EXIT.
540500*    SET WS-TXT-LINE FROM SPACES.
540600     MOVE SPACES TO WS-TXT-LINE.
540700*    MOVE A VALUE INTO THE TARGET FIELD.
540800     MOVE 'RADAR AXIS COMPARISON (VS TRADITIONAL / DIGITAL)'
540900*    ...INTO WS-TXT-LINE.
541000         TO WS-TXT-LINE (1:49).
541100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
541200     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
541300*    SET WS-LBL-TEXT (1:7) FROM 'A-DEPTH'.
541400     MOVE 'A-DEPTH' TO WS-LBL-TEXT (1:7).
541500*    SET WS-RADAR-CUR-IX FROM 1.
541600     MOVE 1 TO WS-RADAR-CUR-IX.
541700*    INVOKE 1758-PRINT-ONE-AXIS TO HANDLE THIS STEP.
541800     PERFORM 1758-PRINT-ONE-AXIS THRU 1758-EXIT.
541900*    SET WS-LBL-TEXT (1:12) FROM 'B-MOTIVATION'.
542000     MOVE 'B-MOTIVATION' TO WS-LBL-TEXT (1:12).
542100*    SET WS-RADAR-CUR-IX FROM 2.
542200     MOVE 2 TO WS-RADAR-CUR-IX.
542300*    INVOKE 1758-PRINT-ONE-AXIS TO HANDLE THIS STEP.
542400     PERFORM 1758-PRINT-ONE-AXIS THRU 1758-EXIT.
542500*    SET WS-LBL-TEXT (1:13) FROM 'C-OBJECTIVITY'.
542600     MOVE 'C-OBJECTIVITY' TO WS-LBL-TEXT (1:13).
542700*    SET WS-RADAR-CUR-IX FROM 3.
542800     MOVE 3 TO WS-RADAR-CUR-IX.
542900*    INVOKE 1758-PRINT-ONE-AXIS TO HANDLE THIS STEP.
543000     PERFORM 1758-PRINT-ONE-AXIS THRU 1758-EXIT.
543100*    SET WS-LBL-TEXT (1:14) FROM 'D-ECO VALIDITY'.
543200     MOVE 'D-ECO VALIDITY' TO WS-LBL-TEXT (1:14).
543300*    SET WS-RADAR-CUR-IX FROM 4.
543400     MOVE 4 TO WS-RADAR-CUR-IX.
543500*    INVOKE 1758-PRINT-ONE-AXIS TO HANDLE THIS STEP.
543600     PERFORM 1758-PRINT-ONE-AXIS THRU 1758-EXIT.
543700*    SET WS-LBL-TEXT (1:9) FROM 'E-DYNAMIC'.
543800     MOVE 'E-DYNAMIC' TO WS-LBL-TEXT (1:9).
543900*    SET WS-RADAR-CUR-IX FROM 5.
544000     MOVE 5 TO WS-RADAR-CUR-IX.
544100*    INVOKE 1758-PRINT-ONE-AXIS TO HANDLE THIS STEP.
544200     PERFORM 1758-PRINT-ONE-AXIS THRU 1758-EXIT.
544300 1750-EXIT.
544400*    END OF 1750-EXIT PROCESSING.
544500     EXIT.
544600*    PRINT ONE PANEL VAR LOGIC FOLLOWS.
544700 1755-PRINT-ONE-PANEL-VAR.
544800*    ENTERING 1755-PRINT-ONE-PANEL-VAR.
544900     MOVE "1755-PRINT-ONE-PANEL-VAR" TO PARA-NAME.
545000*    SET WS-DGR-LOW FROM WS-PM-DEG (WS-PM-....
545100     MOVE WS-PM-DEG (WS-PM-CUR-IX, 1) TO WS-DGR-LOW.
545200*    SET WS-DGR-MED FROM WS-PM-DEG (WS-PM-....
545300     MOVE WS-PM-DEG (WS-PM-CUR-IX, 2) TO WS-DGR-MED.
545400*    SET WS-DGR-HIGH FROM WS-PM-DEG (WS-PM-....
545500     MOVE WS-PM-DEG (WS-PM-CUR-IX, 3) TO WS-DGR-HIGH.
545600*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
545700     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
545800*    WRITE WS-PRT-DEGREE-LINE TO THE REPORT.
545900     WRITE RPT-REC FROM WS-PRT-DEGREE-LINE AFTER ADVANCING 1.
546000*    ACCUMULATE WS-LINES.
546100     ADD 1 TO WS-LINES.
546200*    SET WS-TXT-LINE FROM SPACES.
546300     MOVE SPACES TO WS-TXT-LINE.
546400*    SET WS-EDIT-DEGREE FROM WS-CALC-VALUE.
546500     MOVE WS-CALC-VALUE TO WS-EDIT-DEGREE.
546600*    SET WS-TXT-LINE (1:11) FROM '   VALUE = '.
546700     MOVE '   VALUE = ' TO WS-TXT-LINE (1:11).
546800*    SET WS-TXT-LINE (12:6) FROM WS-EDIT-DEGREE.
546900     MOVE WS-EDIT-DEGREE TO WS-TXT-LINE (12:6).
547000*    SET WS-TXT-LINE (20:19) FROM '   DOMINANT TERM: '.
547100     MOVE '   DOMINANT TERM: ' TO WS-TXT-LINE (20:19).
547200*    TEST WS-PM-DOMINANT AGAINST THE CASES BELOW.
547300     EVALUATE WS-PM-DOMINANT (WS-PM-CUR-IX)
547400*    CASE -- 1  MOVE 'LOW ' TO WS-TXT-LINE (39:4).
547500         WHEN 1  MOVE 'LOW ' TO WS-TXT-LINE (39:4)
547600*    CASE -- 2  MOVE 'MED ' TO WS-TXT-LINE (39:4).
547700         WHEN 2  MOVE 'MED ' TO WS-TXT-LINE (39:4)
547800*    CASE -- OTHER MOVE 'HIGH' TO WS-TXT-LINE (39:4).
547900         WHEN OTHER MOVE 'HIGH' TO WS-TXT-LINE (39:4)
548000*    END OF THE CASE TEST ABOVE.
548100     END-EVALUATE.
548200*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
548300     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
548400 1755-EXIT.
548500*    END OF 1755-EXIT PROCESSING.
548600     EXIT.
548700*    PRINT ONE AXIS LOGIC FOLLOWS.
548800 1758-PRINT-ONE-AXIS.
548900*    ENTERING 1758-PRINT-ONE-AXIS.
549000     MOVE "1758-PRINT-ONE-AXIS" TO PARA-NAME.
549100*    SET WS-TXT-LINE FROM SPACES.
549200     MOVE SPACES TO WS-TXT-LINE.
549300*    SET WS-TXT-LINE (1:14) FROM WS-LBL-TEXT (1:14).
549400     MOVE WS-LBL-TEXT (1:14) TO WS-TXT-LINE (1:14).
549500*    TEST WS-RADAR-AXIS-LEVEL AGAINST THE CASES BELOW.
549600     EVALUATE WS-RADAR-AXIS-LEVEL (WS-RADAR-CUR-IX)
549700*    CASE -- 1  MOVE 'LOW  -- BELOW BOTH REFERENCE PROFILES.'.
549800         WHEN 1  MOVE 'LOW  -- BELOW BOTH REFERENCE PROFILES.'
549900*    ...INTO WS-TXT-LINE.
550000                     TO WS-TXT-LINE (16:39)
550100*    CASE -- 3  MOVE 'HIGH -- ABOVE BOTH REFERENCE PROFILES.'.
550200         WHEN 3  MOVE 'HIGH -- ABOVE BOTH REFERENCE PROFILES.'
550300*    ...INTO WS-TXT-LINE.
550400                     TO WS-TXT-LINE (16:39)
550500*    CASE -- OTHER.
550600         WHEN OTHER
550700*    CHECK WHETHER WS-RADAR-CLOSER (WS-RADAR-CUR-IX) = 'T'.
550800             IF WS-RADAR-CLOSER (WS-RADAR-CUR-IX) = 'T'
550900*    SET THE TRADITIONAL PROFILE.' FROM 'MID  -- CLOSER.
551000                 MOVE 'MID  -- CLOSER TO THE TRADITIONAL PROFILE.'
551100*    ...INTO WS-TXT-LINE.
551200                     TO WS-TXT-LINE (16:43)
551300*    OTHERWISE --
551400             ELSE
551500*    CHECK WHETHER WS-RADAR-CLOSER (WS-RADAR-CUR-IX) = 'D'.
551600                 IF WS-RADAR-CLOSER (WS-RADAR-CUR-IX) = 'D'
551700*    SET THE DIGITAL PROFILE.' FROM 'MID  -- CLOSER.
551800                     MOVE 'MID  -- CLOSER TO THE DIGITAL PROFILE.'
551900*    ...INTO WS-TXT-LINE.
552000                         TO WS-TXT-LINE (16:39)
552100*    OTHERWISE --
552200                 ELSE
552300*    SET BOTH REFERENCE PROFILES.' FROM 'MID  -- CLOSE.
552400                     MOVE 'MID  -- CLOSE TO BOTH REFERENCE PROFILES.'
552500*    ...INTO WS-TXT-LINE.
552600                         TO WS-TXT-LINE (16:42)
552700*    END OF THE CONDITION ABOVE.
552800                 END-IF
552900*    END OF THE CONDITION ABOVE.
553000             END-IF
553100*    END OF THE CASE TEST ABOVE.
553200     END-EVALUATE.
553300*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
553400     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
553500 1758-EXIT.
553600*    END OF 1758-EXIT PROCESSING.
553700     EXIT.
553800
553900******************************************************************
554000*    1760-PRINT-DYNAMICS-BLOCK -- REPORT SECTION 6: WELL-BEING    *
554100*    TREND, MEAN, STD, THE UNSTABLE/STABLY-LOW FLAGS, AND THE     *
554200*    PROBLEM/IMPROVEMENT LINES SELECTED FROM THE COMPONENT HALVES.*
554300******************************************************************
554400 1760-PRINT-DYNAMICS-BLOCK.
554500*    ENTERING 1760-PRINT-DYNAMICS-BLOCK.
554600     MOVE "1760-PRINT-DYNAMICS-BLOCK" TO PARA-NAME.
554700*    SET WS-TXT-LINE FROM SPACES.
554800     MOVE SPACES TO WS-TXT-LINE.
554900*    BUILD A TEXT LINE FROM THE PIECES BELOW.
555000     STRING 'WELL-BEING TREND: ' DELIMITED BY SIZE
555100*    ...REFERS TO WS-DYN-TREND.
555200            WS-DYN-TREND DELIMITED BY SIZE
555300*    ...INTO WS-TXT-LINE.
555400            INTO WS-TXT-LINE
555500*    END OF THE STRING-BUILD ABOVE.
555600     END-STRING.
555700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
555800     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
555900*    SET WS-2V-LABEL1 FROM 'MEAN WELL-BEING'.
556000     MOVE 'MEAN WELL-BEING' TO WS-2V-LABEL1.
556100*    SET WS-2V-VALUE1 FROM WS-DYN-MEAN.
556200     MOVE WS-DYN-MEAN TO WS-2V-VALUE1.
556300*    SET WS-2V-LABEL2 FROM 'STD DEV'.
556400     MOVE 'STD DEV' TO WS-2V-LABEL2.
556500*    SET WS-2V-VALUE2 FROM WS-DYN-STD.
556600     MOVE WS-DYN-STD TO WS-2V-VALUE2.
556700*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
556800     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
556900*    WRITE WS-PRT-2VAL-LINE TO THE REPORT.
557000     WRITE RPT-REC FROM WS-PRT-2VAL-LINE AFTER ADVANCING 1.
557100*    ACCUMULATE WS-LINES.
557200     ADD 1 TO WS-LINES.
557300*    CHECK WHETHER WS-DYN-IS-UNSTABLE.
557400     IF WS-DYN-IS-UNSTABLE
557500*    SET WS-TXT-LINE FROM SPACES.
557600         MOVE SPACES TO WS-TXT-LINE
557700*    MOVE A VALUE INTO THE TARGET FIELD.
557800         MOVE 'FLAG: UNSTABLE -- WELL-BEING SCORES VARY WIDELY '
557900*    ...INTO WS-TXT-LINE.
558000             TO WS-TXT-LINE (1:49)
558100*    SET SESSION.' TO WS-TXT-LINE (50:19) FROM 'SESSION.
558200         MOVE 'SESSION TO SESSION.' TO WS-TXT-LINE (50:19)
558300*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
558400         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
558500*    END OF THE CONDITION ABOVE.
558600     END-IF.
558700*    CHECK WHETHER WS-DYN-IS-STABLY-LOW.
558800     IF WS-DYN-IS-STABLY-LOW
558900*    SET WS-TXT-LINE FROM SPACES.
559000         MOVE SPACES TO WS-TXT-LINE
559100*    MOVE A VALUE INTO THE TARGET FIELD.
559200         MOVE 'FLAG: STABLY-LOW -- WELL-BEING REMAINS LOW ACROSS '
559300*    ...INTO WS-TXT-LINE.
559400             TO WS-TXT-LINE (1:51)
559500*    SET WS-TXT-LINE (52:13) FROM 'THE SESSIONS.'.
559600         MOVE 'THE SESSIONS.' TO WS-TXT-LINE (52:13)
559700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
559800         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
559900*    END OF THE CONDITION ABOVE.
560000     END-IF.
560100*    CHECK WHETHER WS-DYN-WORSENING OR WS-DYN-IMPROVING.
560200     IF WS-DYN-WORSENING OR WS-DYN-IMPROVING
560300*    INVOKE 1767-CALC-COMPONENT-DROPS TO HANDLE THIS STEP.
560400         PERFORM 1767-CALC-COMPONENT-DROPS THRU 1767-EXIT
560500*    END OF THE CONDITION ABOVE.
560600     END-IF.
560700*    CHECK WHETHER WS-DYN-WORSENING.
560800     IF WS-DYN-WORSENING
560900*    INVOKE 1765-PRINT-WORSEN-LINES TO HANDLE THIS STEP.
561000         PERFORM 1765-PRINT-WORSEN-LINES THRU 1765-EXIT
561100*    END OF THE CONDITION ABOVE.
561200     END-IF.
561300*    CHECK WHETHER WS-DYN-IMPROVING.
561400     IF WS-DYN-IMPROVING
561500*    INVOKE 1766-PRINT-IMPROVE-LINES TO HANDLE THIS STEP.
561600         PERFORM 1766-PRINT-IMPROVE-LINES THRU 1766-EXIT
561700*    END OF THE CONDITION ABOVE.
561800     END-IF.
561900 1760-EXIT.
562000*    END OF 1760-EXIT PROCESSING.
562100     EXIT.
562200*    CALC COMPONENT DROPS LOGIC FOLLOWS.
562300 1767-CALC-COMPONENT-DROPS.
562400*    ENTERING 1767-CALC-COMPONENT-DROPS.
562500     MOVE "1767-CALC-COMPONENT-DROPS" TO PARA-NAME.
562600*    SET WS-DYN-JOY-FIRST WS-DYN-JOY-SECOND FROM ZERO.
562700     MOVE ZERO TO WS-DYN-JOY-FIRST WS-DYN-JOY-SECOND
562800*    ...REFERS TO WS-DYN-HAP-FIRST.
562900         WS-DYN-HAP-FIRST WS-DYN-HAP-SECOND
563000*    ...REFERS TO WS-DYN-MIS-FIRST.
563100         WS-DYN-MIS-FIRST WS-DYN-MIS-SECOND.
563200*    INVOKE 1768-ACCUM-ONE-COMPONENT TO HANDLE THIS STEP.
563300     PERFORM 1768-ACCUM-ONE-COMPONENT THRU 1768-EXIT
563400*    ...ADVANCING THE INDEX EACH PASS.
563500         VARYING WS-EMO-IX2 FROM 1 BY 1
563600*    ...UNTIL THE LOOP LIMIT IS REACHED.
563700         UNTIL WS-EMO-IX2 > WS-EMO-TABLE-COUNT.
563800*    CHECK WHETHER WS-TREND-HALF > ZERO AND WS-DYN-SECOND-CNT > ZERO.
563900     IF WS-TREND-HALF > ZERO AND WS-DYN-SECOND-CNT > ZERO
564000*    DERIVE WS-DYN-JOY-DROP FROM THE FORMULA BELOW.
564100         COMPUTE WS-DYN-JOY-DROP ROUNDED =
564200*    ...REFERS TO WS-DYN-JOY-FIRST.
564300             (WS-DYN-JOY-FIRST / WS-TREND-HALF) -
564400*    ...REFERS TO WS-DYN-JOY-SECOND.
564500             (WS-DYN-JOY-SECOND / WS-DYN-SECOND-CNT)
564600*    DERIVE WS-DYN-HAP-DROP FROM THE FORMULA BELOW.
564700         COMPUTE WS-DYN-HAP-DROP ROUNDED =
564800*    ...REFERS TO WS-DYN-HAP-FIRST.
564900             (WS-DYN-HAP-FIRST / WS-TREND-HALF) -
565000*    ...REFERS TO WS-DYN-HAP-SECOND.
565100             (WS-DYN-HAP-SECOND / WS-DYN-SECOND-CNT)
565200*    DERIVE WS-DYN-MIS-RISE FROM THE FORMULA BELOW.
565300         COMPUTE WS-DYN-MIS-RISE ROUNDED =
565400*    ...REFERS TO WS-DYN-MIS-SECOND.
565500             (WS-DYN-MIS-SECOND / WS-DYN-SECOND-CNT) -
565600*    ...REFERS TO WS-DYN-MIS-FIRST.
565700             (WS-DYN-MIS-FIRST / WS-TREND-HALF)
565800*    END OF THE CONDITION ABOVE.
565900     END-IF.
566000 1767-EXIT.
566100*    END OF 1767-EXIT PROCESSING.
566200     EXIT.
566300*    ACCUM ONE COMPONENT LOGIC FOLLOWS.
566400 1768-ACCUM-ONE-COMPONENT.
566500*    ENTERING 1768-ACCUM-ONE-COMPONENT.
566600     MOVE "1768-ACCUM-ONE-COMPONENT" TO PARA-NAME.
566700*    CHECK WHETHER WS-EMO-IX2 NOT > WS-TREND-HALF.
566800     IF WS-EMO-IX2 NOT > WS-TREND-HALF
566900*    ACCUMULATE WS-ET-JOY.
567000         ADD WS-ET-JOY (WS-EMO-IX2) TO WS-DYN-JOY-FIRST
567100*    ACCUMULATE WS-ET-HAPPINESS.
567200         ADD WS-ET-HAPPINESS (WS-EMO-IX2) TO WS-DYN-HAP-FIRST
567300*    ACCUMULATE WS-ET-MISTAKES.
567400         ADD WS-ET-MISTAKES (WS-EMO-IX2) TO WS-DYN-MIS-FIRST
567500*    OTHERWISE --
567600     ELSE
567700*    ACCUMULATE WS-ET-JOY.
567800         ADD WS-ET-JOY (WS-EMO-IX2) TO WS-DYN-JOY-SECOND
567900*    ACCUMULATE WS-ET-HAPPINESS.
568000         ADD WS-ET-HAPPINESS (WS-EMO-IX2) TO WS-DYN-HAP-SECOND
568100*    ACCUMULATE WS-ET-MISTAKES.
568200         ADD WS-ET-MISTAKES (WS-EMO-IX2) TO WS-DYN-MIS-SECOND
568300*    END OF THE CONDITION ABOVE.
568400     END-IF.
568500 1768-EXIT.
568600*    END OF 1768-EXIT PROCESSING.
568700     EXIT.
568800*    PRINT WORSEN LINES LOGIC FOLLOWS.
568900 1765-PRINT-WORSEN-LINES.
569000*    ENTERING 1765-PRINT-WORSEN-LINES.
569100     MOVE "1765-PRINT-WORSEN-LINES" TO PARA-NAME.
569200*    CHECK WHETHER WS-DYN-JOY-DROP > 1.
569300     IF WS-DYN-JOY-DROP > 1
569400*    SET WS-TXT-LINE FROM SPACES.
569500         MOVE SPACES TO WS-TXT-LINE
569600*    MOVE A VALUE INTO THE TARGET FIELD.
569700         MOVE 'PROBLEM: NOTICEABLE DROP IN JOY ACROSS THE SESSIONS.'
569800*    ...INTO WS-TXT-LINE.
569900             TO WS-TXT-LINE (1:53)
570000*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
570100         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
570200*    END OF THE CONDITION ABOVE.
570300     END-IF.
570400*    CHECK WHETHER WS-DYN-HAP-DROP > 1.
570500     IF WS-DYN-HAP-DROP > 1
570600*    SET WS-TXT-LINE FROM SPACES.
570700         MOVE SPACES TO WS-TXT-LINE
570800*    MOVE A VALUE INTO THE TARGET FIELD.
570900         MOVE 'PROBLEM: NOTICEABLE DROP IN HAPPINESS ACROSS THE '
571000*    ...INTO WS-TXT-LINE.
571100             TO WS-TXT-LINE (1:51)
571200*    SET WS-TXT-LINE (52:9) FROM 'SESSIONS.'.
571300         MOVE 'SESSIONS.' TO WS-TXT-LINE (52:9)
571400*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
571500         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
571600*    END OF THE CONDITION ABOVE.
571700     END-IF.
571800*    CHECK WHETHER WS-DYN-MIS-RISE > 0.5.
571900     IF WS-DYN-MIS-RISE > 0.5
572000*    SET WS-TXT-LINE FROM SPACES.
572100         MOVE SPACES TO WS-TXT-LINE
572200*    MOVE A VALUE INTO THE TARGET FIELD.
572300         MOVE 'PROBLEM: MISTAKES ARE CLIMBING ACROSS THE SESSIONS.'
572400*    ...INTO WS-TXT-LINE.
572500             TO WS-TXT-LINE (1:52)
572600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
572700         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
572800*    END OF THE CONDITION ABOVE.
572900     END-IF.
573000 1765-EXIT.
573100*    END OF 1765-EXIT PROCESSING.
573200     EXIT.
573300*    PRINT IMPROVE LINES LOGIC FOLLOWS.
573400 1766-PRINT-IMPROVE-LINES.
573500*    ENTERING 1766-PRINT-IMPROVE-LINES.
573600     MOVE "1766-PRINT-IMPROVE-LINES" TO PARA-NAME.
573700*    SET WS-TXT-LINE FROM SPACES.
573800     MOVE SPACES TO WS-TXT-LINE.
573900*    MOVE A VALUE INTO THE TARGET FIELD.
574000     MOVE 'IMPROVEMENT NOTED -- WELL-BEING IS TRENDING UPWARD.'
574100*    ...INTO WS-TXT-LINE.
574200         TO WS-TXT-LINE (1:52).
574300*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
574400     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
574500*    CHECK WHETHER WS-DYN-JOY-DROP < -0.5.
574600     IF WS-DYN-JOY-DROP < -0.5
574700*    SET WS-TXT-LINE FROM SPACES.
574800         MOVE SPACES TO WS-TXT-LINE
574900*    MOVE A VALUE INTO THE TARGET FIELD.
575000         MOVE 'IMPROVEMENT: JOY IS RISING ACROSS THE SESSIONS.'
575100*    ...INTO WS-TXT-LINE.
575200             TO WS-TXT-LINE (1:48)
575300*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
575400         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
575500*    END OF THE CONDITION ABOVE.
575600     END-IF.
575700*    CHECK WHETHER WS-DYN-HAP-DROP < -0.5.
575800     IF WS-DYN-HAP-DROP < -0.5
575900*    SET WS-TXT-LINE FROM SPACES.
576000         MOVE SPACES TO WS-TXT-LINE
576100*    MOVE A VALUE INTO THE TARGET FIELD.
576200         MOVE 'IMPROVEMENT: HAPPINESS IS RISING ACROSS THE SESSIONS.'
576300*    ...INTO WS-TXT-LINE.
576400             TO WS-TXT-LINE (1:54)
576500*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
576600         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
576700*    END OF THE CONDITION ABOVE.
576800     END-IF.
576900*    CHECK WHETHER WS-DYN-MIS-RISE < -0.3.
577000     IF WS-DYN-MIS-RISE < -0.3
577100*    SET WS-TXT-LINE FROM SPACES.
577200         MOVE SPACES TO WS-TXT-LINE
577300*    MOVE A VALUE INTO THE TARGET FIELD.
577400         MOVE 'IMPROVEMENT: MISTAKES ARE FALLING ACROSS THE SESSIONS.'
577500*    ...INTO WS-TXT-LINE.
577600             TO WS-TXT-LINE (1:55)
577700*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
577800         PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT
577900*    END OF THE CONDITION ABOVE.
578000     END-IF.
578100 1766-EXIT.
578200*    END OF 1766-EXIT PROCESSING.
578300     EXIT.
578400
578500******************************************************************
578600*    1770-PRINT-SUMMARY-BLOCK -- REPORT SECTION 7: THE U8 PARENT  *
578700*    SUMMARY PERCENTAGES, THE U6 AGE-BRACKETED BASE REGIMEN, AND  *
578800*    THE U9 ACTIVE-PRESCRIPTIONS LISTING.                         *
578900******************************************************************
579000 1770-PRINT-SUMMARY-BLOCK.
579100*    ENTERING 1770-PRINT-SUMMARY-BLOCK.
579200     MOVE "1770-PRINT-SUMMARY-BLOCK" TO PARA-NAME.
579300*    INVOKE 3500-PARENT-SUMMARY TO HANDLE THIS STEP.
579400     PERFORM 3500-PARENT-SUMMARY THRU 3500-EXIT.
579500*    SET WS-TXT-LINE FROM SPACES.
579600     MOVE SPACES TO WS-TXT-LINE.
579700*    SET WS-TXT-LINE (1:24) FROM 'RECOMMENDED BASE....
579800     MOVE 'RECOMMENDED BASE REGIMEN' TO WS-TXT-LINE (1:24).
579900*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
580000     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
580100*    INVOKE 3400-BASE-REGIMEN TO HANDLE THIS STEP.
580200     PERFORM 3400-BASE-REGIMEN THRU 3400-EXIT.
580300*    INVOKE 3600-PRESCRIP-LIST TO HANDLE THIS STEP.
580400     PERFORM 3600-PRESCRIP-LIST THRU 3600-EXIT.
580500 1770-EXIT.
580600*    END OF 1770-EXIT PROCESSING.
580700     EXIT.
580800
580900******************************************************************
581000*    1900-WRITE-PROFILE -- WRITES THE PROFILE OUTPUT RECORD ONCE  *
581100*    2000-ANALYZE-CHILD HAS POPULATED EVERY DP- FIELD.  DP-CHILD- *
581200*    ID IS THE ONLY FIELD NOT SET BY THE U1-U6 PARAGRAPHS SO IT   *
581300*    IS MOVED HERE FROM THE CHILDREN KEY.                         *
581400*  06/24/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.     *
581500******************************************************************
581600 1900-WRITE-PROFILE.
581700*    ENTERING 1900-WRITE-PROFILE.
581800     MOVE "1900-WRITE-PROFILE" TO PARA-NAME.
581900*    SET DP-CHILD-ID FROM CHILD-ID.
582000     MOVE CHILD-ID TO DP-CHILD-ID.
582100*    WRITE THE OUTPUT RECORD TO THE REPORT.
582200     WRITE DIAG-PROFILE-REC.
582300 1900-EXIT.
582400*    END OF 1900-EXIT PROCESSING.
582500     EXIT.
582600
582700******************************************************************
582800*    9700-PRINT-TEXT-LINE -- COMMON LINE WRITER FOR THE CLINICIAN *
582900*    REPORT.  EVERY PARAGRAPH THAT PRINTS A NARRATIVE LINE MOVES  *
583000*    IT INTO WS-PRT-TEXT-LINE FIRST AND COMES THROUGH HERE SO THE *
583100*    PAGE-BREAK LOGIC ONLY LIVES IN ONE PLACE.                    *
583200*  06/24/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.     *
583300******************************************************************
583400 9700-PRINT-TEXT-LINE.
583500*    ENTERING 9700-PRINT-TEXT-LINE.
583600     MOVE "9700-PRINT-TEXT-LINE" TO PARA-NAME.
583700*    CHECK WHETHER WS-LINES > 50.
583800     IF WS-LINES > 50
583900*    INVOKE 9710-PAGE-BREAK TO HANDLE THIS STEP.
584000         PERFORM 9710-PAGE-BREAK THRU 9710-EXIT
584100*    END OF THE CONDITION ABOVE.
584200     END-IF.
584300*    WRITE WS-PRT-TEXT-LINE TO THE REPORT.
584400     WRITE RPT-REC FROM WS-PRT-TEXT-LINE
584500*    CONTINUED FROM THE STATEMENT ABOVE.
584600         AFTER ADVANCING 1.
584700*    ACCUMULATE WS-LINES.
584800     ADD 1 TO WS-LINES.
584900*    SET WS-PRT-TEXT-LINE FROM SPACES.
585000     MOVE SPACES TO WS-PRT-TEXT-LINE.
585100 9700-EXIT.
585200*    END OF 9700-EXIT PROCESSING.
585300     EXIT.
585400*    PAGE BREAK LOGIC FOLLOWS.
585500 9710-PAGE-BREAK.
585600*    ENTERING 9710-PAGE-BREAK.
585700     MOVE "9710-PAGE-BREAK" TO PARA-NAME.
585800*    SET RPT-REC FROM SPACES.
585900     MOVE SPACES TO RPT-REC.
586000*    WRITE THE OUTPUT RECORD TO THE REPORT.
586100     WRITE RPT-REC AFTER ADVANCING PAGE.
586200*    ACCUMULATE WS-PAGES.
586300     ADD 1 TO WS-PAGES.
586400*    SET WS-LINES FROM ZERO.
586500     MOVE ZERO TO WS-LINES.
586600 9710-EXIT.
586700*    END OF 9710-EXIT PROCESSING.
586800     EXIT.
586900*    SQRT ITERATE LOGIC FOLLOWS.
587000 9810-SQRT-ITERATE.
587100*    ENTERING 9810-SQRT-ITERATE.
587200     MOVE "9810-SQRT-ITERATE" TO PARA-NAME.
587300*    DERIVE WS-SQRT-NEW-GUESS FROM THE FORMULA BELOW.
587400     COMPUTE WS-SQRT-NEW-GUESS ROUNDED =
587500*    ...REFERS TO WS-SQRT-GUESS.
587600         (WS-SQRT-GUESS + (WS-SQRT-INPUT / WS-SQRT-GUESS)) / 2.
587700*    SET WS-SQRT-GUESS FROM WS-SQRT-NEW-GUESS.
587800     MOVE WS-SQRT-NEW-GUESS TO WS-SQRT-GUESS.
587900 9810-EXIT.
588000*    END OF 9810-EXIT PROCESSING.
588100     EXIT.
588200******************************************************************
588300*    9900-CONTROL-TOTALS -- END-OF-JOB CONTROL REPORT.  CHILDREN  *
588400*    PROCESSED/NO-DATA, RESULTS BY GAME TYPE (WS-JOB-TYPE-TOTAL,  *
588500*    STILL RESIDENT FROM THE WHOLE RUN), AND DIAGNOSIS COUNTS BY  *
588600*    CODE (WS-DG-CODE-HITS, INDEXED THE SAME AS THE RULE TABLE).  *
588700*  06/25/99 PLV ORIGINAL CODING -- REQ 99-204, PANEL PHASE 2.     *
588800******************************************************************
588900 9900-CONTROL-TOTALS.
589000*    ENTERING 9900-CONTROL-TOTALS.
589100     MOVE "9900-CONTROL-TOTALS" TO PARA-NAME.
589200*    INVOKE 9705-CHECK-PAGE TO HANDLE THIS STEP.
589300     PERFORM 9705-CHECK-PAGE THRU 9705-EXIT.
589400*    WRITE WS-RULE-LINE TO THE REPORT.
589500     WRITE RPT-REC FROM WS-RULE-LINE AFTER ADVANCING 2.
589600*    ACCUMULATE WS-LINES.
589700     ADD 1 TO WS-LINES.
589800*    SET WS-TXT-LINE FROM SPACES.
589900     MOVE SPACES TO WS-TXT-LINE.
590000*    SET WS-TXT-LINE (1:14) FROM 'CONTROL TOTALS'.
590100     MOVE 'CONTROL TOTALS' TO WS-TXT-LINE (1:14).
590200*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
590300     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
590400*    SET WS-TXT-LINE FROM SPACES.
590500     MOVE SPACES TO WS-TXT-LINE.
590600*    SET WS-EDIT-CNT5 FROM WS-CHILDREN-PROCE....
590700     MOVE WS-CHILDREN-PROCESSED TO WS-EDIT-CNT5.
590800*    BUILD A TEXT LINE FROM THE PIECES BELOW.
590900     STRING 'CHILDREN PROCESSED: ' DELIMITED BY SIZE
591000*    ...REFERS TO WS-EDIT-CNT5.
591100            WS-EDIT-CNT5 DELIMITED BY SIZE
591200*    ...INTO WS-TXT-LINE.
591300            INTO WS-TXT-LINE
591400*    END OF THE STRING-BUILD ABOVE.
591500     END-STRING.
591600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
591700     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
591800*    SET WS-TXT-LINE FROM SPACES.
591900     MOVE SPACES TO WS-TXT-LINE.
592000*    SET WS-EDIT-CNT5 FROM WS-CHILDREN-NO-DATA.
592100     MOVE WS-CHILDREN-NO-DATA TO WS-EDIT-CNT5.
592200*    BUILD A TEXT LINE FROM THE PIECES BELOW.
592300     STRING 'CHILDREN WITH NO GAME DATA: ' DELIMITED BY SIZE
592400*    ...REFERS TO WS-EDIT-CNT5.
592500            WS-EDIT-CNT5 DELIMITED BY SIZE
592600*    ...INTO WS-TXT-LINE.
592700            INTO WS-TXT-LINE
592800*    END OF THE STRING-BUILD ABOVE.
592900     END-STRING.
593000*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
593100     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
593200*    SET WS-TXT-LINE FROM SPACES.
593300     MOVE SPACES TO WS-TXT-LINE.
593400*    SET WS-TXT-LINE (1:20) FROM 'RESULTS BY GAME....
593500     MOVE 'RESULTS BY GAME TYPE' TO WS-TXT-LINE (1:20).
593600*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
593700     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
593800*    INVOKE 9910-PRINT-ONE-TYPE-LINE TO HANDLE THIS STEP.
593900     PERFORM 9910-PRINT-ONE-TYPE-LINE THRU 9910-EXIT
594000*    ...ADVANCING THE INDEX EACH PASS.
594100         VARYING WS-TYPE-IX FROM 1 BY 1
594200*    ...UNTIL THE LOOP LIMIT IS REACHED.
594300         UNTIL WS-TYPE-IX > 12.
594400*    SET WS-TXT-LINE FROM SPACES.
594500     MOVE SPACES TO WS-TXT-LINE.
594600*    SET WS-TXT-LINE (1:24) FROM 'DIAGNOSIS COUNTS....
594700     MOVE 'DIAGNOSIS COUNTS BY CODE' TO WS-TXT-LINE (1:24).
594800*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
594900     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
595000*    CHECK WHETHER DG-RULE-COUNT > ZERO.
595100     IF DG-RULE-COUNT > ZERO
595200*    INVOKE 9920-PRINT-ONE-CODE-LINE TO HANDLE THIS STEP.
595300         PERFORM 9920-PRINT-ONE-CODE-LINE THRU 9920-EXIT
595400*    ...ADVANCING THE INDEX EACH PASS.
595500             VARYING DG-IDX FROM 1 BY 1
595600*    ...UNTIL THE LOOP LIMIT IS REACHED.
595700             UNTIL DG-IDX > DG-RULE-COUNT
595800*    END OF THE CONDITION ABOVE.
595900     END-IF.
596000 9900-EXIT.
596100*    END OF 9900-EXIT PROCESSING.
596200     EXIT.
596300*    PRINT ONE TYPE LINE LOGIC FOLLOWS.
596400 9910-PRINT-ONE-TYPE-LINE.
596500*    ENTERING 9910-PRINT-ONE-TYPE-LINE.
596600     MOVE "9910-PRINT-ONE-TYPE-LINE" TO PARA-NAME.
596700*    SET WS-TXT-LINE FROM SPACES.
596800     MOVE SPACES TO WS-TXT-LINE.
596900*    SET WS-EDIT-CNT5 FROM WS-JOB-TYPE-TOTAL....
597000     MOVE WS-JOB-TYPE-TOTAL (WS-TYPE-IX) TO WS-EDIT-CNT5.
597100*    BUILD A TEXT LINE FROM THE PIECES BELOW.
597200     STRING WS-TYPE-NAME (WS-TYPE-IX) DELIMITED BY SIZE
597300*    LITERAL TEXT FOR THE LINE BEING BUILT.
597400            '  ' DELIMITED BY SIZE
597500*    ...REFERS TO WS-EDIT-CNT5.
597600            WS-EDIT-CNT5 DELIMITED BY SIZE
597700*    ...INTO WS-TXT-LINE.
597800            INTO WS-TXT-LINE
597900*    END OF THE STRING-BUILD ABOVE.
598000     END-STRING.
598100*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
598200     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
598300 9910-EXIT.
598400*    END OF 9910-EXIT PROCESSING.
598500     EXIT.
598600*    PRINT ONE CODE LINE LOGIC FOLLOWS.
598700 9920-PRINT-ONE-CODE-LINE.
598800*    ENTERING 9920-PRINT-ONE-CODE-LINE.
598900     MOVE "9920-PRINT-ONE-CODE-LINE" TO PARA-NAME.
599000*    SET WS-TXT-LINE FROM SPACES.
599100     MOVE SPACES TO WS-TXT-LINE.
599200*    SET WS-EDIT-CNT5 FROM WS-DG-CODE-HITS (....
599300     MOVE WS-DG-CODE-HITS (DG-IDX) TO WS-EDIT-CNT5.
599400*    BUILD A TEXT LINE FROM THE PIECES BELOW.
599500     STRING DG-T-CODE (DG-IDX) DELIMITED BY SIZE
599600*    LITERAL TEXT FOR THE LINE BEING BUILT.
599700            '  ' DELIMITED BY SIZE
599800*    ...REFERS TO WS-EDIT-CNT5.
599900            WS-EDIT-CNT5 DELIMITED BY SIZE
600000*    ...INTO WS-TXT-LINE.
600100            INTO WS-TXT-LINE
600200*    END OF THE STRING-BUILD ABOVE.
600300     END-STRING.
600400*    INVOKE 9700-PRINT-TEXT-LINE TO HANDLE THIS STEP.
600500     PERFORM 9700-PRINT-TEXT-LINE THRU 9700-EXIT.
600600 9920-EXIT.
600700*    END OF 9920-EXIT PROCESSING.
600800     EXIT.
600900******************************************************************
601000*    9990-CLOSE-FILES -- END-OF-JOB CLEANUP.                      *
601100*  04/18/94 JS  ORIGINAL CODING.                                  *
601200******************************************************************
601300 9990-CLOSE-FILES.
601400*    ENTERING 9990-CLOSE-FILES.
601500     MOVE "9990-CLOSE-FILES" TO PARA-NAME.
601600*    CLOSE THE FILE NAMED BELOW.
601700     CLOSE CHILDREN GAMERSLT DIAGRULE PRESCRIP PROFILE REPORT.
601800 9990-EXIT.
601900*    END OF 9990-EXIT PROCESSING.
602000     EXIT.
602100******************************************************************
602200*    9995-ABEND-RTN -- FORCED-ABEND HANDLER, SAME SHAPE AS EVERY  *
602300*    OTHER PROGRAM IN THE SUITE.  PARA-NAME/ABEND-REASON ARE SET  *
602400*    BY THE CALLER BEFORE THE GO TO; THIS JUST WRITES THE ABEND   *
602500*    RECORD TO SYSOUT, CLOSES WHAT IS OPEN, AND FORCES A 0C7 SO   *
602600*    THE STEP SHOWS A NON-ZERO CONDITION CODE IN THE JOB LOG.     *
602700*  08/22/99 RFK ORIGINAL CODING -- REQ 99-205, EMPTY-FILE CHECKS  *
602800*               HAD NEVER BEEN WIRED UP ON THIS DRIVER.           *
602900******************************************************************
603000 9995-ABEND-RTN.
603100*    ENTERING 9995-ABEND-RTN.
603200     MOVE "9995-ABEND-RTN" TO PARA-NAME.
603300*    WRITE THE OUTPUT RECORD TO THE REPORT.
603400     WRITE SYSOUT-REC FROM ABEND-REC.
603500*    INVOKE 9990-CLOSE-FILES TO HANDLE THIS STEP.
603600     PERFORM 9990-CLOSE-FILES THRU 9990-EXIT.
603700*    DISPLAY A MESSAGE FOR THE OPERATOR.
603800     DISPLAY "*** ABNORMAL END OF JOB-DIAGMAIN ***" UPON CONSOLE.
603900*    SPLIT THE COUNTER.
604000     DIVIDE ZERO-VAL INTO ONE-VAL.
