000100******************************************************************
000200*    DIAGRULE  --  DIAGNOSIS-RULE REFERENCE RECORD (FILE: DIAGRULE)*
000300*    SEED TABLE OF THE CLINIC'S SCORING RULES.  NO MORE THAN 20   *
000400*    RULES ARE EXPECTED -- THE WHOLE FILE IS LOADED INTO THE      *
000500*    WORKING-STORAGE TABLE BELOW AT JOB START AND IS NEVER RE-    *
000600*    READ.  THERE IS NO KEYED ACCESS -- THE TABLE IS SEARCHED     *
000700*    BY A STRAIGHT PERFORM VARYING.                               *
000800*                                                                *
000900*  03/02/94 JS  ORIGINAL SEVEN-RULE LOAD (ANXIETY THRU FAVORABLE).*
001000*  08/11/96 RFK WIDENED DG-COND TO 3 OCCURRENCES FOR THE          *
001100*               FAVORABLE RULE'S TWO-CONDITION AND-MATCH.        *
001200******************************************************************
001300 01  DIAG-RULE-REC.
001400     05  DG-CODE                     PIC X(16).
001500     05  DG-NAME                     PIC X(40).
001600     05  DG-PRIORITY                 PIC 9(02).
001700     05  DG-COND-COUNT               PIC 9(01).
001800     05  DG-COND OCCURS 3 TIMES.
001900         10  DG-COND-VAR             PIC X(24).
002000         10  DG-COND-TERM            PIC X(12).
002100         10  DG-COND-THRESH          PIC 9V9999.
002200     05  DG-RECOMMENDATION           PIC X(120).
002300     05  DG-PRESC-TYPE               PIC X(14).
002400         88  DG-PRESC-IS-MEDICN      VALUE 'MEDICATION    '.
002500         88  DG-PRESC-IS-THERAPY     VALUE 'THERAPY       '.
002600         88  DG-PRESC-IS-EXERCISE    VALUE 'EXERCISE      '.
002700         88  DG-PRESC-IS-RECOMND     VALUE 'RECOMMENDATION'.
002800     05  DG-PRESC-TEXT               PIC X(80).
002900     05  FILLER                      PIC X(04).
003000*                                                                 *
003100******************************************************************
003200*    WORKING-STORAGE RULE TABLE -- LOADED ONCE FROM DIAGRULE BY   *
003300*    PARAGRAPH 0200-LOAD-RULE-TABLE IN DIAGMAIN.  DG-T-MATCH-     *
003400*    DEGREE AND DG-T-MATCHED-SW ARE SCRATCH COLUMNS USED DURING   *
003500*    THE PER-CHILD MATCH/SORT PASS -- THEY CARRY NO FILE DATA.    *
003600******************************************************************
003700 01  DIAG-RULE-TABLE.
003800     05  DG-RULE-COUNT               PIC 9(02) COMP.
003900     05  DG-RULE-ENTRY OCCURS 20 TIMES INDEXED BY DG-IDX.
004000         10  DG-T-CODE               PIC X(16).
004100         10  DG-T-NAME               PIC X(40).
004200         10  DG-T-PRIORITY           PIC 9(02).
004300         10  DG-T-COND-COUNT         PIC 9(01).
004400         10  DG-T-COND OCCURS 3 TIMES.
004500             15  DG-T-COND-VAR       PIC X(24).
004600             15  DG-T-COND-TERM      PIC X(12).
004700             15  DG-T-COND-THRESH    PIC 9V9999.
004800         10  DG-T-RECOMMEND          PIC X(120).
004900         10  DG-T-PRESC-TYPE         PIC X(14).
005000         10  DG-T-PRESC-TEXT         PIC X(80).
005100         10  DG-T-MATCH-DEGREE       PIC 9V9999 COMP-3.
005200         10  DG-T-MATCHED-SW         PIC X(01).
005300             88  DG-T-MATCHED        VALUE 'Y'.
