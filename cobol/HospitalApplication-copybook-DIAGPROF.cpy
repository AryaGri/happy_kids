000100******************************************************************
000200*    DIAGPROF  --  DIAGNOSTIC PROFILE OUTPUT RECORD (FILE: PROFILE)*
000300*    ONE RECORD WRITTEN PER CHILD BY DIAGMAIN.  HOLDS THE FIVE    *
000400*    SCORED PROFILE VARIABLES' TERM MEMBERSHIPS, THE NORMALIZED   *
000500*    EMOTION PROFILE, THE FIVE RADAR SCORES AND THE MATCHED       *
000600*    DIAGNOSIS CODES IN PRIORITY/DEGREE ORDER.                    *
000700*                                                                *
000800*  04/18/94 JS  ORIGINAL LAYOUT, FIVE VARIABLES X THREE TERMS.    *
000900*  09/23/97 RFK ADDED DP-RADAR-A THRU E FOR THE PANEL REPORT.     *
001000******************************************************************
001100 01  DIAG-PROFILE-REC.
001200     05  DP-CHILD-ID                 PIC 9(06).
001300     05  DP-DEPTH-DEGREES.
001400         10  DP-DEPTH-LOW            PIC 9V9999.
001500         10  DP-DEPTH-MED            PIC 9V9999.
001600         10  DP-DEPTH-HIGH           PIC 9V9999.
001700     05  DP-MOT-DEGREES.
001800         10  DP-MOT-LOW              PIC 9V9999.
001900         10  DP-MOT-MED              PIC 9V9999.
002000         10  DP-MOT-HIGH             PIC 9V9999.
002100     05  DP-OBJ-DEGREES.
002200         10  DP-OBJ-LOW              PIC 9V9999.
002300         10  DP-OBJ-MED              PIC 9V9999.
002400         10  DP-OBJ-HIGH             PIC 9V9999.
002500     05  DP-ECO-DEGREES.
002600         10  DP-ECO-LOW              PIC 9V9999.
002700         10  DP-ECO-MED              PIC 9V9999.
002800         10  DP-ECO-HIGH             PIC 9V9999.
002900     05  DP-DYN-DEGREES.
003000         10  DP-DYN-LOW              PIC 9V9999.
003100         10  DP-DYN-MED              PIC 9V9999.
003200         10  DP-DYN-HIGH             PIC 9V9999.
003300     05  DP-COGNITIVE-STYLE          PIC X(12).
003400         88  DP-STYLE-SYSTEMATIC     VALUE 'SYSTEMATIC  '.
003500         88  DP-STYLE-IMPULSIVE      VALUE 'IMPULSIVE   '.
003600         88  DP-STYLE-ADAPTIVE       VALUE 'ADAPTIVE    '.
003700         88  DP-STYLE-CHAOTIC        VALUE 'CHAOTIC     '.
003800         88  DP-STYLE-UNKNOWN        VALUE 'UNKNOWN     '.
003900     05  DP-EMOTION-PROFILE.
004000         10  DP-EMO-ANGER            PIC 9V9999.
004100         10  DP-EMO-BOREDOM          PIC 9V9999.
004200         10  DP-EMO-JOY              PIC 9V9999.
004300         10  DP-EMO-HAPPINESS        PIC 9V9999.
004400         10  DP-EMO-SORROW           PIC 9V9999.
004500         10  DP-EMO-LOVE             PIC 9V9999.
004600     05  DP-RADAR-SCORES.
004700         10  DP-RADAR-A              PIC 9(03)V99.
004800         10  DP-RADAR-B              PIC 9(03)V99.
004900         10  DP-RADAR-C              PIC 9(03)V99.
005000         10  DP-RADAR-D              PIC 9(03)V99.
005100         10  DP-RADAR-E              PIC 9(03)V99.
005200     05  DP-DIAG-COUNT               PIC 9(01).
005300     05  DP-DIAG-CODE OCCURS 7 TIMES PIC X(16).
005400     05  FILLER                      PIC X(09).
