000100******************************************************************
000200*    PRESCRIP  --  PRESCRIPTION RECORD  (FILE: PRESCRIP)          *
000300*    ONE RECORD PER PRESCRIPTION ISSUED TO A CHILD -- MEDICATION, *
000400*    THERAPY, EXERCISE OR A PLAIN RECOMMENDATION.  FILE IS        *
000500*    SORTED ASCENDING BY PR-CHILD-ID; WITHIN A CHILD THE REPORT   *
000600*    PARAGRAPH LISTS ACTIVE ONES NEWEST DATE FIRST.               *
000700*                                                                *
000800*  05/30/96 JS  ORIGINAL LAYOUT.                                  *
000900*  02/09/98 CAP ADDED PR-DOSAGE/PR-DURATION -- PHARMACY WANTED    *
001000*               THEM BROKEN OUT OF PR-TEXT.                      *
001100******************************************************************
001200 01  PRESCRIP-REC.
001300     05  PR-CHILD-ID                 PIC 9(06).
001400     05  PR-DATE                     PIC X(10).
001500     05  PR-TYPE                     PIC X(14).
001600         88  PR-TYPE-MEDICN          VALUE 'MEDICATION    '.
001700         88  PR-TYPE-THERAPY         VALUE 'THERAPY       '.
001800         88  PR-TYPE-EXERCISE        VALUE 'EXERCISE      '.
001900         88  PR-TYPE-RECOMND         VALUE 'RECOMMENDATION'.
002000     05  PR-ACTIVE                   PIC X(01).
002100         88  PR-IS-ACTIVE            VALUE 'Y'.
002200         88  PR-IS-INACTIVE          VALUE 'N'.
002300     05  PR-TEXT                     PIC X(120).
002400     05  PR-MEDICATION               PIC X(40).
002500     05  PR-DOSAGE                   PIC X(30).
002600     05  PR-DURATION                 PIC X(30).
002700     05  FILLER                      PIC X(119).
