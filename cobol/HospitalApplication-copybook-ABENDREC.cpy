000100******************************************************************
000200*    ABENDREC  --  STANDARD JOB-ABEND MESSAGE RECORD              *
000300*    THIS LAYOUT IS SHARED BY EVERY BATCH PROGRAM IN THE          *
000400*    CHILD-DIAGNOSTICS SUITE.  A PROGRAM THAT HITS AN             *
000500*    UNRECOVERABLE CONDITION MOVES THE OFFENDING PARAGRAPH NAME   *
000600*    AND A SHORT REASON INTO THIS RECORD, WRITES IT TO SYSOUT,    *
000700*    AND FORCES A 0C7 BY DIVIDING BY ZERO-VAL SO THE STEP SHOWS   *
000800*    A NON-ZERO CONDITION CODE IN THE JOB LOG.                    *
000900*                                                                *
001000*    SAME SHOP-STANDARD COPYBOOK CARRIED BY EVERY BATCH SUITE ON  *
001100*    THE FLOOR -- REQ 94-002, DATA CENTER STANDARDS.              *
001200******************************************************************
001300 01  ABEND-REC.
001400     05  FILLER                      PIC X(01)  VALUE SPACE.
001500     05  PARA-NAME                   PIC X(32)  VALUE SPACES.
001600     05  FILLER                      PIC X(02)  VALUE SPACE.
001700     05  ABEND-REASON                PIC X(60)  VALUE SPACES.
001800     05  FILLER                      PIC X(35)  VALUE SPACES.
001900*
002000 77  ZERO-VAL                        PIC S9(4) COMP VALUE ZERO.
002100 77  ONE-VAL                         PIC S9(4) COMP VALUE +1.
