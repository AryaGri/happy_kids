000100******************************************************************
000200*    CHILDREC  --  CHILD MASTER INPUT RECORD  (FILE: CHILDREN)    *
000300*    ONE RECORD PER CHILD ENROLLED IN THE GAME-BASED DIAGNOSTIC   *
000400*    PANEL.  FILE IS SORTED ASCENDING BY CHILD-ID AND IS READ     *
000500*    SEQUENTIALLY -- THERE IS NO KEYED ACCESS TO THIS FILE.       *
000600*    AGE ARRIVES PRE-COMPUTED FROM THE CLINIC'S OWN PATIENT       *
000700*    SYSTEM; THIS SUITE DOES NOT DERIVE IT FROM A BIRTH DATE.     *
000800*                                                                *
000900*    RECORD LENGTH IS A FIXED 38 BYTES -- EVERY BYTE IS A NAMED   *
001000*    FIELD, SO UNLIKE THE REST OF THIS SUITE'S COPYBOOKS THERE    *
001100*    IS NO SLACK LEFT OVER FOR A TRAILING FILLER PAD HERE.        *
001200******************************************************************
001300 01  CHILD-REC.
001400     05  CHILD-ID                    PIC 9(06).
001500     05  CHILD-NAME                  PIC X(30).
001600     05  CHILD-AGE                   PIC 9(02).
